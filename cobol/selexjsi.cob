000100*******************************************
000110*  Select Clause - Jobshop Input File          *
000120*  Header record then N processing-time      *
000130*  matrix rows, JSH-Jobs of them.            *
000140*******************************************
000150* 10/11/88 vbc - Created for xt150 exam suite.
000160*
000170     select  EXJSI-FILE   assign       EXJSI-FILE-NAME
000180                           organization line sequential
000190                           status       EXJSI-STATUS.
000200*
