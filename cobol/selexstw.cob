000100*******************************************
000110*  Select Clause - Sitting Work File         *
000120*  (Post course-split, EXCLOAD output)      *
000130*******************************************
000140* 08/11/88 vbc - Created for xt150 exam suite.
000150*
000160     select  EXSTW-FILE   assign       EXSTW-FILE-NAME
000170                           organization line sequential
000180                           status       EXSTW-STATUS.
000190*
