000100*******************************************
000110*  Select Clause - Exam Timetable Report      *
000120*  Print File (EXCRPT output, 132 col)       *
000130*******************************************
000140* 12/12/88 vbc - Created for xt150 exam suite.
000150*
000160     select  EXRPT-FILE   assign       EXRPT-FILE-NAME
000170                           organization line sequential
000180                           status       EXRPT-STATUS.
000190*
