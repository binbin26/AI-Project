000100*******************************************
000110*  FD - Best Timetable File                  *
000120*  Uses the Assignment layout with the       *
000130*  Asn- prefix swapped for Btf- throughout,   *
000140*  so a program that has EXTTW-FILE and      *
000150*  EXBTT-FILE open together (EXCSA, EXCPSO)  *
000160*  is not left qualifying every field OF one *
000170*  file or the other.                        *
000180*******************************************
000190* 09/11/88 vbc - Created for xt150 exam suite.
000200* 26/11/88 vbc - Switched to Copy Replacing ==Asn-== by ==Btf-==
000210*                after Asn-Course-Id OF EXTTW-FILE and OF
000220*                EXBTT-FILE turned out ambiguous the first time
000230*                EXCSA had both open at once - EX0007.
000240*
000250 fd  EXBTT-FILE
000260     label records are standard.
000270 copy "wsexasn.cob" replacing ==Asn-== by ==Btf-==.
000280*
