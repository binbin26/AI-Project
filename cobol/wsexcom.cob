000100*******************************************
000110*                                          *
000120*  Common Working-Storage For The Exam     *
000130*   Timetabling / Job-Shop Suite           *
000140*                                          *
000150*  Date-arithmetic block, PRNG seed and    *
000160*  the shared EXnnn/SYnnn message table.   *
000170*  COPY this into WORKING-STORAGE of any   *
000180*  xt150 program that needs the calendar   *
000190*  or random-number paragraphs from        *
000200*  pcexdat.cob / pcexrng.cob / pcexexp.cob *
000210*******************************************
000220*
000230* 07/11/88 vbc - Created for xt150 exam suite.
000240* 18/11/88 vbc - Added WS-Exp-xxx block for the SA/PSO
000250*                Metropolis series - was blowing up on large
000260*                deltas before the clamp was added - EX0009.
000270* 03/12/88 vbc - Added EX0015 for EXCPSO's swarm/position tables
000280*                - a CFG-Pso-Swarm-Size bigger than working
000290*                storage allows must abort, not truncate.
000300* 12/12/88 vbc - Added EX0016/EX0017 for EXCRPT's two output
000310*                files - the timetable listing and the print
000320*                report were both dropping through to SY001
000330*                with no clue which file had failed to open.
000340* 18/12/88 vbc - Added EX0018/EX0019 for EXCJOBS - the schedule
000350*                listing's open failure and an oversize job
000360*                count both needed a dedicated message instead
000370*                of falling through to SY001.
000380*
000390 01  WS-Calendar-Work.
000400     03  WS-Cal-Ccyy           pic 9(4).
000410     03  WS-Cal-Mm             pic 9(2).
000420     03  WS-Cal-Dd             pic 9(2).
000430     03  WS-Cal-Days-In-Mon    pic 9(2).
000440     03  WS-Cal-Leap-Sw        pic x.
000450         88  WS-Cal-Is-Leap        value "Y".
000460     03  WS-Cal-Century        pic 9(9)      comp.
000470     03  WS-Cal-Julian-A       pic 9(9)      comp.
000480     03  WS-Cal-Julian-B       pic 9(9)      comp.
000490     03  WS-Cal-Julian-C       pic 9(9)      comp.
000500     03  WS-Cal-Julian-Day     pic 9(9)      comp.
000510     03  WS-Cal-Weekday-Raw    pic s9(9)     comp.
000520     03  WS-Cal-Weekday        pic 9          comp.
000530*                                  0 = Monday .. 6 = Sunday
000540*
000550*  Scratch fields for the Fliegel & Van Flandern integer
000560*  method used by ZZ920-Julian-Day in pcexdat.cob - kept as
000570*  separate named fields (not a REDEFINES of the above) so a
000580*  maintainer can follow which term of the formula is which.
000590*
000600     03  WS-Cal-T1             pic s9(3)     comp.
000610     03  WS-Cal-Term-1         pic s9(9)     comp.
000620     03  WS-Cal-Term-2         pic s9(9)     comp.
000630     03  WS-Cal-Term-3         pic s9(9)     comp.
000640     03  WS-Cal-Term-4         pic s9(9)     comp.
000650*  Month-length lookup, Feb patched to 29 for a leap year by
000660*  ZZ-Leap-Test in pcexdat.cob before ZZ-Next-Date uses it.
000670*
000680 01  WS-Cal-Month-Lengths-Grp.
000690     03  WS-Cal-Month-Len      pic 9(2)      occurs 12
000700                                  value 31 28 31 30 31 30
000710                                        31 31 30 31 30 31.
000720*
000730*  A date held YYYY-MM-DD as text (the file layouts) redefined
000740*  so the calendar paragraphs can pick the numeric parts off
000750*  without an UNSTRING every time.
000760*
000770 01  WS-Cal-Text-Date          pic x(10).
000780 01  WS-Cal-Text-Date-Parts redefines WS-Cal-Text-Date.
000790     03  WS-Cal-Text-Ccyy      pic 9(4).
000800     03  filler                pic x.
000810     03  WS-Cal-Text-Mm        pic 9(2).
000820     03  filler                pic x.
000830     03  WS-Cal-Text-Dd        pic 9(2).
000840*
000850*  Linear-congruential generator state (Lehmer / Park-Miller
000860*  constants) - see pcexrng.cob for the paragraph.
000870*
000880 01  WS-Rng-Seed               pic 9(9)      comp value 19881103.
000890 01  WS-Rng-Work-Grp.
000900     03  WS-Rng-Product        pic 9(18)     comp.
000910     03  WS-Rng-Quotient       pic 9(9)      comp.
000920     03  WS-Rng-Remainder      pic 9(9)      comp.
000930 01  WS-Rng-Fraction           pic v9(7).
000940*                                  0 <= WS-Rng-Fraction < 1
000950*
000960*  Taylor-series work fields for e ** (-x), x >= 0.
000970*
000980 01  WS-Exp-Work-Grp.
000990     03  WS-Exp-X              pic s9(5)v9(4).
001000     03  WS-Exp-Term           pic s9(9)v9(9) comp-3.
001010     03  WS-Exp-Result         pic s9(9)v9(9) comp-3.
001020     03  WS-Exp-N              pic 9(2)      comp.
001030*
001040*  Shared message table - EXnnn are business/validation
001050*  messages for the exam/job-shop suite, SYnnn are lifted
001060*  verbatim from the shop's system-wide SYnnn numbering used
001070*  across its other suites so operators do not have two
001080*  different SYnnn tables to remember.
001090*
001100 01  Error-Messages.
001110     03  SY001   pic x(46)
001120          value "SY001 Aborting run - Note error and hit Return".
001130     03  EX0001  pic x(40)
001140                 value "EX0001 Course file not found -         ".
001150     03  EX0002  pic x(40)
001160                 value "EX0002 Room file not found -           ".
001170     03  EX0003  pic x(40)
001180                 value "EX0003 Proctor file not found -        ".
001190     03  EX0004  pic x(40)
001200                 value "EX0004 Config card not found -         ".
001210     03  EX0005  pic x(40)
001220                 value "EX0005 Sitting work file not found -   ".
001230     03  EX0006  pic x(40)
001240                 value "EX0006 Timetable work file not found - ".
001250     03  EX0007  pic x(40)
001260                 value "EX0007 Best timetable file not found - ".
001270     03  EX0008  pic x(40)
001280                 value "EX0008 No rooms on file - cannot fit -".
001290     03  EX0009  pic x(40)
001300                 value "EX0009 Delta / temperature overflow -  ".
001310     03  EX0010  pic x(40)
001320                 value "EX0010 Jobshop file not found -        ".
001330     03  EX0011  pic x(40)
001340                 value "EX0011 Invalid jobshop header -        ".
001350     03  EX0012  pic x(40)
001360                 value "EX0012 Zero/negative proc-time in row - ".
001370     03  EX0013  pic x(40)
001380                 value "EX0013 Statistics file not found -     ".
001390     03  EX0014  pic x(40)
001400                 value "EX0014 Unrecognised algorithm code -   ".
001410     03  EX0015  pic x(40)
001420                 value "EX0015 Swarm size/dimension too big -  ".
001430     03  EX0016  pic x(40)
001440                 value "EX0016 Timetable output file error -   ".
001450     03  EX0017  pic x(40)
001460                 value "EX0017 Report print file error -       ".
001470     03  EX0018  pic x(40)
001480                 value "EX0018 Jobshop output file error -     ".
001490     03  EX0019  pic x(40)
001500                 value "EX0019 Too many jobs for w-storage -   ".
001510*
001520 01  WS-Error-Code             pic 999.
001530*
