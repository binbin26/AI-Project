000100*******************************************
000110*                                          *
000120*  Record Definitions For Job-Shop Input   *
000130*   File - Header + Processing-Time Matrix *
000140*******************************************
000150*  File size 80 bytes, fixed, both record types below.
000160*
000170* 10/11/88 vbc - Created for xt150 exam suite.
000180* 24/11/88 vbc - Jsh-Algorithm-Code added to header so the
000190*                batch job can be told which strategy to run
000200*                without a JCL parm card - EX0014.
000210*
000220 01  JSH-Header-Record.
000230     03  JSH-Jobs                  pic 9(3).
000240     03  JSH-Machines              pic 9(3).
000250     03  JSH-Algorithm-Code        pic x.
000260*                                     P = greedy SPT
000270*                                     D = greedy LPT (descending)
000280*                                     R = greedy random order
000290*                                     S = simulated annealing
000300*                                     C = random-restart (ACO
000310*                                         placeholder)
000320     03  filler                    pic x(73).
000330*
000340 01  JSH-Matrix-Row.
000350     03  JSH-Row-Job-No            pic 9(3).
000360     03  JSH-Row-Proc-Time         pic 9(4) occurs 16.
000370     03  filler                    pic x(13).
000380*
