000100 identification division.
000110 program-id.              EXCINIT.
000120 author.                  Vincent B Coen FBCS, FIDM, FIDPM.
000130 installation.            Applewood Computers.
000140 date-written.            10/11/88.
000150 date-compiled.
000160 security.
000170*
000180*  Copyright (C) 2025 Vincent B Coen and contributors
000190*
000200*  This program is free software: you can redistribute it
000210*  and/or modify it under the terms of the GNU General Public
000220*  License as published by the Free Software Foundation,
000230*  either version 3 of the License, or (at your option) any
000240*  later version.
000250*
000260*  This program is distributed in the hope it will be useful,
000270*  but WITHOUT ANY WARRANTY - without even the implied
000280*  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000290*  PURPOSE.  See the GNU General Public License for details.
000300*
000310*******************************************************
000320*                                                     *
000330*   EXCINIT - Build The Available Dates/Times Lists   *
000340*      And The Starting (Round Zero) Timetable        *
000350*                                                     *
000360*******************************************************
000370*
000380*  Remarks -
000390*    Second step of the xt150 exam suite.  Reads the sitting
000400*    work file written by EXCLOAD (one row per exam sitting,
000410*    already split down to the room ceiling), loads Room and
000420*    Proctor onto tables in memory, builds the calendar list
000430*    of every day from Cfg-Start-Date to Cfg-End-Date and the
000440*    four fixed exam slot times, then writes one starting
000450*    Timetable row per sitting -
000460*      - a locked sitting with date, time and room all pinned
000470*        keeps its pin unchanged.
000480*      - anything else draws a random date and time off the
000490*        lists above and takes the smallest same-campus room
000500*        that will hold it, falling back to any random room
000510*        when no room on the campus is big enough.
000520*      - every sitting, locked or not, draws a random proctor
000530*        when the Proctor file is not empty.
000540*    EXCSA and EXCPSO both start their search from this file
000550*    - see EXCCOST for how the nine cost terms are worked out
000560*    and EXCRPT for what eventually gets printed from it.
000570*
000580*  Version           2.0.00
000590*  Called modules     none
000600*  Functions used     none - see pcexrng.cob, pcexdat.cob
000610*  Files used         EXRM-FILE    input  - room master
000620*                     EXPRC-FILE   input  - proctor master
000630*                     EXCFG-FILE   input  - control card
000640*                     EXSTW-FILE   input  - sitting work file
000650*                     EXTTW-FILE   output - timetable work file
000660*  Error messages     EX0002 EX0003 EX0004 EX0005 EX0006 EX0008
000670*
000680*  Changes -
000690* 10/11/88 vbc - 1.0.00 Created.
000700* 23/11/88 vbc - .1 Added best-fit room search AA080.
000710* 30/11/88 vbc - .2 Random proctor draw made unconditional on
000720*                lock status per user's note of 28/11.
000730* 21/07/91 krl - .3 Date table overflow now just stops adding
000740*                more days instead of abending - EX0015 file.
000750* 12/09/98 pjt - 2.0.00 Year 2000 review of the calendar block -
000760*                confirmed WS-Cal-Ccyy is a full 4-digit year
000770*                throughout, no windowing done anywhere.
000780* 15/01/99 pjt - .1 Re-run of above against the 1999/2000
000790*                boundary dates - certified Y2K compliant.
000800* 04/02/02 vbc - .2 Best-fit search now skips zero-capacity
000810*                rows left over from a bad Room card - EX0008.
000820*
000830*******************************************************
000840*
000850 environment division.
000860 configuration section.
000870 special-names.
000880     C01 is TOP-OF-FORM.
000890*
000900 input-output section.
000910 file-control.
000920     copy "selexrm.cob".
000930     copy "selexprc.cob".
000940     copy "selexcfg.cob".
000950     copy "selexstw.cob".
000960     copy "selexttw.cob".
000970*
000980 data division.
000990 file section.
001000 copy "fdexrm.cob".
001010 copy "fdexprc.cob".
001020 copy "fdexcfg.cob".
001030 copy "fdexstw.cob".
001040 copy "fdexttw.cob".
001050*
001060 working-storage section.
001070 77  WS-Prog-Name              pic x(20) value
001080                                "EXCINIT (2.0.00)".
001090 77  WS-Room-Sub               pic 9(4)      comp value zero.
001100 77  WS-Date-Sub               pic 9(4)      comp value zero.
001110 77  WS-Best-Room-Idx          pic 9(4)      comp value zero.
001120 77  WS-Best-Capacity          pic 9(4)      comp value zero.
001130 77  WS-Pick-Idx               pic 9(4)      comp value zero.
001140 copy "wsexcom.cob".
001150*
001160 01  WS-File-Status-Group.
001170     03  EXRM-STATUS           pic xx.
001180     03  EXPRC-STATUS          pic xx.
001190     03  EXCFG-STATUS          pic xx.
001200     03  EXSTW-STATUS          pic xx.
001210     03  EXTTW-STATUS          pic xx.
001220     03  filler                pic x(2).
001230 01  WS-File-Status-Combined redefines WS-File-Status-Group
001240                               pic x(12).
001250*
001260 01  WS-File-Names.
001270     03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
001280     03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
001290     03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
001300     03  EXSTW-FILE-NAME       pic x(20) value "EXSTW-FILE".
001310     03  EXTTW-FILE-NAME       pic x(20) value "EXTTW-FILE".
001320     03  filler                pic x(4).
001330*
001340 01  WS-Switches.
001350     03  WS-Eof-Room           pic x     value "N".
001360         88  WS-No-More-Room       value "Y".
001370     03  WS-Eof-Sitting        pic x     value "N".
001380         88  WS-No-More-Sitting    value "Y".
001390     03  WS-Eof-Proctor        pic x     value "N".
001400         88  WS-No-More-Proctor     value "Y".
001410     03  WS-Date-Table-Full    pic x     value "N".
001420         88  WS-No-Room-Left        value "Y".
001430     03  filler                pic x(4).
001440*
001450*  Room table - loaded once by AA030, searched by AA080 for
001460*  a same-campus best fit and by AA085 for a random fallback.
001470*  Table full stop is silent - EX0008 only fires if it comes
001480*  out empty, a table that overflows just narrows the choice.
001490*
001500 01  WS-Room-Count             pic 9(4)      comp value zero.
001510 01  WS-Room-Table.
001520     03  WS-Room-Entry         occurs 200 times.
001530         05  WS-Room-Id-Tab    pic x(8).
001540         05  WS-Room-Cap-Tab   pic 9(4)      comp.
001550         05  WS-Room-Loc-Tab   pic x(10).
001560 01  WS-Room-Table-Dump redefines WS-Room-Table
001570                               pic x(3200).
001580*                                 diagnostic dump only, see
001590*                                 ZZ980-Dump-Rooms - not called
001600*                                 unless UPSI-0 is set on.
001610*
001620*  Proctor table - loaded once by AA040, drawn from at random
001630*  by AA090 for every sitting once the room and slot are set.
001640*
001650 01  WS-Proctor-Count          pic 9(4)      comp value zero.
001660 01  WS-Proctor-Table.
001670     03  WS-Proctor-Entry      occurs 500 times
001680                               pic x(8).
001690*
001700*  Available-dates list - one text entry per calendar day from
001710*  Cfg-Start-Date to Cfg-End-Date inclusive, built by AA050
001720*  walking ZZ940-Next-Date in pcexdat.cob.  400 slots covers
001730*  well over a year of daily sittings, which this suite has
001740*  never been asked to schedule past.
001750*
001760 01  WS-Date-Count             pic 9(4)      comp value zero.
001770 01  WS-Date-Table.
001780     03  WS-Date-Entry         occurs 400 times
001790                               pic x(10).
001800*
001810*  Fixed exam slot list - four sittings a day, same for every
001820*  run.  Held as a filler block redefined as a table, the way
001830*  the month-length list in wsexcom.cob is built.
001840*
001850 01  WS-Time-Table-Init.
001860     03  filler                pic x(5) value "07:00".
001870     03  filler                pic x(5) value "09:30".
001880     03  filler                pic x(5) value "13:00".
001890     03  filler                pic x(5) value "15:30".
001900 01  WS-Time-Table redefines WS-Time-Table-Init.
001910     03  WS-Time-Entry         occurs 4 times
001920                               pic x(5).
001930 77  WS-Time-Count             pic 9         comp value 4.
001940*
001950 01  WS-Counters.
001960     03  WS-Rows-Written       pic 9(7)      comp value zero.
001970     03  filler                pic x(4).
001980*
001990 procedure division.
002000*
002010 AA000-Main                    section.
002020     perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
002030     perform  AA010-Open-Files thru AA010-Open-Files-Exit.
002040     perform  AA020-Load-Config thru AA020-Load-Config-Exit.
002050     perform  AA030-Load-Rooms thru AA030-Load-Rooms-Exit.
002060     perform  AA040-Load-Proctors thru
002070              AA040-Load-Proctors-Exit.
002080     perform  AA050-Build-Dates thru AA050-Build-Dates-Exit.
002090     perform  AA060-Process-Sittings thru
002100              AA060-Process-Sittings-Exit.
002110     perform  AA095-Close-Files thru AA095-Close-Files-Exit.
002120     display  "EXCINIT rows written       " WS-Rows-Written.
002130     goback   returning zero.
002140*
002150 ZZ000-Init-Ws.
002160     move     spaces to WS-File-Status-Combined.
002170     move     zero   to WS-Rows-Written.
002180 ZZ000-Init-Ws-Exit.
002190     exit.
002200*
002210 AA010-Open-Files.
002220     open     input EXRM-FILE.
002230     if       EXRM-STATUS not = "00"
002240              display EX0002 EXRM-FILE-NAME
002250              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002260     open     input EXPRC-FILE.
002270     if       EXPRC-STATUS not = "00"
002280              display EX0003 EXPRC-FILE-NAME
002290              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002300     open     input EXCFG-FILE.
002310     if       EXCFG-STATUS not = "00"
002320              display EX0004 EXCFG-FILE-NAME
002330              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002340     open     input EXSTW-FILE.
002350     if       EXSTW-STATUS not = "00"
002360              display EX0005 EXSTW-FILE-NAME
002370              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002380     open     output EXTTW-FILE.
002390     if       EXTTW-STATUS not = "00"
002400              display EX0006 EXTTW-FILE-NAME
002410              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002420 AA010-Open-Files-Exit.
002430     exit.
002440*
002450 AA020-Load-Config.
002460     read     EXCFG-FILE
002470              at end
002480              display EX0004 EXCFG-FILE-NAME
002490              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002500     close    EXCFG-FILE.
002510 AA020-Load-Config-Exit.
002520     exit.
002530*
002540 AA030-Load-Rooms.
002550     perform  AA031-Load-One-Room thru
002560              AA031-Load-One-Room-Exit
002570              until WS-No-More-Room.
002580     close    EXRM-FILE.
002590     if       WS-Room-Count = zero
002600              display EX0008
002610              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002620 AA030-Load-Rooms-Exit.
002630     exit.
002640*
002650 AA031-Load-One-Room.
002660     read     EXRM-FILE
002670              at end
002680              set WS-No-More-Room to true
002690              go to AA031-Load-One-Room-Exit.
002700     if       RM-Capacity = zero
002710              move 30 to RM-Capacity.
002720     if       WS-Room-Count < 200
002730              add 1 to WS-Room-Count
002740              move RM-Room-Id to
002750                   WS-Room-Id-Tab (WS-Room-Count)
002760              move RM-Capacity to
002770                   WS-Room-Cap-Tab (WS-Room-Count)
002780              move RM-Location to
002790                   WS-Room-Loc-Tab (WS-Room-Count).
002800 AA031-Load-One-Room-Exit.
002810     exit.
002820*
002830 AA040-Load-Proctors.
002840     perform  AA041-Load-One-Proctor thru
002850              AA041-Load-One-Proctor-Exit
002860              until WS-No-More-Proctor.
002870     close    EXPRC-FILE.
002880 AA040-Load-Proctors-Exit.
002890     exit.
002900*
002910 AA041-Load-One-Proctor.
002920     read     EXPRC-FILE
002930              at end
002940              set WS-No-More-Proctor to true
002950              go to AA041-Load-One-Proctor-Exit.
002960     if       WS-Proctor-Count < 500
002970              add 1 to WS-Proctor-Count
002980              move PRC-Proctor-Id to
002990                   WS-Proctor-Entry (WS-Proctor-Count).
003000 AA041-Load-One-Proctor-Exit.
003010     exit.
003020*
003030 AA050-Build-Dates.
003040     move     Cfg-Start-Date to WS-Cal-Text-Date.
003050     move     WS-Cal-Text-Ccyy to WS-Cal-Ccyy.
003060     move     WS-Cal-Text-Mm to WS-Cal-Mm.
003070     move     WS-Cal-Text-Dd to WS-Cal-Dd.
003080     perform  AA051-Add-One-Date thru AA051-Add-One-Date-Exit
003090              until WS-No-Room-Left.
003100 AA050-Build-Dates-Exit.
003110     exit.
003120*
003130 AA051-Add-One-Date.
003140     move     spaces to WS-Cal-Text-Date.
003150     move     WS-Cal-Ccyy to WS-Cal-Text-Ccyy.
003160     move     WS-Cal-Mm   to WS-Cal-Text-Mm.
003170     move     WS-Cal-Dd   to WS-Cal-Text-Dd.
003180     if       WS-Date-Count < 400
003190              add 1 to WS-Date-Count
003200              move WS-Cal-Text-Date to
003210                   WS-Date-Entry (WS-Date-Count)
003220     else
003230              set WS-No-Room-Left to true
003240              go to AA051-Add-One-Date-Exit.
003250     if       WS-Cal-Text-Date not < Cfg-End-Date
003260              set WS-No-Room-Left to true
003270              go to AA051-Add-One-Date-Exit.
003280     perform  ZZ940-Next-Date thru ZZ940-Next-Date-Exit.
003290 AA051-Add-One-Date-Exit.
003300     exit.
003310*
003320 AA060-Process-Sittings.
003330     perform  AA061-Process-One-Sitting thru
003340              AA061-Process-One-Sitting-Exit
003350              until WS-No-More-Sitting.
003360     close    EXSTW-FILE.
003370     close    EXTTW-FILE.
003380 AA060-Process-Sittings-Exit.
003390     exit.
003400*
003410 AA061-Process-One-Sitting.
003420     read     EXSTW-FILE
003430              at end
003440              set WS-No-More-Sitting to true
003450              go to AA061-Process-One-Sitting-Exit.
003460     move     spaces to ASN-Assignment-Record.
003470     move     STW-Course-Id to ASN-Course-Id.
003480     move     STW-Student-Count to ASN-Students.
003490     move     STW-Duration-Min to ASN-Duration.
003500     move     STW-Locked-Flag to ASN-Locked.
003510     move     STW-Location to ASN-Location.
003520     if       STW-Is-Locked
003530              and STW-Pin-Date not = spaces
003540              and STW-Pin-Time not = spaces
003550              and STW-Pin-Room not = spaces
003560              move STW-Pin-Date to ASN-Date
003570              move STW-Pin-Time to ASN-Time
003580              move STW-Pin-Room to ASN-Room
003590     else
003600              perform AA070-Pick-Date-Time thru
003610                      AA070-Pick-Date-Time-Exit
003620              perform AA080-Pick-Room thru
003630                      AA080-Pick-Room-Exit.
003640     perform  AA090-Pick-Proctor thru AA090-Pick-Proctor-Exit.
003650     write    ASN-Assignment-Record.
003660     add      1 to WS-Rows-Written.
003670 AA061-Process-One-Sitting-Exit.
003680     exit.
003690*
003700 AA070-Pick-Date-Time.
003710     perform  ZZ900-Random thru ZZ900-Random-Exit.
003720     compute  WS-Pick-Idx =
003730              1 + (WS-Rng-Fraction * WS-Date-Count).
003740     if       WS-Pick-Idx > WS-Date-Count
003750              move WS-Date-Count to WS-Pick-Idx.
003760     move     WS-Date-Entry (WS-Pick-Idx) to ASN-Date.
003770     perform  ZZ900-Random thru ZZ900-Random-Exit.
003780     compute  WS-Pick-Idx =
003790              1 + (WS-Rng-Fraction * WS-Time-Count).
003800     if       WS-Pick-Idx > WS-Time-Count
003810              move WS-Time-Count to WS-Pick-Idx.
003820     move     WS-Time-Entry (WS-Pick-Idx) to ASN-Time.
003830 AA070-Pick-Date-Time-Exit.
003840     exit.
003850*
003860 AA080-Pick-Room.
003870     move     zero to WS-Best-Room-Idx.
003880     move     9999 to WS-Best-Capacity.
003890     perform  AA081-Scan-One-Room
003900              varying WS-Room-Sub from 1 by 1
003910              until WS-Room-Sub > WS-Room-Count.
003920     if       WS-Best-Room-Idx not = zero
003930              move WS-Room-Id-Tab (WS-Best-Room-Idx)
003940                   to ASN-Room
003950     else
003960              perform AA085-Pick-Random-Room thru
003970                      AA085-Pick-Random-Room-Exit.
003980 AA080-Pick-Room-Exit.
003990     exit.
004000*
004010 AA081-Scan-One-Room.
004020     if       WS-Room-Cap-Tab (WS-Room-Sub) not = zero
004030              and WS-Room-Loc-Tab (WS-Room-Sub) = ASN-Location
004040              and WS-Room-Cap-Tab (WS-Room-Sub) not <
004050                  ASN-Students
004060              and WS-Room-Cap-Tab (WS-Room-Sub) <
004070                  WS-Best-Capacity
004080              move WS-Room-Cap-Tab (WS-Room-Sub) to
004090                   WS-Best-Capacity
004100              move WS-Room-Sub to WS-Best-Room-Idx.
004110*
004120 AA085-Pick-Random-Room.
004130     perform  ZZ900-Random thru ZZ900-Random-Exit.
004140     compute  WS-Pick-Idx =
004150              1 + (WS-Rng-Fraction * WS-Room-Count).
004160     if       WS-Pick-Idx > WS-Room-Count
004170              move WS-Room-Count to WS-Pick-Idx.
004180     move     WS-Room-Id-Tab (WS-Pick-Idx) to ASN-Room.
004190 AA085-Pick-Random-Room-Exit.
004200     exit.
004210*
004220 AA090-Pick-Proctor.
004230     if       WS-Proctor-Count = zero
004240              move spaces to ASN-Proctor
004250              go to AA090-Pick-Proctor-Exit.
004260     perform  ZZ900-Random thru ZZ900-Random-Exit.
004270     compute  WS-Pick-Idx =
004280              1 + (WS-Rng-Fraction * WS-Proctor-Count).
004290     if       WS-Pick-Idx > WS-Proctor-Count
004300              move WS-Proctor-Count to WS-Pick-Idx.
004310     move     WS-Proctor-Entry (WS-Pick-Idx) to ASN-Proctor.
004320 AA090-Pick-Proctor-Exit.
004330     exit.
004340*
004350 AA095-Close-Files                          section.
004360     continue.
004370 AA095-Close-Files-Exit.
004380     exit.
004390*
004400 copy "pcexrng.cob".
004410 copy "pcexdat.cob".
004420*
004430 ZZ990-Abort.
004440     display  SY001.
004450     goback   returning 16.
004460 ZZ990-Abort-Exit.
004470     exit.
