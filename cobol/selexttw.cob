000100*******************************************
000110*  Select Clause - Timetable Work File        *
000120*  (initial candidate, EXCINIT output)       *
000130*******************************************
000140* 08/11/88 vbc - Created for xt150 exam suite.
000150*
000160     select  EXTTW-FILE   assign       EXTTW-FILE-NAME
000170                           organization line sequential
000180                           status       EXTTW-STATUS.
000190*
