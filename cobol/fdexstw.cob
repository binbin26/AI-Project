000100*******************************************
000110*  FD - Sitting Work File                    *
000120*  Uses the Course/Sitting layout with the   *
000130*  Crs- prefix swapped for Stw- throughout,   *
000140*  so a program that has EXCRS-FILE and      *
000150*  EXSTW-FILE open together is not left      *
000160*  qualifying every field OF one file or the *
000170*  other - the split writes one row per exam *
000180*  sitting instead of one row per course.    *
000190*******************************************
000200* 08/11/88 vbc - Created for xt150 exam suite.
000210* 09/11/88 vbc - Switched to Copy Replacing ==Crs-== by ==Stw-==
000220*                after Crs-Course-Record OF EXCRS-FILE and
000230*                OF EXSTW-FILE turned out a pain to keep
000240*                qualified straight in EXCLOAD - EX0005.
000250*
000260 fd  EXSTW-FILE
000270     label records are standard.
000280 copy "wsexcrs.cob" replacing ==Crs-== by ==Stw-==.
000290*
