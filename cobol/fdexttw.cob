000100*******************************************
000110*  FD - Timetable Work File                  *
000120*******************************************
000130* 08/11/88 vbc - Created for xt150 exam suite.
000140*
000150 fd  EXTTW-FILE
000160     label records are standard.
000170 copy "wsexasn.cob".
000180*
