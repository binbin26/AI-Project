000100*******************************************
000110*  Shared Random-Number Paragraph           *
000120*  Linear-congruential (Lehmer / Park-      *
000130*  Miller) generator - no intrinsic         *
000140*  FUNCTION RANDOM is used anywhere in the  *
000150*  xt150 suite.                             *
000160*  Seed and scratch fields are carried in   *
000170*  wsexcom.cob (WS-Rng-xxx) - copy that     *
000180*  member before this one.                  *
000190*******************************************
000200*
000210* 11/11/88 vbc - Created for xt150 exam suite - lifted the
000220*                multiplier/modulus pair from an old shop
000230*                notebook, not written fresh for this suite.
000240*
000250 ZZ900-Random               section.
000260*****************************
000270*  On exit WS-Rng-Fraction holds 0 <= f < 1 to 7 places and
000280*  WS-Rng-Seed has been carried forward for the next call.
000290*
000300     multiply WS-Rng-Seed        by 16807
000310              giving   WS-Rng-Product.
000320     divide   WS-Rng-Product     by 999999937
000330              giving   WS-Rng-Quotient
000340              remainder WS-Rng-Remainder.
000350     move     WS-Rng-Remainder   to WS-Rng-Seed.
000360     compute  WS-Rng-Fraction  = WS-Rng-Remainder / 999999937.
000370 ZZ900-Random-Exit.
000380     exit     section.
000390*
