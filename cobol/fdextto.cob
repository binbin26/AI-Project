000100*******************************************
000110*  FD - Timetable Output File                *
000120*******************************************
000130* 09/11/88 vbc - Created for xt150 exam suite.
000140*
000150 fd  EXTTO-FILE
000160     label records are standard.
000170 copy "wsexasn.cob".
000180*
