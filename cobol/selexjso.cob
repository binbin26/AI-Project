000100*******************************************
000110*  Select Clause - Jobshop Schedule            *
000120*  Print File (EXCJOBS output, 132 col)       *
000130*******************************************
000140* 18/12/88 vbc - Created for xt150 exam suite.
000150*
000160     select  EXJSO-FILE   assign       EXJSO-FILE-NAME
000170                           organization line sequential
000180                           status       EXJSO-STATUS.
000190*
000200
