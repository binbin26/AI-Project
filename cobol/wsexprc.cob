000100*******************************************
000110*                                          *
000120*  Record Definition For Proctor File      *
000130*     Uses Prc-Proctor-Id as key            *
000140*******************************************
000150*  File size 40 bytes.
000160*
000170* 03/11/88 vbc - Created for xt150 exam suite.
000180*
000190 01  PRC-Proctor-Record.
000200     03  PRC-Proctor-Id        pic x(8).
000210     03  PRC-Proctor-Name      pic x(20).
000220     03  PRC-Location          pic x(10).
000230     03  filler                pic x(2).
000240*
