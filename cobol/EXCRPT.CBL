000100 identification division.
000110 program-id.              EXCRPT.
000120 author.                  Vincent B Coen FBCS, FIDM, FIDPM.
000130 installation.            Applewood Computers.
000140 date-written.            12/12/88.
000150 date-compiled.
000160 security.
000170*
000180*  Copyright (C) 2025 Vincent B Coen and contributors
000190*
000200*  This program is free software: you can redistribute it
000210*  and/or modify it under the terms of the GNU General Public
000220*  License as published by the Free Software Foundation,
000230*  either version 3 of the License, or (at your option) any
000240*  later version.
000250*
000260*  This program is distributed in the hope it will be useful,
000270*  but WITHOUT ANY WARRANTY - without even the implied
000280*  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000290*  PURPOSE.  See the GNU General Public License for details.
000300*
000310********************************************************
000320*                                                     *
000330*  EXCRPT - Sort And Print The Best Timetable         *
000340*                                                     *
000350********************************************************
000360*
000370*  Remarks -
000380*    Sixth step of the xt150 exam suite, run after EXCSA and/or
000390*    EXCPSO.  Reads whatever the last optimizer left in the
000400*    Best Timetable file into memory, resolves each sitting's
000410*    course name and exam format off the Course file and its
000420*    proctor's name off the Proctor master, sorts the lot
000430*    ascending by date/time/room and prints the exam timetable
000440*    listing with a per-date exam count and a closing summary
000450*    block.  The same sorted sittings are written back out as
000460*    the final digital Timetable file, in report order, so a
000470*    downstream extract never has to re-sort what this program
000480*    already sorted once.  The nine-component cost breakdown in
000490*    the summary block is a fresh full-mode call to EXCCOST -
000500*    the Statistics file only carries the total, not the
000510*    breakdown by category.
000520*
000530*  Version           1.0.00
000540*  Called modules     EXCCOST (full mode, once)
000550*  Functions used     none - see pcexrng.cob, pcexdat.cob
000560*  Files used         EXRM-FILE    input  - room master
000570*                     EXPRC-FILE   input  - proctor master
000580*                     EXCFG-FILE   input  - control card
000590*                     EXCRS-FILE   input  - course/sitting master
000600*                     EXBTT-FILE   input  - best timetable found
000610*                     EXSTA-FILE   input  - run statistics
000620*                     EXTTO-FILE   output - final sorted timetable
000630*                     EXRPT-FILE   output - printed listing
000640*  Error messages     EX0001 EX0002 EX0003 EX0004 EX0007 EX0013
000650*                     EX0016 EX0017
000660*
000670*  Changes -
000680* 12/12/88 vbc - 1.0.00 Created.
000690* 19/12/88 vbc - .1 Course name/format lookup table now built
000700*                from EXCRS-FILE instead of assuming Location
000710*                alone tells the exam format - report was
000720*                printing the wrong format column for split
000730*                sittings.
000740* 19/07/91 krl - .2 Zero-sitting divide guarded in AA080 after
000750*                an empty Best Timetable file sent the printed
000760*                percentages through zero.
000770* 14/09/98 pjt - 2.0.00 Year 2000 review - date fields on this
000780*                module are 4-digit CCYY-MM-DD text throughout,
000790*                the control break compares them direct with no
000800*                windowing.
000810* 13/01/99 pjt - .1 Re-run of above against 1999/2000 boundary
000820*                timetables - certified Y2K compliant.
000830* 06/02/02 vbc - .2 Note column now shows UNSCHED for a sitting
000840*                with no date/time/room instead of leaving it
000850*                blank - ticket from the Exams Office.
000860*
000870********************************************************
000880*
000890  environment division.
000900  configuration section.
000910  special-names.
000920      C01 is TOP-OF-FORM.
000930*
000940  input-output section.
000950  file-control.
000960      copy "selexrm.cob".
000970      copy "selexprc.cob".
000980      copy "selexcfg.cob".
000990      copy "selexcrs.cob".
001000      copy "selexbtt.cob".
001010      copy "selexsta.cob".
001020      copy "selextto.cob".
001030      copy "selexrpt.cob".
001040*
001050*  Sort work file - no SORT precedent survives in this shop's
001060*  own copybooks, so this SD is spelled out fresh rather than
001070*  lifted from one.
001080*
001090      select   EXSRT-FILE   assign       "EXSRTWK1".
001100*
001110  data division.
001120  file section.
001130  copy "fdexrm.cob".
001140  copy "fdexprc.cob".
001150  copy "fdexcfg.cob".
001160  copy "fdexcrs.cob".
001170  copy "fdexbtt.cob".
001180  copy "fdexsta.cob".
001190  copy "fdextto.cob".
001200*
001210*  FD - Exam Timetable Report Print File
001220*  Declared inline, not via a shared fdxxx.cob copybook - the
001230*  Report Writer's REPORTS clause names a report-name that is
001240*  specific to this one program, same idiom as Print-File in
001250*  pyrgstr.cbl / vacprint.cbl.
001260*
001270  fd  EXRPT-FILE
001280      label records are standard
001290      record contains 132 characters
001300      reports are Exam-Timetable-Report.
001310*
001320*  SD - Sort Work Record
001330*  Same Assignment layout as the timetable files, prefix
001340*  swapped for Srt- so a program with EXBTT-FILE / EXTTO-FILE
001350*  and this sort record open together is never left qualifying
001360*  one field OF the other, same reasoning as fdexbtt.cob's
001370*  Btf- swap.
001380*
001390  sd  EXSRT-FILE.
001400  copy "wsexasn.cob" replacing ==Asn-== by ==Srt-==.
001410*
001420  working-storage section.
001430  77  WS-Prog-Name              pic x(20) value
001440                                "EXCRPT  (1.0.00)".
001450  77  WS-Sub-K                  pic 9(6)      comp value zero.
001460  77  WS-Crs-Sub                pic 9(4)      comp value zero.
001470  77  WS-Prc-Sub                pic 9(4)      comp value zero.
001480  77  WS-Course-Count           pic 9(4)      comp value zero.
001490  77  WS-Scheduled-Count        pic 9(6)      comp value zero.
001500  77  WS-Unscheduled-Count      pic 9(6)      comp value zero.
001510  77  WS-One                    pic 9         comp value 1.
001520  77  WS-Page-Lines             pic 9(3)      comp value 55.
001530  copy "wsexcom.cob".
001540*
001550  01  WS-File-Status-Group.
001560      03  EXRM-STATUS           pic xx.
001570      03  EXPRC-STATUS          pic xx.
001580      03  EXCFG-STATUS          pic xx.
001590      03  EXCRS-STATUS          pic xx.
001600      03  EXBTT-STATUS          pic xx.
001610      03  EXSTA-STATUS          pic xx.
001620      03  EXTTO-STATUS          pic xx.
001630      03  EXRPT-STATUS          pic xx.
001640  01  WS-File-Status-Combined redefines WS-File-Status-Group
001650                                pic x(16).
001660*
001670  01  WS-File-Names.
001680      03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
001690      03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
001700      03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
001710      03  EXCRS-FILE-NAME       pic x(20) value "EXCRS-FILE".
001720      03  EXBTT-FILE-NAME       pic x(20) value "EXBTT-FILE".
001730      03  EXSTA-FILE-NAME       pic x(20) value "EXSTA-FILE".
001740      03  EXTTO-FILE-NAME       pic x(20) value "EXTTO-FILE".
001750      03  EXRPT-FILE-NAME       pic x(20) value "EXRPT-FILE".
001760*
001770  01  WS-Switches.
001780      03  WS-Eof-Room           pic x     value "N".
001790          88  WS-No-More-Room       value "Y".
001800      03  WS-Eof-Proctor        pic x     value "N".
001810          88  WS-No-More-Proctor    value "Y".
001820      03  WS-Eof-Course         pic x     value "N".
001830          88  WS-No-More-Course     value "Y".
001840      03  WS-Eof-Sitting        pic x     value "N".
001850          88  WS-No-More-Sitting    value "Y".
001860      03  WS-Eof-Sort           pic x     value "N".
001870          88  WS-No-More-Sort-Rec   value "Y".
001880      03  WS-Crs-Found-Sw       pic x     value "N".
001890          88  WS-Crs-Found          value "Y".
001900      03  WS-Prc-Found-Sw       pic x     value "N".
001910          88  WS-Prc-Found          value "Y".
001920      03  filler                pic x.
001930*
001940*  Cost-engine linkage fields, same layout order as EXCCOST's
001950*  own PROCEDURE DIVISION USING - see wsexttt/wsexrmt/wsexprt/
001960*  wsexcfg/wsexcst.cob for the shared tables.  No perturbation
001970*  happens in this program, so there is only the one Ttt-
001980*  table, loaded straight off the Best Timetable file.
001990*
002000  01  WS-Cost-Mode              pic x.
002010      88  WS-Mode-Full              value "F".
002020      88  WS-Mode-Fast              value "S".
002030  01  WS-Timetable-Count        pic 9(6)      comp value zero.
002040  copy "wsexttt.cob".
002050  01  WS-Room-Count             pic 9(4)      comp value zero.
002060  copy "wsexrmt.cob".
002070  01  WS-Proctor-Count          pic 9(4)      comp value zero.
002080  copy "wsexprt.cob".
002090  copy "wsexcfg.cob".
002100  copy "wsexcst.cob".
002110  copy "wsexsta.cob".
002120*
002130*  Course lookup table - built once at AA045 off EXCRS-FILE so
002140*  each printed sitting can carry its course name and exam
002150*  format without re-reading the course file per sitting.
002160*
002170  01  WS-Course-Table.
002180      03  WS-Course-Entry       occurs 2000 times.
002190          05  WS-Crs-Tbl-Id     pic x(12).
002200          05  WS-Crs-Tbl-Name   pic x(30).
002210          05  WS-Crs-Tbl-Format pic x(10).
002220          05  filler            pic x(4).
002230*
002240*  Working fields for the one sitting currently being sorted
002250*  back off EXSRT-FILE - the Report Writer SOURCE clause needs
002260*  a data item, not an expression, so the course/proctor name
002270*  lookups and the note text all land here before GENERATE is
002280*  issued for the detail line.
002290*
002300  01  WS-Rpt-Line-Fields.
002310      03  WS-Rpt-Course-Id      pic x(12).
002320      03  WS-Rpt-Course-Name    pic x(30).
002330      03  WS-Rpt-Date           pic x(10).
002340      03  WS-Rpt-Time           pic x(5).
002350      03  WS-Rpt-Room           pic x(8).
002360      03  WS-Rpt-Proctor-Name   pic x(20).
002370      03  WS-Rpt-Location       pic x(10).
002380      03  WS-Rpt-Format         pic x(10).
002390      03  WS-Rpt-Students       pic 9(4).
002400      03  WS-Rpt-Note           pic x(9).
002410      03  filler                pic x(2).
002420  01  WS-Rpt-Line-Dump redefines WS-Rpt-Line-Fields
002430                                pic x(120).
002440*                                  diagnostic dump only, see
002450*                                  EXCINIT's WS-Room-Table-Dump
002460*                                  for the same idiom - not
002470*                                  called unless UPSI-0 is on.
002480*
002490  01  WS-Feasible-Text          pic x(3)      value spaces.
002500*
002510  report section.
002520*
002530*  Layout borrowed for shape only from pyrgstr.cbl / vacprint.cbl
002540*  (RD / TYPE PAGE HEADING / TYPE DETAIL / TYPE CONTROL FOOTING,
002550*  the aa0nn paragraph-naming pattern) - this shop's own screen
002560*  and free-format habits in those two programs are not carried
002570*  across, Report Writer itself is standard COBOL.
002580*
002590  RD  Exam-Timetable-Report
002600      control      SRT-Date, Final
002610      page limit   WS-Page-Lines
002620      heading      1
002630      first detail 5
002640      last  detail WS-Page-Lines.
002650*
002660  01  RPT-Page-Heading         type page heading.
002670      03  line  1.
002680          05  col   1  pic x(38) value
002690                  "EXCRPT - EXAM TIMETABLE LISTING".
002700          05  col 118  pic x(5)  value "PAGE ".
002710          05  col 124  pic zz9   source PAGE-COUNTER.
002720      03  line  3.
002730          05  col   1  pic x(9)  value "COURSE-ID".
002740          05  col  15  pic x(11) value "COURSE NAME".
002750          05  col  46  pic x(4)  value "DATE".
002760          05  col  57  pic x(4)  value "TIME".
002770          05  col  63  pic x(4)  value "ROOM".
002780          05  col  72  pic x(7)  value "PROCTOR".
002790          05  col  93  pic x(6)  value "CAMPUS".
002800          05  col 104  pic x(6)  value "FORMAT".
002810          05  col 115  pic x(8)  value "STUDENTS".
002820          05  col 124  pic x(4)  value "NOTE".
002830*
002840  01  RPT-Detail-Line          type detail.
002850      03  line + 1.
002860          05  col   1  pic x(12) source WS-Rpt-Course-Id.
002870          05  col  15  pic x(30) source WS-Rpt-Course-Name.
002880          05  col  46  pic x(10) source WS-Rpt-Date.
002890          05  col  57  pic x(5)  source WS-Rpt-Time.
002900          05  col  63  pic x(8)  source WS-Rpt-Room.
002910          05  col  72  pic x(20) source WS-Rpt-Proctor-Name.
002920          05  col  93  pic x(10) source WS-Rpt-Location.
002930          05  col 104  pic x(10) source WS-Rpt-Format.
002940          05  col 115  pic zzz9  source WS-Rpt-Students.
002950          05  col 124  pic x(9)  source WS-Rpt-Note.
002960*
002970  01  RPT-Date-Footing         type control footing SRT-Date
002980                                line plus 1.
002990      03  col   1  pic x(11) value "EXAMS ON  ".
003000      03  col  12  pic x(10) source SRT-Date.
003010      03  col  25  pic x(3)  value " - ".
003020      03  col  28  pic zzz9  sum WS-One.
003030      03  col  33  pic x(7)  value "EXAM(S)".
003040*
003050  01  RPT-Final-Footing        type control footing final
003060                                line plus 3.
003070      03  line  1.
003080          05  col   1  pic x(20) value "TOTAL SITTINGS".
003090          05  col  25  pic zzz9  sum WS-One.
003100      03  line + 1.
003110          05  col   1  pic x(20) value "SCHEDULED".
003120          05  col  25  pic zzz9  source WS-Scheduled-Count.
003130      03  line + 1.
003140          05  col   1  pic x(20) value "UNSCHEDULED".
003150          05  col  25  pic zzz9  source WS-Unscheduled-Count.
003160      03  line + 2.
003170          05  col   1  pic x(20) value "FINAL PENALTY SCORE".
003180          05  col  25  pic Z(7)9.99
003190                                source CST-Total-Cost.
003200      03  line + 1.
003210          05  col   1  pic x(20) value "FEASIBLE".
003220          05  col  25  pic x(3)  source WS-Feasible-Text.
003230      03  line + 2.
003240          05  col   1  pic x(30) value "VIOLATION BREAKDOWN".
003250      03  line + 1.
003260          05  col   1  pic x(18) value "ROOM CONFLICT".
003270          05  col  25  pic Z(6)9.99
003280                                source CST-Room-Conflict.
003290      03  line + 1.
003300          05  col   1  pic x(18) value "OVERCAPACITY".
003310          05  col  25  pic Z(6)9.99
003320                                source CST-Overcapacity.
003330      03  line + 1.
003340          05  col   1  pic x(18) value "PROCTOR CONFLICT".
003350          05  col  25  pic Z(6)9.99
003360                                source CST-Proctor-Conflict.
003370      03  line + 1.
003380          05  col   1  pic x(18) value "LOCATION MISMATCH".
003390          05  col  25  pic Z(6)9.99
003400                                source CST-Location-Mismatch.
003410      03  line + 1.
003420          05  col   1  pic x(18) value "UNSCHEDULED".
003430          05  col  25  pic Z(6)9.99
003440                                source CST-Unscheduled.
003450      03  line + 1.
003460          05  col   1  pic x(18) value "UNDERUTILIZATION".
003470          05  col  25  pic Z(6)9.99
003480                                source CST-Underutilization.
003490      03  line + 1.
003500          05  col   1  pic x(18) value "SESSION DISTANCE".
003510          05  col  25  pic Z(6)9.99
003520                                source CST-Session-Distance.
003530      03  line + 1.
003540          05  col   1  pic x(18) value "WEEKLY WORKLOAD".
003550          05  col  25  pic Z(6)9.99
003560                                source CST-Weekly-Workload.
003570      03  line + 1.
003580          05  col   1  pic x(18) value "DAILY WORKLOAD".
003590          05  col  25  pic Z(6)9.99
003600                                source CST-Daily-Workload.
003610      03  line + 2.
003620          05  col   1  pic x(30) value "OPTIMIZER STATISTICS".
003630      03  line + 1.
003640          05  col   1  pic x(18) value "ALGORITHM".
003650          05  col  25  pic x(10) source STA-Algorithm-Name.
003660      03  line + 1.
003670          05  col   1  pic x(18) value "ITERATIONS".
003680          05  col  25  pic zzzzzz9
003690                                source STA-Iterations.
003700      03  line + 1.
003710          05  col   1  pic x(18) value "ACCEPTED".
003720          05  col  25  pic zzzzzz9
003730                                source STA-Accepted.
003740      03  line + 1.
003750          05  col   1  pic x(18) value "REJECTED".
003760          05  col  25  pic zzzzzz9
003770                                source STA-Rejected.
003780      03  line + 1.
003790          05  col   1  pic x(18) value "ACCEPTANCE RATE %".
003800          05  col  25  pic Z(3)9.99
003810                                source STA-Acceptance-Rate.
003820      03  line + 1.
003830          05  col   1  pic x(18) value "IMPROVEMENT %".
003840          05  col  25  pic Z(3)9.99
003850                                source STA-Improvement-Pct.
003860*
003870  procedure division.
003880*
003890  AA000-Main                    section.
003900      perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
003910      perform  AA010-Open-Files thru AA010-Open-Files-Exit.
003920      perform  AA020-Load-Config thru AA020-Load-Config-Exit.
003930      perform  AA030-Load-Rooms thru AA030-Load-Rooms-Exit.
003940      perform  AA040-Load-Proctors thru
003950               AA040-Load-Proctors-Exit.
003960      perform  AA045-Load-Courses thru
003970               AA045-Load-Courses-Exit.
003980      perform  AA060-Load-Timetable thru
003990               AA060-Load-Timetable-Exit.
004000      perform  AA080-Load-Stats thru AA080-Load-Stats-Exit.
004010      perform  BB090-Score-Full thru BB090-Score-Full-Exit.
004020      perform  CC000-Sort-And-Report thru
004030               CC000-Sort-And-Report-Exit.
004040      perform  AA095-Close-Files thru AA095-Close-Files-Exit.
004050      display  "EXCRPT sittings printed     " WS-Timetable-Count.
004060      display  "EXCRPT scheduled             " WS-Scheduled-Count.
004070      display  "EXCRPT unscheduled           "
004080               WS-Unscheduled-Count.
004090      display  "EXCRPT final penalty score   " CST-Total-Cost.
004100      display  "EXCRPT feasible              " WS-Feasible-Text.
004110      goback   returning zero.
004120*
004130  ZZ000-Init-Ws.
004140      move     spaces to WS-File-Status-Combined.
004150      move     zero to WS-Room-Count WS-Proctor-Count
004160               WS-Timetable-Count WS-Course-Count
004170               WS-Scheduled-Count WS-Unscheduled-Count.
004180      set      WS-Mode-Full to true.
004190  ZZ000-Init-Ws-Exit.
004200      exit.
004210*
004220  AA010-Open-Files.
004230      open     input EXRM-FILE.
004240      if       EXRM-STATUS not = "00"
004250               display EX0002 EXRM-FILE-NAME
004260               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004270      open     input EXPRC-FILE.
004280      if       EXPRC-STATUS not = "00"
004290               display EX0003 EXPRC-FILE-NAME
004300               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004310      open     input EXCFG-FILE.
004320      if       EXCFG-STATUS not = "00"
004330               display EX0004 EXCFG-FILE-NAME
004340               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004350      open     input EXCRS-FILE.
004360      if       EXCRS-STATUS not = "00"
004370               display EX0001 EXCRS-FILE-NAME
004380               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004390      open     input EXBTT-FILE.
004400      if       EXBTT-STATUS not = "00"
004410               display EX0007 EXBTT-FILE-NAME
004420               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004430      open     input EXSTA-FILE.
004440      if       EXSTA-STATUS not = "00"
004450               display EX0013 EXSTA-FILE-NAME
004460               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004470      open     output EXTTO-FILE.
004480      if       EXTTO-STATUS not = "00"
004490               display EX0016 EXTTO-FILE-NAME
004500               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004510      open     output EXRPT-FILE.
004520      if       EXRPT-STATUS not = "00"
004530               display EX0017 EXRPT-FILE-NAME
004540               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004550  AA010-Open-Files-Exit.
004560      exit.
004570*
004580  AA020-Load-Config.
004590      read     EXCFG-FILE
004600               at end
004610               display EX0004 EXCFG-FILE-NAME
004620               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004630      close    EXCFG-FILE.
004640  AA020-Load-Config-Exit.
004650      exit.
004660*
004670  AA030-Load-Rooms.
004680      perform  AA031-Load-One-Room thru
004690               AA031-Load-One-Room-Exit
004700               until WS-No-More-Room.
004710      close    EXRM-FILE.
004720      if       WS-Room-Count = zero
004730               display EX0008
004740               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004750  AA030-Load-Rooms-Exit.
004760      exit.
004770*
004780  AA031-Load-One-Room.
004790      read     EXRM-FILE
004800               at end
004810               set WS-No-More-Room to true
004820               go to AA031-Load-One-Room-Exit.
004830      if       RM-Capacity = zero
004840               move 30 to RM-Capacity.
004850      if       WS-Room-Count < 200
004860               add 1 to WS-Room-Count
004870               move RM-Room-Id to RMT-Room-Id (WS-Room-Count)
004880               move RM-Capacity to
004890                    RMT-Capacity (WS-Room-Count)
004900               move RM-Location to
004910                    RMT-Location (WS-Room-Count).
004920  AA031-Load-One-Room-Exit.
004930      exit.
004940*
004950  AA040-Load-Proctors.
004960      perform  AA041-Load-One-Proctor thru
004970               AA041-Load-One-Proctor-Exit
004980               until WS-No-More-Proctor.
004990      close    EXPRC-FILE.
005000  AA040-Load-Proctors-Exit.
005010      exit.
005020*
005030  AA041-Load-One-Proctor.
005040      read     EXPRC-FILE
005050               at end
005060               set WS-No-More-Proctor to true
005070               go to AA041-Load-One-Proctor-Exit.
005080      if       WS-Proctor-Count < 500
005090               add 1 to WS-Proctor-Count
005100               move PRC-Proctor-Id to
005110                    PRT-Proctor-Id (WS-Proctor-Count)
005120               move PRC-Proctor-Name to
005130                    PRT-Proctor-Name (WS-Proctor-Count)
005140               move PRC-Location to
005150                    PRT-Location (WS-Proctor-Count).
005160  AA041-Load-One-Proctor-Exit.
005170      exit.
005180*
005190  AA045-Load-Courses.
005200      perform  AA046-Load-One-Course thru
005210               AA046-Load-One-Course-Exit
005220               until WS-No-More-Course.
005230      close    EXCRS-FILE.
005240  AA045-Load-Courses-Exit.
005250      exit.
005260*
005270  AA046-Load-One-Course.
005280      read     EXCRS-FILE
005290               at end
005300               set WS-No-More-Course to true
005310               go to AA046-Load-One-Course-Exit.
005320      if       WS-Course-Count < 2000
005330               add 1 to WS-Course-Count
005340               move CRS-Course-Id to
005350                    WS-Crs-Tbl-Id (WS-Course-Count)
005360               move CRS-Course-Name to
005370                    WS-Crs-Tbl-Name (WS-Course-Count)
005380               move CRS-Exam-Format to
005390                    WS-Crs-Tbl-Format (WS-Course-Count).
005400  AA046-Load-One-Course-Exit.
005410      exit.
005420*
005430  AA060-Load-Timetable.
005440      perform  AA061-Load-One-Sitting thru
005450               AA061-Load-One-Sitting-Exit
005460               until WS-No-More-Sitting.
005470      close    EXBTT-FILE.
005480  AA060-Load-Timetable-Exit.
005490      exit.
005500*
005510  AA061-Load-One-Sitting.
005520      read     EXBTT-FILE
005530               at end
005540               set WS-No-More-Sitting to true
005550               go to AA061-Load-One-Sitting-Exit.
005560      if       WS-Timetable-Count < 2000
005570               add 1 to WS-Timetable-Count
005580               perform ZZ100-Store-One-Sitting thru
005590                       ZZ100-Store-One-Sitting-Exit.
005600  AA061-Load-One-Sitting-Exit.
005610      exit.
005620*
005630  ZZ100-Store-One-Sitting.
005640      move     BTF-Course-Id to
005650               TTT-Course-Id (WS-Timetable-Count).
005660      move     BTF-Date      to TTT-Date (WS-Timetable-Count).
005670      move     BTF-Time      to TTT-Time (WS-Timetable-Count).
005680      move     BTF-Room      to TTT-Room (WS-Timetable-Count).
005690      move     BTF-Proctor   to
005700               TTT-Proctor (WS-Timetable-Count).
005710      move     BTF-Students  to
005720               TTT-Students (WS-Timetable-Count).
005730      move     BTF-Duration  to
005740               TTT-Duration (WS-Timetable-Count).
005750      move     BTF-Locked    to
005760               TTT-Locked (WS-Timetable-Count).
005770      move     BTF-Location  to
005780               TTT-Location (WS-Timetable-Count).
005790  ZZ100-Store-One-Sitting-Exit.
005800      exit.
005810*
005820  AA080-Load-Stats.
005830      read     EXSTA-FILE
005840               at end
005850               move spaces to STA-Statistics-Record
005860               move "NONE" to STA-Algorithm-Name.
005870      close    EXSTA-FILE.
005880  AA080-Load-Stats-Exit.
005890      exit.
005900*
005910  AA095-Close-Files                          section.
005920      close    EXTTO-FILE.
005930      close    EXRPT-FILE.
005940  AA095-Close-Files-Exit.
005950      exit.
005960*
005970******************************
005980*  BB0nn - Final Full-Mode Score
005990******************************
006000*
006010  BB090-Score-Full.
006020      set      WS-Mode-Full to true.
006030      call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
006040               TTT-Timetable-Table WS-Room-Count RMT-Room-Table
006050               WS-Proctor-Count PRT-Proctor-Table
006060               CFG-Control-Record CST-Cost-Result.
006070      perform  BB095-Set-Feasible-Text thru
006080               BB095-Set-Feasible-Text-Exit.
006090  BB090-Score-Full-Exit.
006100      exit.
006110*
006120  BB095-Set-Feasible-Text.
006130      if       CST-Is-Feasible
006140               move "YES" to WS-Feasible-Text
006150      else
006160               move "NO " to WS-Feasible-Text.
006170  BB095-Set-Feasible-Text-Exit.
006180      exit.
006190*
006200******************************
006210*  CC0nn - Sort And Print
006220******************************
006230*
006240  CC000-Sort-And-Report                      section.
006250      initiate  Exam-Timetable-Report.
006260      sort      EXSRT-FILE
006270                on ascending key Srt-Date Srt-Time Srt-Room
006280                input procedure  DD010-Release-Sittings thru
006290                                 DD010-Release-Sittings-Exit
006300                output procedure DD020-Return-Sittings thru
006310                                 DD020-Return-Sittings-Exit.
006320      terminate Exam-Timetable-Report.
006330  CC000-Sort-And-Report-Exit.
006340      exit.
006350*
006360  DD010-Release-Sittings.
006370      perform  DD011-Release-One-Sitting
006380               varying WS-Sub-K from 1 by 1
006390               until WS-Sub-K > WS-Timetable-Count.
006400  DD010-Release-Sittings-Exit.
006410      exit.
006420*
006430  DD011-Release-One-Sitting.
006440      move     spaces to Srt-Assignment-Record.
006450      move     TTT-Course-Id (WS-Sub-K) to Srt-Course-Id.
006460      move     TTT-Date (WS-Sub-K)      to Srt-Date.
006470      move     TTT-Time (WS-Sub-K)      to Srt-Time.
006480      move     TTT-Room (WS-Sub-K)      to Srt-Room.
006490      move     TTT-Proctor (WS-Sub-K)   to Srt-Proctor.
006500      move     TTT-Students (WS-Sub-K)  to Srt-Students.
006510      move     TTT-Duration (WS-Sub-K)  to Srt-Duration.
006520      move     TTT-Locked (WS-Sub-K)    to Srt-Locked.
006530      move     TTT-Location (WS-Sub-K)  to Srt-Location.
006540      release  Srt-Assignment-Record.
006550*
006560  DD020-Return-Sittings.
006570      perform  DD021-Return-One-Sitting thru
006580               DD021-Return-One-Sitting-Exit
006590               until WS-No-More-Sort-Rec.
006600  DD020-Return-Sittings-Exit.
006610      exit.
006620*
006630  DD021-Return-One-Sitting.
006640      return   EXSRT-FILE
006650               at end
006660               set WS-No-More-Sort-Rec to true
006670               go to DD021-Return-One-Sitting-Exit.
006680      perform  EE010-Build-Report-Line thru
006690               EE010-Build-Report-Line-Exit.
006700      perform  EE020-Write-Timetable-Out thru
006710               EE020-Write-Timetable-Out-Exit.
006720      generate RPT-Detail-Line.
006730  DD021-Return-One-Sitting-Exit.
006740      exit.
006750*
006760  EE010-Build-Report-Line.
006770      move     Srt-Course-Id  to WS-Rpt-Course-Id.
006780      move     Srt-Date       to WS-Rpt-Date.
006790      move     Srt-Time       to WS-Rpt-Time.
006800      move     Srt-Room       to WS-Rpt-Room.
006810      move     Srt-Location   to WS-Rpt-Location.
006820      move     Srt-Students   to WS-Rpt-Students.
006830      perform  BB050-Find-Course thru BB050-Find-Course-Exit.
006840      perform  BB060-Find-Proctor thru BB060-Find-Proctor-Exit.
006850      perform  EE015-Set-Note-And-Counts thru
006860               EE015-Set-Note-And-Counts-Exit.
006870  EE010-Build-Report-Line-Exit.
006880      exit.
006890*
006900  EE015-Set-Note-And-Counts.
006910      if       Srt-Date = spaces or Srt-Time = spaces
006920               or Srt-Room = spaces
006930               move "UNSCHED  " to WS-Rpt-Note
006940               add 1 to WS-Unscheduled-Count
006950      else
006960               add 1 to WS-Scheduled-Count
006970               if Srt-Locked = "Y"
006980                    move "LOCKED   " to WS-Rpt-Note
006990               else
007000                    move spaces to WS-Rpt-Note.
007010  EE015-Set-Note-And-Counts-Exit.
007020      exit.
007030*
007040  EE020-Write-Timetable-Out.
007050      move     spaces to ASN-Assignment-Record.
007060      move     Srt-Course-Id to ASN-Course-Id.
007070      move     Srt-Date      to ASN-Date.
007080      move     Srt-Time      to ASN-Time.
007090      move     Srt-Room      to ASN-Room.
007100      move     Srt-Proctor   to ASN-Proctor.
007110      move     Srt-Students  to ASN-Students.
007120      move     Srt-Duration  to ASN-Duration.
007130      move     Srt-Locked    to ASN-Locked.
007140      move     Srt-Location  to ASN-Location.
007150      write    ASN-Assignment-Record.
007160  EE020-Write-Timetable-Out-Exit.
007170      exit.
007180*
007190******************************
007200*  BB0nn - Course / Proctor Lookups
007210******************************
007220*
007230  BB050-Find-Course.
007240      move     "N" to WS-Crs-Found-Sw.
007250      move     spaces to WS-Rpt-Course-Name WS-Rpt-Format.
007260      perform  BB051-Scan-One-Course
007270               varying WS-Crs-Sub from 1 by 1
007280               until WS-Crs-Sub > WS-Course-Count
007290               or WS-Crs-Found.
007300  BB050-Find-Course-Exit.
007310      exit.
007320*
007330  BB051-Scan-One-Course.
007340      if       WS-Crs-Tbl-Id (WS-Crs-Sub) = Srt-Course-Id
007350               move WS-Crs-Tbl-Name (WS-Crs-Sub) to
007360                    WS-Rpt-Course-Name
007370               move WS-Crs-Tbl-Format (WS-Crs-Sub) to
007380                    WS-Rpt-Format
007390               set  WS-Crs-Found to true.
007400*
007410  BB060-Find-Proctor.
007420      move     "N" to WS-Prc-Found-Sw.
007430      move     spaces to WS-Rpt-Proctor-Name.
007440      if       Srt-Proctor = spaces
007450               go to BB060-Find-Proctor-Exit.
007460      move     Srt-Proctor to WS-Rpt-Proctor-Name.
007470      perform  BB061-Scan-One-Proctor
007480               varying WS-Prc-Sub from 1 by 1
007490               until WS-Prc-Sub > WS-Proctor-Count
007500               or WS-Prc-Found.
007510  BB060-Find-Proctor-Exit.
007520      exit.
007530*
007540  BB061-Scan-One-Proctor.
007550      if       PRT-Proctor-Id (WS-Prc-Sub) = Srt-Proctor
007560               move PRT-Proctor-Name (WS-Prc-Sub) to
007570                    WS-Rpt-Proctor-Name
007580               set  WS-Prc-Found to true.
007590*
007600  ZZ990-Abort.
007610      display  SY001.
007620      goback   returning 16.
007630  ZZ990-Abort-Exit.
007640      exit.
007650*
