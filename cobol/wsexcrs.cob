000100*******************************************
000110*                                          *
000120*  Record Definition For Course/Sitting    *
000130*           File                           *
000140*     Uses Crs-Course-Id as key             *
000150*******************************************
000160*  File size 96 bytes.
000170*
000180*  Also doubles as the post-split SITTING record written by
000190*  EXCLOAD aa300-Split-Course - one row per exam sitting once
000200*  an oversize course has been broken into _C1 .. _Cn pieces.
000210*
000220* 03/11/88 vbc - Created for xt150 exam suite.
000230* 19/11/88 vbc - Added Crs-Pin-xxx group for locked sittings.
000240* 02/12/88 vbc - Crs-Student-Count widened 999 to 9999 - CS1
000250*                overflowed on the big lecture theatre courses.
000260*
000270 01  CRS-Course-Record.
000280     03  CRS-Course-Id         pic x(12).
000290     03  CRS-Course-Name       pic x(30).
000300     03  CRS-Location          pic x(10).
000310     03  CRS-Exam-Format       pic x(10).
000320     03  CRS-Student-Count     pic 9(4).
000330     03  CRS-Duration-Min      pic 9(3).
000340     03  CRS-Locked-Flag       pic x.
000350         88  CRS-Is-Locked         value "Y".
000360     03  CRS-Pin-Group.
000370         05  CRS-Pin-Date      pic x(10).
000380         05  CRS-Pin-Time      pic x(5).
000390         05  CRS-Pin-Room      pic x(8).
000400     03  filler                pic x(3).
000410*
