000100*******************************************
000110*                                          *
000120*  In-Memory Room Table                    *
000130*   Loaded once by EXCSA/EXCPSO from the   *
000140*   Room master, passed on to EXCCOST for  *
000150*   the overcapacity/location checks.      *
000160*******************************************
000170*
000180* 25/11/88 vbc - Created for xt150 exam suite.
000190*
000200 01  RMT-Room-Table.
000210     03  RMT-Room-Entry        occurs 200 times.
000220         05  RMT-Room-Id       pic x(8).
000230         05  RMT-Capacity      pic 9(4)      comp.
000240         05  RMT-Location      pic x(10).
000250*
