000100*******************************************
000110*  Select Clause - Timetable Output File      *
000120*  (final, printed by EXCRPT)                *
000130*******************************************
000140* 09/11/88 vbc - Created for xt150 exam suite.
000150*
000160     select  EXTTO-FILE   assign       EXTTO-FILE-NAME
000170                           organization line sequential
000180                           status       EXTTO-STATUS.
000190*
