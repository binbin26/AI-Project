000100*******************************************
000110*                                          *
000120*  Record Definition For Room File         *
000130*     Uses Rm-Room-Id as key                *
000140*******************************************
000150*  File size 28 bytes.
000160*
000170* 03/11/88 vbc - Created for xt150 exam suite.
000180* 21/11/88 vbc - Rm-Capacity default of 30 applied by EXCLOAD
000190*                when the input record has it blank or zero.
000200*
000210 01  RM-Room-Record.
000220     03  RM-Room-Id            pic x(8).
000230     03  RM-Capacity           pic 9(4).
000240     03  RM-Location           pic x(10).
000250     03  filler                pic x(6).
000260*
