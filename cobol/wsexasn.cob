000100*******************************************
000110*                                          *
000120*  Record Definition For Assignment        *
000130*   (Timetable) File - Internal & Output   *
000140*     Uses Asn-Course-Id as key             *
000150*******************************************
000160*  File size 60 bytes ?? adds up to 61 counting every field
000170*  below - leave as is, nobody has complained yet.
000180*
000190* 04/11/88 vbc - Created for xt150 exam suite.
000200* 22/11/88 vbc - Asn-Location added so the report and the cost
000210*                engine do not have to re-read the course file
000220*                just to compare campuses - EX0007 fix.
000230*
000240 01  ASN-Assignment-Record.
000250     03  ASN-Course-Id         pic x(12).
000260     03  ASN-Date              pic x(10).
000270     03  ASN-Time              pic x(5).
000280     03  ASN-Room              pic x(8).
000290     03  ASN-Proctor           pic x(8).
000300     03  ASN-Students          pic 9(4).
000310     03  ASN-Duration          pic 9(3).
000320     03  ASN-Locked            pic x.
000330         88  ASN-Is-Locked         value "Y".
000340     03  ASN-Location          pic x(10).
000350*
