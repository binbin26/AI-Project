000100*******************************************
000110*  FD - Optimizer Statistics File             *
000120*******************************************
000130* 06/11/88 vbc - Created for xt150 exam suite.
000140*
000150 fd  EXSTA-FILE
000160     label records are standard.
000170 copy "wsexsta.cob".
000180*
