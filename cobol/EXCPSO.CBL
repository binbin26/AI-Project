000100 identification division.
000110 program-id.              EXCPSO.
000120 author.                  Vincent B Coen FBCS, FIDM, FIDPM.
000130 installation.            Applewood Computers.
000140 date-written.            03/12/88.
000150 date-compiled.
000160 security.
000170*
000180*  Copyright (C) 2025 Vincent B Coen and contributors
000190*
000200*  This program is free software: you can redistribute it
000210*  and/or modify it under the terms of the GNU General Public
000220*  License as published by the Free Software Foundation,
000230*  either version 3 of the License, or (at your option) any
000240*  later version.
000250*
000260*  This program is distributed in the hope it will be useful,
000270*  but WITHOUT ANY WARRANTY - without even the implied
000280*  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000290*  PURPOSE.  See the GNU General Public License for details.
000300*
000310*******************************************************
000320*                                                     *
000330*   EXCPSO - Particle Swarm Search Of The             *
000340*      Starting Timetable                             *
000350*                                                     *
000360*******************************************************
000370*
000380*  Remarks -
000390*    Alternative third step of the xt150 exam suite, run
000400*    instead of or alongside EXCSA.  A position vector holds,
000410*    for every sitting, a time-slot element and a room element
000420*    (BB020-Decode-Particle turns the pair back into a real
000430*    date/time/room by truncating and clamping).  Every
000440*    particle in the swarm is decoded, given proctors by the
000450*    load balancer (BB030) and priced with EXCCOST's fast
000460*    checker; each particle remembers its own best position
000470*    (pbest) and the whole swarm shares one best (gbest).  The
000480*    velocity/position update in CC030 is the textbook rule -
000490*    inertia plus a pull toward pbest plus a pull toward gbest,
000500*    both pulls scaled by a fresh random draw per element.  No
000510*    control card field selects the inertia-decay variant of
000520*    this solver, so W stays constant for the whole run.  What
000530*    is left in the Best Timetable file at the end is gbest
000540*    decoded one last time and re-priced with the full checker.
000550*
000560*  Version           1.0.00
000570*  Called modules     EXCCOST (fast mode inside the loop, full
000580*                     mode once at the end)
000590*  Functions used     none - see pcexrng.cob, pcexdat.cob
000600*  Files used         EXRM-FILE    input  - room master
000610*                     EXPRC-FILE   input  - proctor master
000620*                     EXCFG-FILE   input  - control card
000630*                     EXTTW-FILE   input  - starting timetable
000640*                     EXBTT-FILE   output - best timetable found
000650*                     EXSTA-FILE   output - run statistics
000660*  Error messages     EX0002 EX0003 EX0004 EX0006 EX0007 EX0013
000670*                     EX0015
000680*
000690*  Changes -
000700* 03/12/88 vbc - 1.0.00 Created.
000710* 10/12/88 vbc - .1 Load-balance counters now reset once per
000720*                decode (BB031) instead of once per run - a
000730*                heavily-locked timetable was leaving the
000740*                early sittings overloaded from iteration two
000750*                onward - user's memo of 09/12.
000760* 19/07/91 krl - .2 Zero-total-moves divide guarded in AA080
000770*                after a swarm size of zero slipped through on
000780*                a blank control card.
000790* 14/09/98 pjt - 2.0.00 Year 2000 review - Cfg-Start/End-Date
000800*                and the calendar block are 4-digit years
000810*                throughout this module, nothing windowed.
000820* 13/01/99 pjt - .1 Re-run of above against 1999/2000 boundary
000830*                config cards - certified Y2K compliant.
000840* 06/02/02 vbc - .2 Swarm-size ceiling check (EX0015) added
000850*                after a mis-punched control card asked for a
000860*                500-particle swarm and walked off the end of
000870*                WS-Position-Table.
000880*
000890*******************************************************
000900*
000910  environment division.
000920  configuration section.
000930  special-names.
000940      C01 is TOP-OF-FORM.
000950*
000960  input-output section.
000970  file-control.
000980      copy "selexrm.cob".
000990      copy "selexprc.cob".
001000      copy "selexcfg.cob".
001010      copy "selexttw.cob".
001020      copy "selexbtt.cob".
001030      copy "selexsta.cob".
001040*
001050  data division.
001060  file section.
001070  copy "fdexrm.cob".
001080  copy "fdexprc.cob".
001090  copy "fdexcfg.cob".
001100  copy "fdexttw.cob".
001110  copy "fdexbtt.cob".
001120  copy "fdexsta.cob".
001130*
001140  working-storage section.
001150  77  WS-Prog-Name              pic x(20) value
001160                                 "EXCPSO  (1.0.00)".
001170  77  WS-Particle-Sub           pic 9(4)      comp value zero.
001180  77  WS-Elem-Sub               pic 9(6)      comp value zero.
001190  77  WS-Sub-K                  pic 9(6)      comp value zero.
001200  77  WS-Proc-Sub               pic 9(4)      comp value zero.
001210  77  WS-Best-Proc-Idx          pic 9(4)      comp value zero.
001220  77  WS-Best-Proc-Load         pic 9(7)      comp value zero.
001230  77  WS-Room-Idx-Raw           pic s9(4)     comp value zero.
001240  77  WS-Time-Idx-Raw           pic s9(4)     comp value zero.
001250  77  WS-Max-Slot-Idx           pic s9(4)     comp value zero.
001260  77  WS-Max-Room-Idx           pic s9(4)     comp value zero.
001270  77  WS-Slot-Idx               pic 9(4)      comp value zero.
001280  77  WS-Room-Idx               pic 9(4)      comp value zero.
001290  77  WS-Div-Temp               pic 9(6)      comp value zero.
001300  77  WS-Mod-Temp               pic 9          comp value zero.
001310  77  WS-R1                     pic v9(7)     value zero.
001320  77  WS-R2                     pic v9(7)     value zero.
001330  77  WS-Iter                   pic 9(5)      comp value zero.
001340  77  WS-Total-Moves            pic 9(7)      comp value zero.
001350  copy "wsexcom.cob".
001360*
001370  01  WS-File-Status-Group.
001380      03  EXRM-STATUS           pic xx.
001390      03  EXPRC-STATUS          pic xx.
001400      03  EXCFG-STATUS          pic xx.
001410      03  EXTTW-STATUS          pic xx.
001420      03  EXBTT-STATUS          pic xx.
001430      03  EXSTA-STATUS          pic xx.
001440  01  WS-File-Status-Combined redefines WS-File-Status-Group
001450                                pic x(12).
001460*
001470  01  WS-File-Names.
001480      03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
001490      03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
001500      03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
001510      03  EXTTW-FILE-NAME       pic x(20) value "EXTTW-FILE".
001520      03  EXBTT-FILE-NAME       pic x(20) value "EXBTT-FILE".
001530      03  EXSTA-FILE-NAME       pic x(20) value "EXSTA-FILE".
001540      03  filler                pic x(4).
001550*
001560  01  WS-Switches.
001570      03  WS-Eof-Room           pic x     value "N".
001580          88  WS-No-More-Room       value "Y".
001590      03  WS-Eof-Proctor        pic x     value "N".
001600          88  WS-No-More-Proctor    value "Y".
001610      03  WS-Eof-Sitting        pic x     value "N".
001620          88  WS-No-More-Sitting    value "Y".
001630      03  WS-Date-Table-Full    pic x     value "N".
001640          88  WS-No-Room-Left       value "Y".
001650      03  filler                pic x(4).
001660*
001670*  Cost-engine linkage fields, same layout order as EXCCOST's
001680*  own PROCEDURE DIVISION USING - see wsexttt/wsexrmt/wsexprt/
001690*  wsexcst.cob for the shared tables.  There is no second
001700*  timetable table here the way EXCSA keeps Btt- apart from
001710*  Ttt- - gbest is a position vector, not a decoded table, and
001720*  is only ever decoded straight into Ttt- (see BB090).
001730*
001740  01  WS-Cost-Mode              pic x.
001750      88  WS-Mode-Full              value "F".
001760      88  WS-Mode-Fast              value "S".
001770  01  WS-Timetable-Count        pic 9(6)      comp value zero.
001780  copy "wsexttt.cob".
001790  01  WS-Room-Count             pic 9(4)      comp value zero.
001800  copy "wsexrmt.cob".
001810  01  WS-Proctor-Count          pic 9(4)      comp value zero.
001820  copy "wsexprt.cob".
001830  copy "wsexcfg.cob".
001840  copy "wsexcst.cob".
001850*
001860*  Available-dates list, same idiom as EXCSA's AA050/AA051 -
001870*  built fresh here since this is a separate load module.
001880*
001890  01  WS-Date-Count             pic 9(4)      comp value zero.
001900  01  WS-Date-Table.
001910      03  WS-Date-Entry         occurs 400 times
001920                                pic x(10).
001930*
001940  01  WS-Time-Table-Init.
001950      03  filler                pic x(5) value "07:00".
001960      03  filler                pic x(5) value "09:30".
001970      03  filler                pic x(5) value "13:00".
001980      03  filler                pic x(5) value "15:30".
001990  01  WS-Time-Table redefines WS-Time-Table-Init.
002000      03  WS-Time-Entry         occurs 4 times
002010                                pic x(5).
002020  77  WS-Time-Count             pic 9         comp value 4.
002030*
002040*  TIME-SLOTS-FLAT - date-major cross product of the available
002050*  dates and the four fixed exam slots, built once by AA055/
002060*  AA056.  Every position element decodes a slot subscript
002070*  into this table rather than a raw date/time pair.
002080*
002090  01  WS-Slot-Count             pic 9(6)      comp value zero.
002100  01  WS-Slot-Table.
002110      03  WS-Slot-Entry         occurs 1600 times.
002120          05  WS-Slot-Date      pic x(10).
002130          05  WS-Slot-Time      pic x(5).
002140*
002150*  Proctor load-balancing counters - reset and rebuilt on
002160*  every decode by BB030-Assign-Proctors.
002170*
002180  01  WS-Proc-Load-Table.
002190      03  WS-Proc-Load-Count   pic 9(7)      comp occurs 500
002200                                times.
002210*
002220*  Swarm position/velocity/personal-best tables.  Dimension
002230*  count is 2 times the sitting count (one time-slot element,
002240*  one room element per sitting).  WS-Max-Particles and
002250*  WS-Max-Dim are the hard ceilings the tables below are
002260*  declared to - checked against the control card and the
002270*  loaded sitting count in AA020/AA065.  A swarm or a
002280*  timetable too big for these tables is a fatal error, not a
002290*  silent truncation, unlike the soft caps used elsewhere in
002300*  this suite (rooms, proctors, dates).
002310*
002320  77  WS-Max-Particles          pic 9(4)      comp value 60.
002330  77  WS-Max-Dim                pic 9(6)      comp value 4000.
002340  77  WS-Dim-Count              pic 9(6)      comp value zero.
002350  77  WS-Swarm-Size             pic 9(4)      comp value zero.
002360*
002370  01  WS-Position-Table.
002380      03  WS-Particle-Slot      occurs 60 times.
002390          05  WS-Pos-Elem       pic s9(4)v9(4) comp-3
002400                                occurs 4000 times.
002410  01  WS-Velocity-Table.
002420      03  WS-Velocity-Slot      occurs 60 times.
002430          05  WS-Vel-Elem       pic s9(4)v9(4) comp-3
002440                                occurs 4000 times.
002450  01  WS-Pbest-Position-Table.
002460      03  WS-Pbest-Slot         occurs 60 times.
002470          05  WS-Pbest-Elem     pic s9(4)v9(4) comp-3
002480                                occurs 4000 times.
002490  01  WS-Gbest-Position.
002500      03  WS-Gbest-Elem         pic s9(4)v9(4) comp-3
002510                                occurs 4000 times.
002520*
002530  01  WS-Pbest-Cost-Table.
002540      03  WS-Pbest-Cost         pic s9(7)v99  occurs 60 times.
002550*
002560  01  WS-Cost-Fields.
002570      03  WS-Particle-Cost      pic s9(7)v99  value zero.
002580      03  WS-Gbest-Cost         pic s9(7)v99  value
002590                                9999999.99.
002600      03  WS-Initial-Cost       pic s9(7)v99  value zero.
002610      03  WS-Final-Cost         pic s9(7)v99  value zero.
002620      03  WS-Improvement-Pct    pic s9(3)v99  value zero.
002630      03  filler                pic x(4).
002640  01  WS-Cost-Fields-Dump redefines WS-Cost-Fields
002650                                pic x(45).
002660*                                 diagnostic dump only, see
002670*                                 EXCINIT's WS-Room-Table-Dump
002680*                                 for the same idiom - not
002690*                                 called unless UPSI-0 is on.
002700*
002710  01  WS-Pso-Counters.
002720      03  WS-Gbest-Updates      pic 9(7)      comp value zero.
002730      03  WS-Pbest-Updates      pic 9(7)      comp value zero.
002740      03  filler                pic x(4).
002750*
002760  procedure division.
002770*
002780  AA000-Main                    section.
002790      perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
002800      perform  AA010-Open-Files thru AA010-Open-Files-Exit.
002810      perform  AA020-Load-Config thru AA020-Load-Config-Exit.
002820      perform  AA030-Load-Rooms thru AA030-Load-Rooms-Exit.
002830      perform  AA040-Load-Proctors thru
002840               AA040-Load-Proctors-Exit.
002850      perform  AA050-Build-Dates thru AA050-Build-Dates-Exit.
002860      perform  AA055-Build-Time-Slots thru
002870               AA055-Build-Time-Slots-Exit.
002880      perform  AA060-Load-Timetable thru
002890               AA060-Load-Timetable-Exit.
002900      perform  AA065-Set-Dim-Count thru
002910               AA065-Set-Dim-Count-Exit.
002920      perform  BB000-Init-Swarm thru BB000-Init-Swarm-Exit.
002930      perform  CC000-Pso-Loop thru CC000-Pso-Loop-Exit.
002940      perform  BB090-Score-Gbest-Final thru
002950               BB090-Score-Gbest-Final-Exit.
002960      perform  AA070-Write-Best thru AA070-Write-Best-Exit.
002970      perform  AA080-Write-Stats thru AA080-Write-Stats-Exit.
002980      perform  AA095-Close-Files thru AA095-Close-Files-Exit.
002990      display  "EXCPSO iterations run       " WS-Iter.
003000      display  "EXCPSO gbest updates        " WS-Gbest-Updates.
003010      display  "EXCPSO pbest updates        " WS-Pbest-Updates.
003020      display  "EXCPSO initial cost         " WS-Initial-Cost.
003030      display  "EXCPSO final cost           " WS-Final-Cost.
003040      goback   returning zero.
003050*
003060  ZZ000-Init-Ws.
003070      move     spaces to WS-File-Status-Combined.
003080      move     zero to WS-Room-Count WS-Proctor-Count
003090               WS-Timetable-Count.
003100      move     zero to WS-Gbest-Updates WS-Pbest-Updates
003110               WS-Iter.
003120      set      WS-Mode-Full to true.
003130  ZZ000-Init-Ws-Exit.
003140      exit.
003150*
003160  AA010-Open-Files.
003170      open     input EXRM-FILE.
003180      if       EXRM-STATUS not = "00"
003190               display EX0002 EXRM-FILE-NAME
003200               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003210      open     input EXPRC-FILE.
003220      if       EXPRC-STATUS not = "00"
003230               display EX0003 EXPRC-FILE-NAME
003240               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003250      open     input EXCFG-FILE.
003260      if       EXCFG-STATUS not = "00"
003270               display EX0004 EXCFG-FILE-NAME
003280               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003290      open     input EXTTW-FILE.
003300      if       EXTTW-STATUS not = "00"
003310               display EX0006 EXTTW-FILE-NAME
003320               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003330      open     output EXBTT-FILE.
003340      if       EXBTT-STATUS not = "00"
003350               display EX0007 EXBTT-FILE-NAME
003360               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003370      open     output EXSTA-FILE.
003380      if       EXSTA-STATUS not = "00"
003390               display EX0013 EXSTA-FILE-NAME
003400               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003410  AA010-Open-Files-Exit.
003420      exit.
003430*
003440  AA020-Load-Config.
003450      read     EXCFG-FILE
003460               at end
003470               display EX0004 EXCFG-FILE-NAME
003480               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003490      close    EXCFG-FILE.
003500      move     Cfg-Pso-Swarm-Size to WS-Swarm-Size.
003510      if       WS-Swarm-Size > WS-Max-Particles
003520               display EX0015
003530               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003540      if       WS-Swarm-Size = zero
003550               move 50 to WS-Swarm-Size.
003560  AA020-Load-Config-Exit.
003570      exit.
003580*
003590  AA030-Load-Rooms.
003600      perform  AA031-Load-One-Room thru
003610               AA031-Load-One-Room-Exit
003620               until WS-No-More-Room.
003630      close    EXRM-FILE.
003640      if       WS-Room-Count = zero
003650               display EX0008
003660               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003670  AA030-Load-Rooms-Exit.
003680      exit.
003690*
003700  AA031-Load-One-Room.
003710      read     EXRM-FILE
003720               at end
003730               set WS-No-More-Room to true
003740               go to AA031-Load-One-Room-Exit.
003750      if       RM-Capacity = zero
003760               move 30 to RM-Capacity.
003770      if       WS-Room-Count < 200
003780               add 1 to WS-Room-Count
003790               move RM-Room-Id to RMT-Room-Id (WS-Room-Count)
003800               move RM-Capacity to RMT-Capacity (WS-Room-Count)
003810               move RM-Location to RMT-Location (WS-Room-Count).
003820  AA031-Load-One-Room-Exit.
003830      exit.
003840*
003850  AA040-Load-Proctors.
003860      perform  AA041-Load-One-Proctor thru
003870               AA041-Load-One-Proctor-Exit
003880               until WS-No-More-Proctor.
003890      close    EXPRC-FILE.
003900  AA040-Load-Proctors-Exit.
003910      exit.
003920*
003930  AA041-Load-One-Proctor.
003940      read     EXPRC-FILE
003950               at end
003960               set WS-No-More-Proctor to true
003970               go to AA041-Load-One-Proctor-Exit.
003980      if       WS-Proctor-Count < 500
003990               add 1 to WS-Proctor-Count
004000               move PRC-Proctor-Id to
004010                    PRT-Proctor-Id (WS-Proctor-Count)
004020               move PRC-Proctor-Name to
004030                    PRT-Proctor-Name (WS-Proctor-Count)
004040               move PRC-Location to
004050                    PRT-Location (WS-Proctor-Count).
004060  AA041-Load-One-Proctor-Exit.
004070      exit.
004080*
004090  AA050-Build-Dates.
004100      move     Cfg-Start-Date to WS-Cal-Text-Date.
004110      move     WS-Cal-Text-Ccyy to WS-Cal-Ccyy.
004120      move     WS-Cal-Text-Mm to WS-Cal-Mm.
004130      move     WS-Cal-Text-Dd to WS-Cal-Dd.
004140      perform  AA051-Add-One-Date thru AA051-Add-One-Date-Exit
004150               until WS-No-Room-Left.
004160  AA050-Build-Dates-Exit.
004170      exit.
004180*
004190  AA051-Add-One-Date.
004200      move     spaces to WS-Cal-Text-Date.
004210      move     WS-Cal-Ccyy to WS-Cal-Text-Ccyy.
004220      move     WS-Cal-Mm   to WS-Cal-Text-Mm.
004230      move     WS-Cal-Dd   to WS-Cal-Text-Dd.
004240      if       WS-Date-Count < 400
004250               add 1 to WS-Date-Count
004260               move WS-Cal-Text-Date to
004270                    WS-Date-Entry (WS-Date-Count)
004280      else
004290               set WS-No-Room-Left to true
004300               go to AA051-Add-One-Date-Exit.
004310      if       WS-Cal-Text-Date not < Cfg-End-Date
004320               set WS-No-Room-Left to true
004330               go to AA051-Add-One-Date-Exit.
004340      perform  ZZ940-Next-Date thru ZZ940-Next-Date-Exit.
004350  AA051-Add-One-Date-Exit.
004360      exit.
004370*
004380  AA055-Build-Time-Slots.
004390      move     zero to WS-Slot-Count.
004400      perform  AA056-Build-One-Slot
004410               varying WS-Sub-K from 1 by 1
004420               until WS-Sub-K > WS-Date-Count
004430               after WS-Proc-Sub from 1 by 1
004440               until WS-Proc-Sub > WS-Time-Count.
004450  AA055-Build-Time-Slots-Exit.
004460      exit.
004470*
004480  AA056-Build-One-Slot.
004490      if       WS-Slot-Count < 1600
004500               add 1 to WS-Slot-Count
004510               move WS-Date-Entry (WS-Sub-K) to
004520                    WS-Slot-Date (WS-Slot-Count)
004530               move WS-Time-Entry (WS-Proc-Sub) to
004540                    WS-Slot-Time (WS-Slot-Count).
004550*
004560  AA060-Load-Timetable.
004570      perform  AA061-Load-One-Sitting thru
004580               AA061-Load-One-Sitting-Exit
004590               until WS-No-More-Sitting.
004600      close    EXTTW-FILE.
004610  AA060-Load-Timetable-Exit.
004620      exit.
004630*
004640  AA061-Load-One-Sitting.
004650      read     EXTTW-FILE
004660               at end
004670               set WS-No-More-Sitting to true
004680               go to AA061-Load-One-Sitting-Exit.
004690      if       WS-Timetable-Count < 2000
004700               add 1 to WS-Timetable-Count
004710               perform ZZ100-Store-One-Sitting thru
004720                       ZZ100-Store-One-Sitting-Exit.
004730  AA061-Load-One-Sitting-Exit.
004740      exit.
004750*
004760  ZZ100-Store-One-Sitting.
004770      move     ASN-Course-Id to
004780               TTT-Course-Id (WS-Timetable-Count).
004790      move     ASN-Date      to TTT-Date (WS-Timetable-Count).
004800      move     ASN-Time      to TTT-Time (WS-Timetable-Count).
004810      move     ASN-Room      to TTT-Room (WS-Timetable-Count).
004820      move     ASN-Proctor   to TTT-Proctor (WS-Timetable-Count).
004830      move     ASN-Students  to
004840               TTT-Students (WS-Timetable-Count).
004850      move     ASN-Duration  to
004860               TTT-Duration (WS-Timetable-Count).
004870      move     ASN-Locked    to TTT-Locked (WS-Timetable-Count).
004880      move     ASN-Location  to
004890               TTT-Location (WS-Timetable-Count).
004900  ZZ100-Store-One-Sitting-Exit.
004910      exit.
004920*
004930  AA065-Set-Dim-Count.
004940      compute  WS-Dim-Count = 2 * WS-Timetable-Count.
004950      if       WS-Dim-Count > WS-Max-Dim
004960               display EX0015
004970               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004980      compute  WS-Max-Slot-Idx = WS-Slot-Count - 1.
004990      compute  WS-Max-Room-Idx = WS-Room-Count - 1.
005000  AA065-Set-Dim-Count-Exit.
005010      exit.
005020*
005030  AA070-Write-Best.
005040      perform  AA071-Write-One-Best
005050               varying WS-Sub-K from 1 by 1
005060               until WS-Sub-K > WS-Timetable-Count.
005070  AA070-Write-Best-Exit.
005080      exit.
005090*
005100  AA071-Write-One-Best.
005110      move     spaces to BTF-Assignment-Record.
005120      move     TTT-Course-Id (WS-Sub-K) to BTF-Course-Id.
005130      move     TTT-Date (WS-Sub-K)      to BTF-Date.
005140      move     TTT-Time (WS-Sub-K)      to BTF-Time.
005150      move     TTT-Room (WS-Sub-K)      to BTF-Room.
005160      move     TTT-Proctor (WS-Sub-K)   to BTF-Proctor.
005170      move     TTT-Students (WS-Sub-K)  to BTF-Students.
005180      move     TTT-Duration (WS-Sub-K)  to BTF-Duration.
005190      move     TTT-Locked (WS-Sub-K)    to BTF-Locked.
005200      move     TTT-Location (WS-Sub-K)  to BTF-Location.
005210      write    BTF-Assignment-Record.
005220*
005230  AA080-Write-Stats.
005240      compute  WS-Total-Moves = WS-Iter * WS-Swarm-Size.
005250      move     spaces to STA-Statistics-Record.
005260      move     "PSO"         to STA-Algorithm-Name.
005270      move     WS-Iter       to STA-Iterations.
005280      move     WS-Pbest-Updates to STA-Accepted.
005290      compute  STA-Rejected = WS-Total-Moves - WS-Pbest-Updates.
005300      if       WS-Total-Moves = zero
005310               move zero to STA-Acceptance-Rate
005320      else
005330               compute STA-Acceptance-Rate rounded =
005340                       (WS-Pbest-Updates / WS-Total-Moves) * 100.
005350      move     WS-Improvement-Pct to STA-Improvement-Pct.
005360      move     WS-Initial-Cost to STA-Initial-Cost.
005370      move     WS-Final-Cost to STA-Final-Cost.
005380      if       CST-Is-Feasible
005390               set STA-Is-Feasible to true
005400      else
005410               move "N" to STA-Feasible-Flag.
005420      write    STA-Statistics-Record.
005430  AA080-Write-Stats-Exit.
005440      exit.
005450*
005460  AA095-Close-Files                          section.
005470      close    EXBTT-FILE.
005480      close    EXSTA-FILE.
005490  AA095-Close-Files-Exit.
005500      exit.
005510*
005520*****************************
005530*  BB0nn - Swarm Init And Shared Particle Routines
005540*****************************
005550*
005560  BB000-Init-Swarm.
005570      perform  BB001-Init-One-Particle thru
005580               BB001-Init-One-Particle-Exit
005590               varying WS-Particle-Sub from 1 by 1
005600               until WS-Particle-Sub > WS-Swarm-Size.
005610      move     WS-Gbest-Cost to WS-Initial-Cost.
005620  BB000-Init-Swarm-Exit.
005630      exit.
005640*
005650  BB001-Init-One-Particle.
005660      perform  BB002-Init-One-Element thru
005670               BB002-Init-One-Element-Exit
005680               varying WS-Elem-Sub from 1 by 1
005690               until WS-Elem-Sub > WS-Dim-Count.
005700      perform  BB020-Decode-Particle thru
005710               BB020-Decode-Particle-Exit.
005720      perform  BB030-Assign-Proctors thru
005730               BB030-Assign-Proctors-Exit.
005740      perform  BB050-Evaluate-Fast thru
005750               BB050-Evaluate-Fast-Exit.
005760      move     WS-Particle-Cost to
005770               WS-Pbest-Cost (WS-Particle-Sub).
005780      perform  BB041-Copy-Position-To-Pbest thru
005790               BB041-Copy-Position-To-Pbest-Exit.
005800      if       WS-Particle-Cost < WS-Gbest-Cost
005810               move WS-Particle-Cost to WS-Gbest-Cost
005820               perform BB042-Copy-Position-To-Gbest thru
005830                       BB042-Copy-Position-To-Gbest-Exit.
005840  BB001-Init-One-Particle-Exit.
005850      exit.
005860*
005870  BB002-Init-One-Element.
005880      perform  ZZ900-Random thru ZZ900-Random-Exit.
005890      divide   WS-Elem-Sub by 2 giving WS-Div-Temp
005900               remainder WS-Mod-Temp.
005910      if       WS-Mod-Temp = 1
005920               compute WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
005930                       rounded = WS-Rng-Fraction * WS-Slot-Count
005940      else
005950               compute WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
005960                       rounded = WS-Rng-Fraction * WS-Room-Count.
005970      perform  ZZ900-Random thru ZZ900-Random-Exit.
005980      compute  WS-Vel-Elem (WS-Particle-Sub, WS-Elem-Sub)
005990               rounded = (WS-Rng-Fraction * 2) - 1.
006000  BB002-Init-One-Element-Exit.
006010      exit.
006020*
006030  BB020-Decode-Particle.
006040      perform  BB021-Decode-One-Sitting thru
006050               BB021-Decode-One-Sitting-Exit
006060               varying WS-Sub-K from 1 by 1
006070               until WS-Sub-K > WS-Timetable-Count.
006080  BB020-Decode-Particle-Exit.
006090      exit.
006100*
006110  BB021-Decode-One-Sitting.
006120      if       TTT-Is-Locked (WS-Sub-K)
006130               go to BB021-Decode-One-Sitting-Exit.
006140      perform  BB022-Decode-Time-Element thru
006150               BB022-Decode-Time-Element-Exit.
006160      perform  BB023-Decode-Room-Element thru
006170               BB023-Decode-Room-Element-Exit.
006180  BB021-Decode-One-Sitting-Exit.
006190      exit.
006200*
006210  BB022-Decode-Time-Element.
006220      compute  WS-Elem-Sub = (2 * WS-Sub-K) - 1.
006230      move     WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) to
006240               WS-Time-Idx-Raw.
006250      if       WS-Time-Idx-Raw < zero
006260               move zero to WS-Time-Idx-Raw.
006270      if       WS-Time-Idx-Raw > WS-Max-Slot-Idx
006280               move WS-Max-Slot-Idx to WS-Time-Idx-Raw.
006290      compute  WS-Slot-Idx = WS-Time-Idx-Raw + 1.
006300      move     WS-Slot-Date (WS-Slot-Idx) to
006310               TTT-Date (WS-Sub-K).
006320      move     WS-Slot-Time (WS-Slot-Idx) to
006330               TTT-Time (WS-Sub-K).
006340  BB022-Decode-Time-Element-Exit.
006350      exit.
006360*
006370  BB023-Decode-Room-Element.
006380      compute  WS-Elem-Sub = 2 * WS-Sub-K.
006390      move     WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) to
006400               WS-Room-Idx-Raw.
006410      if       WS-Room-Idx-Raw < zero
006420               move zero to WS-Room-Idx-Raw.
006430      if       WS-Room-Idx-Raw > WS-Max-Room-Idx
006440               move WS-Max-Room-Idx to WS-Room-Idx-Raw.
006450      compute  WS-Room-Idx = WS-Room-Idx-Raw + 1.
006460      move     RMT-Room-Id (WS-Room-Idx) to TTT-Room (WS-Sub-K).
006470  BB023-Decode-Room-Element-Exit.
006480      exit.
006490*
006500  BB030-Assign-Proctors.
006510      if       WS-Proctor-Count = zero
006520               go to BB030-Assign-Proctors-Exit.
006530      perform  BB031-Reset-One-Load thru
006540               BB031-Reset-One-Load-Exit
006550               varying WS-Proc-Sub from 1 by 1
006560               until WS-Proc-Sub > WS-Proctor-Count.
006570      perform  BB032-Assign-One-Sitting thru
006580               BB032-Assign-One-Sitting-Exit
006590               varying WS-Sub-K from 1 by 1
006600               until WS-Sub-K > WS-Timetable-Count.
006610  BB030-Assign-Proctors-Exit.
006620      exit.
006630*
006640  BB031-Reset-One-Load.
006650      move     zero to WS-Proc-Load-Count (WS-Proc-Sub).
006660  BB031-Reset-One-Load-Exit.
006670      exit.
006680*
006690  BB032-Assign-One-Sitting.
006700      move     1 to WS-Best-Proc-Idx.
006710      move     WS-Proc-Load-Count (1) to WS-Best-Proc-Load.
006720      perform  BB033-Scan-One-Proctor thru
006730               BB033-Scan-One-Proctor-Exit
006740               varying WS-Proc-Sub from 2 by 1
006750               until WS-Proc-Sub > WS-Proctor-Count.
006760      move     PRT-Proctor-Id (WS-Best-Proc-Idx) to
006770               TTT-Proctor (WS-Sub-K).
006780      add      1 to WS-Proc-Load-Count (WS-Best-Proc-Idx).
006790  BB032-Assign-One-Sitting-Exit.
006800      exit.
006810*
006820  BB033-Scan-One-Proctor.
006830      if       WS-Proc-Load-Count (WS-Proc-Sub) <
006840               WS-Best-Proc-Load
006850               move WS-Proc-Load-Count (WS-Proc-Sub) to
006860                    WS-Best-Proc-Load
006870               move WS-Proc-Sub to WS-Best-Proc-Idx.
006880  BB033-Scan-One-Proctor-Exit.
006890      exit.
006900*
006910  BB041-Copy-Position-To-Pbest.
006920      perform  BB043-Copy-One-Pbest-Elem
006930               varying WS-Elem-Sub from 1 by 1
006940               until WS-Elem-Sub > WS-Dim-Count.
006950  BB041-Copy-Position-To-Pbest-Exit.
006960      exit.
006970*
006980  BB043-Copy-One-Pbest-Elem.
006990      move     WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) to
007000               WS-Pbest-Elem (WS-Particle-Sub, WS-Elem-Sub).
007010*
007020  BB042-Copy-Position-To-Gbest.
007030      perform  BB044-Copy-One-Gbest-Elem
007040               varying WS-Elem-Sub from 1 by 1
007050               until WS-Elem-Sub > WS-Dim-Count.
007060  BB042-Copy-Position-To-Gbest-Exit.
007070      exit.
007080*
007090  BB044-Copy-One-Gbest-Elem.
007100      move     WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) to
007110               WS-Gbest-Elem (WS-Elem-Sub).
007120*
007130  BB050-Evaluate-Fast.
007140      set      WS-Mode-Fast to true.
007150      call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
007160               TTT-Timetable-Table WS-Room-Count RMT-Room-Table
007170               WS-Proctor-Count PRT-Proctor-Table
007180               CFG-Control-Record CST-Cost-Result.
007190      move     CST-Total-Cost to WS-Particle-Cost.
007200  BB050-Evaluate-Fast-Exit.
007210      exit.
007220*
007230  BB090-Score-Gbest-Final.
007240      perform  BB091-Copy-Gbest-To-Position
007250               varying WS-Elem-Sub from 1 by 1
007260               until WS-Elem-Sub > WS-Dim-Count.
007270      move     1 to WS-Particle-Sub.
007280      perform  BB020-Decode-Particle thru
007290               BB020-Decode-Particle-Exit.
007300      perform  BB030-Assign-Proctors thru
007310               BB030-Assign-Proctors-Exit.
007320      set      WS-Mode-Full to true.
007330      call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
007340               TTT-Timetable-Table WS-Room-Count RMT-Room-Table
007350               WS-Proctor-Count PRT-Proctor-Table
007360               CFG-Control-Record CST-Cost-Result.
007370      move     CST-Total-Cost to WS-Final-Cost.
007380      if       WS-Initial-Cost = zero
007390               move zero to WS-Improvement-Pct
007400      else
007410               compute WS-Improvement-Pct rounded =
007420                       ((WS-Initial-Cost - WS-Final-Cost) /
007430                        WS-Initial-Cost) * 100.
007440  BB090-Score-Gbest-Final-Exit.
007450      exit.
007460*
007470  BB091-Copy-Gbest-To-Position.
007480      move     WS-Gbest-Elem (WS-Elem-Sub) to
007490               WS-Pos-Elem (1, WS-Elem-Sub).
007500*
007510*****************************
007520*  CC0nn - The Swarm Update Loop
007530*****************************
007540*
007550  CC000-Pso-Loop.
007560      perform  CC010-One-Iteration thru
007570               CC010-One-Iteration-Exit
007580               until WS-Iter not < Cfg-Pso-Max-Iter.
007590  CC000-Pso-Loop-Exit.
007600      exit.
007610*
007620  CC010-One-Iteration.
007630      perform  CC020-Update-One-Particle thru
007640               CC020-Update-One-Particle-Exit
007650               varying WS-Particle-Sub from 1 by 1
007660               until WS-Particle-Sub > WS-Swarm-Size.
007670      add      1 to WS-Iter.
007680  CC010-One-Iteration-Exit.
007690      exit.
007700*
007710  CC020-Update-One-Particle.
007720      perform  CC030-Update-One-Element thru
007730               CC030-Update-One-Element-Exit
007740               varying WS-Elem-Sub from 1 by 1
007750               until WS-Elem-Sub > WS-Dim-Count.
007760      perform  BB020-Decode-Particle thru
007770               BB020-Decode-Particle-Exit.
007780      perform  BB030-Assign-Proctors thru
007790               BB030-Assign-Proctors-Exit.
007800      perform  BB050-Evaluate-Fast thru
007810               BB050-Evaluate-Fast-Exit.
007820      if       WS-Particle-Cost < WS-Pbest-Cost (WS-Particle-Sub)
007830               move WS-Particle-Cost to
007840                    WS-Pbest-Cost (WS-Particle-Sub)
007850               perform BB041-Copy-Position-To-Pbest thru
007860                       BB041-Copy-Position-To-Pbest-Exit
007870               add 1 to WS-Pbest-Updates.
007880      if       WS-Particle-Cost < WS-Gbest-Cost
007890               move WS-Particle-Cost to WS-Gbest-Cost
007900               perform BB042-Copy-Position-To-Gbest thru
007910                       BB042-Copy-Position-To-Gbest-Exit
007920               add 1 to WS-Gbest-Updates.
007930  CC020-Update-One-Particle-Exit.
007940      exit.
007950*
007960  CC030-Update-One-Element.
007970      perform  ZZ900-Random thru ZZ900-Random-Exit.
007980      move     WS-Rng-Fraction to WS-R1.
007990      perform  ZZ900-Random thru ZZ900-Random-Exit.
008000      move     WS-Rng-Fraction to WS-R2.
008010      compute  WS-Vel-Elem (WS-Particle-Sub, WS-Elem-Sub)
008020               rounded =
008030               (Cfg-Pso-W * WS-Vel-Elem (WS-Particle-Sub,
008040                WS-Elem-Sub)) +
008050               (Cfg-Pso-C1 * WS-R1 *
008060                (WS-Pbest-Elem (WS-Particle-Sub, WS-Elem-Sub) -
008070                 WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub))) +
008080               (Cfg-Pso-C2 * WS-R2 *
008090                (WS-Gbest-Elem (WS-Elem-Sub) -
008100                 WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub))).
008110      compute  WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
008120               rounded =
008130               WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) +
008140               WS-Vel-Elem (WS-Particle-Sub, WS-Elem-Sub).
008150      perform  CC031-Clamp-One-Element thru
008160               CC031-Clamp-One-Element-Exit.
008170  CC030-Update-One-Element-Exit.
008180      exit.
008190*
008200  CC031-Clamp-One-Element.
008210      divide   WS-Elem-Sub by 2 giving WS-Div-Temp
008220               remainder WS-Mod-Temp.
008230      if       WS-Mod-Temp = 1
008240               perform CC032-Clamp-Time-Element thru
008250                       CC032-Clamp-Time-Element-Exit
008260      else
008270               perform CC033-Clamp-Room-Element thru
008280                       CC033-Clamp-Room-Element-Exit.
008290  CC031-Clamp-One-Element-Exit.
008300      exit.
008310*
008320  CC032-Clamp-Time-Element.
008330      if       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
008340               < zero
008350               move zero to
008360                    WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub).
008370      if       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
008380               > WS-Slot-Count
008390               move WS-Slot-Count to
008400                    WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub).
008410  CC032-Clamp-Time-Element-Exit.
008420      exit.
008430*
008440  CC033-Clamp-Room-Element.
008450      if       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
008460               < zero
008470               move zero to
008480                    WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub).
008490      if       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
008500               > WS-Room-Count
008510               move WS-Room-Count to
008520                    WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub).
008530  CC033-Clamp-Room-Element-Exit.
008540      exit.
008550*
008560  copy "pcexrng.cob".
008570  copy "pcexdat.cob".
008580*
008590  ZZ990-Abort.
008600      display  SY001.
008610      goback   returning 16.
008620  ZZ990-Abort-Exit.
008630      exit.
008640*
