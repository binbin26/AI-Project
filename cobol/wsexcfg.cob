000100*******************************************
000110*                                          *
000120*  Record Definition For Config Control    *
000130*           Card                           *
000140*     Single record, RRN = 1                *
000150*******************************************
000160*  File size 80 bytes.
000170*
000180* 05/11/88 vbc - Created for xt150 exam suite.
000190* 27/11/88 vbc - Added Cfg-Max-Session-Size, missed off first
000200*                cut - EX0011.
000210*
000220 01  CFG-Control-Record.
000230     03  CFG-Start-Date            pic x(10).
000240     03  CFG-End-Date              pic x(10).
000250     03  CFG-Max-Exams-Per-Week    pic 9(2).
000260     03  CFG-Max-Exams-Per-Day     pic 9(2).
000270     03  CFG-Sa-Init-Temp          pic 9(5)v99.
000280     03  CFG-Sa-Min-Temp           pic 9(3)v99.
000290     03  CFG-Sa-Cooling-Rate       pic 9v9(4).
000300     03  CFG-Sa-Max-Iter           pic 9(7).
000310     03  CFG-Pso-Swarm-Size        pic 9(3).
000320     03  CFG-Pso-Max-Iter          pic 9(5).
000330     03  CFG-Pso-W                 pic 9v99.
000340     03  CFG-Pso-C1                pic 9v99.
000350     03  CFG-Pso-C2                pic 9v99.
000360     03  CFG-Max-Session-Size      pic 9(4).
000370     03  filler                    pic x(11).
000380*
