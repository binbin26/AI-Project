000100*******************************************
000110*  Select Clause - Room File                *
000120*******************************************
000130* 03/11/88 vbc - Created for xt150 exam suite.
000140*
000150     select  EXRM-FILE    assign       EXRM-FILE-NAME
000160                           organization line sequential
000170                           status       EXRM-STATUS.
000180*
