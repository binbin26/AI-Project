000100*******************************************
000110*  Select Clause - Best Timetable File        *
000120*  (SA / PSO output, kept between runs)      *
000130*******************************************
000140* 09/11/88 vbc - Created for xt150 exam suite.
000150*
000160     select  EXBTT-FILE   assign       EXBTT-FILE-NAME
000170                           organization line sequential
000180                           status       EXBTT-STATUS.
000190*
