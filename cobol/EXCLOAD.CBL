000100*****************************************************************
000110*                                                               *
000120*   E X C L O A D   -   Exam Suite Course Loader / Splitter     *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification          division.
000170*================================
000180*
000190 program-id.       EXCLOAD.
000200*
000210 author.           Vincent B Coen FBCS, FIDM, FIDPM.
000220*
000230 installation.     Applewood Computers.
000240*
000250 date-written.     08/11/88.
000260*
000270 date-compiled.
000280*
000290 security.         Copyright (C) 1988-2001 & later, Vincent Bryan
000300                    Coen. Distributed under the GNU General Public
000310                    License. See the file COPYING for details.
000320*
000330*    Remarks.          First step of the xt150 exam timetabling
000340*                      suite. Reads the raw COURSE, ROOM, PROCTOR
000350*                      and CONFIG cards, applies the loader
000360*                      defaulting rules and splits any course that
000370*                      is bigger than the largest room into two or
000380*                      more sittings, writing one row per sitting
000390*                      to the sitting work file for EXCINIT.
000400*
000410*    Version.          See WS-Prog-Name in Working-Storage.
000420*
000430*    Called Modules.   None.
000440*
000450*    Functions Used:   None - no intrinsic FUNCTION is called
000460*                      anywhere in this program.
000470*
000480*    Files used :
000490*                      EXCRS-FILE  Course input, one row/course.
000500*                      EXRM-FILE   Room master (capacity lookup).
000510*                      EXPRC-FILE  Proctor master (existence check
000520*                                  only - not read here).
000530*                      EXCFG-FILE  Single control card.
000540*                      EXSTW-FILE  Sitting work file (output).
000550*
000560*    Error messages used.
000570*                      EX0001, EX0002, EX0003, EX0004, EX0008.
000580*
000590* Changes:
000600* 08/11/88 vbc - 1.0.00 Created - first cut, no splitting yet.
000610* 15/11/88 vbc -     .1 Added AA070-Split-Course - was writing the
000620*                       whole course through unsplit - EX0006.
000630* 02/12/88 vbc -     .2 Widened Crs-Student-Count 999 to 9999 to
000640*                       match wsexcrs.cob change - CS1.
000650* 09/11/88 vbc -     .3 Fdexstw switched to Stw- prefix - Crs-
000660*                       fields OF two open files was unworkable.
000670* 19/06/91 krl -     .4 Malformed record skip (blank Course-Id or
000680*                       Location) added after a bad card run took
000690*                       the overnight batch down - EX0090.
000700* 04/03/94 vbc -     .5 Locked-flag single-char rule tightened to
000710*                       Y/y/X/x/1 only - field is X(1), cannot
000720*                       hold the multi-char words in the analyst's
000730*                       note - EX0092.
000740* 11/09/98 pjt - 2.0.00 Year 2000 review - Pin/Cfg-Start/End-Date
000750*                       already held CCYY-MM-DD text,
000760*                       nothing stored as a 2-digit year in this
000770*                       program - certified Y2K compliant, no code
000780*                       change required.
000790* 14/01/99 pjt -     .1 Re-run of above after the Cfg-xxx picture
000800*                       review across the whole suite - confirmed
000810*                       clean a second time for audit sign-off.
000820* 23/08/01 vbc -     .2 EX0008 abort added for empty room file -
000830*                       was looping forever dividing by a zero
000840*                       max capacity - EX0093.
000850*
000860*****************************************************************
000870* Copyright Notice.
000880* ****************
000890*
000900* This program is part of the Applewood Computers xt150 exam
000910* timetabling and job-shop scheduling suite and is Copyright (c)
000920* Vincent B Coen, 1988-2001 and later.
000930*
000940* This program is free software; you can redistribute it and/or
000950* modify it under the terms of the GNU General Public License as
000960* published by the Free Software Foundation; version 3 and later.
000970*
000980* This program is distributed in the hope that it will be useful,
000990* but WITHOUT ANY WARRANTY; without even the implied warranty of
001000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
001010* GNU General Public License for more details.
001020*
001030*****************************************************************
001040*
001050 environment             division.
001060*================================
001070*
001080 configuration section.
001090 special-names.
001100     C01 is TOP-OF-FORM.
001110*
001120 input-output            section.
001130 file-control.
001140 copy "selexcrs.cob".
001150 copy "selexrm.cob".
001160 copy "selexprc.cob".
001170 copy "selexcfg.cob".
001180 copy "selexstw.cob".
001190*
001200 data                    division.
001210*================================
001220*
001230 file section.
001240*
001250 copy "fdexcrs.cob".
001260 copy "fdexrm.cob".
001270 copy "fdexprc.cob".
001280 copy "fdexcfg.cob".
001290 copy "fdexstw.cob".
001300*
001310 working-storage section.
001320*-----------------------
001330 77  WS-Prog-Name              pic x(20) value "EXCLOAD (2.0.00)".
001340 77  WS-Course-Id-Len          pic 9(2)      comp value zero.
001350 77  WS-Suffix-Idx             pic 9         comp value zero.
001360 77  WS-Suffix-Len             pic 9         comp value zero.
001370*
001380 copy "wsexcom.cob".
001390*
001400 01  WS-File-Status-Group.
001410     03  EXCRS-STATUS          pic xx.
001420     03  EXRM-STATUS           pic xx.
001430     03  EXPRC-STATUS          pic xx.
001440     03  EXCFG-STATUS          pic xx.
001450     03  EXSTW-STATUS          pic xx.
001460     03  filler                pic x(2).
001470 01  WS-File-Status-Combined redefines WS-File-Status-Group
001480                               pic x(12).
001490*                                  blanks all 5 flags at once
001500*
001510 01  WS-File-Names.
001520     03  EXCRS-FILE-NAME       pic x(20) value "EXCRS-FILE".
001530     03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
001540     03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
001550     03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
001560     03  EXSTW-FILE-NAME       pic x(20) value "EXSTW-FILE".
001570     03  filler                pic x(4).
001580*
001590 01  WS-Switches.
001600     03  WS-Eof-Room           pic x     value "N".
001610         88  WS-No-More-Room       value "Y".
001620     03  WS-Eof-Course         pic x     value "N".
001630         88  WS-No-More-Course     value "Y".
001640     03  WS-Course-Valid       pic x     value "Y".
001650         88  WS-Course-Is-Valid    value "Y".
001660     03  filler                pic x(5).
001670*
001680 01  WS-Counters.
001690     03  WS-Max-Capacity       pic 9(4)      comp value zero.
001700     03  WS-Room-Capacity      pic 9(4)      comp value zero.
001710     03  WS-Max-Session-Size   pic 9(4)      comp value zero.
001720     03  WS-Sittings-Written   pic 9(7)      comp value zero.
001730     03  WS-Courses-Skipped    pic 9(7)      comp value zero.
001740     03  filler                pic x(4).
001750*
001760 01  WS-Split-Work.
001770     03  WS-Effective-Size     pic 9(4)      comp value zero.
001780     03  WS-Sitting-Count      pic 9(4)      comp value zero.
001790     03  WS-Full-Sittings      pic 9(4)      comp value zero.
001800     03  WS-Sitting-Sub        pic 9(4)      comp value zero.
001810     03  WS-Remainder          pic 9(4)      comp value zero.
001820     03  WS-Last-Size          pic 9(4)      comp value zero.
001830     03  WS-This-Size          pic 9(4)      comp value zero.
001840     03  filler                pic x(4).
001850*
001860 01  WS-Suffix-Edit            pic zzz9.
001870 01  WS-Suffix-Edit-R redefines WS-Suffix-Edit
001880                               pic x(4).
001890*                                  alphanumeric view for ref-mod -
001900*                                  some compilers balk at ref-mod
001910*                                  against a numeric-edited item.
001920*
001930 01  WS-New-Course-Id-Group.
001940*                                  body truncated to 6 chars to
001950*                                  leave room for a 6-char tail
001960*                                  ("_C" + up to 4 digits) inside
001970*                                  the 12-byte Course-Id field -
001980*                                  a long course id loses its
001990*                                  tail characters on a split.
002000     03  WS-New-Course-Id-Body pic x(6)      value spaces.
002010     03  WS-New-Course-Id-Tail pic x(6)      value spaces.
002020     03  filler                pic x(4).
002030 01  WS-New-Course-Id-R redefines WS-New-Course-Id-Group
002040                               pic x(16).
002050*
002060 procedure division.
002070*
002080 AA000-Main                    section.
002090*****************************************
002100*  Overall run - open, load config, scan rooms, process courses.
002110*
002120     perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
002130     perform  AA010-Open-Files thru AA010-Open-Files-Exit.
002140     perform  AA020-Load-Config thru AA020-Load-Config-Exit.
002150     perform  AA030-Scan-Rooms thru AA030-Scan-Rooms-Exit.
002160     perform  AA040-Process-Courses thru
002170              AA040-Process-Courses-Exit.
002180     perform  AA090-Close-Files thru AA090-Close-Files-Exit.
002190     display  "EXCLOAD sittings written  " WS-Sittings-Written.
002200     display  "EXCLOAD courses skipped   " WS-Courses-Skipped.
002210     goback   returning zero.
002220*
002230 ZZ000-Init-Ws.
002240     move     spaces to WS-File-Status-Combined.
002250     move     zero   to WS-Sittings-Written WS-Courses-Skipped.
002260 ZZ000-Init-Ws-Exit.
002270     exit.
002280*
002290 AA010-Open-Files.
002300*****************************************
002310*  Every file must be present before a single sitting is written -
002320*  a partial run is worse than no run at all for this batch step.
002330*
002340     open     input EXCRS-FILE.
002350     if       EXCRS-STATUS not = "00"
002360              display EX0001 EXCRS-FILE-NAME
002370              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002380     open     input EXRM-FILE.
002390     if       EXRM-STATUS not = "00"
002400              display EX0002 EXRM-FILE-NAME
002410              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002420     open     input EXPRC-FILE.
002430     if       EXPRC-STATUS not = "00"
002440              display EX0003 EXPRC-FILE-NAME
002450              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002460     close    EXPRC-FILE.
002470*                                  presence check only - the
002480*                                  proctor table itself is read
002490*                                  by EXCINIT, not by this step.
002500     open     input EXCFG-FILE.
002510     if       EXCFG-STATUS not = "00"
002520              display EX0004 EXCFG-FILE-NAME
002530              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002540     open     output EXSTW-FILE.
002550     if       EXSTW-STATUS not = "00"
002560              display SY001
002570              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002580 AA010-Open-Files-Exit.
002590     exit.
002600*
002610 AA020-Load-Config.
002620*****************************************
002630*  One record card. Cfg-Max-Session-Size defaults to 100 (see the
002640*  parameter table) when the card leaves it blank or zero.
002650*
002660     read     EXCFG-FILE
002670              at end
002680              display EX0004 EXCFG-FILE-NAME
002690              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002700     move     CFG-Max-Session-Size to WS-Max-Session-Size.
002710     if       WS-Max-Session-Size = zero
002720              move 100 to WS-Max-Session-Size.
002730     close    EXCFG-FILE.
002740 AA020-Load-Config-Exit.
002750     exit.
002760*
002770 AA030-Scan-Rooms.
002780*****************************************
002790*  One pass of the room master purely to find MAXCAP, the largest
002800*  (defaulted) capacity on file - needed before any course can be
002810*  tested for a split.
002820*
002830     perform  AA031-Read-Room thru AA031-Read-Room-Exit
002840              until WS-No-More-Room.
002850     close    EXRM-FILE.
002860     if       WS-Max-Capacity = zero
002870              display EX0008
002880              perform ZZ990-Abort thru ZZ990-Abort-Exit.
002890 AA030-Scan-Rooms-Exit.
002900     exit.
002910*
002920 AA031-Read-Room.
002930     read     EXRM-FILE
002940              at end
002950              set WS-No-More-Room to true
002960              go to AA031-Read-Room-Exit.
002970     move     RM-Capacity to WS-Room-Capacity.
002980     if       WS-Room-Capacity = zero
002990              move 30 to WS-Room-Capacity.
003000     if       WS-Room-Capacity > WS-Max-Capacity
003010              move WS-Room-Capacity to WS-Max-Capacity.
003020 AA031-Read-Room-Exit.
003030     exit.
003040*
003050 AA040-Process-Courses.
003060*****************************************
003070*  Main course loop - default, resolve the lock/pin rule, split
003080*  if oversize, write one work-file row per resulting sitting.
003090*
003100     perform  AA041-Read-Course thru AA041-Read-Course-Exit
003110              until WS-No-More-Course.
003120     close    EXCRS-FILE.
003130 AA040-Process-Courses-Exit.
003140     exit.
003150*
003160 AA041-Read-Course.
003170     read     EXCRS-FILE
003180              at end
003190              set WS-No-More-Course to true
003200              go to AA041-Read-Course-Exit.
003210     move     "Y"      to WS-Course-Valid.
003220     perform  AA045-Validate-Course thru
003230              AA045-Validate-Course-Exit.
003240     if       not WS-Course-Is-Valid
003250              add 1 to WS-Courses-Skipped
003260              go to AA041-Read-Course-Exit.
003270     perform  AA050-Default-Course thru AA050-Default-Course-Exit.
003280     perform  AA060-Resolve-Lock thru AA060-Resolve-Lock-Exit.
003290     perform  AA070-Split-Course thru AA070-Split-Course-Exit.
003300 AA041-Read-Course-Exit.
003310     exit.
003320*
003330 AA045-Validate-Course.
003340*****************************************
003350*  A malformed card is skipped, not fatal to the run - EX0090.
003360*
003370     if       CRS-Course-Id = spaces
003380              move "N" to WS-Course-Valid
003390              go to AA045-Validate-Course-Exit.
003400     if       CRS-Location = spaces
003410              move "N" to WS-Course-Valid.
003420 AA045-Validate-Course-Exit.
003430     exit.
003440*
003450 AA050-Default-Course.
003460*****************************************
003470*  Missing/zero student count -> pseudo-random [30,60].
003480*  Missing/invalid duration -> 90.
003490*
003500     if       CRS-Student-Count not numeric
003510              or CRS-Student-Count = zero
003520              perform ZZ900-Random thru ZZ900-Random-Exit
003530              compute CRS-Student-Count =
003540                      30 + (WS-Rng-Fraction * 31).
003550     if       CRS-Duration-Min not numeric
003560              or CRS-Duration-Min = zero
003570              move 90 to CRS-Duration-Min.
003580 AA050-Default-Course-Exit.
003590     exit.
003600*
003610 AA060-Resolve-Lock.
003620*****************************************
003630*  Crs-Locked-Flag is only X(1), so of the analyst's list of
003640*  truthy words (yes/true/x/1/locked/co/dung) only X and 1 can
003650*  ever actually appear in the field along with Y itself - EX0092.
003660*  A locked course only keeps its pin when date, time AND room
003670*  are all present, otherwise it reverts to a normal (unlocked)
003680*  sitting for AA070.
003690*
003700     if       CRS-Locked-Flag = "Y" or CRS-Locked-Flag = "y"
003710              or CRS-Locked-Flag = "X" or CRS-Locked-Flag = "x"
003720              or CRS-Locked-Flag = "1"
003730              move "Y" to CRS-Locked-Flag
003740     else
003750              move "N" to CRS-Locked-Flag.
003760     if       CRS-Is-Locked
003770              if CRS-Pin-Date = spaces or CRS-Pin-Time = spaces
003780                 or CRS-Pin-Room = spaces
003790                 move "N" to CRS-Locked-Flag.
003800 AA060-Resolve-Lock-Exit.
003810     exit.
003820*
003830 AA070-Split-Course.
003840*****************************************
003850*  MAX-SESSION-SIZE' = min(Cfg-Max-Session-Size, MAXCAP). A
003860*  locked course, or one at or below MAXCAP, passes through as a
003870*  single sitting - EX0006 fix.
003880*
003890     move     WS-Max-Session-Size to WS-Effective-Size.
003900     if       WS-Max-Capacity < WS-Max-Session-Size
003910              move WS-Max-Capacity to WS-Effective-Size.
003920     if       CRS-Is-Locked
003930              or CRS-Student-Count not > WS-Max-Capacity
003940              perform AA080-Write-Sitting thru
003950                      AA080-Write-Sitting-Exit
003960              go to AA070-Split-Course-Exit.
003970*
003980     divide   CRS-Student-Count by WS-Effective-Size
003990              giving   WS-Sitting-Count
004000              remainder WS-Remainder.
004010     if       WS-Remainder not = zero
004020              add 1 to WS-Sitting-Count.
004030     compute  WS-Full-Sittings = WS-Sitting-Count - 1.
004040     if       WS-Remainder = zero
004050              move WS-Effective-Size to WS-Last-Size
004060     else
004070              move WS-Remainder to WS-Last-Size.
004080*
004090     move     zero   to WS-Course-Id-Len.
004100     inspect  CRS-Course-Id tallying WS-Course-Id-Len
004110              for characters before initial space.
004120     if       WS-Course-Id-Len > 6
004130              move 6 to WS-Course-Id-Len.
004140*
004150     perform  AA075-Write-Split-Sitting thru
004160              AA075-Write-Split-Sitting-Exit
004170              varying WS-Sitting-Sub from 1 by 1
004180              until WS-Sitting-Sub > WS-Sitting-Count.
004190 AA070-Split-Course-Exit.
004200     exit.
004210*
004220 AA075-Write-Split-Sitting.
004230*****************************************
004240*  One sitting <Course-Id>_C<n> - first K-1 get the effective
004250*  session size, the last gets the remainder (or the full
004260*  session size again when the remainder is exactly zero).
004270*
004280     if       WS-Sitting-Sub > WS-Full-Sittings
004290              move WS-Last-Size to WS-This-Size
004300     else
004310              move WS-Effective-Size to WS-This-Size.
004320*
004330     move     WS-Sitting-Sub to WS-Suffix-Edit.
004340     perform  AA076-Find-Suffix-Start
004350              varying WS-Suffix-Idx from 1 by 1
004360              until WS-Suffix-Idx > 4
004370                 or WS-Suffix-Edit-R (WS-Suffix-Idx:1) not =
004380                    space.
004390     compute  WS-Suffix-Len = 5 - WS-Suffix-Idx.
004400*
004410     move     spaces to WS-New-Course-Id-Group.
004420     move     CRS-Course-Id (1:WS-Course-Id-Len)
004430              to WS-New-Course-Id-Body (1:WS-Course-Id-Len).
004440     string   "_C" delimited by size
004450              WS-Suffix-Edit-R (WS-Suffix-Idx:WS-Suffix-Len)
004460                       delimited by size
004470              into WS-New-Course-Id-Tail.
004480*
004490     move     CRS-Course-Record to STW-Course-Record.
004500     move     WS-New-Course-Id-R (1:12) to STW-Course-Id.
004510     move     WS-This-Size to STW-Student-Count.
004520     write    STW-Course-Record.
004530     add      1 to WS-Sittings-Written.
004540 AA075-Write-Split-Sitting-Exit.
004550     exit.
004560*
004570 AA076-Find-Suffix-Start.
004580*****************************************
004590*  Body of the loop is in the PERFORM VARYING test itself - this
004600*  paragraph only exists so the loop is a PERFORM of a paragraph,
004610*  not an inline block.
004620*
004630     continue.
004640 AA076-Find-Suffix-Start-Exit.
004650     exit.
004660*
004670 AA080-Write-Sitting.
004680*****************************************
004690*  Unsplit path - one sitting, same course id, unchanged.
004700*
004710     move     CRS-Course-Record to STW-Course-Record.
004720     write    STW-Course-Record.
004730     add      1 to WS-Sittings-Written.
004740 AA080-Write-Sitting-Exit.
004750     exit.
004760*
004770 AA090-Close-Files.
004780     if       EXSTW-STATUS = "00"
004790              close EXSTW-FILE.
004800 AA090-Close-Files-Exit.
004810     exit.
004820*
004830 copy "pcexrng.cob".
004840*
004850 ZZ990-Abort.
004860*****************************************
004870*  Common fatal-error exit - close whatever is open and quit.
004880*
004890     display  SY001.
004900     goback   returning 16.
004910 ZZ990-Abort-Exit.
004920     exit.
004930*
