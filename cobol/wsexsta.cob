000100*******************************************
000110*                                          *
000120*  Record Definition For Optimizer Run     *
000130*          Statistics File                 *
000140*     Single record, RRN = 1                *
000150*******************************************
000160*  File size approx 80 bytes - the three comp counters vary a
000170*  byte or two by platform, same as everywhere else we use comp.
000180*
000190*  Written by EXCSA / EXCPSO / EXCJOBS at end of run so the
000200*  report writer program can print the "Reported statistics"
000210*  block without re-running the optimizer.
000220*
000230* 06/11/88 vbc - Created for xt150 exam suite.
000240*
000250 01  STA-Statistics-Record.
000260     03  STA-Algorithm-Name        pic x(10).
000270     03  STA-Iterations            pic 9(7)      comp.
000280     03  STA-Accepted              pic 9(7)      comp.
000290     03  STA-Rejected              pic 9(7)      comp.
000300     03  STA-Acceptance-Rate       pic s9(3)v99.
000310     03  STA-Improvement-Pct       pic s9(3)v99.
000320     03  STA-Initial-Cost          pic s9(7)v99.
000330     03  STA-Final-Cost            pic s9(7)v99.
000340     03  STA-Feasible-Flag         pic x.
000350         88  STA-Is-Feasible           value "Y".
000360     03  filler                    pic x(35).
000370*
