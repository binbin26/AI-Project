000100*******************************************
000110*                                          *
000120*  In-Memory Proctor Table                 *
000130*   Loaded once by EXCSA/EXCPSO from the   *
000140*   Proctor master.  Carries the name as   *
000150*   well as the id so EXCRPT can print the *
000160*   proctor's name without a second pass   *
000170*   over the Proctor file.                 *
000180*******************************************
000190*
000200* 25/11/88 vbc - Created for xt150 exam suite.
000210*
000220 01  PRT-Proctor-Table.
000230     03  PRT-Proctor-Entry     occurs 500 times.
000240         05  PRT-Proctor-Id    pic x(8).
000250         05  PRT-Proctor-Name  pic x(20).
000260         05  PRT-Location      pic x(10).
000270*
