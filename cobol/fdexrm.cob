000100*******************************************
000110*  FD - Room File                           *
000120*******************************************
000130* 03/11/88 vbc - Created for xt150 exam suite.
000140*
000150 fd  EXRM-FILE
000160     label records are standard.
000170 copy "wsexrm.cob".
000180*
