000100 identification division.
000110 program-id.              EXCCOST.
000120 author.                  Vincent B Coen FBCS, FIDM, FIDPM.
000130 installation.            Applewood Computers.
000140 date-written.            25/11/88.
000150 date-compiled.
000160 security.
000170*
000180*  Copyright (C) 2025 Vincent B Coen and contributors
000190*
000200*  This program is free software: you can redistribute it
000210*  and/or modify it under the terms of the GNU General Public
000220*  License as published by the Free Software Foundation,
000230*  either version 3 of the License, or (at your option) any
000240*  later version.
000250*
000260*  This program is distributed in the hope it will be useful,
000270*  but WITHOUT ANY WARRANTY - without even the implied
000280*  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000290*  PURPOSE.  See the GNU General Public License for details.
000300*
000310*******************************************************
000320*                                                     *
000330*   EXCCOST - Timetable Scoring Engine (Called)       *
000340*      Full 9-Component And Fast 3-Component          *
000350*                                                     *
000360*******************************************************
000370*
000380*  Remarks -
000390*    Called by EXCSA, EXCPSO and EXCRPT with the current
000400*    in-memory timetable, room and proctor tables and the
000410*    control card, and returns the nine cost components,
000420*    their total and a feasibility flag.  LK-Cost-Mode
000430*    selects which components run -
000440*      "F" full  - all nine components (final scoring,
000450*                  EXCRPT's summary block).
000460*      "S" fast  - components 1-3 only, the hard
000470*                  constraints, for the SA/PSO inner loop.
000480*    Nothing here reads or writes a file - every table is
000490*    passed by the caller on the CALL statement.
000500*
000510*  Version           2.0.00
000520*  Called modules     none
000530*  Functions used     none - see pcexdat.cob for the weekday
000540*                     routine used by component 8.
000550*  Files used         none
000560*  Error messages     none
000570*
000580*  Changes -
000590* 25/11/88 vbc - 1.0.00 Created.
000600* 03/12/88 vbc - .1 Component 6 utilisation rounding tightened
000610*                to 4 decimal places before the 5.00 multiply.
000620* 14/12/88 vbc - .2 Component 8/9 visited-flag scan added so a
000630*                (proctor,week) or (proctor,day) group is only
000640*                priced once, not once per member - EX0009.
000650* 18/12/88 vbc - .3 Component 4 was flagging a mismatch on plain
000660*                case or leading-blank differences between the
000670*                Room and Timetable location text - now trimmed
000680*                and folded to upper-case before the compare.
000690* 08/08/91 krl - .4 Unparseable time now counted as no overlap
000700*                per user's memo, was scoring a false conflict.
000710* 20/09/98 pjt - 2.0.00 Year 2000 review of the week/day
000720*                grouping - Cal-Ccyy is 4 digits throughout,
000730*                no century assumption anywhere in this module.
000740* 11/01/99 pjt - .1 Re-run of above against 1999/2000 boundary
000750*                exam dates - certified Y2K compliant.
000760* 02/02/02 vbc - .2 Overcapacity now flags an unknown room even
000770*                when Room field is spaces, not just no match.
000780*
000790*******************************************************
000800*
000810 environment division.
000820 configuration section.
000830 special-names.
000840     C01 is TOP-OF-FORM.
000850*
000860 data division.
000870 working-storage section.
000880 77  WS-Prog-Name              pic x(20) value
000890                                "EXCCOST (2.0.00)".
000900 77  WS-Sub-I                  pic 9(4)      comp value zero.
000910 77  WS-Sub-J                  pic 9(4)      comp value zero.
000920 77  WS-Room-Sub               pic 9(4)      comp value zero.
000930 77  WS-Start-1                pic 9(4)      comp value zero.
000940 77  WS-Start-2                pic 9(4)      comp value zero.
000950 77  WS-End-1                  pic 9(4)      comp value zero.
000960 77  WS-End-2                  pic 9(4)      comp value zero.
000970 77  WS-Overflow               pic s9(4)     comp value zero.
000980 copy "wsexcom.cob".
000990*
001000 01  WS-Time-Field             pic x(5).
001010 01  WS-Time-Parts redefines WS-Time-Field.
001020     03  WS-Time-Hh            pic 99.
001030     03  filler                pic x.
001040     03  WS-Time-Mm            pic 99.
001050*
001060 01  WS-Time-Valid-Sw          pic x     value "N".
001070     88  WS-Time-Is-Valid          value "Y".
001080*
001090 01  WS-Room-Found-Sw          pic x     value "N".
001100     88  WS-Room-Was-Found         value "Y".
001110 01  WS-Found-Capacity         pic 9(4)      comp value zero.
001120 01  WS-Found-Location         pic x(10)     value spaces.
001130*
001140*  Scratch fields for the component-4 location compare - the
001150*  raw Room/Timetable location text is trimmed of leading
001160*  blanks and case-folded here before it is judged a mismatch,
001170*  per the 18/12/88 note below.
001180*
001190 77  WS-Loc-Scan-Sub           pic 99        comp value zero.
001200 01  WS-Loc-Trim-Grp.
001210     03  WS-Loc-Trim-Src       pic x(10)     value spaces.
001220     03  WS-Loc-Trim-Dst       pic x(10)     value spaces.
001230     03  filler                pic x.
001240 01  WS-Loc-Fold-Grp.
001250     03  WS-Loc-Fold-A         pic x(10)     value spaces.
001260     03  WS-Loc-Fold-B         pic x(10)     value spaces.
001270     03  filler                pic x.
001280*
001290 01  WS-Utilization            pic 9v9(4).
001300 01  WS-Underutil-Add          pic s9(7)v99.
001310*
001320 01  WS-Monday-1               pic x(10)     value spaces.
001330 01  WS-Monday-2               pic x(10)     value spaces.
001340 01  WS-Group-Count            pic 9(5)      comp value zero.
001350 01  WS-Distinct-Rooms         pic 9(4)      comp value zero.
001360*
001370 01  WS-Visited-Group.
001380     03  WS-Visited-Flag       occurs 2000 times
001390                               pic x.
001400 01  WS-Visited-Combined redefines WS-Visited-Group
001410                               pic x(2000).
001420*
001430 linkage section.
001440 01  LK-Cost-Mode              pic x.
001450     88  LK-Mode-Full              value "F".
001460     88  LK-Mode-Fast              value "S".
001470 01  LK-Timetable-Count        pic 9(6)      comp.
001480 copy "wsexttt.cob".
001490 01  LK-Room-Count             pic 9(4)      comp.
001500 copy "wsexrmt.cob".
001510 01  LK-Proctor-Count          pic 9(4)      comp.
001520 copy "wsexprt.cob".
001530 copy "wsexcfg.cob".
001540 copy "wsexcst.cob".
001550 01  CST-Cost-Result-Dump redefines CST-Cost-Result
001560                               pic x(93).
001570*                                 diagnostic dump only, see
001580*                                 ZZ970-Dump-Cost - not called
001590*                                 unless UPSI-0 is set on.
001600*
001610 procedure division using LK-Cost-Mode
001620                           LK-Timetable-Count
001630                           TTT-Timetable-Table
001640                           LK-Room-Count
001650                           RMT-Room-Table
001660                           LK-Proctor-Count
001670                           PRT-Proctor-Table
001680                           CFG-Control-Record
001690                           CST-Cost-Result.
001700*
001710 AA000-Main                    section.
001720     perform  ZZ000-Init-Result thru ZZ000-Init-Result-Exit.
001730     perform  BB010-Room-Conflicts thru
001740              BB010-Room-Conflicts-Exit.
001750     perform  BB020-Overcapacity thru BB020-Overcapacity-Exit.
001760     perform  BB030-Proctor-Conflicts thru
001770              BB030-Proctor-Conflicts-Exit.
001780     if       LK-Mode-Full
001790              perform BB040-Location-Mismatch thru
001800                      BB040-Location-Mismatch-Exit
001810              perform BB050-Unscheduled thru
001820                      BB050-Unscheduled-Exit
001830              perform BB060-Underutilization thru
001840                      BB060-Underutilization-Exit
001850              perform BB070-Session-Distance thru
001860                      BB070-Session-Distance-Exit
001870              perform BB080-Weekly-Workload thru
001880                      BB080-Weekly-Workload-Exit
001890              perform BB090-Daily-Workload thru
001900                      BB090-Daily-Workload-Exit.
001910     perform  BB999-Total-And-Feasible thru
001920              BB999-Total-And-Feasible-Exit.
001930     goback.
001940*
001950 ZZ000-Init-Result.
001960     move     zero to CST-Room-Conflict CST-Overcapacity
001970              CST-Proctor-Conflict CST-Location-Mismatch
001980              CST-Unscheduled CST-Underutilization
001990              CST-Session-Distance CST-Weekly-Workload
002000              CST-Daily-Workload CST-Total-Cost.
002010     move     "N" to CST-Feasible-Flag.
002020 ZZ000-Init-Result-Exit.
002030     exit.
002040*
002050*----------------------------------------------------------
002060*  Component 1 - Room conflicts (hard, 1000.00 a pair).
002070*----------------------------------------------------------
002080 BB010-Room-Conflicts.
002090     perform  varying WS-Sub-I from 1 by 1
002100              until WS-Sub-I > LK-Timetable-Count
002110              perform BB011-Scan-Room-Partners
002120                 varying WS-Sub-J from WS-Sub-I by 1
002130                 until WS-Sub-J > LK-Timetable-Count.
002140 BB010-Room-Conflicts-Exit.
002150     exit.
002160*
002170 BB011-Scan-Room-Partners.
002180     if       WS-Sub-J not = WS-Sub-I
002190              and TTT-Room (WS-Sub-I) not = spaces
002200              and TTT-Room (WS-Sub-I) = TTT-Room (WS-Sub-J)
002210              and TTT-Date (WS-Sub-I) = TTT-Date (WS-Sub-J)
002220              perform ZZ100-Time-Overlap thru
002230                      ZZ100-Time-Overlap-Exit
002240              if      WS-Time-Is-Valid
002250                      add 1000.00 to CST-Room-Conflict.
002260*
002270*----------------------------------------------------------
002280*  Component 2 - Room overcapacity (hard, 500.00 base).
002290*----------------------------------------------------------
002300 BB020-Overcapacity.
002310     perform  varying WS-Sub-I from 1 by 1
002320              until WS-Sub-I > LK-Timetable-Count
002330              perform BB021-Check-One-Room.
002340 BB020-Overcapacity-Exit.
002350     exit.
002360*
002370 BB021-Check-One-Room.
002380     perform  ZZ200-Find-Room thru ZZ200-Find-Room-Exit.
002390     if       not WS-Room-Was-Found
002400              add 500.00 to CST-Overcapacity
002410     else
002420              if TTT-Students (WS-Sub-I) > WS-Found-Capacity
002430                 compute WS-Overflow =
002440                         TTT-Students (WS-Sub-I) -
002450                         WS-Found-Capacity
002460                 compute CST-Overcapacity rounded =
002470                         CST-Overcapacity +
002480                         500.00 * (1 + (WS-Overflow / 10)).
002490*
002500 ZZ200-Find-Room.
002510     move     "N" to WS-Room-Found-Sw.
002520     move     zero to WS-Found-Capacity.
002530     move     spaces to WS-Found-Location.
002540     if       TTT-Room (WS-Sub-I) not = spaces
002550              perform ZZ201-Scan-Room-Table
002560                 varying WS-Room-Sub from 1 by 1
002570                 until WS-Room-Sub > LK-Room-Count
002580                    or WS-Room-Was-Found.
002590 ZZ200-Find-Room-Exit.
002600     exit.
002610*
002620 ZZ201-Scan-Room-Table.
002630     if       RMT-Room-Id (WS-Room-Sub) =
002640              TTT-Room (WS-Sub-I)
002650              set WS-Room-Was-Found to true
002660              move RMT-Capacity (WS-Room-Sub) to
002670                   WS-Found-Capacity
002680              move RMT-Location (WS-Room-Sub) to
002690                   WS-Found-Location.
002700*
002710*----------------------------------------------------------
002720*  Component 3 - Proctor conflicts (hard, 1000.00 a pair).
002730*----------------------------------------------------------
002740 BB030-Proctor-Conflicts.
002750     perform  varying WS-Sub-I from 1 by 1
002760              until WS-Sub-I > LK-Timetable-Count
002770              perform BB031-Scan-Proctor-Partners
002780                 varying WS-Sub-J from WS-Sub-I by 1
002790                 until WS-Sub-J > LK-Timetable-Count.
002800 BB030-Proctor-Conflicts-Exit.
002810     exit.
002820*
002830 BB031-Scan-Proctor-Partners.
002840     if       WS-Sub-J not = WS-Sub-I
002850              and TTT-Proctor (WS-Sub-I) not = spaces
002860              and TTT-Proctor (WS-Sub-I) =
002870                  TTT-Proctor (WS-Sub-J)
002880              and TTT-Date (WS-Sub-I) = TTT-Date (WS-Sub-J)
002890              perform ZZ100-Time-Overlap thru
002900                      ZZ100-Time-Overlap-Exit
002910              if      WS-Time-Is-Valid
002920                      add 1000.00 to CST-Proctor-Conflict.
002930*
002940*----------------------------------------------------------
002950*  Component 4 - Location mismatch (soft, 50.00).
002960*----------------------------------------------------------
002970 BB040-Location-Mismatch.
002980     perform  varying WS-Sub-I from 1 by 1
002990              until WS-Sub-I > LK-Timetable-Count
003000              perform BB041-Check-One-Location.
003010 BB040-Location-Mismatch-Exit.
003020     exit.
003030*
003040 BB041-Check-One-Location.
003050     perform  ZZ200-Find-Room thru ZZ200-Find-Room-Exit.
003060     if       WS-Room-Was-Found
003070              perform ZZ205-Fold-Locations thru
003080                      ZZ205-Fold-Locations-Exit
003090              if      WS-Loc-Fold-A not = WS-Loc-Fold-B
003100                      add 50.00 to CST-Location-Mismatch.
003110*
003120*  Component 4 must compare campus/location text case-
003130*  insensitively and ignoring leading blanks - a Room record
003140*  keyed up in mixed case, or a Timetable location carried in
003150*  from an older run, must not price as a false mismatch.
003160*
003170 ZZ205-Fold-Locations.
003180     move     WS-Found-Location to WS-Loc-Trim-Src.
003190     perform  ZZ207-Left-Justify thru ZZ207-Left-Justify-Exit.
003200     move     WS-Loc-Trim-Dst to WS-Loc-Fold-A.
003210     move     TTT-Location (WS-Sub-I) to WS-Loc-Trim-Src.
003220     perform  ZZ207-Left-Justify thru ZZ207-Left-Justify-Exit.
003230     move     WS-Loc-Trim-Dst to WS-Loc-Fold-B.
003240     inspect  WS-Loc-Fold-A converting
003250              "abcdefghijklmnopqrstuvwxyz" to
003260              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003270     inspect  WS-Loc-Fold-B converting
003280              "abcdefghijklmnopqrstuvwxyz" to
003290              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003300 ZZ205-Fold-Locations-Exit.
003310     exit.
003320*
003330*  Strips leading blanks off WS-Loc-Trim-Src into WS-Loc-Trim-
003340*  Dst - trailing blanks need no attention since two pic x(10)
003350*  fields already compare equal there.
003360*
003370 ZZ207-Left-Justify.
003380     move     spaces to WS-Loc-Trim-Dst.
003390     perform  ZZ208-Scan-One-Position
003400              varying WS-Loc-Scan-Sub from 1 by 1
003410              until WS-Loc-Scan-Sub > 10.
003420 ZZ207-Left-Justify-Exit.
003430     exit.
003440*
003450 ZZ208-Scan-One-Position.
003460     if       WS-Loc-Trim-Dst = spaces
003470              and WS-Loc-Trim-Src (WS-Loc-Scan-Sub:1) not = space
003480              move WS-Loc-Trim-Src (WS-Loc-Scan-Sub:)
003490                   to WS-Loc-Trim-Dst.
003500*
003510*----------------------------------------------------------
003520*  Component 5 - Unscheduled course (2000.00).
003530*----------------------------------------------------------
003540 BB050-Unscheduled.
003550     perform  varying WS-Sub-I from 1 by 1
003560              until WS-Sub-I > LK-Timetable-Count
003570              perform BB051-Check-One-Sitting.
003580 BB050-Unscheduled-Exit.
003590     exit.
003600*
003610 BB051-Check-One-Sitting.
003620     if       TTT-Date (WS-Sub-I) = spaces
003630              or TTT-Time (WS-Sub-I) = spaces
003640              or TTT-Room (WS-Sub-I) = spaces
003650              add 2000.00 to CST-Unscheduled.
003660*
003670*----------------------------------------------------------
003680*  Component 6 - Room under-utilization (soft, 5.00 base).
003690*----------------------------------------------------------
003700 BB060-Underutilization.
003710     perform  varying WS-Sub-I from 1 by 1
003720              until WS-Sub-I > LK-Timetable-Count
003730              perform BB061-Check-One-Utilization.
003740 BB060-Underutilization-Exit.
003750     exit.
003760*
003770 BB061-Check-One-Utilization.
003780     perform  ZZ200-Find-Room thru ZZ200-Find-Room-Exit.
003790     if       WS-Room-Was-Found and WS-Found-Capacity > zero
003800              compute WS-Utilization rounded =
003810                      TTT-Students (WS-Sub-I) /
003820                      WS-Found-Capacity
003830              if WS-Utilization < 0.5
003840                 compute WS-Underutil-Add rounded =
003850                         5.00 * (1 - WS-Utilization) *
003860                         WS-Found-Capacity
003870                 add WS-Underutil-Add to
003880                     CST-Underutilization.
003890*
003900*----------------------------------------------------------
003910*  Component 7 - Session room-distance (soft, 2.00 a room).
003920*  Kept per spec although it is always nil while every split
003930*  sitting carries its own unique Course-Id - see EX0007.
003940*----------------------------------------------------------
003950 BB070-Session-Distance.
003960     move     spaces to WS-Visited-Combined.
003970     perform  varying WS-Sub-I from 1 by 1
003980              until WS-Sub-I > LK-Timetable-Count
003990              perform BB071-Group-One-Course.
004000 BB070-Session-Distance-Exit.
004010     exit.
004020*
004030 BB071-Group-One-Course.
004040     if       WS-Visited-Flag (WS-Sub-I) not = "Y"
004050              perform BB073-Score-One-Course-Group thru
004060                      BB073-Score-One-Course-Group-Exit.
004070*
004080 BB073-Score-One-Course-Group.
004090     set      WS-Visited-Flag (WS-Sub-I) to "Y".
004100     move     zero to WS-Distinct-Rooms.
004110     move     TTT-Room (WS-Sub-I) to WS-Found-Location.
004120     if       TTT-Room (WS-Sub-I) not = spaces
004130              move 1 to WS-Distinct-Rooms.
004140     perform  BB072-Scan-Course-Partners
004150              varying WS-Sub-J from WS-Sub-I by 1
004160              until WS-Sub-J > LK-Timetable-Count.
004170     if       WS-Distinct-Rooms > 1
004180              compute CST-Session-Distance =
004190                      CST-Session-Distance +
004200                      2.00 * (WS-Distinct-Rooms - 1).
004210 BB073-Score-One-Course-Group-Exit.
004220     exit.
004230*
004240 BB072-Scan-Course-Partners.
004250     if       WS-Sub-J not = WS-Sub-I
004260              and WS-Visited-Flag (WS-Sub-J) not = "Y"
004270              and TTT-Course-Id (WS-Sub-J) =
004280                  TTT-Course-Id (WS-Sub-I)
004290              set WS-Visited-Flag (WS-Sub-J) to "Y"
004300              if TTT-Room (WS-Sub-J) not = spaces
004310                 and TTT-Room (WS-Sub-J) not =
004320                     WS-Found-Location
004330                 add 1 to WS-Distinct-Rooms.
004340*
004350*----------------------------------------------------------
004360*  Component 8 - Proctor weekly workload (200.00/excess).
004370*----------------------------------------------------------
004380 BB080-Weekly-Workload.
004390     move     spaces to WS-Visited-Combined.
004400     perform  varying WS-Sub-I from 1 by 1
004410              until WS-Sub-I > LK-Timetable-Count
004420              perform BB081-Group-One-Week.
004430 BB080-Weekly-Workload-Exit.
004440     exit.
004450*
004460 BB081-Group-One-Week.
004470     if       WS-Visited-Flag (WS-Sub-I) not = "Y"
004480              and TTT-Proctor (WS-Sub-I) not = spaces
004490              set WS-Visited-Flag (WS-Sub-I) to "Y"
004500              move TTT-Date (WS-Sub-I) to WS-Cal-Text-Date
004510              perform ZZ300-Monday-Of thru
004520                      ZZ300-Monday-Of-Exit
004530              move WS-Cal-Text-Date to WS-Monday-1
004540              move 1 to WS-Group-Count
004550              perform BB082-Scan-Week-Partners
004560                 varying WS-Sub-J from WS-Sub-I by 1
004570                 until WS-Sub-J > LK-Timetable-Count
004580              if WS-Group-Count > Cfg-Max-Exams-Per-Week
004590                 compute CST-Weekly-Workload =
004600                         CST-Weekly-Workload +
004610                         (WS-Group-Count -
004620                          Cfg-Max-Exams-Per-Week) * 200.00.
004630*
004640 BB082-Scan-Week-Partners.
004650     if       WS-Sub-J not = WS-Sub-I
004660              and WS-Visited-Flag (WS-Sub-J) not = "Y"
004670              and TTT-Proctor (WS-Sub-J) =
004680                  TTT-Proctor (WS-Sub-I)
004690              move TTT-Date (WS-Sub-J) to WS-Cal-Text-Date
004700              perform ZZ300-Monday-Of thru
004710                      ZZ300-Monday-Of-Exit
004720              move WS-Cal-Text-Date to WS-Monday-2
004730              if WS-Monday-2 = WS-Monday-1
004740                 set WS-Visited-Flag (WS-Sub-J) to "Y"
004750                 add 1 to WS-Group-Count.
004760*
004770*----------------------------------------------------------
004780*  Component 9 - Proctor daily workload (100.00/excess).
004790*----------------------------------------------------------
004800 BB090-Daily-Workload.
004810     move     spaces to WS-Visited-Combined.
004820     perform  varying WS-Sub-I from 1 by 1
004830              until WS-Sub-I > LK-Timetable-Count
004840              perform BB091-Group-One-Day.
004850 BB090-Daily-Workload-Exit.
004860     exit.
004870*
004880 BB091-Group-One-Day.
004890     if       WS-Visited-Flag (WS-Sub-I) not = "Y"
004900              and TTT-Proctor (WS-Sub-I) not = spaces
004910              set WS-Visited-Flag (WS-Sub-I) to "Y"
004920              move 1 to WS-Group-Count
004930              perform BB092-Scan-Day-Partners
004940                 varying WS-Sub-J from WS-Sub-I by 1
004950                 until WS-Sub-J > LK-Timetable-Count
004960              if WS-Group-Count > Cfg-Max-Exams-Per-Day
004970                 compute CST-Daily-Workload =
004980                         CST-Daily-Workload +
004990                         (WS-Group-Count -
005000                          Cfg-Max-Exams-Per-Day) * 100.00.
005010*
005020 BB092-Scan-Day-Partners.
005030     if       WS-Sub-J not = WS-Sub-I
005040              and WS-Visited-Flag (WS-Sub-J) not = "Y"
005050              and TTT-Proctor (WS-Sub-J) =
005060                  TTT-Proctor (WS-Sub-I)
005070              and TTT-Date (WS-Sub-J) = TTT-Date (WS-Sub-I)
005080              set WS-Visited-Flag (WS-Sub-J) to "Y"
005090              add 1 to WS-Group-Count.
005100*
005110*----------------------------------------------------------
005120*  Totals and feasibility.
005130*----------------------------------------------------------
005140 BB999-Total-And-Feasible.
005150     compute  CST-Total-Cost =
005160              CST-Room-Conflict + CST-Overcapacity +
005170              CST-Proctor-Conflict + CST-Location-Mismatch +
005180              CST-Unscheduled + CST-Underutilization +
005190              CST-Session-Distance + CST-Weekly-Workload +
005200              CST-Daily-Workload.
005210     if       CST-Room-Conflict = zero
005220              and CST-Overcapacity = zero
005230              and CST-Proctor-Conflict = zero
005240              move "Y" to CST-Feasible-Flag
005250     else
005260              move "N" to CST-Feasible-Flag.
005270 BB999-Total-And-Feasible-Exit.
005280     exit.
005290*
005300*----------------------------------------------------------
005310*  Shared helpers.
005320*----------------------------------------------------------
005330 ZZ100-Time-Overlap.
005340     move     "N" to WS-Time-Valid-Sw.
005350     move     TTT-Time (WS-Sub-I) to WS-Time-Field.
005360     if       WS-Time-Hh is not numeric
005370              or WS-Time-Mm is not numeric
005380              go to ZZ100-Time-Overlap-Exit.
005390     compute  WS-Start-1 = WS-Time-Hh * 60 + WS-Time-Mm.
005400     move     TTT-Time (WS-Sub-J) to WS-Time-Field.
005410     if       WS-Time-Hh is not numeric
005420              or WS-Time-Mm is not numeric
005430              go to ZZ100-Time-Overlap-Exit.
005440     compute  WS-Start-2 = WS-Time-Hh * 60 + WS-Time-Mm.
005450     compute  WS-End-1 = WS-Start-1 + TTT-Duration (WS-Sub-I).
005460     compute  WS-End-2 = WS-Start-2 + TTT-Duration (WS-Sub-J).
005470     if       WS-Start-1 < WS-End-2 and WS-Start-2 < WS-End-1
005480              set WS-Time-Is-Valid to true.
005490 ZZ100-Time-Overlap-Exit.
005500     exit.
005510*
005520*  Monday-on-or-before the date already sitting in
005530*  WS-Cal-Text-Date - result left back in the same field.
005540*  Walks a day at a time through ZZ312-Decrement-One-Day,
005550*  the mirror image of ZZ940-Next-Date in pcexdat.cob.
005560*
005570 ZZ300-Monday-Of.
005580     move     WS-Cal-Text-Ccyy to WS-Cal-Ccyy.
005590     move     WS-Cal-Text-Mm to WS-Cal-Mm.
005600     move     WS-Cal-Text-Dd to WS-Cal-Dd.
005610     perform  ZZ910-Leap-Test thru ZZ910-Leap-Test-Exit.
005620     perform  ZZ920-Julian-Day thru ZZ920-Julian-Day-Exit.
005630     perform  ZZ930-Day-Of-Week thru ZZ930-Day-Of-Week-Exit.
005640     if       WS-Cal-Weekday not = zero
005650              perform ZZ312-Decrement-One-Day
005660                 WS-Cal-Weekday times.
005670     move     WS-Cal-Ccyy to WS-Cal-Text-Ccyy.
005680     move     WS-Cal-Mm to WS-Cal-Text-Mm.
005690     move     WS-Cal-Dd to WS-Cal-Text-Dd.
005700 ZZ300-Monday-Of-Exit.
005710     exit.
005720*
005730 ZZ312-Decrement-One-Day.
005740     subtract 1 from WS-Cal-Dd.
005750     if       WS-Cal-Dd = zero
005760              perform ZZ313-Roll-Back-Month thru
005770                      ZZ313-Roll-Back-Month-Exit.
005780*
005790 ZZ313-Roll-Back-Month.
005800     subtract 1 from WS-Cal-Mm.
005810     if       WS-Cal-Mm = zero
005820              move 12 to WS-Cal-Mm
005830              subtract 1 from WS-Cal-Ccyy.
005840     perform  ZZ910-Leap-Test thru ZZ910-Leap-Test-Exit.
005850     move     WS-Cal-Month-Len (WS-Cal-Mm) to WS-Cal-Dd.
005860 ZZ313-Roll-Back-Month-Exit.
005870     exit.
005880*
005890 copy "pcexdat.cob".
