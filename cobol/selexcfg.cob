000100*******************************************
000110*  Select Clause - Config Control Card       *
000120*******************************************
000130* 05/11/88 vbc - Created for xt150 exam suite.
000140*
000150     select  EXCFG-FILE   assign       EXCFG-FILE-NAME
000160                           organization line sequential
000170                           status       EXCFG-STATUS.
000180*
