000100*******************************************
000110*  FD - Course/Sitting File                *
000120*******************************************
000130* 03/11/88 vbc - Created for xt150 exam suite.
000140*
000150 fd  EXCRS-FILE
000160     label records are standard.
000170 copy "wsexcrs.cob".
000180*
