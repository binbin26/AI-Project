000100*******************************************
000110*  FD - Config Control Card                  *
000120*******************************************
000130* 05/11/88 vbc - Created for xt150 exam suite.
000140*
000150 fd  EXCFG-FILE
000160     label records are standard.
000170 copy "wsexcfg.cob".
000180*
