000100*******************************************
000110*  FD - Jobshop Input File                    *
000120*******************************************
000130* 10/11/88 vbc - Created for xt150 exam suite.
000140*
000150 fd  EXJSI-FILE
000160     label records are standard.
000170 copy "wsexjsh.cob".
000180*
