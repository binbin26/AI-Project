000100*******************************************
000110*  Shared Calendar-Arithmetic Paragraphs    *
000120*  Julian day number (Fliegel & Van         *
000130*  Flandern integer method), day-of-week    *
000140*  and next-date - no intrinsic date        *
000150*  FUNCTIONs are used anywhere in the       *
000160*  xt150 suite.                             *
000170*  All fields are carried in wsexcom.cob    *
000180*  (WS-Cal-xxx) - copy that member before   *
000190*  this one.                                *
000200*******************************************
000210*
000220* 12/11/88 vbc - Created for xt150 exam suite.
000230* 26/11/88 vbc - ZZ930 rebased off 1970-01-01 = JDN 2440588 =
000240*                Thursday, so Weekday comes back 0 = Monday for
000250*                the weekly-workload rule in EXCCOST - CS4.
000260*
000270 ZZ910-Leap-Test            section.
000280*****************************
000290*  Sets WS-Cal-Leap-Sw from WS-Cal-Ccyy already moved in by
000300*  the caller. WS-Cal-Century and WS-Cal-Term-1 are scratch.
000310*
000320     move     "N"                 to WS-Cal-Leap-Sw.
000330     divide   WS-Cal-Ccyy         by 4
000340              giving   WS-Cal-Century
000350              remainder WS-Cal-Term-1.
000360     if       WS-Cal-Term-1 not = zero
000370              go to    ZZ910-Leap-Test-Exit.
000380     divide   WS-Cal-Ccyy         by 100
000390              giving   WS-Cal-Century
000400              remainder WS-Cal-Term-1.
000410     if       WS-Cal-Term-1 not = zero
000420              move     "Y"        to WS-Cal-Leap-Sw
000430              go to    ZZ910-Leap-Test-Exit.
000440     divide   WS-Cal-Ccyy         by 400
000450              giving   WS-Cal-Century
000460              remainder WS-Cal-Term-1.
000470     if       WS-Cal-Term-1 = zero
000480              move     "Y"        to WS-Cal-Leap-Sw.
000490 ZZ910-Leap-Test-Exit.
000500     exit     section.
000510*
000520 ZZ920-Julian-Day           section.
000530*****************************
000540*  Fliegel & Van Flandern integer method. WS-Cal-Ccyy/Mm/Dd
000550*  in, WS-Cal-Julian-Day out. Every division below is left to
000560*  truncate on assignment - that is what makes the formula
000570*  work, do not add ROUNDED to any of these.
000580*
000590     compute  WS-Cal-T1     = (WS-Cal-Mm - 14) / 12.
000600     compute  WS-Cal-Term-1 = (1461 * (WS-Cal-Ccyy + 4800 +
000610                               WS-Cal-T1)) / 4.
000620     compute  WS-Cal-Term-2 = (367 * (WS-Cal-Mm - 2
000630                               - (WS-Cal-T1 * 12))) / 12.
000640     compute  WS-Cal-Century = (WS-Cal-Ccyy + 4900 + WS-Cal-T1)
000650                               / 100.
000660     compute  WS-Cal-Term-3 = (3 * WS-Cal-Century) / 4.
000670     compute  WS-Cal-Julian-Day = WS-Cal-Dd - 32075 +
000680                               WS-Cal-Term-1 + WS-Cal-Term-2
000690                               - WS-Cal-Term-3.
000700 ZZ920-Julian-Day-Exit.
000710     exit     section.
000720*
000730 ZZ930-Day-Of-Week          section.
000740*****************************
000750*  WS-Cal-Julian-Day in, WS-Cal-Weekday out, 0 = Monday thru
000760*  6 = Sunday. Assumes the date is on or after 1970-01-01 -
000770*  fine for exam and job-shop dates, do not reuse for old
000780*  history-file dates without re-checking the sign.
000790*
000800     compute  WS-Cal-Weekday-Raw = WS-Cal-Julian-Day - 2440588
000810                               + 3.
000820     divide   WS-Cal-Weekday-Raw by 7
000830              giving   WS-Cal-Century
000840              remainder WS-Cal-Weekday.
000850 ZZ930-Day-Of-Week-Exit.
000860     exit     section.
000870*
000880 ZZ940-Next-Date            section.
000890*****************************
000900*  Advances WS-Cal-Ccyy/Mm/Dd by one calendar day, wrapping
000910*  month and year and allowing for February in a leap year.
000920*
000930     add      1                   to WS-Cal-Dd.
000940     move     WS-Cal-Month-Len (WS-Cal-Mm)
000950                               to WS-Cal-Days-In-Mon.
000960     if       WS-Cal-Mm = 2
000970              perform  ZZ910-Leap-Test thru ZZ910-Leap-Test-Exit
000980              if       WS-Cal-Is-Leap
000990                       add 1  to WS-Cal-Days-In-Mon.
001000     if       WS-Cal-Dd > WS-Cal-Days-In-Mon
001010              move     1     to WS-Cal-Dd
001020              add      1     to WS-Cal-Mm
001030              if       WS-Cal-Mm > 12
001040                       move 1 to WS-Cal-Mm
001050                       add  1 to WS-Cal-Ccyy.
001060 ZZ940-Next-Date-Exit.
001070     exit     section.
001080*
