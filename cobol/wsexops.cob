000100*******************************************
000110*                                          *
000120*  Working Table Entry - One Scheduled     *
000130*   Job-Shop Operation                     *
000140*   Not a physical file record - the       *
000150*   shape EXCJOBS carries an operation      *
000160*   around in for the sort/report          *
000170*   paragraphs once the schedule is built.  *
000180*******************************************
000190*
000200* 24/11/88 vbc - Created for xt150 exam suite, split out of
000210*                wsexjsh.cob so the FD copy of that member does
000220*                not drag a non-file record in with it - EX0014.
000230*
000240 01  JSH-Operation-Entry.
000250     03  JSH-Op-Job                pic 9(3).
000260     03  JSH-Op-Machine            pic 9(3).
000270     03  JSH-Op-Start              pic 9(5).
000280     03  JSH-Op-Duration           pic 9(4).
000290*
