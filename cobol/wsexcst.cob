000100*******************************************
000110*                                          *
000120*  Cost Engine Result Block                *
000130*   Filled in by EXCCOST on every call and *
000140*   handed straight back to the caller -   *
000150*   the nine U1 components broken out plus *
000160*   the total and the feasibility flag.    *
000170*   Fast mode only fills the first three   *
000180*   and zeroes the rest.                   *
000190*******************************************
000200*
000210* 25/11/88 vbc - Created for xt150 exam suite.
000220*
000230 01  CST-Cost-Result.
000240     03  CST-Room-Conflict     pic s9(7)v99.
000250     03  CST-Overcapacity      pic s9(7)v99.
000260     03  CST-Proctor-Conflict  pic s9(7)v99.
000270     03  CST-Location-Mismatch pic s9(7)v99.
000280     03  CST-Unscheduled       pic s9(7)v99.
000290     03  CST-Underutilization  pic s9(7)v99.
000300     03  CST-Session-Distance  pic s9(7)v99.
000310     03  CST-Weekly-Workload   pic s9(7)v99.
000320     03  CST-Daily-Workload    pic s9(7)v99.
000330     03  CST-Total-Cost        pic s9(8)v99.
000340     03  CST-Feasible-Flag     pic x.
000350         88  CST-Is-Feasible       value "Y".
000360     03  filler                pic x(3).
000370*
