000100*******************************************
000110*                                          *
000120*  In-Memory Timetable Table               *
000130*   One entry per exam sitting - loaded    *
000140*   from the Timetable work file by EXCSA  *
000150*   and EXCPSO, scored in place by         *
000160*   EXCCOST, sorted and listed by EXCRPT.  *
000170*  Ttt- prefix keeps this clear of the     *
000180*  on-disk Asn-Assignment-Record it is     *
000190*  loaded from and written back to.        *
000200*******************************************
000210*
000220* 25/11/88 vbc - Created for xt150 exam suite.
000230* 02/12/88 vbc - Table size raised 500 to 2000 after Estates
000240*                dept ran the whole campus through in one job.
000250*
000260 01  TTT-Timetable-Table.
000270     03  TTT-Sitting-Entry     occurs 2000 times.
000280         05  TTT-Course-Id     pic x(12).
000290         05  TTT-Date          pic x(10).
000300         05  TTT-Time          pic x(5).
000310         05  TTT-Room          pic x(8).
000320         05  TTT-Proctor       pic x(8).
000330         05  TTT-Students      pic 9(4).
000340         05  TTT-Duration      pic 9(3).
000350         05  TTT-Locked        pic x.
000360             88  TTT-Is-Locked     value "Y".
000370         05  TTT-Location      pic x(10).
000380*
