000100 identification division.
000110 program-id.              EXCSA.
000120 author.                  Vincent B Coen FBCS, FIDM, FIDPM.
000130 installation.            Applewood Computers.
000140 date-written.            25/11/88.
000150 date-compiled.
000160 security.
000170*
000180*  Copyright (C) 2025 Vincent B Coen and contributors
000190*
000200*  This program is free software: you can redistribute it
000210*  and/or modify it under the terms of the GNU General Public
000220*  License as published by the Free Software Foundation,
000230*  either version 3 of the License, or (at your option) any
000240*  later version.
000250*
000260*  This program is distributed in the hope it will be useful,
000270*  but WITHOUT ANY WARRANTY - without even the implied
000280*  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000290*  PURPOSE.  See the GNU General Public License for details.
000300*
000310*******************************************************
000320*                                                     *
000330*   EXCSA - Simulated Annealing Search Of The         *
000340*      Starting Timetable                             *
000350*                                                     *
000360*******************************************************
000370*
000380*  Remarks -
000390*    Third step of the xt150 exam suite, run instead of or
000400*    alongside EXCPSO.  Reads the round-zero Timetable work
000410*    file written by EXCINIT into memory once, then repeatedly
000420*    perturbs one sitting at a time (CC000-Perturb-Move),
000430*    re-scores the perturbed table with EXCCOST's fast checker
000440*    and either keeps the move or rolls it back (Metropolis
000450*    test), cooling the temperature a notch each pass.  The
000460*    best table seen along the way is kept on the side and is
000470*    what gets written out, not whatever the search happens to
000480*    be sitting on when the temperature runs out.  A locked
000490*    sitting's date/time/room are never touched by a move, but
000500*    its proctor still can be, same as EXCINIT's random draw.
000510*    EXCRPT reads what this leaves in the Best Timetable file.
000520*
000530*  Version           1.0.00
000540*  Called modules     EXCCOST (fast mode inside the loop, full
000550*                     mode once before and once after)
000560*  Functions used     none - see pcexrng.cob, pcexdat.cob,
000570*                     pcexexp.cob
000580*  Files used         EXRM-FILE    input  - room master
000590*                     EXPRC-FILE   input  - proctor master
000600*                     EXCFG-FILE   input  - control card
000610*                     EXTTW-FILE   input  - starting timetable
000620*                     EXBTT-FILE   output - best timetable found
000630*                     EXSTA-FILE   output - run statistics
000640*  Error messages     EX0002 EX0003 EX0004 EX0006 EX0007 EX0008
000650*                     EX0013
000660*
000670*  Changes -
000680* 25/11/88 vbc - 1.0.00 Created.
000690* 02/12/88 vbc - .1 Unlocked-sitting index list added (AA065) so
000700*                a mostly-locked run does not spend most of its
000710*                random draws hitting locked rows - user's memo
000720*                of 29/11.
000730* 09/12/88 vbc - .2 Room fallback now counts suitable rooms
000740*                before drawing, was picking off the whole room
000750*                table regardless of campus - EX0008.
000760* 19/07/91 krl - .3 Zero-temperature divide guarded in
000770*                ZZ420 after a config card with SA-MIN-TEMP
000780*                left blank sent Temperature through zero.
000790* 14/09/98 pjt - 2.0.00 Year 2000 review - Cfg-Start/End-Date
000800*                and the calendar block are 4-digit years
000810*                throughout this module, nothing windowed.
000820* 13/01/99 pjt - .1 Re-run of above against 1999/2000 boundary
000830*                config cards - certified Y2K compliant.
000840* 06/02/02 vbc - .2 Best-fit room search now skips zero-capacity
000850*                rows left over from a bad Room card - EX0008.
000860*
000870*******************************************************
000880*
000890  environment division.
000900  configuration section.
000910  special-names.
000920      C01 is TOP-OF-FORM.
000930*
000940  input-output section.
000950  file-control.
000960      copy "selexrm.cob".
000970      copy "selexprc.cob".
000980      copy "selexcfg.cob".
000990      copy "selexttw.cob".
001000      copy "selexbtt.cob".
001010      copy "selexsta.cob".
001020*
001030  data division.
001040  file section.
001050  copy "fdexrm.cob".
001060  copy "fdexprc.cob".
001070  copy "fdexcfg.cob".
001080  copy "fdexttw.cob".
001090  copy "fdexbtt.cob".
001100  copy "fdexsta.cob".
001110*
001120  working-storage section.
001130  77  WS-Prog-Name              pic x(20) value
001140                                 "EXCSA   (1.0.00)".
001150  77  WS-Room-Sub               pic 9(4)      comp value zero.
001160  77  WS-Sub-K                  pic 9(6)      comp value zero.
001170  77  WS-Move-Idx               pic 9(6)      comp value zero.
001180  77  WS-Change-Type            pic 9         comp value zero.
001190  77  WS-Pick-Idx               pic 9(6)      comp value zero.
001200  77  WS-Best-Room-Idx          pic 9(4)      comp value zero.
001210  77  WS-Best-Capacity          pic 9(4)      comp value zero.
001220  77  WS-Suitable-Count         pic 9(4)      comp value zero.
001230  77  WS-Suitable-Target        pic 9(4)      comp value zero.
001240  copy "wsexcom.cob".
001250*
001260  01  WS-File-Status-Group.
001270      03  EXRM-STATUS           pic xx.
001280      03  EXPRC-STATUS          pic xx.
001290      03  EXCFG-STATUS          pic xx.
001300      03  EXTTW-STATUS          pic xx.
001310      03  EXBTT-STATUS          pic xx.
001320      03  EXSTA-STATUS          pic xx.
001330  01  WS-File-Status-Combined redefines WS-File-Status-Group
001340                                pic x(12).
001350*
001360  01  WS-File-Names.
001370      03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
001380      03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
001390      03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
001400      03  EXTTW-FILE-NAME       pic x(20) value "EXTTW-FILE".
001410      03  EXBTT-FILE-NAME       pic x(20) value "EXBTT-FILE".
001420      03  EXSTA-FILE-NAME       pic x(20) value "EXSTA-FILE".
001430      03  filler                pic x(4).
001440*
001450  01  WS-Switches.
001460      03  WS-Eof-Room           pic x     value "N".
001470          88  WS-No-More-Room       value "Y".
001480      03  WS-Eof-Proctor        pic x     value "N".
001490          88  WS-No-More-Proctor    value "Y".
001500      03  WS-Eof-Sitting        pic x     value "N".
001510          88  WS-No-More-Sitting    value "Y".
001520      03  WS-Date-Table-Full    pic x     value "N".
001530          88  WS-No-Room-Left       value "Y".
001540      03  filler                pic x(4).
001550*
001560*  Cost-engine linkage fields, same layout order as EXCCOST's
001570*  own PROCEDURE DIVISION USING - see wsexttt/wsexrmt/wsexprt/
001580*  wsexcst.cob for the shared tables.  Btt- is the same table
001590*  shape as Ttt- under a Copy Replacing, used to hold the best
001600*  table seen so far, kept apart from the one being perturbed.
001610*
001620  01  WS-Cost-Mode              pic x.
001630      88  WS-Mode-Full              value "F".
001640      88  WS-Mode-Fast              value "S".
001650  01  WS-Timetable-Count        pic 9(6)      comp value zero.
001660  copy "wsexttt.cob".
001670  copy "wsexttt.cob" replacing ==Ttt-== by ==Btt-==.
001680  01  WS-Room-Count             pic 9(4)      comp value zero.
001690  copy "wsexrmt.cob".
001700  01  WS-Proctor-Count          pic 9(4)      comp value zero.
001710  copy "wsexprt.cob".
001720  copy "wsexcfg.cob".
001730  copy "wsexcst.cob".
001740*
001750*  Unlocked-sitting index list - built once at AA065, drawn from
001760*  by CC010 so the random move picker does not keep landing on
001770*  a locked row and going nowhere.
001780*
001790  01  WS-Unlocked-Count         pic 9(6)      comp value zero.
001800  01  WS-Unlocked-Table.
001810      03  WS-Unlocked-Entry     pic 9(6)      comp occurs 2000
001820                                times.
001830*
001840*  Available-dates list, same idiom as EXCINIT's AA050/AA051 -
001850*  built fresh here since this is a separate load module with
001860*  no access to EXCINIT's own copy of the table.
001870*
001880  01  WS-Date-Count             pic 9(4)      comp value zero.
001890  01  WS-Date-Table.
001900      03  WS-Date-Entry         occurs 400 times
001910                                pic x(10).
001920*
001930  01  WS-Time-Table-Init.
001940      03  filler                pic x(5) value "07:00".
001950      03  filler                pic x(5) value "09:30".
001960      03  filler                pic x(5) value "13:00".
001970      03  filler                pic x(5) value "15:30".
001980  01  WS-Time-Table redefines WS-Time-Table-Init.
001990      03  WS-Time-Entry         occurs 4 times
002000                                pic x(5).
002010  77  WS-Time-Count             pic 9         comp value 4.
002020*
002030*  Backup of the one sitting touched by the current move - the
002040*  random neighbourhood only ever perturbs one row at a time,
002050*  so a single scratch entry is all the rollback needs.
002060*
002070  01  WS-Backup-Sitting.
002080      03  WS-Backup-Date        pic x(10).
002090      03  WS-Backup-Time        pic x(5).
002100      03  WS-Backup-Room        pic x(8).
002110      03  WS-Backup-Proctor     pic x(8).
002120      03  filler                pic x(9).
002130  01  WS-Backup-Sitting-Dump redefines WS-Backup-Sitting
002140                                pic x(40).
002150*                                 diagnostic dump only, see
002160*                                 EXCINIT's WS-Room-Table-Dump
002170*                                 for the same idiom - not
002180*                                 called unless UPSI-0 is on.
002190*
002200*  Search-loop counters and running cost fields.  Temperature
002210*  carries the same picture as Cfg-Sa-Init-Temp so a straight
002220*  MOVE off the control card needs no editing.
002230*
002240  01  WS-Sa-Counters.
002250      03  WS-Iter               pic 9(7)      comp value zero.
002260      03  WS-Accepted           pic 9(7)      comp value zero.
002270      03  WS-Rejected           pic 9(7)      comp value zero.
002280      03  filler                pic x(4).
002290  01  WS-Temperature            pic 9(5)v99   value zero.
002300  01  WS-Cost-Fields.
002310      03  WS-Initial-Cost       pic s9(7)v99  value zero.
002320      03  WS-Current-Cost       pic s9(7)v99  value zero.
002330      03  WS-New-Cost           pic s9(7)v99  value zero.
002340      03  WS-Best-Cost          pic s9(7)v99  value zero.
002350      03  WS-Delta              pic s9(7)v99  value zero.
002360      03  WS-Acceptance-Rate    pic s9(3)v99  value zero.
002370      03  WS-Improvement-Pct    pic s9(3)v99  value zero.
002380      03  filler                pic x(4).
002390*
002400  procedure division.
002410*
002420  AA000-Main                    section.
002430      perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
002440      perform  AA010-Open-Files thru AA010-Open-Files-Exit.
002450      perform  AA020-Load-Config thru AA020-Load-Config-Exit.
002460      perform  AA030-Load-Rooms thru AA030-Load-Rooms-Exit.
002470      perform  AA040-Load-Proctors thru
002480               AA040-Load-Proctors-Exit.
002490      perform  AA050-Build-Dates thru AA050-Build-Dates-Exit.
002500      perform  AA060-Load-Timetable thru
002510               AA060-Load-Timetable-Exit.
002520      perform  AA065-Build-Unlocked-List thru
002530               AA065-Build-Unlocked-List-Exit.
002540      perform  BB005-Score-Initial thru BB005-Score-Initial-Exit.
002550      perform  BB000-Sa-Loop thru BB000-Sa-Loop-Exit.
002560      perform  BB090-Score-Best-Final thru
002570               BB090-Score-Best-Final-Exit.
002580      perform  AA070-Write-Best thru AA070-Write-Best-Exit.
002590      perform  AA080-Write-Stats thru AA080-Write-Stats-Exit.
002600      perform  AA095-Close-Files thru AA095-Close-Files-Exit.
002610      display  "EXCSA  iterations run       " WS-Iter.
002620      display  "EXCSA  moves accepted        " WS-Accepted.
002630      display  "EXCSA  moves rejected        " WS-Rejected.
002640      display  "EXCSA  initial cost          " WS-Initial-Cost.
002650      display  "EXCSA  final cost            " WS-Best-Cost.
002660      goback   returning zero.
002670*
002680  ZZ000-Init-Ws.
002690      move     spaces to WS-File-Status-Combined.
002700      move     zero   to WS-Room-Count WS-Proctor-Count
002710               WS-Timetable-Count WS-Unlocked-Count.
002720      set      WS-Mode-Full to true.
002730  ZZ000-Init-Ws-Exit.
002740      exit.
002750*
002760  AA010-Open-Files.
002770      open     input EXRM-FILE.
002780      if       EXRM-STATUS not = "00"
002790               display EX0002 EXRM-FILE-NAME
002800               perform ZZ990-Abort thru ZZ990-Abort-Exit.
002810      open     input EXPRC-FILE.
002820      if       EXPRC-STATUS not = "00"
002830               display EX0003 EXPRC-FILE-NAME
002840               perform ZZ990-Abort thru ZZ990-Abort-Exit.
002850      open     input EXCFG-FILE.
002860      if       EXCFG-STATUS not = "00"
002870               display EX0004 EXCFG-FILE-NAME
002880               perform ZZ990-Abort thru ZZ990-Abort-Exit.
002890      open     input EXTTW-FILE.
002900      if       EXTTW-STATUS not = "00"
002910               display EX0006 EXTTW-FILE-NAME
002920               perform ZZ990-Abort thru ZZ990-Abort-Exit.
002930      open     output EXBTT-FILE.
002940      if       EXBTT-STATUS not = "00"
002950               display EX0007 EXBTT-FILE-NAME
002960               perform ZZ990-Abort thru ZZ990-Abort-Exit.
002970      open     output EXSTA-FILE.
002980      if       EXSTA-STATUS not = "00"
002990               display EX0013 EXSTA-FILE-NAME
003000               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003010  AA010-Open-Files-Exit.
003020      exit.
003030*
003040  AA020-Load-Config.
003050      read     EXCFG-FILE
003060               at end
003070               display EX0004 EXCFG-FILE-NAME
003080               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003090      close    EXCFG-FILE.
003100  AA020-Load-Config-Exit.
003110      exit.
003120*
003130  AA030-Load-Rooms.
003140      perform  AA031-Load-One-Room thru
003150               AA031-Load-One-Room-Exit
003160               until WS-No-More-Room.
003170      close    EXRM-FILE.
003180      if       WS-Room-Count = zero
003190               display EX0008
003200               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003210  AA030-Load-Rooms-Exit.
003220      exit.
003230*
003240  AA031-Load-One-Room.
003250      read     EXRM-FILE
003260               at end
003270               set WS-No-More-Room to true
003280               go to AA031-Load-One-Room-Exit.
003290      if       RM-Capacity = zero
003300               move 30 to RM-Capacity.
003310      if       WS-Room-Count < 200
003320               add 1 to WS-Room-Count
003330               move RM-Room-Id to RMT-Room-Id (WS-Room-Count)
003340               move RM-Capacity to RMT-Capacity (WS-Room-Count)
003350               move RM-Location to RMT-Location (WS-Room-Count).
003360  AA031-Load-One-Room-Exit.
003370      exit.
003380*
003390  AA040-Load-Proctors.
003400      perform  AA041-Load-One-Proctor thru
003410               AA041-Load-One-Proctor-Exit
003420               until WS-No-More-Proctor.
003430      close    EXPRC-FILE.
003440  AA040-Load-Proctors-Exit.
003450      exit.
003460*
003470  AA041-Load-One-Proctor.
003480      read     EXPRC-FILE
003490               at end
003500               set WS-No-More-Proctor to true
003510               go to AA041-Load-One-Proctor-Exit.
003520      if       WS-Proctor-Count < 500
003530               add 1 to WS-Proctor-Count
003540               move PRC-Proctor-Id to
003550                    PRT-Proctor-Id (WS-Proctor-Count)
003560               move PRC-Proctor-Name to
003570                    PRT-Proctor-Name (WS-Proctor-Count)
003580               move PRC-Location to
003590                    PRT-Location (WS-Proctor-Count).
003600  AA041-Load-One-Proctor-Exit.
003610      exit.
003620*
003630  AA050-Build-Dates.
003640      move     Cfg-Start-Date to WS-Cal-Text-Date.
003650      move     WS-Cal-Text-Ccyy to WS-Cal-Ccyy.
003660      move     WS-Cal-Text-Mm to WS-Cal-Mm.
003670      move     WS-Cal-Text-Dd to WS-Cal-Dd.
003680      perform  AA051-Add-One-Date thru AA051-Add-One-Date-Exit
003690               until WS-No-Room-Left.
003700  AA050-Build-Dates-Exit.
003710      exit.
003720*
003730  AA051-Add-One-Date.
003740      move     spaces to WS-Cal-Text-Date.
003750      move     WS-Cal-Ccyy to WS-Cal-Text-Ccyy.
003760      move     WS-Cal-Mm   to WS-Cal-Text-Mm.
003770      move     WS-Cal-Dd   to WS-Cal-Text-Dd.
003780      if       WS-Date-Count < 400
003790               add 1 to WS-Date-Count
003800               move WS-Cal-Text-Date to
003810                    WS-Date-Entry (WS-Date-Count)
003820      else
003830               set WS-No-Room-Left to true
003840               go to AA051-Add-One-Date-Exit.
003850      if       WS-Cal-Text-Date not < Cfg-End-Date
003860               set WS-No-Room-Left to true
003870               go to AA051-Add-One-Date-Exit.
003880      perform  ZZ940-Next-Date thru ZZ940-Next-Date-Exit.
003890  AA051-Add-One-Date-Exit.
003900      exit.
003910*
003920  AA060-Load-Timetable.
003930      perform  AA061-Load-One-Sitting thru
003940               AA061-Load-One-Sitting-Exit
003950               until WS-No-More-Sitting.
003960      close    EXTTW-FILE.
003970  AA060-Load-Timetable-Exit.
003980      exit.
003990*
004000  AA061-Load-One-Sitting.
004010      read     EXTTW-FILE
004020               at end
004030               set WS-No-More-Sitting to true
004040               go to AA061-Load-One-Sitting-Exit.
004050      if       WS-Timetable-Count < 2000
004060               add 1 to WS-Timetable-Count
004070               perform ZZ100-Store-One-Sitting thru
004080                       ZZ100-Store-One-Sitting-Exit.
004090  AA061-Load-One-Sitting-Exit.
004100      exit.
004110*
004120  ZZ100-Store-One-Sitting.
004130      move     ASN-Course-Id to
004140               TTT-Course-Id (WS-Timetable-Count).
004150      move     ASN-Date      to TTT-Date (WS-Timetable-Count).
004160      move     ASN-Time      to TTT-Time (WS-Timetable-Count).
004170      move     ASN-Room      to TTT-Room (WS-Timetable-Count).
004180      move     ASN-Proctor   to TTT-Proctor (WS-Timetable-Count).
004190      move     ASN-Students  to
004200               TTT-Students (WS-Timetable-Count).
004210      move     ASN-Duration  to
004220               TTT-Duration (WS-Timetable-Count).
004230      move     ASN-Locked    to TTT-Locked (WS-Timetable-Count).
004240      move     ASN-Location  to
004250               TTT-Location (WS-Timetable-Count).
004260  ZZ100-Store-One-Sitting-Exit.
004270      exit.
004280*
004290  AA065-Build-Unlocked-List.
004300      move     zero to WS-Unlocked-Count.
004310      perform  AA066-Check-One-Sitting
004320               varying WS-Sub-K from 1 by 1
004330               until WS-Sub-K > WS-Timetable-Count.
004340  AA065-Build-Unlocked-List-Exit.
004350      exit.
004360*
004370  AA066-Check-One-Sitting.
004380      if       not TTT-Is-Locked (WS-Sub-K)
004390               add 1 to WS-Unlocked-Count
004400               move WS-Sub-K to
004410                    WS-Unlocked-Entry (WS-Unlocked-Count).
004420*
004430  AA070-Write-Best.
004440      perform  AA071-Write-One-Best
004450               varying WS-Sub-K from 1 by 1
004460               until WS-Sub-K > WS-Timetable-Count.
004470  AA070-Write-Best-Exit.
004480      exit.
004490*
004500  AA071-Write-One-Best.
004510      move     spaces to BTF-Assignment-Record.
004520      move     BTT-Course-Id (WS-Sub-K) to BTF-Course-Id.
004530      move     BTT-Date (WS-Sub-K)      to BTF-Date.
004540      move     BTT-Time (WS-Sub-K)      to BTF-Time.
004550      move     BTT-Room (WS-Sub-K)      to BTF-Room.
004560      move     BTT-Proctor (WS-Sub-K)   to BTF-Proctor.
004570      move     BTT-Students (WS-Sub-K)  to BTF-Students.
004580      move     BTT-Duration (WS-Sub-K)  to BTF-Duration.
004590      move     BTT-Locked (WS-Sub-K)    to BTF-Locked.
004600      move     BTT-Location (WS-Sub-K)  to BTF-Location.
004610      write    BTF-Assignment-Record.
004620*
004630  AA080-Write-Stats.
004640      move     spaces to STA-Statistics-Record.
004650      move     "SA"          to STA-Algorithm-Name.
004660      move     WS-Iter       to STA-Iterations.
004670      move     WS-Accepted   to STA-Accepted.
004680      move     WS-Rejected   to STA-Rejected.
004690      move     WS-Acceptance-Rate to STA-Acceptance-Rate.
004700      move     WS-Improvement-Pct to STA-Improvement-Pct.
004710      move     WS-Initial-Cost to STA-Initial-Cost.
004720      move     WS-Best-Cost  to STA-Final-Cost.
004730      if       CST-Is-Feasible
004740               set STA-Is-Feasible to true
004750      else
004760               move "N" to STA-Feasible-Flag.
004770      write    STA-Statistics-Record.
004780  AA080-Write-Stats-Exit.
004790      exit.
004800*
004810  AA095-Close-Files                          section.
004820      close    EXBTT-FILE.
004830      close    EXSTA-FILE.
004840  AA095-Close-Files-Exit.
004850      exit.
004860*
004870*****************************
004880*  BB0nn - The Search Loop
004890*****************************
004900*
004910  BB005-Score-Initial.
004920      set      WS-Mode-Full to true.
004930      call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
004940               TTT-Timetable-Table WS-Room-Count RMT-Room-Table
004950               WS-Proctor-Count PRT-Proctor-Table
004960               CFG-Control-Record CST-Cost-Result.
004970      move     CST-Total-Cost to WS-Initial-Cost.
004980      move     CST-Total-Cost to WS-Current-Cost.
004990      move     CST-Total-Cost to WS-Best-Cost.
005000      perform  ZZ435-Copy-Current-To-Best thru
005010               ZZ435-Copy-Current-To-Best-Exit.
005020      move     Cfg-Sa-Init-Temp to WS-Temperature.
005030  BB005-Score-Initial-Exit.
005040      exit.
005050*
005060  BB000-Sa-Loop.
005070      perform  BB010-One-Iteration thru
005080               BB010-One-Iteration-Exit
005090               until WS-Temperature not > Cfg-Sa-Min-Temp
005100               or WS-Iter not < Cfg-Sa-Max-Iter.
005110  BB000-Sa-Loop-Exit.
005120      exit.
005130*
005140  BB010-One-Iteration.
005150      perform  CC000-Perturb-Move thru CC000-Perturb-Move-Exit.
005160      set      WS-Mode-Fast to true.
005170      call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
005180               TTT-Timetable-Table WS-Room-Count RMT-Room-Table
005190               WS-Proctor-Count PRT-Proctor-Table
005200               CFG-Control-Record CST-Cost-Result.
005210      move     CST-Total-Cost to WS-New-Cost.
005220      perform  ZZ400-Accept-Or-Reject thru
005230               ZZ400-Accept-Or-Reject-Exit.
005240      compute  WS-Temperature rounded =
005250               WS-Temperature * Cfg-Sa-Cooling-Rate.
005260      add      1 to WS-Iter.
005270  BB010-One-Iteration-Exit.
005280      exit.
005290*
005300  BB090-Score-Best-Final.
005310      set      WS-Mode-Full to true.
005320      call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
005330               BTT-Timetable-Table WS-Room-Count RMT-Room-Table
005340               WS-Proctor-Count PRT-Proctor-Table
005350               CFG-Control-Record CST-Cost-Result.
005360      move     CST-Total-Cost to WS-Best-Cost.
005370      if       WS-Initial-Cost = zero
005380               move zero to WS-Improvement-Pct
005390      else
005400               compute WS-Improvement-Pct rounded =
005410                       ((WS-Initial-Cost - WS-Best-Cost) /
005420                        WS-Initial-Cost) * 100.
005430      if       WS-Iter = zero
005440               move zero to WS-Acceptance-Rate
005450      else
005460               compute WS-Acceptance-Rate rounded =
005470                       (WS-Accepted / WS-Iter) * 100.
005480  BB090-Score-Best-Final-Exit.
005490      exit.
005500*
005510*****************************
005520*  ZZ4nn - Metropolis Acceptance Test
005530*****************************
005540*
005550  ZZ400-Accept-Or-Reject.
005560      if       WS-New-Cost < WS-Current-Cost
005570               perform ZZ410-Accept-Move thru
005580                       ZZ410-Accept-Move-Exit
005590      else
005600               perform ZZ420-Maybe-Accept thru
005610                       ZZ420-Maybe-Accept-Exit.
005620  ZZ400-Accept-Or-Reject-Exit.
005630      exit.
005640*
005650  ZZ410-Accept-Move.
005660      move     WS-New-Cost to WS-Current-Cost.
005670      add      1 to WS-Accepted.
005680      if       WS-Current-Cost < WS-Best-Cost
005690               perform ZZ430-Save-Best thru ZZ430-Save-Best-Exit.
005700  ZZ410-Accept-Move-Exit.
005710      exit.
005720*
005730  ZZ420-Maybe-Accept.
005740      if       Cfg-Sa-Min-Temp = zero
005750               and WS-Temperature = zero
005760               perform ZZ440-Reject-Move thru
005770                       ZZ440-Reject-Move-Exit
005780               go to ZZ420-Maybe-Accept-Exit.
005790      compute  WS-Delta = WS-New-Cost - WS-Current-Cost.
005800      compute  WS-Exp-X rounded = WS-Delta / WS-Temperature
005810               on size error move 99999.9999 to WS-Exp-X.
005820      perform  ZZ950-Exp-Series thru ZZ950-Exp-Series-Exit.
005830      perform  ZZ900-Random thru ZZ900-Random-Exit.
005840      if       WS-Rng-Fraction < WS-Exp-Result
005850               perform ZZ410-Accept-Move thru
005860                       ZZ410-Accept-Move-Exit
005870      else
005880               perform ZZ440-Reject-Move thru
005890                       ZZ440-Reject-Move-Exit.
005900  ZZ420-Maybe-Accept-Exit.
005910      exit.
005920*
005930  ZZ430-Save-Best.
005940      move     WS-Current-Cost to WS-Best-Cost.
005950      perform  ZZ435-Copy-Current-To-Best thru
005960               ZZ435-Copy-Current-To-Best-Exit.
005970  ZZ430-Save-Best-Exit.
005980      exit.
005990*
006000  ZZ435-Copy-Current-To-Best.
006010      perform  ZZ436-Copy-One-Entry
006020               varying WS-Sub-K from 1 by 1
006030               until WS-Sub-K > WS-Timetable-Count.
006040  ZZ435-Copy-Current-To-Best-Exit.
006050      exit.
006060*
006070  ZZ436-Copy-One-Entry.
006080      move     TTT-Sitting-Entry (WS-Sub-K) to
006090               BTT-Sitting-Entry (WS-Sub-K).
006100*
006110  ZZ440-Reject-Move.
006120      add      1 to WS-Rejected.
006130      move     WS-Backup-Date to TTT-Date (WS-Move-Idx).
006140      move     WS-Backup-Time to TTT-Time (WS-Move-Idx).
006150      move     WS-Backup-Room to TTT-Room (WS-Move-Idx).
006160      move     WS-Backup-Proctor to TTT-Proctor (WS-Move-Idx).
006170  ZZ440-Reject-Move-Exit.
006180      exit.
006190*
006200*****************************
006210*  CC0nn - One Perturbation Move
006220*****************************
006230*
006240  CC000-Perturb-Move.
006250      if       WS-Unlocked-Count = zero
006260               perform CC900-Reassign-Random-Proctor-Only thru
006270                       CC900-Reassign-Random-Proctor-Only-Exit
006280               go to CC000-Perturb-Move-Exit.
006290      perform  CC010-Pick-Unlocked-Sitting thru
006300               CC010-Pick-Unlocked-Sitting-Exit.
006310      perform  CC020-Backup-Sitting thru
006320               CC020-Backup-Sitting-Exit.
006330      perform  ZZ900-Random thru ZZ900-Random-Exit.
006340      compute  WS-Change-Type = 1 + (WS-Rng-Fraction * 5).
006350      if       WS-Change-Type > 5
006360               move 5 to WS-Change-Type.
006370      go to    CC001-Move-Date CC002-Move-Time CC003-Move-Room
006380               CC004-Move-Proctor CC005-Move-All
006390               depending on WS-Change-Type.
006400      go to    CC000-Perturb-Move-Exit.
006410  CC001-Move-Date.
006420      perform  CC100-Change-Date thru CC100-Change-Date-Exit.
006430      go to    CC000-Perturb-Move-Exit.
006440  CC002-Move-Time.
006450      perform  CC200-Change-Time thru CC200-Change-Time-Exit.
006460      go to    CC000-Perturb-Move-Exit.
006470  CC003-Move-Room.
006480      perform  CC300-Change-Room thru CC300-Change-Room-Exit.
006490      go to    CC000-Perturb-Move-Exit.
006500  CC004-Move-Proctor.
006510      perform  CC400-Change-Proctor thru
006520               CC400-Change-Proctor-Exit.
006530      go to    CC000-Perturb-Move-Exit.
006540  CC005-Move-All.
006550      perform  CC100-Change-Date thru CC100-Change-Date-Exit.
006560      perform  CC200-Change-Time thru CC200-Change-Time-Exit.
006570      perform  CC300-Change-Room thru CC300-Change-Room-Exit.
006580      perform  CC400-Change-Proctor thru
006590               CC400-Change-Proctor-Exit.
006600  CC000-Perturb-Move-Exit.
006610      exit.
006620*
006630  CC010-Pick-Unlocked-Sitting.
006640      perform  ZZ900-Random thru ZZ900-Random-Exit.
006650      compute  WS-Pick-Idx =
006660               1 + (WS-Rng-Fraction * WS-Unlocked-Count).
006670      if       WS-Pick-Idx > WS-Unlocked-Count
006680               move WS-Unlocked-Count to WS-Pick-Idx.
006690      move     WS-Unlocked-Entry (WS-Pick-Idx) to WS-Move-Idx.
006700  CC010-Pick-Unlocked-Sitting-Exit.
006710      exit.
006720*
006730  CC020-Backup-Sitting.
006740      move     TTT-Date (WS-Move-Idx)    to WS-Backup-Date.
006750      move     TTT-Time (WS-Move-Idx)    to WS-Backup-Time.
006760      move     TTT-Room (WS-Move-Idx)    to WS-Backup-Room.
006770      move     TTT-Proctor (WS-Move-Idx) to WS-Backup-Proctor.
006780  CC020-Backup-Sitting-Exit.
006790      exit.
006800*
006810  CC100-Change-Date.
006820      perform  ZZ900-Random thru ZZ900-Random-Exit.
006830      compute  WS-Pick-Idx =
006840               1 + (WS-Rng-Fraction * WS-Date-Count).
006850      if       WS-Pick-Idx > WS-Date-Count
006860               move WS-Date-Count to WS-Pick-Idx.
006870      move     WS-Date-Entry (WS-Pick-Idx) to
006880               TTT-Date (WS-Move-Idx).
006890  CC100-Change-Date-Exit.
006900      exit.
006910*
006920  CC200-Change-Time.
006930      perform  ZZ900-Random thru ZZ900-Random-Exit.
006940      compute  WS-Pick-Idx =
006950               1 + (WS-Rng-Fraction * WS-Time-Count).
006960      if       WS-Pick-Idx > WS-Time-Count
006970               move WS-Time-Count to WS-Pick-Idx.
006980      move     WS-Time-Entry (WS-Pick-Idx) to
006990               TTT-Time (WS-Move-Idx).
007000  CC200-Change-Time-Exit.
007010      exit.
007020*
007030  CC300-Change-Room.
007040      move     zero to WS-Best-Room-Idx.
007050      move     9999 to WS-Best-Capacity.
007060      perform  CC310-Scan-One-Room
007070               varying WS-Room-Sub from 1 by 1
007080               until WS-Room-Sub > WS-Room-Count.
007090      if       WS-Best-Room-Idx not = zero
007100               move RMT-Room-Id (WS-Best-Room-Idx) to
007110                    TTT-Room (WS-Move-Idx)
007120      else
007130               perform CC320-Fallback-Room thru
007140                       CC320-Fallback-Room-Exit.
007150  CC300-Change-Room-Exit.
007160      exit.
007170*
007180  CC310-Scan-One-Room.
007190      if       RMT-Capacity (WS-Room-Sub) not = zero
007200               and RMT-Location (WS-Room-Sub) =
007210                   TTT-Location (WS-Move-Idx)
007220               and RMT-Capacity (WS-Room-Sub) not <
007230                   TTT-Students (WS-Move-Idx)
007240               and RMT-Capacity (WS-Room-Sub) <
007250                   WS-Best-Capacity
007260               move RMT-Capacity (WS-Room-Sub) to
007270                    WS-Best-Capacity
007280               move WS-Room-Sub to WS-Best-Room-Idx.
007290*
007300  CC320-Fallback-Room.
007310      move     zero to WS-Suitable-Count.
007320      perform  CC321-Count-One-Room
007330               varying WS-Room-Sub from 1 by 1
007340               until WS-Room-Sub > WS-Room-Count.
007350      perform  ZZ900-Random thru ZZ900-Random-Exit.
007360      if       WS-Suitable-Count not = zero
007370               and WS-Rng-Fraction < .7
007380               perform CC330-Pick-Random-Suitable thru
007390                       CC330-Pick-Random-Suitable-Exit
007400      else
007410               perform CC340-Pick-Any-Room thru
007420                       CC340-Pick-Any-Room-Exit.
007430  CC320-Fallback-Room-Exit.
007440      exit.
007450*
007460  CC321-Count-One-Room.
007470      if       RMT-Capacity (WS-Room-Sub) not = zero
007480               and RMT-Location (WS-Room-Sub) =
007490                   TTT-Location (WS-Move-Idx)
007500               and RMT-Capacity (WS-Room-Sub) not <
007510                   TTT-Students (WS-Move-Idx)
007520               add 1 to WS-Suitable-Count.
007530*
007540  CC330-Pick-Random-Suitable.
007550      perform  ZZ900-Random thru ZZ900-Random-Exit.
007560      compute  WS-Suitable-Target =
007570               1 + (WS-Rng-Fraction * WS-Suitable-Count).
007580      if       WS-Suitable-Target > WS-Suitable-Count
007590               move WS-Suitable-Count to WS-Suitable-Target.
007600      move     zero to WS-Suitable-Count.
007610      move     zero to WS-Room-Sub.
007620      perform  CC331-Scan-Until-Target
007630               until WS-Suitable-Count = WS-Suitable-Target
007640               or WS-Room-Sub > WS-Room-Count.
007650  CC330-Pick-Random-Suitable-Exit.
007660      exit.
007670*
007680  CC331-Scan-Until-Target.
007690      add      1 to WS-Room-Sub.
007700      if       RMT-Capacity (WS-Room-Sub) not = zero
007710               and RMT-Location (WS-Room-Sub) =
007720                   TTT-Location (WS-Move-Idx)
007730               and RMT-Capacity (WS-Room-Sub) not <
007740                   TTT-Students (WS-Move-Idx)
007750               perform CC332-Count-And-Maybe-Take thru
007760                       CC332-Count-And-Maybe-Take-Exit.
007770*
007780  CC332-Count-And-Maybe-Take.
007790      add      1 to WS-Suitable-Count.
007800      if       WS-Suitable-Count = WS-Suitable-Target
007810               move RMT-Room-Id (WS-Room-Sub) to
007820                    TTT-Room (WS-Move-Idx).
007830  CC332-Count-And-Maybe-Take-Exit.
007840      exit.
007850*
007860  CC340-Pick-Any-Room.
007870      perform  ZZ900-Random thru ZZ900-Random-Exit.
007880      compute  WS-Pick-Idx =
007890               1 + (WS-Rng-Fraction * WS-Room-Count).
007900      if       WS-Pick-Idx > WS-Room-Count
007910               move WS-Room-Count to WS-Pick-Idx.
007920      move     RMT-Room-Id (WS-Pick-Idx) to
007930               TTT-Room (WS-Move-Idx).
007940  CC340-Pick-Any-Room-Exit.
007950      exit.
007960*
007970  CC400-Change-Proctor.
007980      if       WS-Proctor-Count = zero
007990               go to CC400-Change-Proctor-Exit.
008000      perform  ZZ900-Random thru ZZ900-Random-Exit.
008010      compute  WS-Pick-Idx =
008020               1 + (WS-Rng-Fraction * WS-Proctor-Count).
008030      if       WS-Pick-Idx > WS-Proctor-Count
008040               move WS-Proctor-Count to WS-Pick-Idx.
008050      move     PRT-Proctor-Id (WS-Pick-Idx) to
008060               TTT-Proctor (WS-Move-Idx).
008070  CC400-Change-Proctor-Exit.
008080      exit.
008090*
008100  CC900-Reassign-Random-Proctor-Only.
008110      perform  ZZ900-Random thru ZZ900-Random-Exit.
008120      compute  WS-Pick-Idx =
008130               1 + (WS-Rng-Fraction * WS-Timetable-Count).
008140      if       WS-Pick-Idx > WS-Timetable-Count
008150               move WS-Timetable-Count to WS-Pick-Idx.
008160      move     WS-Pick-Idx to WS-Move-Idx.
008170      perform  CC020-Backup-Sitting thru
008180               CC020-Backup-Sitting-Exit.
008190      perform  CC400-Change-Proctor thru
008200               CC400-Change-Proctor-Exit.
008210  CC900-Reassign-Random-Proctor-Only-Exit.
008220      exit.
008230*
008240  copy "pcexrng.cob".
008250  copy "pcexdat.cob".
008260  copy "pcexexp.cob".
008270*
008280  ZZ990-Abort.
008290      display  SY001.
008300      goback   returning 16.
008310  ZZ990-Abort-Exit.
008320      exit.
008330*
