000100 identification division.
000110 program-id.              EXCJOBS.
000120 author.                  Vincent B Coen FBCS, FIDM, FIDPM.
000130 installation.            Applewood Computers.
000140 date-written.            18/12/88.
000150 date-compiled.
000160 security.
000170*
000180*  Copyright (C) 2025 Vincent B Coen and contributors
000190*
000200*  This program is free software: you can redistribute it
000210*  and/or modify it under the terms of the GNU General Public
000220*  License as published by the Free Software Foundation,
000230*  either version 3 of the License, or (at your option) any
000240*  later version.
000250*
000260*  This program is distributed in the hope it will be useful,
000270*  but WITHOUT ANY WARRANTY - without even the implied
000280*  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000290*  PURPOSE.  See the GNU General Public License for details.
000300*
000310********************************************************
000320*                                                     *
000330*  EXCJOBS - Job-Shop Sequencing And Schedule Print   *
000340*                                                     *
000350********************************************************
000360*
000370*  Remarks -
000380*    Stand-alone second batch job for the xt150 suite, quite
000390*    separate from EXCLOAD/EXCINIT/EXCSA/EXCPSO/EXCRPT - reads
000400*    its own Jobshop Input file (a header record giving the
000410*    job/machine count and a one-character algorithm code,
000420*    followed by one processing-time matrix row per job) and
000430*    runs whichever sequencing strategy the header asks for -
000440*    greedy shortest/longest processing time, greedy random
000450*    order, simulated annealing, or the random-restart
000460*    placeholder standing in for the shop's planned ant-colony
000470*    work.  Every strategy shares the one "build sequential
000480*    schedule" routine at CC000 - each job visits the machines
000490*    in matrix-column order, waiting on whichever of the job or
000500*    the machine is busier - only the order the jobs are fed
000510*    into that routine changes between strategies.  Finishes by
000520*    sorting the built schedule job/machine ascending and
000530*    printing the operation list with a makespan/iterations/
000540*    strategy summary.
000550*
000560*  Version           1.0.00
000570*  Called modules     none
000580*  Functions used     none - see pcexrng.cob, pcexexp.cob
000590*  Files used         EXJSI-FILE   input  - job/machine matrix
000600*                     EXJSO-FILE   output - schedule listing
000610*  Error messages     EX0010 EX0011 EX0012 EX0014 EX0018 EX0019
000620*
000630*  Changes -
000640* 18/12/88 vbc - 1.0.00 Created.
000650* 22/12/88 vbc - .1 Guarded the SA cooling loop - temperature
000660*                was dropping under the minimum before the
000670*                iteration cap tripped, on small job counts the
000680*                loop never came out - now tests temperature and
000690*                iterations both.
000700* 03/02/89 vbc - .2 Random-restart placeholder now reseeds the
000710*                shuffle off WS-Rng-Seed the same way EXCSA and
000720*                EXCPSO do - was starting from whatever was left
000730*                in the seed by the previous algorithm branch
000740*                and handing back the same permutation run to
000750*                run.
000760* 19/07/91 krl - .3 Zero swap-position guard added in DD000 - a
000770*                one-job input file kept picking the same
000780*                position twice and never perturbed anything.
000790* 14/09/98 pjt - 2.0.00 Year 2000 review - this module carries
000800*                no calendar dates, nothing to remediate.
000810* 13/01/99 pjt - .1 Re-run against a boundary test file at the
000820*                working-storage job limit - confirmed EX0019
000830*                trips cleanly, no wraparound into the matrix
000840*                table.
000850* 06/02/02 vbc - .2 Report heading now shows the strategy name
000860*                picked by AA050 instead of the raw one
000870*                character algorithm code off the header record
000880*                - ticket from Scheduling.
000890* 19/03/02 vbc - .3 AA051/AA052/AA053 were printing ITERATIONS
000900*                as 1 for the greedy branches - a single pass
000910*                over the job table still touches every job, so
000920*                the count now goes out as the job count, not a
000930*                flat one.
000940*
000950********************************************************
000960*
000970  environment division.
000980  configuration section.
000990  special-names.
001000      C01 is TOP-OF-FORM.
001010*
001020  input-output section.
001030  file-control.
001040      copy "selexjsi.cob".
001050      copy "selexjso.cob".
001060*
001070*  Sort work file - same scratch name and shape convention as
001080*  EXCRPT's own EXSRTWK1 sort file - this run's temp workspace
001090*  never coincides with EXCRPT's since the two batch jobs are
001100*  never run in the same job step.
001110*
001120      select   EXSRT-FILE   assign       "EXSRTWK1".
001130*
001140  data division.
001150  file section.
001160  copy "fdexjsi.cob".
001170*
001180*  FD - Job-Shop Schedule Report Print File
001190*  Declared inline, not via a shared fdxxx.cob copybook - the
001200*  Report Writer's REPORTS clause names a report-name specific
001210*  to this one program, same idiom as EXCRPT's own EXRPT-FILE.
001220*
001230  fd  EXJSO-FILE
001240      label records are standard
001250      record contains 132 characters
001260      reports are Jobshop-Schedule-Report.
001270*
001280*  SD - Sort Work Record
001290*  JSH-Operation-Entry (wsexops.cob) is not open as a working
001300*  storage table anywhere in this program under its own name,
001310*  so it is copied here straight, no prefix swap needed.
001320*
001330  sd  EXSRT-FILE.
001340  copy "wsexops.cob".
001350*
001360  working-storage section.
001370  77  WS-Prog-Name              pic x(20) value
001380                                "EXCJOBS (1.0.00)".
001390  77  WS-Page-Lines             pic 9(3)      comp value 55.
001400  77  WS-Sub-K                  pic 9(4)      comp value zero.
001410  77  WS-Sub-I                  pic 9(4)      comp value zero.
001420  77  WS-Sub-J                  pic 9(4)      comp value zero.
001430  77  WS-Mach-Sub               pic 9(2)      comp value zero.
001440  77  WS-Best-Sub               pic 9(4)      comp value zero.
001450  77  WS-Rnd-Sub                pic 9(4)      comp value zero.
001460  77  WS-Pos-A                  pic 9(4)      comp value zero.
001470  77  WS-Pos-B                  pic 9(4)      comp value zero.
001480  77  WS-Swap-Job               pic 9(3)      comp value zero.
001490  77  WS-Cur-Job                pic 9(3)      comp value zero.
001500  77  WS-Cur-Start              pic 9(6)      comp value zero.
001510  77  WS-Cur-Duration           pic 9(4)      comp value zero.
001520  77  WS-Cur-End                pic 9(6)      comp value zero.
001530  77  WS-Job-Count              pic 9(3)      comp value zero.
001540  77  WS-Machine-Count          pic 9(2)      comp value zero.
001550  77  WS-Max-Jobs               pic 9(3)      comp value 50.
001560  77  WS-Max-Machines           pic 9(2)      comp value 16.
001570  77  WS-Op-Count               pic 9(4)      comp value zero.
001580  77  WS-Algo-Num               pic 9         comp value zero.
001590  77  WS-Algorithm-Code         pic x         value space.
001600  77  WS-Makespan               pic 9(6)      comp value zero.
001610  77  WS-Best-Makespan          pic 9(6)      comp value zero.
001620  77  WS-Iterations             pic 9(6)      comp value zero.
001630  77  WS-Sa-Delta               pic s9(6)     comp value zero.
001640  77  WS-Sa-Current-Makespan    pic 9(6)      comp value zero.
001650  77  WS-Sa-Accepted            pic 9(6)      comp value zero.
001660  77  WS-Sa-Rejected            pic 9(6)      comp value zero.
001670  77  WS-Sa-Temp                pic 9(5)v9(4) comp-3 value
001680                                zero.
001690  77  WS-Sa-Init-Temp           pic 9(5)v9(4) comp-3 value
001700                                100.0000.
001710  77  WS-Sa-Min-Temp            pic 9(5)v9(4) comp-3 value
001720                                0.0010.
001730  77  WS-Sa-Cooling-Rate        pic 9v9(4)    comp-3 value
001740                                0.9500.
001750  77  WS-Sa-Max-Iter            pic 9(6)      comp value 1000.
001760  77  WS-Restart-Max-Gen        pic 9(6)      comp value 1000.
001770  copy "wsexcom.cob".
001780*
001790  01  WS-File-Status-Group.
001800      03  EXJSI-STATUS          pic xx.
001810      03  EXJSO-STATUS          pic xx.
001820  01  WS-File-Status-Combined redefines WS-File-Status-Group
001830                                pic x(4).
001840*
001850  01  WS-File-Names.
001860      03  EXJSI-FILE-NAME       pic x(20) value "EXJSI-FILE".
001870      03  EXJSO-FILE-NAME       pic x(20) value "EXJSO-FILE".
001880      03  filler                pic x(4).
001890*
001900  01  WS-Switches.
001910      03  WS-Eof-Sort           pic x     value "N".
001920          88  WS-No-More-Sort-Rec   value "Y".
001930      03  WS-Sort-Direction     pic x     value "A".
001940          88  WS-Sort-Asc           value "A".
001950          88  WS-Sort-Desc          value "D".
001960      03  filler                pic x(2).
001970*
001980*  Strategy name printed on the schedule listing - set by
001990*  AA050-AA055 off the header's algorithm code, not the raw
002000*  code itself, per the 06/02/02 change above.
002010*
002020  01  WS-Strategy-Name          pic x(10) value spaces.
002030  01  WS-Strategy-Init redefines WS-Strategy-Name.
002040      03  WS-Strategy-First-Char pic x.
002050      03  filler                pic x(9).
002060*
002070*  Processing-time matrix, one row per job, one column per
002080*  machine - loaded once at AA030, never changes after that.
002090*
002100  01  WS-Proc-Time-Table.
002110      03  WS-Ptt-Job            occurs 50 times.
002120          05  WS-Ptt-Time       occurs 16 times pic 9(4) comp.
002130          05  filler            pic x.
002140*
002150  01  WS-Job-Total-Table.
002160      03  WS-Jtt-Total          occurs 50 times pic 9(6) comp.
002170      03  filler                pic x.
002180*
002190*  Job-order tables - WS-Job-Order-Table is the permutation the
002200*  algorithm in play is currently trying, WS-Best-Order-Table
002210*  the best one found so far (SA and random-restart only),
002220*  WS-Prev-Order-Table the SA move's undo copy.
002230*
002240  01  WS-Job-Order-Table.
002250      03  WS-Ord-Job            occurs 50 times pic 9(3) comp.
002260      03  filler                pic x.
002270*
002280  01  WS-Best-Order-Table.
002290      03  WS-Bor-Job            occurs 50 times pic 9(3) comp.
002300      03  filler                pic x.
002310*
002320  01  WS-Prev-Order-Table.
002330      03  WS-Prv-Job            occurs 50 times pic 9(3) comp.
002340      03  filler                pic x.
002350*
002360*  Availability clocks used while a schedule is being built -
002370*  reset to zero at the start of every CC000-Build-Schedule
002380*  call, one call per candidate permutation.
002390*
002400  01  WS-Machine-Avail-Table.
002410      03  WS-Mav-Time           occurs 16 times pic 9(6) comp.
002420      03  filler                pic x.
002430*
002440  01  WS-Job-Avail-Table.
002450      03  WS-Jav-Time           occurs 50 times pic 9(6) comp.
002460      03  filler                pic x.
002470*
002480*  The schedule CC000 last built - printed at the very end off
002490*  whichever algorithm branch left its winning order in
002500*  WS-Job-Order-Table before the closing rebuild.
002510*
002520  01  WS-Schedule-Table.
002530      03  WS-Sch-Entry          occurs 800 times.
002540          05  WS-Sch-Job        pic 9(3) comp.
002550          05  WS-Sch-Machine    pic 9(2) comp.
002560          05  WS-Sch-Start      pic 9(6) comp.
002570          05  WS-Sch-Duration   pic 9(4) comp.
002580          05  filler            pic x.
002590*
002600*  Working fields for the one operation currently being sorted
002610*  back off EXSRT-FILE - the Report Writer SOURCE clause needs
002620*  a data item, not an expression, same reasoning as EXCRPT's
002630*  WS-Rpt-Line-Fields.
002640*
002650  01  WS-Rpt-Line-Fields.
002660      03  WS-Rpt-Job            pic 9(3).
002670      03  WS-Rpt-Machine        pic 9(3).
002680      03  WS-Rpt-Start          pic 9(5).
002690      03  WS-Rpt-Duration       pic 9(4).
002700      03  WS-Rpt-End            pic 9(5).
002710      03  filler                pic x(2).
002720  01  WS-Rpt-Line-Dump redefines WS-Rpt-Line-Fields
002730                                pic x(22).
002740*                                  diagnostic dump only, see
002750*                                  EXCRPT's WS-Rpt-Line-Dump for
002760*                                  the same idiom - not called
002770*                                  unless UPSI-0 is on.
002780*
002790  report section.
002800*
002810*  Layout borrowed for shape only from EXCRPT's own Report
002820*  Writer section - RD / TYPE PAGE HEADING / TYPE DETAIL /
002830*  TYPE CONTROL FOOTING, the same JBR-nnn naming pattern as
002840*  EXCRPT's RPT-nnn.  No date-based control break here - the
002850*  schedule listing sorts job/machine ascending with just the
002860*  one final summary footing.
002870*
002880  RD  Jobshop-Schedule-Report
002890      control      final
002900      page limit   WS-Page-Lines
002910      heading      1
002920      first detail 5
002930      last  detail WS-Page-Lines.
002940*
002950  01  JBR-Page-Heading         type page heading.
002960      03  line  1.
002970          05  col   1  pic x(27) value
002980                  "EXCJOBS - JOB-SHOP SCHEDULE".
002990          05  col  90  pic x(9)  value "STRATEGY ".
003000          05  col  99  pic x(10) source WS-Strategy-Name.
003010          05  col 118  pic x(5)  value "PAGE ".
003020          05  col 124  pic zz9   source PAGE-COUNTER.
003030      03  line  3.
003040          05  col   1  pic x(3)  value "JOB".
003050          05  col  10  pic x(7)  value "MACHINE".
003060          05  col  22  pic x(5)  value "START".
003070          05  col  32  pic x(8)  value "DURATION".
003080          05  col  45  pic x(3)  value "END".
003090*
003100  01  JBR-Detail-Line          type detail.
003110      03  line + 1.
003120          05  col   1  pic zz9    source WS-Rpt-Job.
003130          05  col  10  pic zz9    source WS-Rpt-Machine.
003140          05  col  22  pic zzzz9  source WS-Rpt-Start.
003150          05  col  32  pic zzz9   source WS-Rpt-Duration.
003160          05  col  45  pic zzzz9  source WS-Rpt-End.
003170*
003180  01  JBR-Final-Footing        type control footing final
003190                                line plus 3.
003200      03  line  1.
003210          05  col   1  pic x(20) value "MAKESPAN".
003220          05  col  25  pic zzzzz9 source WS-Makespan.
003230      03  line + 1.
003240          05  col   1  pic x(20) value "ITERATIONS".
003250          05  col  25  pic zzzzzz9
003260                                source WS-Iterations.
003270      03  line + 1.
003280          05  col   1  pic x(20) value "STRATEGY".
003290          05  col  25  pic x(10) source WS-Strategy-Name.
003300*
003310  procedure division.
003320*
003330  AA000-Main                    section.
003340      perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
003350      perform  AA010-Open-Files thru AA010-Open-Files-Exit.
003360      perform  AA020-Load-Header thru AA020-Load-Header-Exit.
003370      perform  AA030-Load-Matrix thru AA030-Load-Matrix-Exit.
003380      perform  AA040-Close-Input thru AA040-Close-Input-Exit.
003390      perform  AA050-Select-Algorithm thru
003400               AA050-Select-Algorithm-Exit.
003410      perform  EE000-Sort-And-Report thru
003420               EE000-Sort-And-Report-Exit.
003430      perform  AA095-Close-Files thru AA095-Close-Files-Exit.
003440      display  "EXCJOBS makespan             " WS-Makespan.
003450      display  "EXCJOBS iterations           " WS-Iterations.
003460      display  "EXCJOBS strategy              " WS-Strategy-Name.
003470      goback   returning zero.
003480*
003490  ZZ000-Init-Ws.
003500      move     spaces to WS-File-Status-Combined.
003510      move     zero to WS-Job-Count WS-Machine-Count
003520               WS-Op-Count WS-Iterations WS-Makespan
003530               WS-Best-Makespan WS-Sa-Accepted WS-Sa-Rejected.
003540      move     spaces to WS-Strategy-Name.
003550      set      WS-Sort-Asc to true.
003560  ZZ000-Init-Ws-Exit.
003570      exit.
003580*
003590  AA010-Open-Files.
003600      open     input EXJSI-FILE.
003610      if       EXJSI-STATUS not = "00"
003620               display EX0010 EXJSI-FILE-NAME
003630               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003640      open     output EXJSO-FILE.
003650      if       EXJSO-STATUS not = "00"
003660               display EX0018 EXJSO-FILE-NAME
003670               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003680  AA010-Open-Files-Exit.
003690      exit.
003700*
003710  AA020-Load-Header.
003720      read     EXJSI-FILE
003730               at end
003740               display EX0010 EXJSI-FILE-NAME
003750               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003760      perform  AA021-Validate-Header thru
003770               AA021-Validate-Header-Exit.
003780      move     JSH-Jobs to WS-Job-Count.
003790      move     JSH-Machines to WS-Machine-Count.
003800      move     JSH-Algorithm-Code to WS-Algorithm-Code.
003810  AA020-Load-Header-Exit.
003820      exit.
003830*
003840  AA021-Validate-Header.
003850      if       JSH-Jobs = zero or JSH-Machines = zero
003860               display EX0011
003870               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003880      if       JSH-Machines > WS-Max-Machines
003890               display EX0011
003900               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003910      if       JSH-Jobs > WS-Max-Jobs
003920               display EX0019
003930               perform ZZ990-Abort thru ZZ990-Abort-Exit.
003940  AA021-Validate-Header-Exit.
003950      exit.
003960*
003970  AA030-Load-Matrix.
003980      perform  AA031-Load-One-Matrix-Row thru
003990               AA031-Load-One-Matrix-Row-Exit
004000               varying WS-Sub-K from 1 by 1
004010               until WS-Sub-K > WS-Job-Count.
004020  AA030-Load-Matrix-Exit.
004030      exit.
004040*
004050  AA031-Load-One-Matrix-Row.
004060      read     EXJSI-FILE
004070               at end
004080               display EX0010 EXJSI-FILE-NAME
004090               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004100      perform  AA032-Validate-One-Row thru
004110               AA032-Validate-One-Row-Exit.
004120      perform  AA033-Store-One-Row thru AA033-Store-One-Row-Exit.
004130  AA031-Load-One-Matrix-Row-Exit.
004140      exit.
004150*
004160  AA032-Validate-One-Row.
004170      perform  AA034-Validate-One-Time
004180               varying WS-Mach-Sub from 1 by 1
004190               until WS-Mach-Sub > WS-Machine-Count.
004200  AA032-Validate-One-Row-Exit.
004210      exit.
004220*
004230  AA033-Store-One-Row.
004240      perform  AA035-Store-One-Time
004250               varying WS-Mach-Sub from 1 by 1
004260               until WS-Mach-Sub > WS-Machine-Count.
004270  AA033-Store-One-Row-Exit.
004280      exit.
004290*
004300  AA034-Validate-One-Time.
004310      if       JSH-Row-Proc-Time (WS-Mach-Sub) = zero
004320               display EX0012
004330               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004340*
004350  AA035-Store-One-Time.
004360      move     JSH-Row-Proc-Time (WS-Mach-Sub) to
004370               WS-Ptt-Time (WS-Sub-K, WS-Mach-Sub).
004380*
004390  AA040-Close-Input.
004400      close    EXJSI-FILE.
004410  AA040-Close-Input-Exit.
004420      exit.
004430*
004440******************************
004450*  AA05n - Algorithm Selection
004460******************************
004470*
004480  AA050-Select-Algorithm         section.
004490      move     zero to WS-Algo-Num.
004500      if       WS-Algorithm-Code = "P"
004510               move 1 to WS-Algo-Num.
004520      if       WS-Algorithm-Code = "D"
004530               move 2 to WS-Algo-Num.
004540      if       WS-Algorithm-Code = "R"
004550               move 3 to WS-Algo-Num.
004560      if       WS-Algorithm-Code = "S"
004570               move 4 to WS-Algo-Num.
004580      if       WS-Algorithm-Code = "C"
004590               move 5 to WS-Algo-Num.
004600      if       WS-Algo-Num = zero
004610               display EX0014 WS-Algorithm-Code
004620               perform ZZ990-Abort thru ZZ990-Abort-Exit.
004630      go to    AA051-Run-Spt AA052-Run-Lpt AA053-Run-Random
004640               AA054-Run-Sa AA055-Run-Restart
004650               depending on WS-Algo-Num.
004660      go to    AA050-Select-Algorithm-Exit.
004670  AA051-Run-Spt.
004680      perform  BB000-Set-Job-Order-Identity thru
004690               BB000-Set-Job-Order-Identity-Exit.
004700      perform  BB010-Compute-Job-Totals thru
004710               BB010-Compute-Job-Totals-Exit.
004720      set      WS-Sort-Asc to true.
004730      perform  BB020-Sort-Order-By-Total thru
004740               BB020-Sort-Order-By-Total-Exit.
004750      perform  CC000-Build-Schedule thru
004760               CC000-Build-Schedule-Exit.
004770      move     "SPT       " to WS-Strategy-Name.
004780      move     WS-Job-Count to WS-Iterations.
004790      go to    AA050-Select-Algorithm-Exit.
004800  AA052-Run-Lpt.
004810      perform  BB000-Set-Job-Order-Identity thru
004820               BB000-Set-Job-Order-Identity-Exit.
004830      perform  BB010-Compute-Job-Totals thru
004840               BB010-Compute-Job-Totals-Exit.
004850      set      WS-Sort-Desc to true.
004860      perform  BB020-Sort-Order-By-Total thru
004870               BB020-Sort-Order-By-Total-Exit.
004880      perform  CC000-Build-Schedule thru
004890               CC000-Build-Schedule-Exit.
004900      move     "LPT       " to WS-Strategy-Name.
004910      move     WS-Job-Count to WS-Iterations.
004920      go to    AA050-Select-Algorithm-Exit.
004930  AA053-Run-Random.
004940      perform  BB000-Set-Job-Order-Identity thru
004950               BB000-Set-Job-Order-Identity-Exit.
004960      perform  BB030-Shuffle-Order thru BB030-Shuffle-Order-Exit.
004970      perform  CC000-Build-Schedule thru
004980               CC000-Build-Schedule-Exit.
004990      move     "RANDOM    " to WS-Strategy-Name.
005000      move     WS-Job-Count to WS-Iterations.
005010      go to    AA050-Select-Algorithm-Exit.
005020  AA054-Run-Sa.
005030      perform  CC100-Run-Simulated-Annealing thru
005040               CC100-Run-Simulated-Annealing-Exit.
005050      move     "SA        " to WS-Strategy-Name.
005060      go to    AA050-Select-Algorithm-Exit.
005070  AA055-Run-Restart.
005080      perform  CC200-Run-Random-Restart thru
005090               CC200-Run-Random-Restart-Exit.
005100      move     "RESTART   " to WS-Strategy-Name.
005110      go to    AA050-Select-Algorithm-Exit.
005120  AA050-Select-Algorithm-Exit.
005130      exit.
005140*
005150  AA095-Close-Files               section.
005160      close    EXJSO-FILE.
005170  AA095-Close-Files-Exit.
005180      exit.
005190*
005200******************************
005210*  BB0nn - Job-Order Builders
005220******************************
005230*
005240  BB000-Set-Job-Order-Identity.
005250      perform  BB001-Set-One-Job-Identity
005260               varying WS-Sub-K from 1 by 1
005270               until WS-Sub-K > WS-Job-Count.
005280  BB000-Set-Job-Order-Identity-Exit.
005290      exit.
005300*
005310  BB001-Set-One-Job-Identity.
005320      move     WS-Sub-K to WS-Ord-Job (WS-Sub-K).
005330*
005340  BB010-Compute-Job-Totals.
005350      perform  BB011-Total-One-Job
005360               varying WS-Sub-K from 1 by 1
005370               until WS-Sub-K > WS-Job-Count.
005380  BB010-Compute-Job-Totals-Exit.
005390      exit.
005400*
005410  BB011-Total-One-Job.
005420      move     zero to WS-Jtt-Total (WS-Sub-K).
005430      perform  BB012-Add-One-Machine-Time
005440               varying WS-Mach-Sub from 1 by 1
005450               until WS-Mach-Sub > WS-Machine-Count.
005460*
005470  BB012-Add-One-Machine-Time.
005480      add      WS-Ptt-Time (WS-Sub-K, WS-Mach-Sub) to
005490               WS-Jtt-Total (WS-Sub-K).
005500*
005510*  Small selection sort over WS-Job-Order-Table, ranking on
005520*  each job's WS-Jtt-Total - the tables here never run past
005530*  WS-Max-Jobs entries, so a bubble/selection pass is plenty
005540*  quick enough and needs no SORT verb or work file.
005550*
005560  BB020-Sort-Order-By-Total.
005570      perform  BB021-Selection-Pass
005580               varying WS-Sub-I from 1 by 1
005590               until WS-Sub-I > WS-Job-Count.
005600  BB020-Sort-Order-By-Total-Exit.
005610      exit.
005620*
005630  BB021-Selection-Pass.
005640      move     WS-Sub-I to WS-Best-Sub.
005650      perform  BB022-Find-Best-From-Rest
005660               varying WS-Sub-J from WS-Sub-I by 1
005670               until WS-Sub-J > WS-Job-Count.
005680      if       WS-Best-Sub not = WS-Sub-I
005690               perform BB023-Swap-Two-Jobs thru
005700                       BB023-Swap-Two-Jobs-Exit.
005710*
005720  BB022-Find-Best-From-Rest.
005730      if       WS-Sort-Desc
005740               if WS-Jtt-Total (WS-Ord-Job (WS-Sub-J)) >
005750                  WS-Jtt-Total (WS-Ord-Job (WS-Best-Sub))
005760                       move WS-Sub-J to WS-Best-Sub
005770      else
005780               if WS-Jtt-Total (WS-Ord-Job (WS-Sub-J)) <
005790                  WS-Jtt-Total (WS-Ord-Job (WS-Best-Sub))
005800                       move WS-Sub-J to WS-Best-Sub.
005810*
005820  BB023-Swap-Two-Jobs.
005830      move     WS-Ord-Job (WS-Sub-I) to WS-Swap-Job.
005840      move     WS-Ord-Job (WS-Best-Sub) to
005850               WS-Ord-Job (WS-Sub-I).
005860      move     WS-Swap-Job to WS-Ord-Job (WS-Best-Sub).
005870  BB023-Swap-Two-Jobs-Exit.
005880      exit.
005890*
005900*  Fisher-Yates style shuffle for the greedy-random branch and
005910*  every random-restart generation - runs the table back to
005920*  front so each position is only ever swapped once.
005930*
005940  BB030-Shuffle-Order.
005950      perform  BB031-Shuffle-One-Position
005960               varying WS-Sub-K from WS-Job-Count by -1
005970               until WS-Sub-K < 2.
005980  BB030-Shuffle-Order-Exit.
005990      exit.
006000*
006010  BB031-Shuffle-One-Position.
006020      perform  ZZ900-Random thru ZZ900-Random-Exit.
006030      compute  WS-Rnd-Sub = (WS-Rng-Fraction * WS-Sub-K) + 1.
006040      move     WS-Ord-Job (WS-Sub-K) to WS-Swap-Job.
006050      move     WS-Ord-Job (WS-Rnd-Sub) to
006060               WS-Ord-Job (WS-Sub-K).
006070      move     WS-Swap-Job to WS-Ord-Job (WS-Rnd-Sub).
006080*
006090******************************
006100*  CC0nn - Common Schedule Builder
006110******************************
006120*
006130*  Shared by every strategy - each job visits the machines in
006140*  matrix-column order, the visit starting whenever both the
006150*  machine and the job itself are free.  Only WS-Job-Order-Table
006160*  differs between callers.
006170*
006180  CC000-Build-Schedule            section.
006190      move     zero to WS-Op-Count.
006200      perform  CC001-Zero-One-Machine
006210               varying WS-Sub-K from 1 by 1
006220               until WS-Sub-K > WS-Machine-Count.
006230      perform  CC002-Zero-One-Job
006240               varying WS-Sub-K from 1 by 1
006250               until WS-Sub-K > WS-Job-Count.
006260      perform  CC010-Schedule-One-Machine
006270               varying WS-Mach-Sub from 1 by 1
006280               until WS-Mach-Sub > WS-Machine-Count.
006290      move     WS-Mav-Time (WS-Machine-Count) to WS-Makespan.
006300  CC000-Build-Schedule-Exit.
006310      exit.
006320*
006330  CC001-Zero-One-Machine.
006340      move     zero to WS-Mav-Time (WS-Sub-K).
006350*
006360  CC002-Zero-One-Job.
006370      move     zero to WS-Jav-Time (WS-Sub-K).
006380*
006390  CC010-Schedule-One-Machine.
006400      perform  CC011-Schedule-One-Visit
006410               varying WS-Sub-K from 1 by 1
006420               until WS-Sub-K > WS-Job-Count.
006430*
006440  CC011-Schedule-One-Visit.
006450      move     WS-Ord-Job (WS-Sub-K) to WS-Cur-Job.
006460      move     WS-Ptt-Time (WS-Cur-Job, WS-Mach-Sub) to
006470               WS-Cur-Duration.
006480      if       WS-Mav-Time (WS-Mach-Sub) >
006490               WS-Jav-Time (WS-Cur-Job)
006500               move WS-Mav-Time (WS-Mach-Sub) to WS-Cur-Start
006510      else
006520               move WS-Jav-Time (WS-Cur-Job) to WS-Cur-Start.
006530      compute  WS-Cur-End = WS-Cur-Start + WS-Cur-Duration.
006540      move     WS-Cur-End to WS-Mav-Time (WS-Mach-Sub).
006550      move     WS-Cur-End to WS-Jav-Time (WS-Cur-Job).
006560      add      1 to WS-Op-Count.
006570      move     WS-Cur-Job to WS-Sch-Job (WS-Op-Count).
006580      move     WS-Mach-Sub to WS-Sch-Machine (WS-Op-Count).
006590      move     WS-Cur-Start to WS-Sch-Start (WS-Op-Count).
006600      move     WS-Cur-Duration to
006610               WS-Sch-Duration (WS-Op-Count).
006620*
006630******************************
006640*  CC1nn - Simulated Annealing
006650******************************
006660*
006670  CC100-Run-Simulated-Annealing   section.
006680      perform  BB000-Set-Job-Order-Identity thru
006690               BB000-Set-Job-Order-Identity-Exit.
006700      perform  BB030-Shuffle-Order thru BB030-Shuffle-Order-Exit.
006710      perform  CC000-Build-Schedule thru
006720               CC000-Build-Schedule-Exit.
006730      move     WS-Makespan to WS-Best-Makespan.
006740      move     WS-Makespan to WS-Sa-Current-Makespan.
006750      move     WS-Job-Order-Table to WS-Best-Order-Table.
006760      move     WS-Sa-Init-Temp to WS-Sa-Temp.
006770      move     zero to WS-Iterations WS-Sa-Accepted
006780               WS-Sa-Rejected.
006790      perform  CC110-Sa-One-Iteration
006800               until WS-Sa-Temp < WS-Sa-Min-Temp
006810               or WS-Iterations >= WS-Sa-Max-Iter.
006820      move     WS-Best-Order-Table to WS-Job-Order-Table.
006830      perform  CC000-Build-Schedule thru
006840               CC000-Build-Schedule-Exit.
006850  CC100-Run-Simulated-Annealing-Exit.
006860      exit.
006870*
006880  CC110-Sa-One-Iteration.
006890      add      1 to WS-Iterations.
006900      move     WS-Job-Order-Table to WS-Prev-Order-Table.
006910      perform  DD000-Swap-Two-Positions thru
006920               DD000-Swap-Two-Positions-Exit.
006930      perform  CC000-Build-Schedule thru
006940               CC000-Build-Schedule-Exit.
006950      perform  DD010-Accept-Or-Reject thru
006960               DD010-Accept-Or-Reject-Exit.
006970      compute  WS-Sa-Temp = WS-Sa-Temp * WS-Sa-Cooling-Rate.
006980*
006990******************************
007000*  CC2nn - Random-Restart (ACO Placeholder)
007010******************************
007020*
007030*  Stands in for the ant-colony strategy the shop wants
007040*  eventually - repeated independent random permutations,
007050*  keeping only the best makespan found across the run.
007060*
007070  CC200-Run-Random-Restart        section.
007080      perform  BB000-Set-Job-Order-Identity thru
007090               BB000-Set-Job-Order-Identity-Exit.
007100      perform  BB030-Shuffle-Order thru BB030-Shuffle-Order-Exit.
007110      perform  CC000-Build-Schedule thru
007120               CC000-Build-Schedule-Exit.
007130      move     WS-Makespan to WS-Best-Makespan.
007140      move     WS-Job-Order-Table to WS-Best-Order-Table.
007150      move     1 to WS-Iterations.
007160      perform  CC210-Restart-One-Generation
007170               until WS-Iterations >= WS-Restart-Max-Gen.
007180      move     WS-Best-Order-Table to WS-Job-Order-Table.
007190      perform  CC000-Build-Schedule thru
007200               CC000-Build-Schedule-Exit.
007210  CC200-Run-Random-Restart-Exit.
007220      exit.
007230*
007240  CC210-Restart-One-Generation.
007250      add      1 to WS-Iterations.
007260      perform  BB000-Set-Job-Order-Identity thru
007270               BB000-Set-Job-Order-Identity-Exit.
007280      perform  BB030-Shuffle-Order thru BB030-Shuffle-Order-Exit.
007290      perform  CC000-Build-Schedule thru
007300               CC000-Build-Schedule-Exit.
007310      if       WS-Makespan < WS-Best-Makespan
007320               move WS-Makespan to WS-Best-Makespan
007330               move WS-Job-Order-Table to WS-Best-Order-Table.
007340*
007350******************************
007360*  DD0nn - SA Perturb / Accept / Reject
007370******************************
007380*
007390  DD000-Swap-Two-Positions.
007400      perform  ZZ900-Random thru ZZ900-Random-Exit.
007410      compute  WS-Pos-A = (WS-Rng-Fraction * WS-Job-Count) + 1.
007420      perform  ZZ900-Random thru ZZ900-Random-Exit.
007430      compute  WS-Pos-B = (WS-Rng-Fraction * WS-Job-Count) + 1.
007440      if       WS-Pos-A = WS-Pos-B
007450               if WS-Pos-B = WS-Job-Count
007460                    subtract 1 from WS-Pos-B
007470               else
007480                    add 1 to WS-Pos-B.
007490      move     WS-Ord-Job (WS-Pos-A) to WS-Swap-Job.
007500      move     WS-Ord-Job (WS-Pos-B) to WS-Ord-Job (WS-Pos-A).
007510      move     WS-Swap-Job to WS-Ord-Job (WS-Pos-B).
007520  DD000-Swap-Two-Positions-Exit.
007530      exit.
007540*
007550  DD010-Accept-Or-Reject.
007560      compute  WS-Sa-Delta = WS-Makespan - WS-Sa-Current-Makespan.
007570      if       WS-Sa-Delta <= zero
007580               perform DD011-Sa-Accept thru DD011-Sa-Accept-Exit
007590               go to DD010-Accept-Or-Reject-Exit.
007600      perform  DD012-Sa-Maybe-Accept thru
007610               DD012-Sa-Maybe-Accept-Exit.
007620  DD010-Accept-Or-Reject-Exit.
007630      exit.
007640*
007650  DD011-Sa-Accept.
007660      move     WS-Makespan to WS-Sa-Current-Makespan.
007670      add      1 to WS-Sa-Accepted.
007680      if       WS-Makespan < WS-Best-Makespan
007690               perform DD013-Save-Best thru DD013-Save-Best-Exit.
007700  DD011-Sa-Accept-Exit.
007710      exit.
007720*
007730  DD012-Sa-Maybe-Accept.
007740      if       WS-Sa-Temp = zero
007750               perform DD014-Sa-Reject thru DD014-Sa-Reject-Exit
007760               go to DD012-Sa-Maybe-Accept-Exit.
007770      compute  WS-Exp-X = WS-Sa-Delta / WS-Sa-Temp
007780               on size error move 99999.9999 to WS-Exp-X.
007790      perform  ZZ950-Exp-Series thru ZZ950-Exp-Series-Exit.
007800      perform  ZZ900-Random thru ZZ900-Random-Exit.
007810      if       WS-Rng-Fraction < WS-Exp-Result
007820               perform DD011-Sa-Accept thru DD011-Sa-Accept-Exit
007830      else
007840               perform DD014-Sa-Reject thru DD014-Sa-Reject-Exit.
007850  DD012-Sa-Maybe-Accept-Exit.
007860      exit.
007870*
007880  DD013-Save-Best.
007890      move     WS-Makespan to WS-Best-Makespan.
007900      move     WS-Job-Order-Table to WS-Best-Order-Table.
007910  DD013-Save-Best-Exit.
007920      exit.
007930*
007940  DD014-Sa-Reject.
007950      move     WS-Sa-Current-Makespan to WS-Makespan.
007960      move     WS-Prev-Order-Table to WS-Job-Order-Table.
007970      add      1 to WS-Sa-Rejected.
007980  DD014-Sa-Reject-Exit.
007990      exit.
008000*
008010******************************
008020*  EE0nn - Sort And Print
008030******************************
008040*
008050  EE000-Sort-And-Report            section.
008060      initiate  Jobshop-Schedule-Report.
008070      sort      EXSRT-FILE
008080                on ascending key JSH-Op-Job JSH-Op-Machine
008090                input procedure  EE010-Release-Operations thru
008100                                 EE010-Release-Operations-Exit
008110                output procedure EE020-Return-Operations thru
008120                                 EE020-Return-Operations-Exit.
008130      terminate Jobshop-Schedule-Report.
008140  EE000-Sort-And-Report-Exit.
008150      exit.
008160*
008170  EE010-Release-Operations.
008180      perform  EE011-Release-One-Operation
008190               varying WS-Sub-K from 1 by 1
008200               until WS-Sub-K > WS-Op-Count.
008210  EE010-Release-Operations-Exit.
008220      exit.
008230*
008240  EE011-Release-One-Operation.
008250      move     zero to JSH-Operation-Entry.
008260      move     WS-Sch-Job (WS-Sub-K) to JSH-Op-Job.
008270      move     WS-Sch-Machine (WS-Sub-K) to JSH-Op-Machine.
008280      move     WS-Sch-Start (WS-Sub-K) to JSH-Op-Start.
008290      move     WS-Sch-Duration (WS-Sub-K) to JSH-Op-Duration.
008300      release  JSH-Operation-Entry.
008310*
008320  EE020-Return-Operations.
008330      perform  EE021-Return-One-Operation thru
008340               EE021-Return-One-Operation-Exit
008350               until WS-No-More-Sort-Rec.
008360  EE020-Return-Operations-Exit.
008370      exit.
008380*
008390  EE021-Return-One-Operation.
008400      return   EXSRT-FILE
008410               at end
008420               set WS-No-More-Sort-Rec to true
008430               go to EE021-Return-One-Operation-Exit.
008440      perform  EE030-Build-Report-Line thru
008450               EE030-Build-Report-Line-Exit.
008460      generate JBR-Detail-Line.
008470  EE021-Return-One-Operation-Exit.
008480      exit.
008490*
008500  EE030-Build-Report-Line.
008510      move     JSH-Op-Job to WS-Rpt-Job.
008520      move     JSH-Op-Machine to WS-Rpt-Machine.
008530      move     JSH-Op-Start to WS-Rpt-Start.
008540      move     JSH-Op-Duration to WS-Rpt-Duration.
008550      compute  WS-Rpt-End = JSH-Op-Start + JSH-Op-Duration.
008560  EE030-Build-Report-Line-Exit.
008570      exit.
008580*
008590  ZZ990-Abort.
008600      display  SY001.
008610      goback   returning 16.
008620  ZZ990-Abort-Exit.
008630      exit.
008640*
008650  copy "pcexrng.cob".
008660  copy "pcexexp.cob".
008670*
