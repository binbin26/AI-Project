000100*******************************************
000110*  Shared Negative-Exponential Paragraph    *
000120*  Taylor series for e ** (-x), x >= 0 -    *
000130*  no intrinsic FUNCTION EXP is used        *
000140*  anywhere in the xt150 suite. Used by     *
000150*  the SA Metropolis acceptance test.       *
000160*  Fields are carried in wsexcom.cob        *
000170*  (WS-Exp-xxx) - copy that member before   *
000180*  this one.                                *
000190*******************************************
000200*
000210* 13/11/88 vbc - Created for xt150 exam suite.
000220* 18/11/88 vbc - Capped at 20 terms after a run with a huge
000230*                delta on an empty room file span comp-3 -
000240*                caller must clamp WS-Exp-X before calling,
000250*                see EX0009.
000260*
000270 ZZ950-Exp-Series           section.
000280*****************************
000290*  Caller moves WS-Exp-X in. WS-Exp-Result comes back holding
000300*  e ** (-x) to 9 decimal places.
000310*
000320     move     1                   to WS-Exp-N.
000330     move     1                   to WS-Exp-Term.
000340     move     1                   to WS-Exp-Result.
000350     perform  ZZ951-Exp-Term-Add thru ZZ951-Exp-Term-Add-Exit
000360              until WS-Exp-N > 20.
000370 ZZ950-Exp-Series-Exit.
000380     exit     section.
000390*
000400 ZZ951-Exp-Term-Add         section.
000410*****************************
000420*  One term of the series - term(n) = term(n-1) * -x / n.
000430*
000440     compute  WS-Exp-Term = (WS-Exp-Term * (0 - WS-Exp-X))
000450                               / WS-Exp-N.
000460     add      WS-Exp-Term         to WS-Exp-Result.
000470     add      1                   to WS-Exp-N.
000480 ZZ951-Exp-Term-Add-Exit.
000490     exit     section.
000500*
