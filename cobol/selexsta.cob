000100*******************************************
000110*  Select Clause - Optimizer Statistics File  *
000120*******************************************
000130* 06/11/88 vbc - Created for xt150 exam suite.
000140*
000150     select  EXSTA-FILE   assign       EXSTA-FILE-NAME
000160                           organization line sequential
000170                           status       EXSTA-STATUS.
000180*
