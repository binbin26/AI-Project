      *******************************************
      *                                          *
      *  Common Working-Storage For The Exam     *
      *   Timetabling / Job-Shop Suite           *
      *                                          *
      *  Date-arithmetic block, PRNG seed and    *
      *  the shared EXnnn/SYnnn message table.   *
      *  COPY this into WORKING-STORAGE of any   *
      *  xt150 program that needs the calendar   *
      *  or random-number paragraphs from        *
      *  pcexdat.cob / pcexrng.cob / pcexexp.cob *
      *******************************************
      *
      * 07/11/88 vbc - Created for xt150 exam suite.
      * 18/11/88 vbc - Added WS-Exp-xxx block for the SA/PSO
      *                Metropolis series - was blowing up on large
      *                deltas before the clamp was added - EX0009.
      * 03/12/88 vbc - Added EX0015 for EXCPSO's swarm/position tables
      *                - a CFG-Pso-Swarm-Size bigger than working
      *                storage allows must abort, not truncate.
      * 12/12/88 vbc - Added EX0016/EX0017 for EXCRPT's two output
      *                files - the timetable listing and the print
      *                report were both dropping through to SY001
      *                with no clue which file had failed to open.
      * 18/12/88 vbc - Added EX0018/EX0019 for EXCJOBS - the schedule
      *                listing's open failure and an oversize job
      *                count both needed a dedicated message instead
      *                of falling through to SY001.
      *
       01  WS-Calendar-Work.
           03  WS-Cal-Ccyy           pic 9(4).
           03  WS-Cal-Mm             pic 9(2).
           03  WS-Cal-Dd             pic 9(2).
           03  WS-Cal-Days-In-Mon    pic 9(2).
           03  WS-Cal-Leap-Sw        pic x.
               88  WS-Cal-Is-Leap        value "Y".
           03  WS-Cal-Century        pic 9(9)      comp.
           03  WS-Cal-Julian-A       pic 9(9)      comp.
           03  WS-Cal-Julian-B       pic 9(9)      comp.
           03  WS-Cal-Julian-C       pic 9(9)      comp.
           03  WS-Cal-Julian-Day     pic 9(9)      comp.
           03  WS-Cal-Weekday-Raw    pic s9(9)     comp.
           03  WS-Cal-Weekday        pic 9          comp.
      *                                  0 = Monday .. 6 = Sunday
      *
      *  Scratch fields for the Fliegel & Van Flandern integer
      *  method used by ZZ920-Julian-Day in pcexdat.cob - kept as
      *  separate named fields (not a REDEFINES of the above) so a
      *  maintainer can follow which term of the formula is which.
      *
           03  WS-Cal-T1             pic s9(3)     comp.
           03  WS-Cal-Term-1         pic s9(9)     comp.
           03  WS-Cal-Term-2         pic s9(9)     comp.
           03  WS-Cal-Term-3         pic s9(9)     comp.
           03  WS-Cal-Term-4         pic s9(9)     comp.
      *  Month-length lookup, Feb patched to 29 for a leap year by
      *  ZZ-Leap-Test in pcexdat.cob before ZZ-Next-Date uses it.
      *
       01  WS-Cal-Month-Lengths-Grp.
           03  WS-Cal-Month-Len      pic 9(2)      occurs 12
                                        value 31 28 31 30 31 30
                                              31 31 30 31 30 31.
      *
      *  A date held YYYY-MM-DD as text (the file layouts) redefined
      *  so the calendar paragraphs can pick the numeric parts off
      *  without an UNSTRING every time.
      *
       01  WS-Cal-Text-Date          pic x(10).
       01  WS-Cal-Text-Date-Parts redefines WS-Cal-Text-Date.
           03  WS-Cal-Text-Ccyy      pic 9(4).
           03  filler                pic x.
           03  WS-Cal-Text-Mm        pic 9(2).
           03  filler                pic x.
           03  WS-Cal-Text-Dd        pic 9(2).
      *
      *  Linear-congruential generator state (Lehmer / Park-Miller
      *  constants) - see pcexrng.cob for the paragraph.
      *
       01  WS-Rng-Seed               pic 9(9)      comp value 19881103.
       01  WS-Rng-Work-Grp.
           03  WS-Rng-Product        pic 9(18)     comp.
           03  WS-Rng-Quotient       pic 9(9)      comp.
           03  WS-Rng-Remainder      pic 9(9)      comp.
       01  WS-Rng-Fraction           pic v9(7).
      *                                  0 <= WS-Rng-Fraction < 1
      *
      *  Taylor-series work fields for e ** (-x), x >= 0.
      *
       01  WS-Exp-Work-Grp.
           03  WS-Exp-X              pic s9(5)v9(4).
           03  WS-Exp-Term           pic s9(9)v9(9) comp-3.
           03  WS-Exp-Result         pic s9(9)v9(9) comp-3.
           03  WS-Exp-N              pic 9(2)      comp.
      *
      *  Shared message table - EXnnn are business/validation
      *  messages for the exam/job-shop suite, SYnnn are lifted
      *  verbatim from the shop's system-wide SYnnn numbering used
      *  across its other suites so operators do not have two
      *  different SYnnn tables to remember.
      *
       01  Error-Messages.
           03  SY001   pic x(46)
                value "SY001 Aborting run - Note error and hit Return".
           03  EX0001  pic x(40)
                       value "EX0001 Course file not found -         ".
           03  EX0002  pic x(40)
                       value "EX0002 Room file not found -           ".
           03  EX0003  pic x(40)
                       value "EX0003 Proctor file not found -        ".
           03  EX0004  pic x(40)
                       value "EX0004 Config card not found -         ".
           03  EX0005  pic x(40)
                       value "EX0005 Sitting work file not found -   ".
           03  EX0006  pic x(40)
                       value "EX0006 Timetable work file not found - ".
           03  EX0007  pic x(40)
                       value "EX0007 Best timetable file not found - ".
           03  EX0008  pic x(40)
                       value "EX0008 No rooms on file - cannot fit -".
           03  EX0009  pic x(40)
                       value "EX0009 Delta / temperature overflow -  ".
           03  EX0010  pic x(40)
                       value "EX0010 Jobshop file not found -        ".
           03  EX0011  pic x(40)
                       value "EX0011 Invalid jobshop header -        ".
           03  EX0012  pic x(40)
                       value "EX0012 Zero/negative proc-time in row - ".
           03  EX0013  pic x(40)
                       value "EX0013 Statistics file not found -     ".
           03  EX0014  pic x(40)
                       value "EX0014 Unrecognised algorithm code -   ".
           03  EX0015  pic x(40)
                       value "EX0015 Swarm size/dimension too big -  ".
           03  EX0016  pic x(40)
                       value "EX0016 Timetable output file error -   ".
           03  EX0017  pic x(40)
                       value "EX0017 Report print file error -       ".
           03  EX0018  pic x(40)
                       value "EX0018 Jobshop output file error -     ".
           03  EX0019  pic x(40)
                       value "EX0019 Too many jobs for w-storage -   ".
      *
       01  WS-Error-Code             pic 999.
      *
