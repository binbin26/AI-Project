      *******************************************
      *  Select Clause - Course/Sitting File     *
      *******************************************
      * 03/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXCRS-FILE   assign       EXCRS-FILE-NAME
                                 organization line sequential
                                 status       EXCRS-STATUS.
      *
