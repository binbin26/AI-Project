      *******************************************
      *  Select Clause - Jobshop Input File          *
      *  Header record then N processing-time      *
      *  matrix rows, JSH-Jobs of them.            *
      *******************************************
      * 10/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXJSI-FILE   assign       EXJSI-FILE-NAME
                                 organization line sequential
                                 status       EXJSI-STATUS.
      *
