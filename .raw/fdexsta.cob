      *******************************************
      *  FD - Optimizer Statistics File             *
      *******************************************
      * 06/11/88 vbc - Created for xt150 exam suite.
      *
       fd  EXSTA-FILE
           label records are standard.
       copy "wsexsta.cob".
      *
