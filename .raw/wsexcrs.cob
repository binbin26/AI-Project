      *******************************************
      *                                          *
      *  Record Definition For Course/Sitting    *
      *           File                           *
      *     Uses Crs-Course-Id as key             *
      *******************************************
      *  File size 96 bytes.
      *
      *  Also doubles as the post-split SITTING record written by
      *  EXCLOAD aa300-Split-Course - one row per exam sitting once
      *  an oversize course has been broken into _C1 .. _Cn pieces.
      *
      * 03/11/88 vbc - Created for xt150 exam suite.
      * 19/11/88 vbc - Added Crs-Pin-xxx group for locked sittings.
      * 02/12/88 vbc - Crs-Student-Count widened 999 to 9999 - CS1
      *                overflowed on the big lecture theatre courses.
      *
       01  CRS-Course-Record.
           03  CRS-Course-Id         pic x(12).
           03  CRS-Course-Name       pic x(30).
           03  CRS-Location          pic x(10).
           03  CRS-Exam-Format       pic x(10).
           03  CRS-Student-Count     pic 9(4).
           03  CRS-Duration-Min      pic 9(3).
           03  CRS-Locked-Flag       pic x.
               88  CRS-Is-Locked         value "Y".
           03  CRS-Pin-Group.
               05  CRS-Pin-Date      pic x(10).
               05  CRS-Pin-Time      pic x(5).
               05  CRS-Pin-Room      pic x(8).
           03  filler                pic x(3).
      *
