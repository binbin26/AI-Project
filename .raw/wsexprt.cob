      *******************************************
      *                                          *
      *  In-Memory Proctor Table                 *
      *   Loaded once by EXCSA/EXCPSO from the   *
      *   Proctor master.  Carries the name as   *
      *   well as the id so EXCRPT can print the *
      *   proctor's name without a second pass   *
      *   over the Proctor file.                 *
      *******************************************
      *
      * 25/11/88 vbc - Created for xt150 exam suite.
      *
       01  PRT-Proctor-Table.
           03  PRT-Proctor-Entry     occurs 500 times.
               05  PRT-Proctor-Id    pic x(8).
               05  PRT-Proctor-Name  pic x(20).
               05  PRT-Location      pic x(10).
      *
