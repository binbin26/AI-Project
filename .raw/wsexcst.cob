      *******************************************
      *                                          *
      *  Cost Engine Result Block                *
      *   Filled in by EXCCOST on every call and *
      *   handed straight back to the caller -   *
      *   the nine U1 components broken out plus *
      *   the total and the feasibility flag.    *
      *   Fast mode only fills the first three   *
      *   and zeroes the rest.                   *
      *******************************************
      *
      * 25/11/88 vbc - Created for xt150 exam suite.
      *
       01  CST-Cost-Result.
           03  CST-Room-Conflict     pic s9(7)v99.
           03  CST-Overcapacity      pic s9(7)v99.
           03  CST-Proctor-Conflict  pic s9(7)v99.
           03  CST-Location-Mismatch pic s9(7)v99.
           03  CST-Unscheduled       pic s9(7)v99.
           03  CST-Underutilization  pic s9(7)v99.
           03  CST-Session-Distance  pic s9(7)v99.
           03  CST-Weekly-Workload   pic s9(7)v99.
           03  CST-Daily-Workload    pic s9(7)v99.
           03  CST-Total-Cost        pic s9(8)v99.
           03  CST-Feasible-Flag     pic x.
               88  CST-Is-Feasible       value "Y".
           03  filler                pic x(3).
      *
