      *******************************************
      *  FD - Course/Sitting File                *
      *******************************************
      * 03/11/88 vbc - Created for xt150 exam suite.
      *
       fd  EXCRS-FILE
           label records are standard.
       copy "wsexcrs.cob".
      *
