       identification division.
       program-id.              EXCPSO.
       author.                  Vincent B Coen FBCS, FIDM, FIDPM.
       installation.            Applewood Computers.
       date-written.            03/12/88.
       date-compiled.
       security.
      *
      *  Copyright (C) 2025 Vincent B Coen and contributors
      *
      *  This program is free software: you can redistribute it
      *  and/or modify it under the terms of the GNU General Public
      *  License as published by the Free Software Foundation,
      *  either version 3 of the License, or (at your option) any
      *  later version.
      *
      *  This program is distributed in the hope it will be useful,
      *  but WITHOUT ANY WARRANTY - without even the implied
      *  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
      *  PURPOSE.  See the GNU General Public License for details.
      *
      *******************************************************
      *                                                     *
      *   EXCPSO - Particle Swarm Search Of The             *
      *      Starting Timetable                             *
      *                                                     *
      *******************************************************
      *
      *  Remarks -
      *    Alternative third step of the xt150 exam suite, run
      *    instead of or alongside EXCSA.  A position vector holds,
      *    for every sitting, a time-slot element and a room element
      *    (BB020-Decode-Particle turns the pair back into a real
      *    date/time/room by truncating and clamping).  Every
      *    particle in the swarm is decoded, given proctors by the
      *    load balancer (BB030) and priced with EXCCOST's fast
      *    checker; each particle remembers its own best position
      *    (pbest) and the whole swarm shares one best (gbest).  The
      *    velocity/position update in CC030 is the textbook rule -
      *    inertia plus a pull toward pbest plus a pull toward gbest,
      *    both pulls scaled by a fresh random draw per element.  No
      *    control card field selects the inertia-decay variant of
      *    this solver, so W stays constant for the whole run.  What
      *    is left in the Best Timetable file at the end is gbest
      *    decoded one last time and re-priced with the full checker.
      *
      *  Version           1.0.00
      *  Called modules     EXCCOST (fast mode inside the loop, full
      *                     mode once at the end)
      *  Functions used     none - see pcexrng.cob, pcexdat.cob
      *  Files used         EXRM-FILE    input  - room master
      *                     EXPRC-FILE   input  - proctor master
      *                     EXCFG-FILE   input  - control card
      *                     EXTTW-FILE   input  - starting timetable
      *                     EXBTT-FILE   output - best timetable found
      *                     EXSTA-FILE   output - run statistics
      *  Error messages     EX0002 EX0003 EX0004 EX0006 EX0007 EX0013
      *                     EX0015
      *
      *  Changes -
      * 03/12/88 vbc - 1.0.00 Created.
      * 10/12/88 vbc - .1 Load-balance counters now reset once per
      *                decode (BB031) instead of once per run - a
      *                heavily-locked timetable was leaving the
      *                early sittings overloaded from iteration two
      *                onward - user's memo of 09/12.
      * 19/07/91 krl - .2 Zero-total-moves divide guarded in AA080
      *                after a swarm size of zero slipped through on
      *                a blank control card.
      * 14/09/98 pjt - 2.0.00 Year 2000 review - Cfg-Start/End-Date
      *                and the calendar block are 4-digit years
      *                throughout this module, nothing windowed.
      * 13/01/99 pjt - .1 Re-run of above against 1999/2000 boundary
      *                config cards - certified Y2K compliant.
      * 06/02/02 vbc - .2 Swarm-size ceiling check (EX0015) added
      *                after a mis-punched control card asked for a
      *                500-particle swarm and walked off the end of
      *                WS-Position-Table.
      *
      *******************************************************
      *
        environment division.
        configuration section.
        special-names.
            C01 is TOP-OF-FORM.
      *
        input-output section.
        file-control.
            copy "selexrm.cob".
            copy "selexprc.cob".
            copy "selexcfg.cob".
            copy "selexttw.cob".
            copy "selexbtt.cob".
            copy "selexsta.cob".
      *
        data division.
        file section.
        copy "fdexrm.cob".
        copy "fdexprc.cob".
        copy "fdexcfg.cob".
        copy "fdexttw.cob".
        copy "fdexbtt.cob".
        copy "fdexsta.cob".
      *
        working-storage section.
        77  WS-Prog-Name              pic x(20) value
                                       "EXCPSO  (1.0.00)".
        77  WS-Particle-Sub           pic 9(4)      comp value zero.
        77  WS-Elem-Sub               pic 9(6)      comp value zero.
        77  WS-Sub-K                  pic 9(6)      comp value zero.
        77  WS-Proc-Sub               pic 9(4)      comp value zero.
        77  WS-Best-Proc-Idx          pic 9(4)      comp value zero.
        77  WS-Best-Proc-Load         pic 9(7)      comp value zero.
        77  WS-Room-Idx-Raw           pic s9(4)     comp value zero.
        77  WS-Time-Idx-Raw           pic s9(4)     comp value zero.
        77  WS-Max-Slot-Idx           pic s9(4)     comp value zero.
        77  WS-Max-Room-Idx           pic s9(4)     comp value zero.
        77  WS-Slot-Idx               pic 9(4)      comp value zero.
        77  WS-Room-Idx               pic 9(4)      comp value zero.
        77  WS-Div-Temp               pic 9(6)      comp value zero.
        77  WS-Mod-Temp               pic 9          comp value zero.
        77  WS-R1                     pic v9(7)     value zero.
        77  WS-R2                     pic v9(7)     value zero.
        77  WS-Iter                   pic 9(5)      comp value zero.
        77  WS-Total-Moves            pic 9(7)      comp value zero.
        copy "wsexcom.cob".
      *
        01  WS-File-Status-Group.
            03  EXRM-STATUS           pic xx.
            03  EXPRC-STATUS          pic xx.
            03  EXCFG-STATUS          pic xx.
            03  EXTTW-STATUS          pic xx.
            03  EXBTT-STATUS          pic xx.
            03  EXSTA-STATUS          pic xx.
        01  WS-File-Status-Combined redefines WS-File-Status-Group
                                      pic x(12).
      *
        01  WS-File-Names.
            03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
            03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
            03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
            03  EXTTW-FILE-NAME       pic x(20) value "EXTTW-FILE".
            03  EXBTT-FILE-NAME       pic x(20) value "EXBTT-FILE".
            03  EXSTA-FILE-NAME       pic x(20) value "EXSTA-FILE".
            03  filler                pic x(4).
      *
        01  WS-Switches.
            03  WS-Eof-Room           pic x     value "N".
                88  WS-No-More-Room       value "Y".
            03  WS-Eof-Proctor        pic x     value "N".
                88  WS-No-More-Proctor    value "Y".
            03  WS-Eof-Sitting        pic x     value "N".
                88  WS-No-More-Sitting    value "Y".
            03  WS-Date-Table-Full    pic x     value "N".
                88  WS-No-Room-Left       value "Y".
            03  filler                pic x(4).
      *
      *  Cost-engine linkage fields, same layout order as EXCCOST's
      *  own PROCEDURE DIVISION USING - see wsexttt/wsexrmt/wsexprt/
      *  wsexcst.cob for the shared tables.  There is no second
      *  timetable table here the way EXCSA keeps Btt- apart from
      *  Ttt- - gbest is a position vector, not a decoded table, and
      *  is only ever decoded straight into Ttt- (see BB090).
      *
        01  WS-Cost-Mode              pic x.
            88  WS-Mode-Full              value "F".
            88  WS-Mode-Fast              value "S".
        01  WS-Timetable-Count        pic 9(6)      comp value zero.
        copy "wsexttt.cob".
        01  WS-Room-Count             pic 9(4)      comp value zero.
        copy "wsexrmt.cob".
        01  WS-Proctor-Count          pic 9(4)      comp value zero.
        copy "wsexprt.cob".
        copy "wsexcfg.cob".
        copy "wsexcst.cob".
      *
      *  Available-dates list, same idiom as EXCSA's AA050/AA051 -
      *  built fresh here since this is a separate load module.
      *
        01  WS-Date-Count             pic 9(4)      comp value zero.
        01  WS-Date-Table.
            03  WS-Date-Entry         occurs 400 times
                                      pic x(10).
      *
        01  WS-Time-Table-Init.
            03  filler                pic x(5) value "07:00".
            03  filler                pic x(5) value "09:30".
            03  filler                pic x(5) value "13:00".
            03  filler                pic x(5) value "15:30".
        01  WS-Time-Table redefines WS-Time-Table-Init.
            03  WS-Time-Entry         occurs 4 times
                                      pic x(5).
        77  WS-Time-Count             pic 9         comp value 4.
      *
      *  TIME-SLOTS-FLAT - date-major cross product of the available
      *  dates and the four fixed exam slots, built once by AA055/
      *  AA056.  Every position element decodes a slot subscript
      *  into this table rather than a raw date/time pair.
      *
        01  WS-Slot-Count             pic 9(6)      comp value zero.
        01  WS-Slot-Table.
            03  WS-Slot-Entry         occurs 1600 times.
                05  WS-Slot-Date      pic x(10).
                05  WS-Slot-Time      pic x(5).
      *
      *  Proctor load-balancing counters - reset and rebuilt on
      *  every decode by BB030-Assign-Proctors.
      *
        01  WS-Proc-Load-Table.
            03  WS-Proc-Load-Count   pic 9(7)      comp occurs 500
                                      times.
      *
      *  Swarm position/velocity/personal-best tables.  Dimension
      *  count is 2 times the sitting count (one time-slot element,
      *  one room element per sitting).  WS-Max-Particles and
      *  WS-Max-Dim are the hard ceilings the tables below are
      *  declared to - checked against the control card and the
      *  loaded sitting count in AA020/AA065.  A swarm or a
      *  timetable too big for these tables is a fatal error, not a
      *  silent truncation, unlike the soft caps used elsewhere in
      *  this suite (rooms, proctors, dates).
      *
        77  WS-Max-Particles          pic 9(4)      comp value 60.
        77  WS-Max-Dim                pic 9(6)      comp value 4000.
        77  WS-Dim-Count              pic 9(6)      comp value zero.
        77  WS-Swarm-Size             pic 9(4)      comp value zero.
      *
        01  WS-Position-Table.
            03  WS-Particle-Slot      occurs 60 times.
                05  WS-Pos-Elem       pic s9(4)v9(4) comp-3
                                      occurs 4000 times.
        01  WS-Velocity-Table.
            03  WS-Velocity-Slot      occurs 60 times.
                05  WS-Vel-Elem       pic s9(4)v9(4) comp-3
                                      occurs 4000 times.
        01  WS-Pbest-Position-Table.
            03  WS-Pbest-Slot         occurs 60 times.
                05  WS-Pbest-Elem     pic s9(4)v9(4) comp-3
                                      occurs 4000 times.
        01  WS-Gbest-Position.
            03  WS-Gbest-Elem         pic s9(4)v9(4) comp-3
                                      occurs 4000 times.
      *
        01  WS-Pbest-Cost-Table.
            03  WS-Pbest-Cost         pic s9(7)v99  occurs 60 times.
      *
        01  WS-Cost-Fields.
            03  WS-Particle-Cost      pic s9(7)v99  value zero.
            03  WS-Gbest-Cost         pic s9(7)v99  value
                                      9999999.99.
            03  WS-Initial-Cost       pic s9(7)v99  value zero.
            03  WS-Final-Cost         pic s9(7)v99  value zero.
            03  WS-Improvement-Pct    pic s9(3)v99  value zero.
            03  filler                pic x(4).
        01  WS-Cost-Fields-Dump redefines WS-Cost-Fields
                                      pic x(45).
      *                                 diagnostic dump only, see
      *                                 EXCINIT's WS-Room-Table-Dump
      *                                 for the same idiom - not
      *                                 called unless UPSI-0 is on.
      *
        01  WS-Pso-Counters.
            03  WS-Gbest-Updates      pic 9(7)      comp value zero.
            03  WS-Pbest-Updates      pic 9(7)      comp value zero.
            03  filler                pic x(4).
      *
        procedure division.
      *
        AA000-Main                    section.
            perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
            perform  AA010-Open-Files thru AA010-Open-Files-Exit.
            perform  AA020-Load-Config thru AA020-Load-Config-Exit.
            perform  AA030-Load-Rooms thru AA030-Load-Rooms-Exit.
            perform  AA040-Load-Proctors thru
                     AA040-Load-Proctors-Exit.
            perform  AA050-Build-Dates thru AA050-Build-Dates-Exit.
            perform  AA055-Build-Time-Slots thru
                     AA055-Build-Time-Slots-Exit.
            perform  AA060-Load-Timetable thru
                     AA060-Load-Timetable-Exit.
            perform  AA065-Set-Dim-Count thru
                     AA065-Set-Dim-Count-Exit.
            perform  BB000-Init-Swarm thru BB000-Init-Swarm-Exit.
            perform  CC000-Pso-Loop thru CC000-Pso-Loop-Exit.
            perform  BB090-Score-Gbest-Final thru
                     BB090-Score-Gbest-Final-Exit.
            perform  AA070-Write-Best thru AA070-Write-Best-Exit.
            perform  AA080-Write-Stats thru AA080-Write-Stats-Exit.
            perform  AA095-Close-Files thru AA095-Close-Files-Exit.
            display  "EXCPSO iterations run       " WS-Iter.
            display  "EXCPSO gbest updates        " WS-Gbest-Updates.
            display  "EXCPSO pbest updates        " WS-Pbest-Updates.
            display  "EXCPSO initial cost         " WS-Initial-Cost.
            display  "EXCPSO final cost           " WS-Final-Cost.
            goback   returning zero.
      *
        ZZ000-Init-Ws.
            move     spaces to WS-File-Status-Combined.
            move     zero to WS-Room-Count WS-Proctor-Count
                     WS-Timetable-Count.
            move     zero to WS-Gbest-Updates WS-Pbest-Updates
                     WS-Iter.
            set      WS-Mode-Full to true.
        ZZ000-Init-Ws-Exit.
            exit.
      *
        AA010-Open-Files.
            open     input EXRM-FILE.
            if       EXRM-STATUS not = "00"
                     display EX0002 EXRM-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXPRC-FILE.
            if       EXPRC-STATUS not = "00"
                     display EX0003 EXPRC-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXCFG-FILE.
            if       EXCFG-STATUS not = "00"
                     display EX0004 EXCFG-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXTTW-FILE.
            if       EXTTW-STATUS not = "00"
                     display EX0006 EXTTW-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     output EXBTT-FILE.
            if       EXBTT-STATUS not = "00"
                     display EX0007 EXBTT-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     output EXSTA-FILE.
            if       EXSTA-STATUS not = "00"
                     display EX0013 EXSTA-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
        AA010-Open-Files-Exit.
            exit.
      *
        AA020-Load-Config.
            read     EXCFG-FILE
                     at end
                     display EX0004 EXCFG-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            close    EXCFG-FILE.
            move     Cfg-Pso-Swarm-Size to WS-Swarm-Size.
            if       WS-Swarm-Size > WS-Max-Particles
                     display EX0015
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            if       WS-Swarm-Size = zero
                     move 50 to WS-Swarm-Size.
        AA020-Load-Config-Exit.
            exit.
      *
        AA030-Load-Rooms.
            perform  AA031-Load-One-Room thru
                     AA031-Load-One-Room-Exit
                     until WS-No-More-Room.
            close    EXRM-FILE.
            if       WS-Room-Count = zero
                     display EX0008
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
        AA030-Load-Rooms-Exit.
            exit.
      *
        AA031-Load-One-Room.
            read     EXRM-FILE
                     at end
                     set WS-No-More-Room to true
                     go to AA031-Load-One-Room-Exit.
            if       RM-Capacity = zero
                     move 30 to RM-Capacity.
            if       WS-Room-Count < 200
                     add 1 to WS-Room-Count
                     move RM-Room-Id to RMT-Room-Id (WS-Room-Count)
                     move RM-Capacity to RMT-Capacity (WS-Room-Count)
                     move RM-Location to RMT-Location (WS-Room-Count).
        AA031-Load-One-Room-Exit.
            exit.
      *
        AA040-Load-Proctors.
            perform  AA041-Load-One-Proctor thru
                     AA041-Load-One-Proctor-Exit
                     until WS-No-More-Proctor.
            close    EXPRC-FILE.
        AA040-Load-Proctors-Exit.
            exit.
      *
        AA041-Load-One-Proctor.
            read     EXPRC-FILE
                     at end
                     set WS-No-More-Proctor to true
                     go to AA041-Load-One-Proctor-Exit.
            if       WS-Proctor-Count < 500
                     add 1 to WS-Proctor-Count
                     move PRC-Proctor-Id to
                          PRT-Proctor-Id (WS-Proctor-Count)
                     move PRC-Proctor-Name to
                          PRT-Proctor-Name (WS-Proctor-Count)
                     move PRC-Location to
                          PRT-Location (WS-Proctor-Count).
        AA041-Load-One-Proctor-Exit.
            exit.
      *
        AA050-Build-Dates.
            move     Cfg-Start-Date to WS-Cal-Text-Date.
            move     WS-Cal-Text-Ccyy to WS-Cal-Ccyy.
            move     WS-Cal-Text-Mm to WS-Cal-Mm.
            move     WS-Cal-Text-Dd to WS-Cal-Dd.
            perform  AA051-Add-One-Date thru AA051-Add-One-Date-Exit
                     until WS-No-Room-Left.
        AA050-Build-Dates-Exit.
            exit.
      *
        AA051-Add-One-Date.
            move     spaces to WS-Cal-Text-Date.
            move     WS-Cal-Ccyy to WS-Cal-Text-Ccyy.
            move     WS-Cal-Mm   to WS-Cal-Text-Mm.
            move     WS-Cal-Dd   to WS-Cal-Text-Dd.
            if       WS-Date-Count < 400
                     add 1 to WS-Date-Count
                     move WS-Cal-Text-Date to
                          WS-Date-Entry (WS-Date-Count)
            else
                     set WS-No-Room-Left to true
                     go to AA051-Add-One-Date-Exit.
            if       WS-Cal-Text-Date not < Cfg-End-Date
                     set WS-No-Room-Left to true
                     go to AA051-Add-One-Date-Exit.
            perform  ZZ940-Next-Date thru ZZ940-Next-Date-Exit.
        AA051-Add-One-Date-Exit.
            exit.
      *
        AA055-Build-Time-Slots.
            move     zero to WS-Slot-Count.
            perform  AA056-Build-One-Slot
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Date-Count
                     after WS-Proc-Sub from 1 by 1
                     until WS-Proc-Sub > WS-Time-Count.
        AA055-Build-Time-Slots-Exit.
            exit.
      *
        AA056-Build-One-Slot.
            if       WS-Slot-Count < 1600
                     add 1 to WS-Slot-Count
                     move WS-Date-Entry (WS-Sub-K) to
                          WS-Slot-Date (WS-Slot-Count)
                     move WS-Time-Entry (WS-Proc-Sub) to
                          WS-Slot-Time (WS-Slot-Count).
      *
        AA060-Load-Timetable.
            perform  AA061-Load-One-Sitting thru
                     AA061-Load-One-Sitting-Exit
                     until WS-No-More-Sitting.
            close    EXTTW-FILE.
        AA060-Load-Timetable-Exit.
            exit.
      *
        AA061-Load-One-Sitting.
            read     EXTTW-FILE
                     at end
                     set WS-No-More-Sitting to true
                     go to AA061-Load-One-Sitting-Exit.
            if       WS-Timetable-Count < 2000
                     add 1 to WS-Timetable-Count
                     perform ZZ100-Store-One-Sitting thru
                             ZZ100-Store-One-Sitting-Exit.
        AA061-Load-One-Sitting-Exit.
            exit.
      *
        ZZ100-Store-One-Sitting.
            move     ASN-Course-Id to
                     TTT-Course-Id (WS-Timetable-Count).
            move     ASN-Date      to TTT-Date (WS-Timetable-Count).
            move     ASN-Time      to TTT-Time (WS-Timetable-Count).
            move     ASN-Room      to TTT-Room (WS-Timetable-Count).
            move     ASN-Proctor   to TTT-Proctor (WS-Timetable-Count).
            move     ASN-Students  to
                     TTT-Students (WS-Timetable-Count).
            move     ASN-Duration  to
                     TTT-Duration (WS-Timetable-Count).
            move     ASN-Locked    to TTT-Locked (WS-Timetable-Count).
            move     ASN-Location  to
                     TTT-Location (WS-Timetable-Count).
        ZZ100-Store-One-Sitting-Exit.
            exit.
      *
        AA065-Set-Dim-Count.
            compute  WS-Dim-Count = 2 * WS-Timetable-Count.
            if       WS-Dim-Count > WS-Max-Dim
                     display EX0015
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            compute  WS-Max-Slot-Idx = WS-Slot-Count - 1.
            compute  WS-Max-Room-Idx = WS-Room-Count - 1.
        AA065-Set-Dim-Count-Exit.
            exit.
      *
        AA070-Write-Best.
            perform  AA071-Write-One-Best
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Timetable-Count.
        AA070-Write-Best-Exit.
            exit.
      *
        AA071-Write-One-Best.
            move     spaces to BTF-Assignment-Record.
            move     TTT-Course-Id (WS-Sub-K) to BTF-Course-Id.
            move     TTT-Date (WS-Sub-K)      to BTF-Date.
            move     TTT-Time (WS-Sub-K)      to BTF-Time.
            move     TTT-Room (WS-Sub-K)      to BTF-Room.
            move     TTT-Proctor (WS-Sub-K)   to BTF-Proctor.
            move     TTT-Students (WS-Sub-K)  to BTF-Students.
            move     TTT-Duration (WS-Sub-K)  to BTF-Duration.
            move     TTT-Locked (WS-Sub-K)    to BTF-Locked.
            move     TTT-Location (WS-Sub-K)  to BTF-Location.
            write    BTF-Assignment-Record.
      *
        AA080-Write-Stats.
            compute  WS-Total-Moves = WS-Iter * WS-Swarm-Size.
            move     spaces to STA-Statistics-Record.
            move     "PSO"         to STA-Algorithm-Name.
            move     WS-Iter       to STA-Iterations.
            move     WS-Pbest-Updates to STA-Accepted.
            compute  STA-Rejected = WS-Total-Moves - WS-Pbest-Updates.
            if       WS-Total-Moves = zero
                     move zero to STA-Acceptance-Rate
            else
                     compute STA-Acceptance-Rate rounded =
                             (WS-Pbest-Updates / WS-Total-Moves) * 100.
            move     WS-Improvement-Pct to STA-Improvement-Pct.
            move     WS-Initial-Cost to STA-Initial-Cost.
            move     WS-Final-Cost to STA-Final-Cost.
            if       CST-Is-Feasible
                     set STA-Is-Feasible to true
            else
                     move "N" to STA-Feasible-Flag.
            write    STA-Statistics-Record.
        AA080-Write-Stats-Exit.
            exit.
      *
        AA095-Close-Files                          section.
            close    EXBTT-FILE.
            close    EXSTA-FILE.
        AA095-Close-Files-Exit.
            exit.
      *
      *****************************
      *  BB0nn - Swarm Init And Shared Particle Routines
      *****************************
      *
        BB000-Init-Swarm.
            perform  BB001-Init-One-Particle thru
                     BB001-Init-One-Particle-Exit
                     varying WS-Particle-Sub from 1 by 1
                     until WS-Particle-Sub > WS-Swarm-Size.
            move     WS-Gbest-Cost to WS-Initial-Cost.
        BB000-Init-Swarm-Exit.
            exit.
      *
        BB001-Init-One-Particle.
            perform  BB002-Init-One-Element thru
                     BB002-Init-One-Element-Exit
                     varying WS-Elem-Sub from 1 by 1
                     until WS-Elem-Sub > WS-Dim-Count.
            perform  BB020-Decode-Particle thru
                     BB020-Decode-Particle-Exit.
            perform  BB030-Assign-Proctors thru
                     BB030-Assign-Proctors-Exit.
            perform  BB050-Evaluate-Fast thru
                     BB050-Evaluate-Fast-Exit.
            move     WS-Particle-Cost to
                     WS-Pbest-Cost (WS-Particle-Sub).
            perform  BB041-Copy-Position-To-Pbest thru
                     BB041-Copy-Position-To-Pbest-Exit.
            if       WS-Particle-Cost < WS-Gbest-Cost
                     move WS-Particle-Cost to WS-Gbest-Cost
                     perform BB042-Copy-Position-To-Gbest thru
                             BB042-Copy-Position-To-Gbest-Exit.
        BB001-Init-One-Particle-Exit.
            exit.
      *
        BB002-Init-One-Element.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            divide   WS-Elem-Sub by 2 giving WS-Div-Temp
                     remainder WS-Mod-Temp.
            if       WS-Mod-Temp = 1
                     compute WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
                             rounded = WS-Rng-Fraction * WS-Slot-Count
            else
                     compute WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
                             rounded = WS-Rng-Fraction * WS-Room-Count.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Vel-Elem (WS-Particle-Sub, WS-Elem-Sub)
                     rounded = (WS-Rng-Fraction * 2) - 1.
        BB002-Init-One-Element-Exit.
            exit.
      *
        BB020-Decode-Particle.
            perform  BB021-Decode-One-Sitting thru
                     BB021-Decode-One-Sitting-Exit
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Timetable-Count.
        BB020-Decode-Particle-Exit.
            exit.
      *
        BB021-Decode-One-Sitting.
            if       TTT-Is-Locked (WS-Sub-K)
                     go to BB021-Decode-One-Sitting-Exit.
            perform  BB022-Decode-Time-Element thru
                     BB022-Decode-Time-Element-Exit.
            perform  BB023-Decode-Room-Element thru
                     BB023-Decode-Room-Element-Exit.
        BB021-Decode-One-Sitting-Exit.
            exit.
      *
        BB022-Decode-Time-Element.
            compute  WS-Elem-Sub = (2 * WS-Sub-K) - 1.
            move     WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) to
                     WS-Time-Idx-Raw.
            if       WS-Time-Idx-Raw < zero
                     move zero to WS-Time-Idx-Raw.
            if       WS-Time-Idx-Raw > WS-Max-Slot-Idx
                     move WS-Max-Slot-Idx to WS-Time-Idx-Raw.
            compute  WS-Slot-Idx = WS-Time-Idx-Raw + 1.
            move     WS-Slot-Date (WS-Slot-Idx) to
                     TTT-Date (WS-Sub-K).
            move     WS-Slot-Time (WS-Slot-Idx) to
                     TTT-Time (WS-Sub-K).
        BB022-Decode-Time-Element-Exit.
            exit.
      *
        BB023-Decode-Room-Element.
            compute  WS-Elem-Sub = 2 * WS-Sub-K.
            move     WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) to
                     WS-Room-Idx-Raw.
            if       WS-Room-Idx-Raw < zero
                     move zero to WS-Room-Idx-Raw.
            if       WS-Room-Idx-Raw > WS-Max-Room-Idx
                     move WS-Max-Room-Idx to WS-Room-Idx-Raw.
            compute  WS-Room-Idx = WS-Room-Idx-Raw + 1.
            move     RMT-Room-Id (WS-Room-Idx) to TTT-Room (WS-Sub-K).
        BB023-Decode-Room-Element-Exit.
            exit.
      *
        BB030-Assign-Proctors.
            if       WS-Proctor-Count = zero
                     go to BB030-Assign-Proctors-Exit.
            perform  BB031-Reset-One-Load thru
                     BB031-Reset-One-Load-Exit
                     varying WS-Proc-Sub from 1 by 1
                     until WS-Proc-Sub > WS-Proctor-Count.
            perform  BB032-Assign-One-Sitting thru
                     BB032-Assign-One-Sitting-Exit
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Timetable-Count.
        BB030-Assign-Proctors-Exit.
            exit.
      *
        BB031-Reset-One-Load.
            move     zero to WS-Proc-Load-Count (WS-Proc-Sub).
        BB031-Reset-One-Load-Exit.
            exit.
      *
        BB032-Assign-One-Sitting.
            move     1 to WS-Best-Proc-Idx.
            move     WS-Proc-Load-Count (1) to WS-Best-Proc-Load.
            perform  BB033-Scan-One-Proctor thru
                     BB033-Scan-One-Proctor-Exit
                     varying WS-Proc-Sub from 2 by 1
                     until WS-Proc-Sub > WS-Proctor-Count.
            move     PRT-Proctor-Id (WS-Best-Proc-Idx) to
                     TTT-Proctor (WS-Sub-K).
            add      1 to WS-Proc-Load-Count (WS-Best-Proc-Idx).
        BB032-Assign-One-Sitting-Exit.
            exit.
      *
        BB033-Scan-One-Proctor.
            if       WS-Proc-Load-Count (WS-Proc-Sub) <
                     WS-Best-Proc-Load
                     move WS-Proc-Load-Count (WS-Proc-Sub) to
                          WS-Best-Proc-Load
                     move WS-Proc-Sub to WS-Best-Proc-Idx.
        BB033-Scan-One-Proctor-Exit.
            exit.
      *
        BB041-Copy-Position-To-Pbest.
            perform  BB043-Copy-One-Pbest-Elem
                     varying WS-Elem-Sub from 1 by 1
                     until WS-Elem-Sub > WS-Dim-Count.
        BB041-Copy-Position-To-Pbest-Exit.
            exit.
      *
        BB043-Copy-One-Pbest-Elem.
            move     WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) to
                     WS-Pbest-Elem (WS-Particle-Sub, WS-Elem-Sub).
      *
        BB042-Copy-Position-To-Gbest.
            perform  BB044-Copy-One-Gbest-Elem
                     varying WS-Elem-Sub from 1 by 1
                     until WS-Elem-Sub > WS-Dim-Count.
        BB042-Copy-Position-To-Gbest-Exit.
            exit.
      *
        BB044-Copy-One-Gbest-Elem.
            move     WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) to
                     WS-Gbest-Elem (WS-Elem-Sub).
      *
        BB050-Evaluate-Fast.
            set      WS-Mode-Fast to true.
            call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
                     TTT-Timetable-Table WS-Room-Count RMT-Room-Table
                     WS-Proctor-Count PRT-Proctor-Table
                     CFG-Control-Record CST-Cost-Result.
            move     CST-Total-Cost to WS-Particle-Cost.
        BB050-Evaluate-Fast-Exit.
            exit.
      *
        BB090-Score-Gbest-Final.
            perform  BB091-Copy-Gbest-To-Position
                     varying WS-Elem-Sub from 1 by 1
                     until WS-Elem-Sub > WS-Dim-Count.
            move     1 to WS-Particle-Sub.
            perform  BB020-Decode-Particle thru
                     BB020-Decode-Particle-Exit.
            perform  BB030-Assign-Proctors thru
                     BB030-Assign-Proctors-Exit.
            set      WS-Mode-Full to true.
            call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
                     TTT-Timetable-Table WS-Room-Count RMT-Room-Table
                     WS-Proctor-Count PRT-Proctor-Table
                     CFG-Control-Record CST-Cost-Result.
            move     CST-Total-Cost to WS-Final-Cost.
            if       WS-Initial-Cost = zero
                     move zero to WS-Improvement-Pct
            else
                     compute WS-Improvement-Pct rounded =
                             ((WS-Initial-Cost - WS-Final-Cost) /
                              WS-Initial-Cost) * 100.
        BB090-Score-Gbest-Final-Exit.
            exit.
      *
        BB091-Copy-Gbest-To-Position.
            move     WS-Gbest-Elem (WS-Elem-Sub) to
                     WS-Pos-Elem (1, WS-Elem-Sub).
      *
      *****************************
      *  CC0nn - The Swarm Update Loop
      *****************************
      *
        CC000-Pso-Loop.
            perform  CC010-One-Iteration thru
                     CC010-One-Iteration-Exit
                     until WS-Iter not < Cfg-Pso-Max-Iter.
        CC000-Pso-Loop-Exit.
            exit.
      *
        CC010-One-Iteration.
            perform  CC020-Update-One-Particle thru
                     CC020-Update-One-Particle-Exit
                     varying WS-Particle-Sub from 1 by 1
                     until WS-Particle-Sub > WS-Swarm-Size.
            add      1 to WS-Iter.
        CC010-One-Iteration-Exit.
            exit.
      *
        CC020-Update-One-Particle.
            perform  CC030-Update-One-Element thru
                     CC030-Update-One-Element-Exit
                     varying WS-Elem-Sub from 1 by 1
                     until WS-Elem-Sub > WS-Dim-Count.
            perform  BB020-Decode-Particle thru
                     BB020-Decode-Particle-Exit.
            perform  BB030-Assign-Proctors thru
                     BB030-Assign-Proctors-Exit.
            perform  BB050-Evaluate-Fast thru
                     BB050-Evaluate-Fast-Exit.
            if       WS-Particle-Cost < WS-Pbest-Cost (WS-Particle-Sub)
                     move WS-Particle-Cost to
                          WS-Pbest-Cost (WS-Particle-Sub)
                     perform BB041-Copy-Position-To-Pbest thru
                             BB041-Copy-Position-To-Pbest-Exit
                     add 1 to WS-Pbest-Updates.
            if       WS-Particle-Cost < WS-Gbest-Cost
                     move WS-Particle-Cost to WS-Gbest-Cost
                     perform BB042-Copy-Position-To-Gbest thru
                             BB042-Copy-Position-To-Gbest-Exit
                     add 1 to WS-Gbest-Updates.
        CC020-Update-One-Particle-Exit.
            exit.
      *
        CC030-Update-One-Element.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            move     WS-Rng-Fraction to WS-R1.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            move     WS-Rng-Fraction to WS-R2.
            compute  WS-Vel-Elem (WS-Particle-Sub, WS-Elem-Sub)
                     rounded =
                     (Cfg-Pso-W * WS-Vel-Elem (WS-Particle-Sub,
                      WS-Elem-Sub)) +
                     (Cfg-Pso-C1 * WS-R1 *
                      (WS-Pbest-Elem (WS-Particle-Sub, WS-Elem-Sub) -
                       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub))) +
                     (Cfg-Pso-C2 * WS-R2 *
                      (WS-Gbest-Elem (WS-Elem-Sub) -
                       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub))).
            compute  WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
                     rounded =
                     WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub) +
                     WS-Vel-Elem (WS-Particle-Sub, WS-Elem-Sub).
            perform  CC031-Clamp-One-Element thru
                     CC031-Clamp-One-Element-Exit.
        CC030-Update-One-Element-Exit.
            exit.
      *
        CC031-Clamp-One-Element.
            divide   WS-Elem-Sub by 2 giving WS-Div-Temp
                     remainder WS-Mod-Temp.
            if       WS-Mod-Temp = 1
                     perform CC032-Clamp-Time-Element thru
                             CC032-Clamp-Time-Element-Exit
            else
                     perform CC033-Clamp-Room-Element thru
                             CC033-Clamp-Room-Element-Exit.
        CC031-Clamp-One-Element-Exit.
            exit.
      *
        CC032-Clamp-Time-Element.
            if       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
                     < zero
                     move zero to
                          WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub).
            if       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
                     > WS-Slot-Count
                     move WS-Slot-Count to
                          WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub).
        CC032-Clamp-Time-Element-Exit.
            exit.
      *
        CC033-Clamp-Room-Element.
            if       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
                     < zero
                     move zero to
                          WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub).
            if       WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub)
                     > WS-Room-Count
                     move WS-Room-Count to
                          WS-Pos-Elem (WS-Particle-Sub, WS-Elem-Sub).
        CC033-Clamp-Room-Element-Exit.
            exit.
      *
        copy "pcexrng.cob".
        copy "pcexdat.cob".
      *
        ZZ990-Abort.
            display  SY001.
            goback   returning 16.
        ZZ990-Abort-Exit.
            exit.
      *
