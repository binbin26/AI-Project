      *******************************************
      *  Select Clause - Sitting Work File         *
      *  (Post course-split, EXCLOAD output)      *
      *******************************************
      * 08/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXSTW-FILE   assign       EXSTW-FILE-NAME
                                 organization line sequential
                                 status       EXSTW-STATUS.
      *
