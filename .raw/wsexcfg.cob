      *******************************************
      *                                          *
      *  Record Definition For Config Control    *
      *           Card                           *
      *     Single record, RRN = 1                *
      *******************************************
      *  File size 80 bytes.
      *
      * 05/11/88 vbc - Created for xt150 exam suite.
      * 27/11/88 vbc - Added Cfg-Max-Session-Size, missed off first
      *                cut - EX0011.
      *
       01  CFG-Control-Record.
           03  CFG-Start-Date            pic x(10).
           03  CFG-End-Date              pic x(10).
           03  CFG-Max-Exams-Per-Week    pic 9(2).
           03  CFG-Max-Exams-Per-Day     pic 9(2).
           03  CFG-Sa-Init-Temp          pic 9(5)v99.
           03  CFG-Sa-Min-Temp           pic 9(3)v99.
           03  CFG-Sa-Cooling-Rate       pic 9v9(4).
           03  CFG-Sa-Max-Iter           pic 9(7).
           03  CFG-Pso-Swarm-Size        pic 9(3).
           03  CFG-Pso-Max-Iter          pic 9(5).
           03  CFG-Pso-W                 pic 9v99.
           03  CFG-Pso-C1                pic 9v99.
           03  CFG-Pso-C2                pic 9v99.
           03  CFG-Max-Session-Size      pic 9(4).
           03  filler                    pic x(11).
      *
