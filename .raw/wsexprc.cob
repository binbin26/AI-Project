      *******************************************
      *                                          *
      *  Record Definition For Proctor File      *
      *     Uses Prc-Proctor-Id as key            *
      *******************************************
      *  File size 40 bytes.
      *
      * 03/11/88 vbc - Created for xt150 exam suite.
      *
       01  PRC-Proctor-Record.
           03  PRC-Proctor-Id        pic x(8).
           03  PRC-Proctor-Name      pic x(20).
           03  PRC-Location          pic x(10).
           03  filler                pic x(2).
      *
