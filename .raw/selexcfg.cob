      *******************************************
      *  Select Clause - Config Control Card       *
      *******************************************
      * 05/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXCFG-FILE   assign       EXCFG-FILE-NAME
                                 organization line sequential
                                 status       EXCFG-STATUS.
      *
