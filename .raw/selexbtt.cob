      *******************************************
      *  Select Clause - Best Timetable File        *
      *  (SA / PSO output, kept between runs)      *
      *******************************************
      * 09/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXBTT-FILE   assign       EXBTT-FILE-NAME
                                 organization line sequential
                                 status       EXBTT-STATUS.
      *
