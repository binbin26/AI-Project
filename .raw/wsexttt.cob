      *******************************************
      *                                          *
      *  In-Memory Timetable Table               *
      *   One entry per exam sitting - loaded    *
      *   from the Timetable work file by EXCSA  *
      *   and EXCPSO, scored in place by         *
      *   EXCCOST, sorted and listed by EXCRPT.  *
      *  Ttt- prefix keeps this clear of the     *
      *  on-disk Asn-Assignment-Record it is     *
      *  loaded from and written back to.        *
      *******************************************
      *
      * 25/11/88 vbc - Created for xt150 exam suite.
      * 02/12/88 vbc - Table size raised 500 to 2000 after Estates
      *                dept ran the whole campus through in one job.
      *
       01  TTT-Timetable-Table.
           03  TTT-Sitting-Entry     occurs 2000 times.
               05  TTT-Course-Id     pic x(12).
               05  TTT-Date          pic x(10).
               05  TTT-Time          pic x(5).
               05  TTT-Room          pic x(8).
               05  TTT-Proctor       pic x(8).
               05  TTT-Students      pic 9(4).
               05  TTT-Duration      pic 9(3).
               05  TTT-Locked        pic x.
                   88  TTT-Is-Locked     value "Y".
               05  TTT-Location      pic x(10).
      *
