      *******************************************
      *  Select Clause - Timetable Output File      *
      *  (final, printed by EXCRPT)                *
      *******************************************
      * 09/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXTTO-FILE   assign       EXTTO-FILE-NAME
                                 organization line sequential
                                 status       EXTTO-STATUS.
      *
