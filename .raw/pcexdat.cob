      *******************************************
      *  Shared Calendar-Arithmetic Paragraphs    *
      *  Julian day number (Fliegel & Van         *
      *  Flandern integer method), day-of-week    *
      *  and next-date - no intrinsic date        *
      *  FUNCTIONs are used anywhere in the       *
      *  xt150 suite.                             *
      *  All fields are carried in wsexcom.cob    *
      *  (WS-Cal-xxx) - copy that member before   *
      *  this one.                                *
      *******************************************
      *
      * 12/11/88 vbc - Created for xt150 exam suite.
      * 26/11/88 vbc - ZZ930 rebased off 1970-01-01 = JDN 2440588 =
      *                Thursday, so Weekday comes back 0 = Monday for
      *                the weekly-workload rule in EXCCOST - CS4.
      *
       ZZ910-Leap-Test            section.
      *****************************
      *  Sets WS-Cal-Leap-Sw from WS-Cal-Ccyy already moved in by
      *  the caller. WS-Cal-Century and WS-Cal-Term-1 are scratch.
      *
           move     "N"                 to WS-Cal-Leap-Sw.
           divide   WS-Cal-Ccyy         by 4
                    giving   WS-Cal-Century
                    remainder WS-Cal-Term-1.
           if       WS-Cal-Term-1 not = zero
                    go to    ZZ910-Leap-Test-Exit.
           divide   WS-Cal-Ccyy         by 100
                    giving   WS-Cal-Century
                    remainder WS-Cal-Term-1.
           if       WS-Cal-Term-1 not = zero
                    move     "Y"        to WS-Cal-Leap-Sw
                    go to    ZZ910-Leap-Test-Exit.
           divide   WS-Cal-Ccyy         by 400
                    giving   WS-Cal-Century
                    remainder WS-Cal-Term-1.
           if       WS-Cal-Term-1 = zero
                    move     "Y"        to WS-Cal-Leap-Sw.
       ZZ910-Leap-Test-Exit.
           exit     section.
      *
       ZZ920-Julian-Day           section.
      *****************************
      *  Fliegel & Van Flandern integer method. WS-Cal-Ccyy/Mm/Dd
      *  in, WS-Cal-Julian-Day out. Every division below is left to
      *  truncate on assignment - that is what makes the formula
      *  work, do not add ROUNDED to any of these.
      *
           compute  WS-Cal-T1     = (WS-Cal-Mm - 14) / 12.
           compute  WS-Cal-Term-1 = (1461 * (WS-Cal-Ccyy + 4800 +
                                     WS-Cal-T1)) / 4.
           compute  WS-Cal-Term-2 = (367 * (WS-Cal-Mm - 2
                                     - (WS-Cal-T1 * 12))) / 12.
           compute  WS-Cal-Century = (WS-Cal-Ccyy + 4900 + WS-Cal-T1)
                                     / 100.
           compute  WS-Cal-Term-3 = (3 * WS-Cal-Century) / 4.
           compute  WS-Cal-Julian-Day = WS-Cal-Dd - 32075 +
                                     WS-Cal-Term-1 + WS-Cal-Term-2
                                     - WS-Cal-Term-3.
       ZZ920-Julian-Day-Exit.
           exit     section.
      *
       ZZ930-Day-Of-Week          section.
      *****************************
      *  WS-Cal-Julian-Day in, WS-Cal-Weekday out, 0 = Monday thru
      *  6 = Sunday. Assumes the date is on or after 1970-01-01 -
      *  fine for exam and job-shop dates, do not reuse for old
      *  history-file dates without re-checking the sign.
      *
           compute  WS-Cal-Weekday-Raw = WS-Cal-Julian-Day - 2440588
                                     + 3.
           divide   WS-Cal-Weekday-Raw by 7
                    giving   WS-Cal-Century
                    remainder WS-Cal-Weekday.
       ZZ930-Day-Of-Week-Exit.
           exit     section.
      *
       ZZ940-Next-Date            section.
      *****************************
      *  Advances WS-Cal-Ccyy/Mm/Dd by one calendar day, wrapping
      *  month and year and allowing for February in a leap year.
      *
           add      1                   to WS-Cal-Dd.
           move     WS-Cal-Month-Len (WS-Cal-Mm)
                                     to WS-Cal-Days-In-Mon.
           if       WS-Cal-Mm = 2
                    perform  ZZ910-Leap-Test thru ZZ910-Leap-Test-Exit
                    if       WS-Cal-Is-Leap
                             add 1  to WS-Cal-Days-In-Mon.
           if       WS-Cal-Dd > WS-Cal-Days-In-Mon
                    move     1     to WS-Cal-Dd
                    add      1     to WS-Cal-Mm
                    if       WS-Cal-Mm > 12
                             move 1 to WS-Cal-Mm
                             add  1 to WS-Cal-Ccyy.
       ZZ940-Next-Date-Exit.
           exit     section.
      *
