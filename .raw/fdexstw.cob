      *******************************************
      *  FD - Sitting Work File                    *
      *  Uses the Course/Sitting layout with the   *
      *  Crs- prefix swapped for Stw- throughout,   *
      *  so a program that has EXCRS-FILE and      *
      *  EXSTW-FILE open together is not left      *
      *  qualifying every field OF one file or the *
      *  other - the split writes one row per exam *
      *  sitting instead of one row per course.    *
      *******************************************
      * 08/11/88 vbc - Created for xt150 exam suite.
      * 09/11/88 vbc - Switched to Copy Replacing ==Crs-== by ==Stw-==
      *                after Crs-Course-Record OF EXCRS-FILE and
      *                OF EXSTW-FILE turned out a pain to keep
      *                qualified straight in EXCLOAD - EX0005.
      *
       fd  EXSTW-FILE
           label records are standard.
       copy "wsexcrs.cob" replacing ==Crs-== by ==Stw-==.
      *
