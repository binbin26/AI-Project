      *******************************************
      *  Select Clause - Exam Timetable Report      *
      *  Print File (EXCRPT output, 132 col)       *
      *******************************************
      * 12/12/88 vbc - Created for xt150 exam suite.
      *
           select  EXRPT-FILE   assign       EXRPT-FILE-NAME
                                 organization line sequential
                                 status       EXRPT-STATUS.
      *
