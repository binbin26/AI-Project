      *******************************************
      *                                          *
      *  Record Definitions For Job-Shop Input   *
      *   File - Header + Processing-Time Matrix *
      *******************************************
      *  File size 80 bytes, fixed, both record types below.
      *
      * 10/11/88 vbc - Created for xt150 exam suite.
      * 24/11/88 vbc - Jsh-Algorithm-Code added to header so the
      *                batch job can be told which strategy to run
      *                without a JCL parm card - EX0014.
      *
       01  JSH-Header-Record.
           03  JSH-Jobs                  pic 9(3).
           03  JSH-Machines              pic 9(3).
           03  JSH-Algorithm-Code        pic x.
      *                                     P = greedy SPT
      *                                     D = greedy LPT (descending)
      *                                     R = greedy random order
      *                                     S = simulated annealing
      *                                     C = random-restart (ACO
      *                                         placeholder)
           03  filler                    pic x(73).
      *
       01  JSH-Matrix-Row.
           03  JSH-Row-Job-No            pic 9(3).
           03  JSH-Row-Proc-Time         pic 9(4) occurs 16.
           03  filler                    pic x(13).
      *
