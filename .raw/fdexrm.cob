      *******************************************
      *  FD - Room File                           *
      *******************************************
      * 03/11/88 vbc - Created for xt150 exam suite.
      *
       fd  EXRM-FILE
           label records are standard.
       copy "wsexrm.cob".
      *
