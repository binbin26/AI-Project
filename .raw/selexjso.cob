      *******************************************
      *  Select Clause - Jobshop Schedule            *
      *  Print File (EXCJOBS output, 132 col)       *
      *******************************************
      * 18/12/88 vbc - Created for xt150 exam suite.
      *
           select  EXJSO-FILE   assign       EXJSO-FILE-NAME
                                 organization line sequential
                                 status       EXJSO-STATUS.
      *

