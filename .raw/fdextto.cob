      *******************************************
      *  FD - Timetable Output File                *
      *******************************************
      * 09/11/88 vbc - Created for xt150 exam suite.
      *
       fd  EXTTO-FILE
           label records are standard.
       copy "wsexasn.cob".
      *
