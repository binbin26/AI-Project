      *******************************************
      *  Shared Random-Number Paragraph           *
      *  Linear-congruential (Lehmer / Park-      *
      *  Miller) generator - no intrinsic         *
      *  FUNCTION RANDOM is used anywhere in the  *
      *  xt150 suite.                             *
      *  Seed and scratch fields are carried in   *
      *  wsexcom.cob (WS-Rng-xxx) - copy that     *
      *  member before this one.                  *
      *******************************************
      *
      * 11/11/88 vbc - Created for xt150 exam suite - lifted the
      *                multiplier/modulus pair from an old shop
      *                notebook, not written fresh for this suite.
      *
       ZZ900-Random               section.
      *****************************
      *  On exit WS-Rng-Fraction holds 0 <= f < 1 to 7 places and
      *  WS-Rng-Seed has been carried forward for the next call.
      *
           multiply WS-Rng-Seed        by 16807
                    giving   WS-Rng-Product.
           divide   WS-Rng-Product     by 999999937
                    giving   WS-Rng-Quotient
                    remainder WS-Rng-Remainder.
           move     WS-Rng-Remainder   to WS-Rng-Seed.
           compute  WS-Rng-Fraction  = WS-Rng-Remainder / 999999937.
       ZZ900-Random-Exit.
           exit     section.
      *
