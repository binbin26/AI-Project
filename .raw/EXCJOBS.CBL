       identification division.
       program-id.              EXCJOBS.
       author.                  Vincent B Coen FBCS, FIDM, FIDPM.
       installation.            Applewood Computers.
       date-written.            18/12/88.
       date-compiled.
       security.
      *
      *  Copyright (C) 2025 Vincent B Coen and contributors
      *
      *  This program is free software: you can redistribute it
      *  and/or modify it under the terms of the GNU General Public
      *  License as published by the Free Software Foundation,
      *  either version 3 of the License, or (at your option) any
      *  later version.
      *
      *  This program is distributed in the hope it will be useful,
      *  but WITHOUT ANY WARRANTY - without even the implied
      *  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
      *  PURPOSE.  See the GNU General Public License for details.
      *
      ********************************************************
      *                                                     *
      *  EXCJOBS - Job-Shop Sequencing And Schedule Print   *
      *                                                     *
      ********************************************************
      *
      *  Remarks -
      *    Stand-alone second batch job for the xt150 suite, quite
      *    separate from EXCLOAD/EXCINIT/EXCSA/EXCPSO/EXCRPT - reads
      *    its own Jobshop Input file (a header record giving the
      *    job/machine count and a one-character algorithm code,
      *    followed by one processing-time matrix row per job) and
      *    runs whichever sequencing strategy the header asks for -
      *    greedy shortest/longest processing time, greedy random
      *    order, simulated annealing, or the random-restart
      *    placeholder standing in for the shop's planned ant-colony
      *    work.  Every strategy shares the one "build sequential
      *    schedule" routine at CC000 - each job visits the machines
      *    in matrix-column order, waiting on whichever of the job or
      *    the machine is busier - only the order the jobs are fed
      *    into that routine changes between strategies.  Finishes by
      *    sorting the built schedule job/machine ascending and
      *    printing the operation list with a makespan/iterations/
      *    strategy summary.
      *
      *  Version           1.0.00
      *  Called modules     none
      *  Functions used     none - see pcexrng.cob, pcexexp.cob
      *  Files used         EXJSI-FILE   input  - job/machine matrix
      *                     EXJSO-FILE   output - schedule listing
      *  Error messages     EX0010 EX0011 EX0012 EX0014 EX0018 EX0019
      *
      *  Changes -
      * 18/12/88 vbc - 1.0.00 Created.
      * 22/12/88 vbc - .1 Guarded the SA cooling loop - temperature
      *                was dropping under the minimum before the
      *                iteration cap tripped, on small job counts the
      *                loop never came out - now tests temperature and
      *                iterations both.
      * 03/02/89 vbc - .2 Random-restart placeholder now reseeds the
      *                shuffle off WS-Rng-Seed the same way EXCSA and
      *                EXCPSO do - was starting from whatever was left
      *                in the seed by the previous algorithm branch
      *                and handing back the same permutation run to
      *                run.
      * 19/07/91 krl - .3 Zero swap-position guard added in DD000 - a
      *                one-job input file kept picking the same
      *                position twice and never perturbed anything.
      * 14/09/98 pjt - 2.0.00 Year 2000 review - this module carries
      *                no calendar dates, nothing to remediate.
      * 13/01/99 pjt - .1 Re-run against a boundary test file at the
      *                working-storage job limit - confirmed EX0019
      *                trips cleanly, no wraparound into the matrix
      *                table.
      * 06/02/02 vbc - .2 Report heading now shows the strategy name
      *                picked by AA050 instead of the raw one
      *                character algorithm code off the header record
      *                - ticket from Scheduling.
      * 19/03/02 vbc - .3 AA051/AA052/AA053 were printing ITERATIONS
      *                as 1 for the greedy branches - a single pass
      *                over the job table still touches every job, so
      *                the count now goes out as the job count, not a
      *                flat one.
      *
      ********************************************************
      *
        environment division.
        configuration section.
        special-names.
            C01 is TOP-OF-FORM.
      *
        input-output section.
        file-control.
            copy "selexjsi.cob".
            copy "selexjso.cob".
      *
      *  Sort work file - same scratch name and shape convention as
      *  EXCRPT's own EXSRTWK1 sort file - this run's temp workspace
      *  never coincides with EXCRPT's since the two batch jobs are
      *  never run in the same job step.
      *
            select   EXSRT-FILE   assign       "EXSRTWK1".
      *
        data division.
        file section.
        copy "fdexjsi.cob".
      *
      *  FD - Job-Shop Schedule Report Print File
      *  Declared inline, not via a shared fdxxx.cob copybook - the
      *  Report Writer's REPORTS clause names a report-name specific
      *  to this one program, same idiom as EXCRPT's own EXRPT-FILE.
      *
        fd  EXJSO-FILE
            label records are standard
            record contains 132 characters
            reports are Jobshop-Schedule-Report.
      *
      *  SD - Sort Work Record
      *  JSH-Operation-Entry (wsexops.cob) is not open as a working
      *  storage table anywhere in this program under its own name,
      *  so it is copied here straight, no prefix swap needed.
      *
        sd  EXSRT-FILE.
        copy "wsexops.cob".
      *
        working-storage section.
        77  WS-Prog-Name              pic x(20) value
                                      "EXCJOBS (1.0.00)".
        77  WS-Page-Lines             pic 9(3)      comp value 55.
        77  WS-Sub-K                  pic 9(4)      comp value zero.
        77  WS-Sub-I                  pic 9(4)      comp value zero.
        77  WS-Sub-J                  pic 9(4)      comp value zero.
        77  WS-Mach-Sub               pic 9(2)      comp value zero.
        77  WS-Best-Sub               pic 9(4)      comp value zero.
        77  WS-Rnd-Sub                pic 9(4)      comp value zero.
        77  WS-Pos-A                  pic 9(4)      comp value zero.
        77  WS-Pos-B                  pic 9(4)      comp value zero.
        77  WS-Swap-Job               pic 9(3)      comp value zero.
        77  WS-Cur-Job                pic 9(3)      comp value zero.
        77  WS-Cur-Start              pic 9(6)      comp value zero.
        77  WS-Cur-Duration           pic 9(4)      comp value zero.
        77  WS-Cur-End                pic 9(6)      comp value zero.
        77  WS-Job-Count              pic 9(3)      comp value zero.
        77  WS-Machine-Count          pic 9(2)      comp value zero.
        77  WS-Max-Jobs               pic 9(3)      comp value 50.
        77  WS-Max-Machines           pic 9(2)      comp value 16.
        77  WS-Op-Count               pic 9(4)      comp value zero.
        77  WS-Algo-Num               pic 9         comp value zero.
        77  WS-Algorithm-Code         pic x         value space.
        77  WS-Makespan               pic 9(6)      comp value zero.
        77  WS-Best-Makespan          pic 9(6)      comp value zero.
        77  WS-Iterations             pic 9(6)      comp value zero.
        77  WS-Sa-Delta               pic s9(6)     comp value zero.
        77  WS-Sa-Current-Makespan    pic 9(6)      comp value zero.
        77  WS-Sa-Accepted            pic 9(6)      comp value zero.
        77  WS-Sa-Rejected            pic 9(6)      comp value zero.
        77  WS-Sa-Temp                pic 9(5)v9(4) comp-3 value
                                      zero.
        77  WS-Sa-Init-Temp           pic 9(5)v9(4) comp-3 value
                                      100.0000.
        77  WS-Sa-Min-Temp            pic 9(5)v9(4) comp-3 value
                                      0.0010.
        77  WS-Sa-Cooling-Rate        pic 9v9(4)    comp-3 value
                                      0.9500.
        77  WS-Sa-Max-Iter            pic 9(6)      comp value 1000.
        77  WS-Restart-Max-Gen        pic 9(6)      comp value 1000.
        copy "wsexcom.cob".
      *
        01  WS-File-Status-Group.
            03  EXJSI-STATUS          pic xx.
            03  EXJSO-STATUS          pic xx.
        01  WS-File-Status-Combined redefines WS-File-Status-Group
                                      pic x(4).
      *
        01  WS-File-Names.
            03  EXJSI-FILE-NAME       pic x(20) value "EXJSI-FILE".
            03  EXJSO-FILE-NAME       pic x(20) value "EXJSO-FILE".
            03  filler                pic x(4).
      *
        01  WS-Switches.
            03  WS-Eof-Sort           pic x     value "N".
                88  WS-No-More-Sort-Rec   value "Y".
            03  WS-Sort-Direction     pic x     value "A".
                88  WS-Sort-Asc           value "A".
                88  WS-Sort-Desc          value "D".
            03  filler                pic x(2).
      *
      *  Strategy name printed on the schedule listing - set by
      *  AA050-AA055 off the header's algorithm code, not the raw
      *  code itself, per the 06/02/02 change above.
      *
        01  WS-Strategy-Name          pic x(10) value spaces.
        01  WS-Strategy-Init redefines WS-Strategy-Name.
            03  WS-Strategy-First-Char pic x.
            03  filler                pic x(9).
      *
      *  Processing-time matrix, one row per job, one column per
      *  machine - loaded once at AA030, never changes after that.
      *
        01  WS-Proc-Time-Table.
            03  WS-Ptt-Job            occurs 50 times.
                05  WS-Ptt-Time       occurs 16 times pic 9(4) comp.
                05  filler            pic x.
      *
        01  WS-Job-Total-Table.
            03  WS-Jtt-Total          occurs 50 times pic 9(6) comp.
            03  filler                pic x.
      *
      *  Job-order tables - WS-Job-Order-Table is the permutation the
      *  algorithm in play is currently trying, WS-Best-Order-Table
      *  the best one found so far (SA and random-restart only),
      *  WS-Prev-Order-Table the SA move's undo copy.
      *
        01  WS-Job-Order-Table.
            03  WS-Ord-Job            occurs 50 times pic 9(3) comp.
            03  filler                pic x.
      *
        01  WS-Best-Order-Table.
            03  WS-Bor-Job            occurs 50 times pic 9(3) comp.
            03  filler                pic x.
      *
        01  WS-Prev-Order-Table.
            03  WS-Prv-Job            occurs 50 times pic 9(3) comp.
            03  filler                pic x.
      *
      *  Availability clocks used while a schedule is being built -
      *  reset to zero at the start of every CC000-Build-Schedule
      *  call, one call per candidate permutation.
      *
        01  WS-Machine-Avail-Table.
            03  WS-Mav-Time           occurs 16 times pic 9(6) comp.
            03  filler                pic x.
      *
        01  WS-Job-Avail-Table.
            03  WS-Jav-Time           occurs 50 times pic 9(6) comp.
            03  filler                pic x.
      *
      *  The schedule CC000 last built - printed at the very end off
      *  whichever algorithm branch left its winning order in
      *  WS-Job-Order-Table before the closing rebuild.
      *
        01  WS-Schedule-Table.
            03  WS-Sch-Entry          occurs 800 times.
                05  WS-Sch-Job        pic 9(3) comp.
                05  WS-Sch-Machine    pic 9(2) comp.
                05  WS-Sch-Start      pic 9(6) comp.
                05  WS-Sch-Duration   pic 9(4) comp.
                05  filler            pic x.
      *
      *  Working fields for the one operation currently being sorted
      *  back off EXSRT-FILE - the Report Writer SOURCE clause needs
      *  a data item, not an expression, same reasoning as EXCRPT's
      *  WS-Rpt-Line-Fields.
      *
        01  WS-Rpt-Line-Fields.
            03  WS-Rpt-Job            pic 9(3).
            03  WS-Rpt-Machine        pic 9(3).
            03  WS-Rpt-Start          pic 9(5).
            03  WS-Rpt-Duration       pic 9(4).
            03  WS-Rpt-End            pic 9(5).
            03  filler                pic x(2).
        01  WS-Rpt-Line-Dump redefines WS-Rpt-Line-Fields
                                      pic x(22).
      *                                  diagnostic dump only, see
      *                                  EXCRPT's WS-Rpt-Line-Dump for
      *                                  the same idiom - not called
      *                                  unless UPSI-0 is on.
      *
        report section.
      *
      *  Layout borrowed for shape only from EXCRPT's own Report
      *  Writer section - RD / TYPE PAGE HEADING / TYPE DETAIL /
      *  TYPE CONTROL FOOTING, the same JBR-nnn naming pattern as
      *  EXCRPT's RPT-nnn.  No date-based control break here - the
      *  schedule listing sorts job/machine ascending with just the
      *  one final summary footing.
      *
        RD  Jobshop-Schedule-Report
            control      final
            page limit   WS-Page-Lines
            heading      1
            first detail 5
            last  detail WS-Page-Lines.
      *
        01  JBR-Page-Heading         type page heading.
            03  line  1.
                05  col   1  pic x(27) value
                        "EXCJOBS - JOB-SHOP SCHEDULE".
                05  col  90  pic x(9)  value "STRATEGY ".
                05  col  99  pic x(10) source WS-Strategy-Name.
                05  col 118  pic x(5)  value "PAGE ".
                05  col 124  pic zz9   source PAGE-COUNTER.
            03  line  3.
                05  col   1  pic x(3)  value "JOB".
                05  col  10  pic x(7)  value "MACHINE".
                05  col  22  pic x(5)  value "START".
                05  col  32  pic x(8)  value "DURATION".
                05  col  45  pic x(3)  value "END".
      *
        01  JBR-Detail-Line          type detail.
            03  line + 1.
                05  col   1  pic zz9    source WS-Rpt-Job.
                05  col  10  pic zz9    source WS-Rpt-Machine.
                05  col  22  pic zzzz9  source WS-Rpt-Start.
                05  col  32  pic zzz9   source WS-Rpt-Duration.
                05  col  45  pic zzzz9  source WS-Rpt-End.
      *
        01  JBR-Final-Footing        type control footing final
                                      line plus 3.
            03  line  1.
                05  col   1  pic x(20) value "MAKESPAN".
                05  col  25  pic zzzzz9 source WS-Makespan.
            03  line + 1.
                05  col   1  pic x(20) value "ITERATIONS".
                05  col  25  pic zzzzzz9
                                      source WS-Iterations.
            03  line + 1.
                05  col   1  pic x(20) value "STRATEGY".
                05  col  25  pic x(10) source WS-Strategy-Name.
      *
        procedure division.
      *
        AA000-Main                    section.
            perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
            perform  AA010-Open-Files thru AA010-Open-Files-Exit.
            perform  AA020-Load-Header thru AA020-Load-Header-Exit.
            perform  AA030-Load-Matrix thru AA030-Load-Matrix-Exit.
            perform  AA040-Close-Input thru AA040-Close-Input-Exit.
            perform  AA050-Select-Algorithm thru
                     AA050-Select-Algorithm-Exit.
            perform  EE000-Sort-And-Report thru
                     EE000-Sort-And-Report-Exit.
            perform  AA095-Close-Files thru AA095-Close-Files-Exit.
            display  "EXCJOBS makespan             " WS-Makespan.
            display  "EXCJOBS iterations           " WS-Iterations.
            display  "EXCJOBS strategy              " WS-Strategy-Name.
            goback   returning zero.
      *
        ZZ000-Init-Ws.
            move     spaces to WS-File-Status-Combined.
            move     zero to WS-Job-Count WS-Machine-Count
                     WS-Op-Count WS-Iterations WS-Makespan
                     WS-Best-Makespan WS-Sa-Accepted WS-Sa-Rejected.
            move     spaces to WS-Strategy-Name.
            set      WS-Sort-Asc to true.
        ZZ000-Init-Ws-Exit.
            exit.
      *
        AA010-Open-Files.
            open     input EXJSI-FILE.
            if       EXJSI-STATUS not = "00"
                     display EX0010 EXJSI-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     output EXJSO-FILE.
            if       EXJSO-STATUS not = "00"
                     display EX0018 EXJSO-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
        AA010-Open-Files-Exit.
            exit.
      *
        AA020-Load-Header.
            read     EXJSI-FILE
                     at end
                     display EX0010 EXJSI-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            perform  AA021-Validate-Header thru
                     AA021-Validate-Header-Exit.
            move     JSH-Jobs to WS-Job-Count.
            move     JSH-Machines to WS-Machine-Count.
            move     JSH-Algorithm-Code to WS-Algorithm-Code.
        AA020-Load-Header-Exit.
            exit.
      *
        AA021-Validate-Header.
            if       JSH-Jobs = zero or JSH-Machines = zero
                     display EX0011
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            if       JSH-Machines > WS-Max-Machines
                     display EX0011
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            if       JSH-Jobs > WS-Max-Jobs
                     display EX0019
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
        AA021-Validate-Header-Exit.
            exit.
      *
        AA030-Load-Matrix.
            perform  AA031-Load-One-Matrix-Row thru
                     AA031-Load-One-Matrix-Row-Exit
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Job-Count.
        AA030-Load-Matrix-Exit.
            exit.
      *
        AA031-Load-One-Matrix-Row.
            read     EXJSI-FILE
                     at end
                     display EX0010 EXJSI-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            perform  AA032-Validate-One-Row thru
                     AA032-Validate-One-Row-Exit.
            perform  AA033-Store-One-Row thru AA033-Store-One-Row-Exit.
        AA031-Load-One-Matrix-Row-Exit.
            exit.
      *
        AA032-Validate-One-Row.
            perform  AA034-Validate-One-Time
                     varying WS-Mach-Sub from 1 by 1
                     until WS-Mach-Sub > WS-Machine-Count.
        AA032-Validate-One-Row-Exit.
            exit.
      *
        AA033-Store-One-Row.
            perform  AA035-Store-One-Time
                     varying WS-Mach-Sub from 1 by 1
                     until WS-Mach-Sub > WS-Machine-Count.
        AA033-Store-One-Row-Exit.
            exit.
      *
        AA034-Validate-One-Time.
            if       JSH-Row-Proc-Time (WS-Mach-Sub) = zero
                     display EX0012
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
      *
        AA035-Store-One-Time.
            move     JSH-Row-Proc-Time (WS-Mach-Sub) to
                     WS-Ptt-Time (WS-Sub-K, WS-Mach-Sub).
      *
        AA040-Close-Input.
            close    EXJSI-FILE.
        AA040-Close-Input-Exit.
            exit.
      *
      ******************************
      *  AA05n - Algorithm Selection
      ******************************
      *
        AA050-Select-Algorithm         section.
            move     zero to WS-Algo-Num.
            if       WS-Algorithm-Code = "P"
                     move 1 to WS-Algo-Num.
            if       WS-Algorithm-Code = "D"
                     move 2 to WS-Algo-Num.
            if       WS-Algorithm-Code = "R"
                     move 3 to WS-Algo-Num.
            if       WS-Algorithm-Code = "S"
                     move 4 to WS-Algo-Num.
            if       WS-Algorithm-Code = "C"
                     move 5 to WS-Algo-Num.
            if       WS-Algo-Num = zero
                     display EX0014 WS-Algorithm-Code
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            go to    AA051-Run-Spt AA052-Run-Lpt AA053-Run-Random
                     AA054-Run-Sa AA055-Run-Restart
                     depending on WS-Algo-Num.
            go to    AA050-Select-Algorithm-Exit.
        AA051-Run-Spt.
            perform  BB000-Set-Job-Order-Identity thru
                     BB000-Set-Job-Order-Identity-Exit.
            perform  BB010-Compute-Job-Totals thru
                     BB010-Compute-Job-Totals-Exit.
            set      WS-Sort-Asc to true.
            perform  BB020-Sort-Order-By-Total thru
                     BB020-Sort-Order-By-Total-Exit.
            perform  CC000-Build-Schedule thru
                     CC000-Build-Schedule-Exit.
            move     "SPT       " to WS-Strategy-Name.
            move     WS-Job-Count to WS-Iterations.
            go to    AA050-Select-Algorithm-Exit.
        AA052-Run-Lpt.
            perform  BB000-Set-Job-Order-Identity thru
                     BB000-Set-Job-Order-Identity-Exit.
            perform  BB010-Compute-Job-Totals thru
                     BB010-Compute-Job-Totals-Exit.
            set      WS-Sort-Desc to true.
            perform  BB020-Sort-Order-By-Total thru
                     BB020-Sort-Order-By-Total-Exit.
            perform  CC000-Build-Schedule thru
                     CC000-Build-Schedule-Exit.
            move     "LPT       " to WS-Strategy-Name.
            move     WS-Job-Count to WS-Iterations.
            go to    AA050-Select-Algorithm-Exit.
        AA053-Run-Random.
            perform  BB000-Set-Job-Order-Identity thru
                     BB000-Set-Job-Order-Identity-Exit.
            perform  BB030-Shuffle-Order thru BB030-Shuffle-Order-Exit.
            perform  CC000-Build-Schedule thru
                     CC000-Build-Schedule-Exit.
            move     "RANDOM    " to WS-Strategy-Name.
            move     WS-Job-Count to WS-Iterations.
            go to    AA050-Select-Algorithm-Exit.
        AA054-Run-Sa.
            perform  CC100-Run-Simulated-Annealing thru
                     CC100-Run-Simulated-Annealing-Exit.
            move     "SA        " to WS-Strategy-Name.
            go to    AA050-Select-Algorithm-Exit.
        AA055-Run-Restart.
            perform  CC200-Run-Random-Restart thru
                     CC200-Run-Random-Restart-Exit.
            move     "RESTART   " to WS-Strategy-Name.
            go to    AA050-Select-Algorithm-Exit.
        AA050-Select-Algorithm-Exit.
            exit.
      *
        AA095-Close-Files               section.
            close    EXJSO-FILE.
        AA095-Close-Files-Exit.
            exit.
      *
      ******************************
      *  BB0nn - Job-Order Builders
      ******************************
      *
        BB000-Set-Job-Order-Identity.
            perform  BB001-Set-One-Job-Identity
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Job-Count.
        BB000-Set-Job-Order-Identity-Exit.
            exit.
      *
        BB001-Set-One-Job-Identity.
            move     WS-Sub-K to WS-Ord-Job (WS-Sub-K).
      *
        BB010-Compute-Job-Totals.
            perform  BB011-Total-One-Job
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Job-Count.
        BB010-Compute-Job-Totals-Exit.
            exit.
      *
        BB011-Total-One-Job.
            move     zero to WS-Jtt-Total (WS-Sub-K).
            perform  BB012-Add-One-Machine-Time
                     varying WS-Mach-Sub from 1 by 1
                     until WS-Mach-Sub > WS-Machine-Count.
      *
        BB012-Add-One-Machine-Time.
            add      WS-Ptt-Time (WS-Sub-K, WS-Mach-Sub) to
                     WS-Jtt-Total (WS-Sub-K).
      *
      *  Small selection sort over WS-Job-Order-Table, ranking on
      *  each job's WS-Jtt-Total - the tables here never run past
      *  WS-Max-Jobs entries, so a bubble/selection pass is plenty
      *  quick enough and needs no SORT verb or work file.
      *
        BB020-Sort-Order-By-Total.
            perform  BB021-Selection-Pass
                     varying WS-Sub-I from 1 by 1
                     until WS-Sub-I > WS-Job-Count.
        BB020-Sort-Order-By-Total-Exit.
            exit.
      *
        BB021-Selection-Pass.
            move     WS-Sub-I to WS-Best-Sub.
            perform  BB022-Find-Best-From-Rest
                     varying WS-Sub-J from WS-Sub-I by 1
                     until WS-Sub-J > WS-Job-Count.
            if       WS-Best-Sub not = WS-Sub-I
                     perform BB023-Swap-Two-Jobs thru
                             BB023-Swap-Two-Jobs-Exit.
      *
        BB022-Find-Best-From-Rest.
            if       WS-Sort-Desc
                     if WS-Jtt-Total (WS-Ord-Job (WS-Sub-J)) >
                        WS-Jtt-Total (WS-Ord-Job (WS-Best-Sub))
                             move WS-Sub-J to WS-Best-Sub
            else
                     if WS-Jtt-Total (WS-Ord-Job (WS-Sub-J)) <
                        WS-Jtt-Total (WS-Ord-Job (WS-Best-Sub))
                             move WS-Sub-J to WS-Best-Sub.
      *
        BB023-Swap-Two-Jobs.
            move     WS-Ord-Job (WS-Sub-I) to WS-Swap-Job.
            move     WS-Ord-Job (WS-Best-Sub) to
                     WS-Ord-Job (WS-Sub-I).
            move     WS-Swap-Job to WS-Ord-Job (WS-Best-Sub).
        BB023-Swap-Two-Jobs-Exit.
            exit.
      *
      *  Fisher-Yates style shuffle for the greedy-random branch and
      *  every random-restart generation - runs the table back to
      *  front so each position is only ever swapped once.
      *
        BB030-Shuffle-Order.
            perform  BB031-Shuffle-One-Position
                     varying WS-Sub-K from WS-Job-Count by -1
                     until WS-Sub-K < 2.
        BB030-Shuffle-Order-Exit.
            exit.
      *
        BB031-Shuffle-One-Position.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Rnd-Sub = (WS-Rng-Fraction * WS-Sub-K) + 1.
            move     WS-Ord-Job (WS-Sub-K) to WS-Swap-Job.
            move     WS-Ord-Job (WS-Rnd-Sub) to
                     WS-Ord-Job (WS-Sub-K).
            move     WS-Swap-Job to WS-Ord-Job (WS-Rnd-Sub).
      *
      ******************************
      *  CC0nn - Common Schedule Builder
      ******************************
      *
      *  Shared by every strategy - each job visits the machines in
      *  matrix-column order, the visit starting whenever both the
      *  machine and the job itself are free.  Only WS-Job-Order-Table
      *  differs between callers.
      *
        CC000-Build-Schedule            section.
            move     zero to WS-Op-Count.
            perform  CC001-Zero-One-Machine
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Machine-Count.
            perform  CC002-Zero-One-Job
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Job-Count.
            perform  CC010-Schedule-One-Machine
                     varying WS-Mach-Sub from 1 by 1
                     until WS-Mach-Sub > WS-Machine-Count.
            move     WS-Mav-Time (WS-Machine-Count) to WS-Makespan.
        CC000-Build-Schedule-Exit.
            exit.
      *
        CC001-Zero-One-Machine.
            move     zero to WS-Mav-Time (WS-Sub-K).
      *
        CC002-Zero-One-Job.
            move     zero to WS-Jav-Time (WS-Sub-K).
      *
        CC010-Schedule-One-Machine.
            perform  CC011-Schedule-One-Visit
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Job-Count.
      *
        CC011-Schedule-One-Visit.
            move     WS-Ord-Job (WS-Sub-K) to WS-Cur-Job.
            move     WS-Ptt-Time (WS-Cur-Job, WS-Mach-Sub) to
                     WS-Cur-Duration.
            if       WS-Mav-Time (WS-Mach-Sub) >
                     WS-Jav-Time (WS-Cur-Job)
                     move WS-Mav-Time (WS-Mach-Sub) to WS-Cur-Start
            else
                     move WS-Jav-Time (WS-Cur-Job) to WS-Cur-Start.
            compute  WS-Cur-End = WS-Cur-Start + WS-Cur-Duration.
            move     WS-Cur-End to WS-Mav-Time (WS-Mach-Sub).
            move     WS-Cur-End to WS-Jav-Time (WS-Cur-Job).
            add      1 to WS-Op-Count.
            move     WS-Cur-Job to WS-Sch-Job (WS-Op-Count).
            move     WS-Mach-Sub to WS-Sch-Machine (WS-Op-Count).
            move     WS-Cur-Start to WS-Sch-Start (WS-Op-Count).
            move     WS-Cur-Duration to
                     WS-Sch-Duration (WS-Op-Count).
      *
      ******************************
      *  CC1nn - Simulated Annealing
      ******************************
      *
        CC100-Run-Simulated-Annealing   section.
            perform  BB000-Set-Job-Order-Identity thru
                     BB000-Set-Job-Order-Identity-Exit.
            perform  BB030-Shuffle-Order thru BB030-Shuffle-Order-Exit.
            perform  CC000-Build-Schedule thru
                     CC000-Build-Schedule-Exit.
            move     WS-Makespan to WS-Best-Makespan.
            move     WS-Makespan to WS-Sa-Current-Makespan.
            move     WS-Job-Order-Table to WS-Best-Order-Table.
            move     WS-Sa-Init-Temp to WS-Sa-Temp.
            move     zero to WS-Iterations WS-Sa-Accepted
                     WS-Sa-Rejected.
            perform  CC110-Sa-One-Iteration
                     until WS-Sa-Temp < WS-Sa-Min-Temp
                     or WS-Iterations >= WS-Sa-Max-Iter.
            move     WS-Best-Order-Table to WS-Job-Order-Table.
            perform  CC000-Build-Schedule thru
                     CC000-Build-Schedule-Exit.
        CC100-Run-Simulated-Annealing-Exit.
            exit.
      *
        CC110-Sa-One-Iteration.
            add      1 to WS-Iterations.
            move     WS-Job-Order-Table to WS-Prev-Order-Table.
            perform  DD000-Swap-Two-Positions thru
                     DD000-Swap-Two-Positions-Exit.
            perform  CC000-Build-Schedule thru
                     CC000-Build-Schedule-Exit.
            perform  DD010-Accept-Or-Reject thru
                     DD010-Accept-Or-Reject-Exit.
            compute  WS-Sa-Temp = WS-Sa-Temp * WS-Sa-Cooling-Rate.
      *
      ******************************
      *  CC2nn - Random-Restart (ACO Placeholder)
      ******************************
      *
      *  Stands in for the ant-colony strategy the shop wants
      *  eventually - repeated independent random permutations,
      *  keeping only the best makespan found across the run.
      *
        CC200-Run-Random-Restart        section.
            perform  BB000-Set-Job-Order-Identity thru
                     BB000-Set-Job-Order-Identity-Exit.
            perform  BB030-Shuffle-Order thru BB030-Shuffle-Order-Exit.
            perform  CC000-Build-Schedule thru
                     CC000-Build-Schedule-Exit.
            move     WS-Makespan to WS-Best-Makespan.
            move     WS-Job-Order-Table to WS-Best-Order-Table.
            move     1 to WS-Iterations.
            perform  CC210-Restart-One-Generation
                     until WS-Iterations >= WS-Restart-Max-Gen.
            move     WS-Best-Order-Table to WS-Job-Order-Table.
            perform  CC000-Build-Schedule thru
                     CC000-Build-Schedule-Exit.
        CC200-Run-Random-Restart-Exit.
            exit.
      *
        CC210-Restart-One-Generation.
            add      1 to WS-Iterations.
            perform  BB000-Set-Job-Order-Identity thru
                     BB000-Set-Job-Order-Identity-Exit.
            perform  BB030-Shuffle-Order thru BB030-Shuffle-Order-Exit.
            perform  CC000-Build-Schedule thru
                     CC000-Build-Schedule-Exit.
            if       WS-Makespan < WS-Best-Makespan
                     move WS-Makespan to WS-Best-Makespan
                     move WS-Job-Order-Table to WS-Best-Order-Table.
      *
      ******************************
      *  DD0nn - SA Perturb / Accept / Reject
      ******************************
      *
        DD000-Swap-Two-Positions.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Pos-A = (WS-Rng-Fraction * WS-Job-Count) + 1.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Pos-B = (WS-Rng-Fraction * WS-Job-Count) + 1.
            if       WS-Pos-A = WS-Pos-B
                     if WS-Pos-B = WS-Job-Count
                          subtract 1 from WS-Pos-B
                     else
                          add 1 to WS-Pos-B.
            move     WS-Ord-Job (WS-Pos-A) to WS-Swap-Job.
            move     WS-Ord-Job (WS-Pos-B) to WS-Ord-Job (WS-Pos-A).
            move     WS-Swap-Job to WS-Ord-Job (WS-Pos-B).
        DD000-Swap-Two-Positions-Exit.
            exit.
      *
        DD010-Accept-Or-Reject.
            compute  WS-Sa-Delta = WS-Makespan - WS-Sa-Current-Makespan.
            if       WS-Sa-Delta <= zero
                     perform DD011-Sa-Accept thru DD011-Sa-Accept-Exit
                     go to DD010-Accept-Or-Reject-Exit.
            perform  DD012-Sa-Maybe-Accept thru
                     DD012-Sa-Maybe-Accept-Exit.
        DD010-Accept-Or-Reject-Exit.
            exit.
      *
        DD011-Sa-Accept.
            move     WS-Makespan to WS-Sa-Current-Makespan.
            add      1 to WS-Sa-Accepted.
            if       WS-Makespan < WS-Best-Makespan
                     perform DD013-Save-Best thru DD013-Save-Best-Exit.
        DD011-Sa-Accept-Exit.
            exit.
      *
        DD012-Sa-Maybe-Accept.
            if       WS-Sa-Temp = zero
                     perform DD014-Sa-Reject thru DD014-Sa-Reject-Exit
                     go to DD012-Sa-Maybe-Accept-Exit.
            compute  WS-Exp-X = WS-Sa-Delta / WS-Sa-Temp
                     on size error move 99999.9999 to WS-Exp-X.
            perform  ZZ950-Exp-Series thru ZZ950-Exp-Series-Exit.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            if       WS-Rng-Fraction < WS-Exp-Result
                     perform DD011-Sa-Accept thru DD011-Sa-Accept-Exit
            else
                     perform DD014-Sa-Reject thru DD014-Sa-Reject-Exit.
        DD012-Sa-Maybe-Accept-Exit.
            exit.
      *
        DD013-Save-Best.
            move     WS-Makespan to WS-Best-Makespan.
            move     WS-Job-Order-Table to WS-Best-Order-Table.
        DD013-Save-Best-Exit.
            exit.
      *
        DD014-Sa-Reject.
            move     WS-Sa-Current-Makespan to WS-Makespan.
            move     WS-Prev-Order-Table to WS-Job-Order-Table.
            add      1 to WS-Sa-Rejected.
        DD014-Sa-Reject-Exit.
            exit.
      *
      ******************************
      *  EE0nn - Sort And Print
      ******************************
      *
        EE000-Sort-And-Report            section.
            initiate  Jobshop-Schedule-Report.
            sort      EXSRT-FILE
                      on ascending key JSH-Op-Job JSH-Op-Machine
                      input procedure  EE010-Release-Operations thru
                                       EE010-Release-Operations-Exit
                      output procedure EE020-Return-Operations thru
                                       EE020-Return-Operations-Exit.
            terminate Jobshop-Schedule-Report.
        EE000-Sort-And-Report-Exit.
            exit.
      *
        EE010-Release-Operations.
            perform  EE011-Release-One-Operation
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Op-Count.
        EE010-Release-Operations-Exit.
            exit.
      *
        EE011-Release-One-Operation.
            move     zero to JSH-Operation-Entry.
            move     WS-Sch-Job (WS-Sub-K) to JSH-Op-Job.
            move     WS-Sch-Machine (WS-Sub-K) to JSH-Op-Machine.
            move     WS-Sch-Start (WS-Sub-K) to JSH-Op-Start.
            move     WS-Sch-Duration (WS-Sub-K) to JSH-Op-Duration.
            release  JSH-Operation-Entry.
      *
        EE020-Return-Operations.
            perform  EE021-Return-One-Operation thru
                     EE021-Return-One-Operation-Exit
                     until WS-No-More-Sort-Rec.
        EE020-Return-Operations-Exit.
            exit.
      *
        EE021-Return-One-Operation.
            return   EXSRT-FILE
                     at end
                     set WS-No-More-Sort-Rec to true
                     go to EE021-Return-One-Operation-Exit.
            perform  EE030-Build-Report-Line thru
                     EE030-Build-Report-Line-Exit.
            generate JBR-Detail-Line.
        EE021-Return-One-Operation-Exit.
            exit.
      *
        EE030-Build-Report-Line.
            move     JSH-Op-Job to WS-Rpt-Job.
            move     JSH-Op-Machine to WS-Rpt-Machine.
            move     JSH-Op-Start to WS-Rpt-Start.
            move     JSH-Op-Duration to WS-Rpt-Duration.
            compute  WS-Rpt-End = JSH-Op-Start + JSH-Op-Duration.
        EE030-Build-Report-Line-Exit.
            exit.
      *
        ZZ990-Abort.
            display  SY001.
            goback   returning 16.
        ZZ990-Abort-Exit.
            exit.
      *
        copy "pcexrng.cob".
        copy "pcexexp.cob".
      *
