      *******************************************
      *  Select Clause - Proctor File              *
      *******************************************
      * 03/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXPRC-FILE   assign       EXPRC-FILE-NAME
                                 organization line sequential
                                 status       EXPRC-STATUS.
      *
