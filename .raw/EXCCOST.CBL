       identification division.
       program-id.              EXCCOST.
       author.                  Vincent B Coen FBCS, FIDM, FIDPM.
       installation.            Applewood Computers.
       date-written.            25/11/88.
       date-compiled.
       security.
      *
      *  Copyright (C) 2025 Vincent B Coen and contributors
      *
      *  This program is free software: you can redistribute it
      *  and/or modify it under the terms of the GNU General Public
      *  License as published by the Free Software Foundation,
      *  either version 3 of the License, or (at your option) any
      *  later version.
      *
      *  This program is distributed in the hope it will be useful,
      *  but WITHOUT ANY WARRANTY - without even the implied
      *  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
      *  PURPOSE.  See the GNU General Public License for details.
      *
      *******************************************************
      *                                                     *
      *   EXCCOST - Timetable Scoring Engine (Called)       *
      *      Full 9-Component And Fast 3-Component          *
      *                                                     *
      *******************************************************
      *
      *  Remarks -
      *    Called by EXCSA, EXCPSO and EXCRPT with the current
      *    in-memory timetable, room and proctor tables and the
      *    control card, and returns the nine cost components,
      *    their total and a feasibility flag.  LK-Cost-Mode
      *    selects which components run -
      *      "F" full  - all nine components (final scoring,
      *                  EXCRPT's summary block).
      *      "S" fast  - components 1-3 only, the hard
      *                  constraints, for the SA/PSO inner loop.
      *    Nothing here reads or writes a file - every table is
      *    passed by the caller on the CALL statement.
      *
      *  Version           2.0.00
      *  Called modules     none
      *  Functions used     none - see pcexdat.cob for the weekday
      *                     routine used by component 8.
      *  Files used         none
      *  Error messages     none
      *
      *  Changes -
      * 25/11/88 vbc - 1.0.00 Created.
      * 03/12/88 vbc - .1 Component 6 utilisation rounding tightened
      *                to 4 decimal places before the 5.00 multiply.
      * 14/12/88 vbc - .2 Component 8/9 visited-flag scan added so a
      *                (proctor,week) or (proctor,day) group is only
      *                priced once, not once per member - EX0009.
      * 18/12/88 vbc - .3 Component 4 was flagging a mismatch on plain
      *                case or leading-blank differences between the
      *                Room and Timetable location text - now trimmed
      *                and folded to upper-case before the compare.
      * 08/08/91 krl - .4 Unparseable time now counted as no overlap
      *                per user's memo, was scoring a false conflict.
      * 20/09/98 pjt - 2.0.00 Year 2000 review of the week/day
      *                grouping - Cal-Ccyy is 4 digits throughout,
      *                no century assumption anywhere in this module.
      * 11/01/99 pjt - .1 Re-run of above against 1999/2000 boundary
      *                exam dates - certified Y2K compliant.
      * 02/02/02 vbc - .2 Overcapacity now flags an unknown room even
      *                when Room field is spaces, not just no match.
      *
      *******************************************************
      *
       environment division.
       configuration section.
       special-names.
           C01 is TOP-OF-FORM.
      *
       data division.
       working-storage section.
       77  WS-Prog-Name              pic x(20) value
                                      "EXCCOST (2.0.00)".
       77  WS-Sub-I                  pic 9(4)      comp value zero.
       77  WS-Sub-J                  pic 9(4)      comp value zero.
       77  WS-Room-Sub               pic 9(4)      comp value zero.
       77  WS-Start-1                pic 9(4)      comp value zero.
       77  WS-Start-2                pic 9(4)      comp value zero.
       77  WS-End-1                  pic 9(4)      comp value zero.
       77  WS-End-2                  pic 9(4)      comp value zero.
       77  WS-Overflow               pic s9(4)     comp value zero.
       copy "wsexcom.cob".
      *
       01  WS-Time-Field             pic x(5).
       01  WS-Time-Parts redefines WS-Time-Field.
           03  WS-Time-Hh            pic 99.
           03  filler                pic x.
           03  WS-Time-Mm            pic 99.
      *
       01  WS-Time-Valid-Sw          pic x     value "N".
           88  WS-Time-Is-Valid          value "Y".
      *
       01  WS-Room-Found-Sw          pic x     value "N".
           88  WS-Room-Was-Found         value "Y".
       01  WS-Found-Capacity         pic 9(4)      comp value zero.
       01  WS-Found-Location         pic x(10)     value spaces.
      *
      *  Scratch fields for the component-4 location compare - the
      *  raw Room/Timetable location text is trimmed of leading
      *  blanks and case-folded here before it is judged a mismatch,
      *  per the 18/12/88 note below.
      *
       77  WS-Loc-Scan-Sub           pic 99        comp value zero.
       01  WS-Loc-Trim-Grp.
           03  WS-Loc-Trim-Src       pic x(10)     value spaces.
           03  WS-Loc-Trim-Dst       pic x(10)     value spaces.
           03  filler                pic x.
       01  WS-Loc-Fold-Grp.
           03  WS-Loc-Fold-A         pic x(10)     value spaces.
           03  WS-Loc-Fold-B         pic x(10)     value spaces.
           03  filler                pic x.
      *
       01  WS-Utilization            pic 9v9(4).
       01  WS-Underutil-Add          pic s9(7)v99.
      *
       01  WS-Monday-1               pic x(10)     value spaces.
       01  WS-Monday-2               pic x(10)     value spaces.
       01  WS-Group-Count            pic 9(5)      comp value zero.
       01  WS-Distinct-Rooms         pic 9(4)      comp value zero.
      *
       01  WS-Visited-Group.
           03  WS-Visited-Flag       occurs 2000 times
                                     pic x.
       01  WS-Visited-Combined redefines WS-Visited-Group
                                     pic x(2000).
      *
       linkage section.
       01  LK-Cost-Mode              pic x.
           88  LK-Mode-Full              value "F".
           88  LK-Mode-Fast              value "S".
       01  LK-Timetable-Count        pic 9(6)      comp.
       copy "wsexttt.cob".
       01  LK-Room-Count             pic 9(4)      comp.
       copy "wsexrmt.cob".
       01  LK-Proctor-Count          pic 9(4)      comp.
       copy "wsexprt.cob".
       copy "wsexcfg.cob".
       copy "wsexcst.cob".
       01  CST-Cost-Result-Dump redefines CST-Cost-Result
                                     pic x(93).
      *                                 diagnostic dump only, see
      *                                 ZZ970-Dump-Cost - not called
      *                                 unless UPSI-0 is set on.
      *
       procedure division using LK-Cost-Mode
                                 LK-Timetable-Count
                                 TTT-Timetable-Table
                                 LK-Room-Count
                                 RMT-Room-Table
                                 LK-Proctor-Count
                                 PRT-Proctor-Table
                                 CFG-Control-Record
                                 CST-Cost-Result.
      *
       AA000-Main                    section.
           perform  ZZ000-Init-Result thru ZZ000-Init-Result-Exit.
           perform  BB010-Room-Conflicts thru
                    BB010-Room-Conflicts-Exit.
           perform  BB020-Overcapacity thru BB020-Overcapacity-Exit.
           perform  BB030-Proctor-Conflicts thru
                    BB030-Proctor-Conflicts-Exit.
           if       LK-Mode-Full
                    perform BB040-Location-Mismatch thru
                            BB040-Location-Mismatch-Exit
                    perform BB050-Unscheduled thru
                            BB050-Unscheduled-Exit
                    perform BB060-Underutilization thru
                            BB060-Underutilization-Exit
                    perform BB070-Session-Distance thru
                            BB070-Session-Distance-Exit
                    perform BB080-Weekly-Workload thru
                            BB080-Weekly-Workload-Exit
                    perform BB090-Daily-Workload thru
                            BB090-Daily-Workload-Exit.
           perform  BB999-Total-And-Feasible thru
                    BB999-Total-And-Feasible-Exit.
           goback.
      *
       ZZ000-Init-Result.
           move     zero to CST-Room-Conflict CST-Overcapacity
                    CST-Proctor-Conflict CST-Location-Mismatch
                    CST-Unscheduled CST-Underutilization
                    CST-Session-Distance CST-Weekly-Workload
                    CST-Daily-Workload CST-Total-Cost.
           move     "N" to CST-Feasible-Flag.
       ZZ000-Init-Result-Exit.
           exit.
      *
      *----------------------------------------------------------
      *  Component 1 - Room conflicts (hard, 1000.00 a pair).
      *----------------------------------------------------------
       BB010-Room-Conflicts.
           perform  varying WS-Sub-I from 1 by 1
                    until WS-Sub-I > LK-Timetable-Count
                    perform BB011-Scan-Room-Partners
                       varying WS-Sub-J from WS-Sub-I by 1
                       until WS-Sub-J > LK-Timetable-Count.
       BB010-Room-Conflicts-Exit.
           exit.
      *
       BB011-Scan-Room-Partners.
           if       WS-Sub-J not = WS-Sub-I
                    and TTT-Room (WS-Sub-I) not = spaces
                    and TTT-Room (WS-Sub-I) = TTT-Room (WS-Sub-J)
                    and TTT-Date (WS-Sub-I) = TTT-Date (WS-Sub-J)
                    perform ZZ100-Time-Overlap thru
                            ZZ100-Time-Overlap-Exit
                    if      WS-Time-Is-Valid
                            add 1000.00 to CST-Room-Conflict.
      *
      *----------------------------------------------------------
      *  Component 2 - Room overcapacity (hard, 500.00 base).
      *----------------------------------------------------------
       BB020-Overcapacity.
           perform  varying WS-Sub-I from 1 by 1
                    until WS-Sub-I > LK-Timetable-Count
                    perform BB021-Check-One-Room.
       BB020-Overcapacity-Exit.
           exit.
      *
       BB021-Check-One-Room.
           perform  ZZ200-Find-Room thru ZZ200-Find-Room-Exit.
           if       not WS-Room-Was-Found
                    add 500.00 to CST-Overcapacity
           else
                    if TTT-Students (WS-Sub-I) > WS-Found-Capacity
                       compute WS-Overflow =
                               TTT-Students (WS-Sub-I) -
                               WS-Found-Capacity
                       compute CST-Overcapacity rounded =
                               CST-Overcapacity +
                               500.00 * (1 + (WS-Overflow / 10)).
      *
       ZZ200-Find-Room.
           move     "N" to WS-Room-Found-Sw.
           move     zero to WS-Found-Capacity.
           move     spaces to WS-Found-Location.
           if       TTT-Room (WS-Sub-I) not = spaces
                    perform ZZ201-Scan-Room-Table
                       varying WS-Room-Sub from 1 by 1
                       until WS-Room-Sub > LK-Room-Count
                          or WS-Room-Was-Found.
       ZZ200-Find-Room-Exit.
           exit.
      *
       ZZ201-Scan-Room-Table.
           if       RMT-Room-Id (WS-Room-Sub) =
                    TTT-Room (WS-Sub-I)
                    set WS-Room-Was-Found to true
                    move RMT-Capacity (WS-Room-Sub) to
                         WS-Found-Capacity
                    move RMT-Location (WS-Room-Sub) to
                         WS-Found-Location.
      *
      *----------------------------------------------------------
      *  Component 3 - Proctor conflicts (hard, 1000.00 a pair).
      *----------------------------------------------------------
       BB030-Proctor-Conflicts.
           perform  varying WS-Sub-I from 1 by 1
                    until WS-Sub-I > LK-Timetable-Count
                    perform BB031-Scan-Proctor-Partners
                       varying WS-Sub-J from WS-Sub-I by 1
                       until WS-Sub-J > LK-Timetable-Count.
       BB030-Proctor-Conflicts-Exit.
           exit.
      *
       BB031-Scan-Proctor-Partners.
           if       WS-Sub-J not = WS-Sub-I
                    and TTT-Proctor (WS-Sub-I) not = spaces
                    and TTT-Proctor (WS-Sub-I) =
                        TTT-Proctor (WS-Sub-J)
                    and TTT-Date (WS-Sub-I) = TTT-Date (WS-Sub-J)
                    perform ZZ100-Time-Overlap thru
                            ZZ100-Time-Overlap-Exit
                    if      WS-Time-Is-Valid
                            add 1000.00 to CST-Proctor-Conflict.
      *
      *----------------------------------------------------------
      *  Component 4 - Location mismatch (soft, 50.00).
      *----------------------------------------------------------
       BB040-Location-Mismatch.
           perform  varying WS-Sub-I from 1 by 1
                    until WS-Sub-I > LK-Timetable-Count
                    perform BB041-Check-One-Location.
       BB040-Location-Mismatch-Exit.
           exit.
      *
       BB041-Check-One-Location.
           perform  ZZ200-Find-Room thru ZZ200-Find-Room-Exit.
           if       WS-Room-Was-Found
                    perform ZZ205-Fold-Locations thru
                            ZZ205-Fold-Locations-Exit
                    if      WS-Loc-Fold-A not = WS-Loc-Fold-B
                            add 50.00 to CST-Location-Mismatch.
      *
      *  Component 4 must compare campus/location text case-
      *  insensitively and ignoring leading blanks - a Room record
      *  keyed up in mixed case, or a Timetable location carried in
      *  from an older run, must not price as a false mismatch.
      *
       ZZ205-Fold-Locations.
           move     WS-Found-Location to WS-Loc-Trim-Src.
           perform  ZZ207-Left-Justify thru ZZ207-Left-Justify-Exit.
           move     WS-Loc-Trim-Dst to WS-Loc-Fold-A.
           move     TTT-Location (WS-Sub-I) to WS-Loc-Trim-Src.
           perform  ZZ207-Left-Justify thru ZZ207-Left-Justify-Exit.
           move     WS-Loc-Trim-Dst to WS-Loc-Fold-B.
           inspect  WS-Loc-Fold-A converting
                    "abcdefghijklmnopqrstuvwxyz" to
                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           inspect  WS-Loc-Fold-B converting
                    "abcdefghijklmnopqrstuvwxyz" to
                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
       ZZ205-Fold-Locations-Exit.
           exit.
      *
      *  Strips leading blanks off WS-Loc-Trim-Src into WS-Loc-Trim-
      *  Dst - trailing blanks need no attention since two pic x(10)
      *  fields already compare equal there.
      *
       ZZ207-Left-Justify.
           move     spaces to WS-Loc-Trim-Dst.
           perform  ZZ208-Scan-One-Position
                    varying WS-Loc-Scan-Sub from 1 by 1
                    until WS-Loc-Scan-Sub > 10.
       ZZ207-Left-Justify-Exit.
           exit.
      *
       ZZ208-Scan-One-Position.
           if       WS-Loc-Trim-Dst = spaces
                    and WS-Loc-Trim-Src (WS-Loc-Scan-Sub:1) not = space
                    move WS-Loc-Trim-Src (WS-Loc-Scan-Sub:)
                         to WS-Loc-Trim-Dst.
      *
      *----------------------------------------------------------
      *  Component 5 - Unscheduled course (2000.00).
      *----------------------------------------------------------
       BB050-Unscheduled.
           perform  varying WS-Sub-I from 1 by 1
                    until WS-Sub-I > LK-Timetable-Count
                    perform BB051-Check-One-Sitting.
       BB050-Unscheduled-Exit.
           exit.
      *
       BB051-Check-One-Sitting.
           if       TTT-Date (WS-Sub-I) = spaces
                    or TTT-Time (WS-Sub-I) = spaces
                    or TTT-Room (WS-Sub-I) = spaces
                    add 2000.00 to CST-Unscheduled.
      *
      *----------------------------------------------------------
      *  Component 6 - Room under-utilization (soft, 5.00 base).
      *----------------------------------------------------------
       BB060-Underutilization.
           perform  varying WS-Sub-I from 1 by 1
                    until WS-Sub-I > LK-Timetable-Count
                    perform BB061-Check-One-Utilization.
       BB060-Underutilization-Exit.
           exit.
      *
       BB061-Check-One-Utilization.
           perform  ZZ200-Find-Room thru ZZ200-Find-Room-Exit.
           if       WS-Room-Was-Found and WS-Found-Capacity > zero
                    compute WS-Utilization rounded =
                            TTT-Students (WS-Sub-I) /
                            WS-Found-Capacity
                    if WS-Utilization < 0.5
                       compute WS-Underutil-Add rounded =
                               5.00 * (1 - WS-Utilization) *
                               WS-Found-Capacity
                       add WS-Underutil-Add to
                           CST-Underutilization.
      *
      *----------------------------------------------------------
      *  Component 7 - Session room-distance (soft, 2.00 a room).
      *  Kept per spec although it is always nil while every split
      *  sitting carries its own unique Course-Id - see EX0007.
      *----------------------------------------------------------
       BB070-Session-Distance.
           move     spaces to WS-Visited-Combined.
           perform  varying WS-Sub-I from 1 by 1
                    until WS-Sub-I > LK-Timetable-Count
                    perform BB071-Group-One-Course.
       BB070-Session-Distance-Exit.
           exit.
      *
       BB071-Group-One-Course.
           if       WS-Visited-Flag (WS-Sub-I) not = "Y"
                    perform BB073-Score-One-Course-Group thru
                            BB073-Score-One-Course-Group-Exit.
      *
       BB073-Score-One-Course-Group.
           set      WS-Visited-Flag (WS-Sub-I) to "Y".
           move     zero to WS-Distinct-Rooms.
           move     TTT-Room (WS-Sub-I) to WS-Found-Location.
           if       TTT-Room (WS-Sub-I) not = spaces
                    move 1 to WS-Distinct-Rooms.
           perform  BB072-Scan-Course-Partners
                    varying WS-Sub-J from WS-Sub-I by 1
                    until WS-Sub-J > LK-Timetable-Count.
           if       WS-Distinct-Rooms > 1
                    compute CST-Session-Distance =
                            CST-Session-Distance +
                            2.00 * (WS-Distinct-Rooms - 1).
       BB073-Score-One-Course-Group-Exit.
           exit.
      *
       BB072-Scan-Course-Partners.
           if       WS-Sub-J not = WS-Sub-I
                    and WS-Visited-Flag (WS-Sub-J) not = "Y"
                    and TTT-Course-Id (WS-Sub-J) =
                        TTT-Course-Id (WS-Sub-I)
                    set WS-Visited-Flag (WS-Sub-J) to "Y"
                    if TTT-Room (WS-Sub-J) not = spaces
                       and TTT-Room (WS-Sub-J) not =
                           WS-Found-Location
                       add 1 to WS-Distinct-Rooms.
      *
      *----------------------------------------------------------
      *  Component 8 - Proctor weekly workload (200.00/excess).
      *----------------------------------------------------------
       BB080-Weekly-Workload.
           move     spaces to WS-Visited-Combined.
           perform  varying WS-Sub-I from 1 by 1
                    until WS-Sub-I > LK-Timetable-Count
                    perform BB081-Group-One-Week.
       BB080-Weekly-Workload-Exit.
           exit.
      *
       BB081-Group-One-Week.
           if       WS-Visited-Flag (WS-Sub-I) not = "Y"
                    and TTT-Proctor (WS-Sub-I) not = spaces
                    set WS-Visited-Flag (WS-Sub-I) to "Y"
                    move TTT-Date (WS-Sub-I) to WS-Cal-Text-Date
                    perform ZZ300-Monday-Of thru
                            ZZ300-Monday-Of-Exit
                    move WS-Cal-Text-Date to WS-Monday-1
                    move 1 to WS-Group-Count
                    perform BB082-Scan-Week-Partners
                       varying WS-Sub-J from WS-Sub-I by 1
                       until WS-Sub-J > LK-Timetable-Count
                    if WS-Group-Count > Cfg-Max-Exams-Per-Week
                       compute CST-Weekly-Workload =
                               CST-Weekly-Workload +
                               (WS-Group-Count -
                                Cfg-Max-Exams-Per-Week) * 200.00.
      *
       BB082-Scan-Week-Partners.
           if       WS-Sub-J not = WS-Sub-I
                    and WS-Visited-Flag (WS-Sub-J) not = "Y"
                    and TTT-Proctor (WS-Sub-J) =
                        TTT-Proctor (WS-Sub-I)
                    move TTT-Date (WS-Sub-J) to WS-Cal-Text-Date
                    perform ZZ300-Monday-Of thru
                            ZZ300-Monday-Of-Exit
                    move WS-Cal-Text-Date to WS-Monday-2
                    if WS-Monday-2 = WS-Monday-1
                       set WS-Visited-Flag (WS-Sub-J) to "Y"
                       add 1 to WS-Group-Count.
      *
      *----------------------------------------------------------
      *  Component 9 - Proctor daily workload (100.00/excess).
      *----------------------------------------------------------
       BB090-Daily-Workload.
           move     spaces to WS-Visited-Combined.
           perform  varying WS-Sub-I from 1 by 1
                    until WS-Sub-I > LK-Timetable-Count
                    perform BB091-Group-One-Day.
       BB090-Daily-Workload-Exit.
           exit.
      *
       BB091-Group-One-Day.
           if       WS-Visited-Flag (WS-Sub-I) not = "Y"
                    and TTT-Proctor (WS-Sub-I) not = spaces
                    set WS-Visited-Flag (WS-Sub-I) to "Y"
                    move 1 to WS-Group-Count
                    perform BB092-Scan-Day-Partners
                       varying WS-Sub-J from WS-Sub-I by 1
                       until WS-Sub-J > LK-Timetable-Count
                    if WS-Group-Count > Cfg-Max-Exams-Per-Day
                       compute CST-Daily-Workload =
                               CST-Daily-Workload +
                               (WS-Group-Count -
                                Cfg-Max-Exams-Per-Day) * 100.00.
      *
       BB092-Scan-Day-Partners.
           if       WS-Sub-J not = WS-Sub-I
                    and WS-Visited-Flag (WS-Sub-J) not = "Y"
                    and TTT-Proctor (WS-Sub-J) =
                        TTT-Proctor (WS-Sub-I)
                    and TTT-Date (WS-Sub-J) = TTT-Date (WS-Sub-I)
                    set WS-Visited-Flag (WS-Sub-J) to "Y"
                    add 1 to WS-Group-Count.
      *
      *----------------------------------------------------------
      *  Totals and feasibility.
      *----------------------------------------------------------
       BB999-Total-And-Feasible.
           compute  CST-Total-Cost =
                    CST-Room-Conflict + CST-Overcapacity +
                    CST-Proctor-Conflict + CST-Location-Mismatch +
                    CST-Unscheduled + CST-Underutilization +
                    CST-Session-Distance + CST-Weekly-Workload +
                    CST-Daily-Workload.
           if       CST-Room-Conflict = zero
                    and CST-Overcapacity = zero
                    and CST-Proctor-Conflict = zero
                    move "Y" to CST-Feasible-Flag
           else
                    move "N" to CST-Feasible-Flag.
       BB999-Total-And-Feasible-Exit.
           exit.
      *
      *----------------------------------------------------------
      *  Shared helpers.
      *----------------------------------------------------------
       ZZ100-Time-Overlap.
           move     "N" to WS-Time-Valid-Sw.
           move     TTT-Time (WS-Sub-I) to WS-Time-Field.
           if       WS-Time-Hh is not numeric
                    or WS-Time-Mm is not numeric
                    go to ZZ100-Time-Overlap-Exit.
           compute  WS-Start-1 = WS-Time-Hh * 60 + WS-Time-Mm.
           move     TTT-Time (WS-Sub-J) to WS-Time-Field.
           if       WS-Time-Hh is not numeric
                    or WS-Time-Mm is not numeric
                    go to ZZ100-Time-Overlap-Exit.
           compute  WS-Start-2 = WS-Time-Hh * 60 + WS-Time-Mm.
           compute  WS-End-1 = WS-Start-1 + TTT-Duration (WS-Sub-I).
           compute  WS-End-2 = WS-Start-2 + TTT-Duration (WS-Sub-J).
           if       WS-Start-1 < WS-End-2 and WS-Start-2 < WS-End-1
                    set WS-Time-Is-Valid to true.
       ZZ100-Time-Overlap-Exit.
           exit.
      *
      *  Monday-on-or-before the date already sitting in
      *  WS-Cal-Text-Date - result left back in the same field.
      *  Walks a day at a time through ZZ312-Decrement-One-Day,
      *  the mirror image of ZZ940-Next-Date in pcexdat.cob.
      *
       ZZ300-Monday-Of.
           move     WS-Cal-Text-Ccyy to WS-Cal-Ccyy.
           move     WS-Cal-Text-Mm to WS-Cal-Mm.
           move     WS-Cal-Text-Dd to WS-Cal-Dd.
           perform  ZZ910-Leap-Test thru ZZ910-Leap-Test-Exit.
           perform  ZZ920-Julian-Day thru ZZ920-Julian-Day-Exit.
           perform  ZZ930-Day-Of-Week thru ZZ930-Day-Of-Week-Exit.
           if       WS-Cal-Weekday not = zero
                    perform ZZ312-Decrement-One-Day
                       WS-Cal-Weekday times.
           move     WS-Cal-Ccyy to WS-Cal-Text-Ccyy.
           move     WS-Cal-Mm to WS-Cal-Text-Mm.
           move     WS-Cal-Dd to WS-Cal-Text-Dd.
       ZZ300-Monday-Of-Exit.
           exit.
      *
       ZZ312-Decrement-One-Day.
           subtract 1 from WS-Cal-Dd.
           if       WS-Cal-Dd = zero
                    perform ZZ313-Roll-Back-Month thru
                            ZZ313-Roll-Back-Month-Exit.
      *
       ZZ313-Roll-Back-Month.
           subtract 1 from WS-Cal-Mm.
           if       WS-Cal-Mm = zero
                    move 12 to WS-Cal-Mm
                    subtract 1 from WS-Cal-Ccyy.
           perform  ZZ910-Leap-Test thru ZZ910-Leap-Test-Exit.
           move     WS-Cal-Month-Len (WS-Cal-Mm) to WS-Cal-Dd.
       ZZ313-Roll-Back-Month-Exit.
           exit.
      *
       copy "pcexdat.cob".
