      *******************************************
      *                                          *
      *  In-Memory Room Table                    *
      *   Loaded once by EXCSA/EXCPSO from the   *
      *   Room master, passed on to EXCCOST for  *
      *   the overcapacity/location checks.      *
      *******************************************
      *
      * 25/11/88 vbc - Created for xt150 exam suite.
      *
       01  RMT-Room-Table.
           03  RMT-Room-Entry        occurs 200 times.
               05  RMT-Room-Id       pic x(8).
               05  RMT-Capacity      pic 9(4)      comp.
               05  RMT-Location      pic x(10).
      *
