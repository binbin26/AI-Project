      *******************************************
      *  Shared Negative-Exponential Paragraph    *
      *  Taylor series for e ** (-x), x >= 0 -    *
      *  no intrinsic FUNCTION EXP is used        *
      *  anywhere in the xt150 suite. Used by     *
      *  the SA Metropolis acceptance test.       *
      *  Fields are carried in wsexcom.cob        *
      *  (WS-Exp-xxx) - copy that member before   *
      *  this one.                                *
      *******************************************
      *
      * 13/11/88 vbc - Created for xt150 exam suite.
      * 18/11/88 vbc - Capped at 20 terms after a run with a huge
      *                delta on an empty room file span comp-3 -
      *                caller must clamp WS-Exp-X before calling,
      *                see EX0009.
      *
       ZZ950-Exp-Series           section.
      *****************************
      *  Caller moves WS-Exp-X in. WS-Exp-Result comes back holding
      *  e ** (-x) to 9 decimal places.
      *
           move     1                   to WS-Exp-N.
           move     1                   to WS-Exp-Term.
           move     1                   to WS-Exp-Result.
           perform  ZZ951-Exp-Term-Add thru ZZ951-Exp-Term-Add-Exit
                    until WS-Exp-N > 20.
       ZZ950-Exp-Series-Exit.
           exit     section.
      *
       ZZ951-Exp-Term-Add         section.
      *****************************
      *  One term of the series - term(n) = term(n-1) * -x / n.
      *
           compute  WS-Exp-Term = (WS-Exp-Term * (0 - WS-Exp-X))
                                     / WS-Exp-N.
           add      WS-Exp-Term         to WS-Exp-Result.
           add      1                   to WS-Exp-N.
       ZZ951-Exp-Term-Add-Exit.
           exit     section.
      *
