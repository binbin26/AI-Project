      *******************************************
      *                                          *
      *  Working Table Entry - One Scheduled     *
      *   Job-Shop Operation                     *
      *   Not a physical file record - the       *
      *   shape EXCJOBS carries an operation      *
      *   around in for the sort/report          *
      *   paragraphs once the schedule is built.  *
      *******************************************
      *
      * 24/11/88 vbc - Created for xt150 exam suite, split out of
      *                wsexjsh.cob so the FD copy of that member does
      *                not drag a non-file record in with it - EX0014.
      *
       01  JSH-Operation-Entry.
           03  JSH-Op-Job                pic 9(3).
           03  JSH-Op-Machine            pic 9(3).
           03  JSH-Op-Start              pic 9(5).
           03  JSH-Op-Duration           pic 9(4).
      *
