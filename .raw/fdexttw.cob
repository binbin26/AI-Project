      *******************************************
      *  FD - Timetable Work File                  *
      *******************************************
      * 08/11/88 vbc - Created for xt150 exam suite.
      *
       fd  EXTTW-FILE
           label records are standard.
       copy "wsexasn.cob".
      *
