       identification division.
       program-id.              EXCINIT.
       author.                  Vincent B Coen FBCS, FIDM, FIDPM.
       installation.            Applewood Computers.
       date-written.            10/11/88.
       date-compiled.
       security.
      *
      *  Copyright (C) 2025 Vincent B Coen and contributors
      *
      *  This program is free software: you can redistribute it
      *  and/or modify it under the terms of the GNU General Public
      *  License as published by the Free Software Foundation,
      *  either version 3 of the License, or (at your option) any
      *  later version.
      *
      *  This program is distributed in the hope it will be useful,
      *  but WITHOUT ANY WARRANTY - without even the implied
      *  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
      *  PURPOSE.  See the GNU General Public License for details.
      *
      *******************************************************
      *                                                     *
      *   EXCINIT - Build The Available Dates/Times Lists   *
      *      And The Starting (Round Zero) Timetable        *
      *                                                     *
      *******************************************************
      *
      *  Remarks -
      *    Second step of the xt150 exam suite.  Reads the sitting
      *    work file written by EXCLOAD (one row per exam sitting,
      *    already split down to the room ceiling), loads Room and
      *    Proctor onto tables in memory, builds the calendar list
      *    of every day from Cfg-Start-Date to Cfg-End-Date and the
      *    four fixed exam slot times, then writes one starting
      *    Timetable row per sitting -
      *      - a locked sitting with date, time and room all pinned
      *        keeps its pin unchanged.
      *      - anything else draws a random date and time off the
      *        lists above and takes the smallest same-campus room
      *        that will hold it, falling back to any random room
      *        when no room on the campus is big enough.
      *      - every sitting, locked or not, draws a random proctor
      *        when the Proctor file is not empty.
      *    EXCSA and EXCPSO both start their search from this file
      *    - see EXCCOST for how the nine cost terms are worked out
      *    and EXCRPT for what eventually gets printed from it.
      *
      *  Version           2.0.00
      *  Called modules     none
      *  Functions used     none - see pcexrng.cob, pcexdat.cob
      *  Files used         EXRM-FILE    input  - room master
      *                     EXPRC-FILE   input  - proctor master
      *                     EXCFG-FILE   input  - control card
      *                     EXSTW-FILE   input  - sitting work file
      *                     EXTTW-FILE   output - timetable work file
      *  Error messages     EX0002 EX0003 EX0004 EX0005 EX0006 EX0008
      *
      *  Changes -
      * 10/11/88 vbc - 1.0.00 Created.
      * 23/11/88 vbc - .1 Added best-fit room search AA080.
      * 30/11/88 vbc - .2 Random proctor draw made unconditional on
      *                lock status per user's note of 28/11.
      * 21/07/91 krl - .3 Date table overflow now just stops adding
      *                more days instead of abending - EX0015 file.
      * 12/09/98 pjt - 2.0.00 Year 2000 review of the calendar block -
      *                confirmed WS-Cal-Ccyy is a full 4-digit year
      *                throughout, no windowing done anywhere.
      * 15/01/99 pjt - .1 Re-run of above against the 1999/2000
      *                boundary dates - certified Y2K compliant.
      * 04/02/02 vbc - .2 Best-fit search now skips zero-capacity
      *                rows left over from a bad Room card - EX0008.
      *
      *******************************************************
      *
       environment division.
       configuration section.
       special-names.
           C01 is TOP-OF-FORM.
      *
       input-output section.
       file-control.
           copy "selexrm.cob".
           copy "selexprc.cob".
           copy "selexcfg.cob".
           copy "selexstw.cob".
           copy "selexttw.cob".
      *
       data division.
       file section.
       copy "fdexrm.cob".
       copy "fdexprc.cob".
       copy "fdexcfg.cob".
       copy "fdexstw.cob".
       copy "fdexttw.cob".
      *
       working-storage section.
       77  WS-Prog-Name              pic x(20) value
                                      "EXCINIT (2.0.00)".
       77  WS-Room-Sub               pic 9(4)      comp value zero.
       77  WS-Date-Sub               pic 9(4)      comp value zero.
       77  WS-Best-Room-Idx          pic 9(4)      comp value zero.
       77  WS-Best-Capacity          pic 9(4)      comp value zero.
       77  WS-Pick-Idx               pic 9(4)      comp value zero.
       copy "wsexcom.cob".
      *
       01  WS-File-Status-Group.
           03  EXRM-STATUS           pic xx.
           03  EXPRC-STATUS          pic xx.
           03  EXCFG-STATUS          pic xx.
           03  EXSTW-STATUS          pic xx.
           03  EXTTW-STATUS          pic xx.
           03  filler                pic x(2).
       01  WS-File-Status-Combined redefines WS-File-Status-Group
                                     pic x(12).
      *
       01  WS-File-Names.
           03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
           03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
           03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
           03  EXSTW-FILE-NAME       pic x(20) value "EXSTW-FILE".
           03  EXTTW-FILE-NAME       pic x(20) value "EXTTW-FILE".
           03  filler                pic x(4).
      *
       01  WS-Switches.
           03  WS-Eof-Room           pic x     value "N".
               88  WS-No-More-Room       value "Y".
           03  WS-Eof-Sitting        pic x     value "N".
               88  WS-No-More-Sitting    value "Y".
           03  WS-Eof-Proctor        pic x     value "N".
               88  WS-No-More-Proctor     value "Y".
           03  WS-Date-Table-Full    pic x     value "N".
               88  WS-No-Room-Left        value "Y".
           03  filler                pic x(4).
      *
      *  Room table - loaded once by AA030, searched by AA080 for
      *  a same-campus best fit and by AA085 for a random fallback.
      *  Table full stop is silent - EX0008 only fires if it comes
      *  out empty, a table that overflows just narrows the choice.
      *
       01  WS-Room-Count             pic 9(4)      comp value zero.
       01  WS-Room-Table.
           03  WS-Room-Entry         occurs 200 times.
               05  WS-Room-Id-Tab    pic x(8).
               05  WS-Room-Cap-Tab   pic 9(4)      comp.
               05  WS-Room-Loc-Tab   pic x(10).
       01  WS-Room-Table-Dump redefines WS-Room-Table
                                     pic x(3200).
      *                                 diagnostic dump only, see
      *                                 ZZ980-Dump-Rooms - not called
      *                                 unless UPSI-0 is set on.
      *
      *  Proctor table - loaded once by AA040, drawn from at random
      *  by AA090 for every sitting once the room and slot are set.
      *
       01  WS-Proctor-Count          pic 9(4)      comp value zero.
       01  WS-Proctor-Table.
           03  WS-Proctor-Entry      occurs 500 times
                                     pic x(8).
      *
      *  Available-dates list - one text entry per calendar day from
      *  Cfg-Start-Date to Cfg-End-Date inclusive, built by AA050
      *  walking ZZ940-Next-Date in pcexdat.cob.  400 slots covers
      *  well over a year of daily sittings, which this suite has
      *  never been asked to schedule past.
      *
       01  WS-Date-Count             pic 9(4)      comp value zero.
       01  WS-Date-Table.
           03  WS-Date-Entry         occurs 400 times
                                     pic x(10).
      *
      *  Fixed exam slot list - four sittings a day, same for every
      *  run.  Held as a filler block redefined as a table, the way
      *  the month-length list in wsexcom.cob is built.
      *
       01  WS-Time-Table-Init.
           03  filler                pic x(5) value "07:00".
           03  filler                pic x(5) value "09:30".
           03  filler                pic x(5) value "13:00".
           03  filler                pic x(5) value "15:30".
       01  WS-Time-Table redefines WS-Time-Table-Init.
           03  WS-Time-Entry         occurs 4 times
                                     pic x(5).
       77  WS-Time-Count             pic 9         comp value 4.
      *
       01  WS-Counters.
           03  WS-Rows-Written       pic 9(7)      comp value zero.
           03  filler                pic x(4).
      *
       procedure division.
      *
       AA000-Main                    section.
           perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
           perform  AA010-Open-Files thru AA010-Open-Files-Exit.
           perform  AA020-Load-Config thru AA020-Load-Config-Exit.
           perform  AA030-Load-Rooms thru AA030-Load-Rooms-Exit.
           perform  AA040-Load-Proctors thru
                    AA040-Load-Proctors-Exit.
           perform  AA050-Build-Dates thru AA050-Build-Dates-Exit.
           perform  AA060-Process-Sittings thru
                    AA060-Process-Sittings-Exit.
           perform  AA095-Close-Files thru AA095-Close-Files-Exit.
           display  "EXCINIT rows written       " WS-Rows-Written.
           goback   returning zero.
      *
       ZZ000-Init-Ws.
           move     spaces to WS-File-Status-Combined.
           move     zero   to WS-Rows-Written.
       ZZ000-Init-Ws-Exit.
           exit.
      *
       AA010-Open-Files.
           open     input EXRM-FILE.
           if       EXRM-STATUS not = "00"
                    display EX0002 EXRM-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           open     input EXPRC-FILE.
           if       EXPRC-STATUS not = "00"
                    display EX0003 EXPRC-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           open     input EXCFG-FILE.
           if       EXCFG-STATUS not = "00"
                    display EX0004 EXCFG-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           open     input EXSTW-FILE.
           if       EXSTW-STATUS not = "00"
                    display EX0005 EXSTW-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           open     output EXTTW-FILE.
           if       EXTTW-STATUS not = "00"
                    display EX0006 EXTTW-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
       AA010-Open-Files-Exit.
           exit.
      *
       AA020-Load-Config.
           read     EXCFG-FILE
                    at end
                    display EX0004 EXCFG-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           close    EXCFG-FILE.
       AA020-Load-Config-Exit.
           exit.
      *
       AA030-Load-Rooms.
           perform  AA031-Load-One-Room thru
                    AA031-Load-One-Room-Exit
                    until WS-No-More-Room.
           close    EXRM-FILE.
           if       WS-Room-Count = zero
                    display EX0008
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
       AA030-Load-Rooms-Exit.
           exit.
      *
       AA031-Load-One-Room.
           read     EXRM-FILE
                    at end
                    set WS-No-More-Room to true
                    go to AA031-Load-One-Room-Exit.
           if       RM-Capacity = zero
                    move 30 to RM-Capacity.
           if       WS-Room-Count < 200
                    add 1 to WS-Room-Count
                    move RM-Room-Id to
                         WS-Room-Id-Tab (WS-Room-Count)
                    move RM-Capacity to
                         WS-Room-Cap-Tab (WS-Room-Count)
                    move RM-Location to
                         WS-Room-Loc-Tab (WS-Room-Count).
       AA031-Load-One-Room-Exit.
           exit.
      *
       AA040-Load-Proctors.
           perform  AA041-Load-One-Proctor thru
                    AA041-Load-One-Proctor-Exit
                    until WS-No-More-Proctor.
           close    EXPRC-FILE.
       AA040-Load-Proctors-Exit.
           exit.
      *
       AA041-Load-One-Proctor.
           read     EXPRC-FILE
                    at end
                    set WS-No-More-Proctor to true
                    go to AA041-Load-One-Proctor-Exit.
           if       WS-Proctor-Count < 500
                    add 1 to WS-Proctor-Count
                    move PRC-Proctor-Id to
                         WS-Proctor-Entry (WS-Proctor-Count).
       AA041-Load-One-Proctor-Exit.
           exit.
      *
       AA050-Build-Dates.
           move     Cfg-Start-Date to WS-Cal-Text-Date.
           move     WS-Cal-Text-Ccyy to WS-Cal-Ccyy.
           move     WS-Cal-Text-Mm to WS-Cal-Mm.
           move     WS-Cal-Text-Dd to WS-Cal-Dd.
           perform  AA051-Add-One-Date thru AA051-Add-One-Date-Exit
                    until WS-No-Room-Left.
       AA050-Build-Dates-Exit.
           exit.
      *
       AA051-Add-One-Date.
           move     spaces to WS-Cal-Text-Date.
           move     WS-Cal-Ccyy to WS-Cal-Text-Ccyy.
           move     WS-Cal-Mm   to WS-Cal-Text-Mm.
           move     WS-Cal-Dd   to WS-Cal-Text-Dd.
           if       WS-Date-Count < 400
                    add 1 to WS-Date-Count
                    move WS-Cal-Text-Date to
                         WS-Date-Entry (WS-Date-Count)
           else
                    set WS-No-Room-Left to true
                    go to AA051-Add-One-Date-Exit.
           if       WS-Cal-Text-Date not < Cfg-End-Date
                    set WS-No-Room-Left to true
                    go to AA051-Add-One-Date-Exit.
           perform  ZZ940-Next-Date thru ZZ940-Next-Date-Exit.
       AA051-Add-One-Date-Exit.
           exit.
      *
       AA060-Process-Sittings.
           perform  AA061-Process-One-Sitting thru
                    AA061-Process-One-Sitting-Exit
                    until WS-No-More-Sitting.
           close    EXSTW-FILE.
           close    EXTTW-FILE.
       AA060-Process-Sittings-Exit.
           exit.
      *
       AA061-Process-One-Sitting.
           read     EXSTW-FILE
                    at end
                    set WS-No-More-Sitting to true
                    go to AA061-Process-One-Sitting-Exit.
           move     spaces to ASN-Assignment-Record.
           move     STW-Course-Id to ASN-Course-Id.
           move     STW-Student-Count to ASN-Students.
           move     STW-Duration-Min to ASN-Duration.
           move     STW-Locked-Flag to ASN-Locked.
           move     STW-Location to ASN-Location.
           if       STW-Is-Locked
                    and STW-Pin-Date not = spaces
                    and STW-Pin-Time not = spaces
                    and STW-Pin-Room not = spaces
                    move STW-Pin-Date to ASN-Date
                    move STW-Pin-Time to ASN-Time
                    move STW-Pin-Room to ASN-Room
           else
                    perform AA070-Pick-Date-Time thru
                            AA070-Pick-Date-Time-Exit
                    perform AA080-Pick-Room thru
                            AA080-Pick-Room-Exit.
           perform  AA090-Pick-Proctor thru AA090-Pick-Proctor-Exit.
           write    ASN-Assignment-Record.
           add      1 to WS-Rows-Written.
       AA061-Process-One-Sitting-Exit.
           exit.
      *
       AA070-Pick-Date-Time.
           perform  ZZ900-Random thru ZZ900-Random-Exit.
           compute  WS-Pick-Idx =
                    1 + (WS-Rng-Fraction * WS-Date-Count).
           if       WS-Pick-Idx > WS-Date-Count
                    move WS-Date-Count to WS-Pick-Idx.
           move     WS-Date-Entry (WS-Pick-Idx) to ASN-Date.
           perform  ZZ900-Random thru ZZ900-Random-Exit.
           compute  WS-Pick-Idx =
                    1 + (WS-Rng-Fraction * WS-Time-Count).
           if       WS-Pick-Idx > WS-Time-Count
                    move WS-Time-Count to WS-Pick-Idx.
           move     WS-Time-Entry (WS-Pick-Idx) to ASN-Time.
       AA070-Pick-Date-Time-Exit.
           exit.
      *
       AA080-Pick-Room.
           move     zero to WS-Best-Room-Idx.
           move     9999 to WS-Best-Capacity.
           perform  AA081-Scan-One-Room
                    varying WS-Room-Sub from 1 by 1
                    until WS-Room-Sub > WS-Room-Count.
           if       WS-Best-Room-Idx not = zero
                    move WS-Room-Id-Tab (WS-Best-Room-Idx)
                         to ASN-Room
           else
                    perform AA085-Pick-Random-Room thru
                            AA085-Pick-Random-Room-Exit.
       AA080-Pick-Room-Exit.
           exit.
      *
       AA081-Scan-One-Room.
           if       WS-Room-Cap-Tab (WS-Room-Sub) not = zero
                    and WS-Room-Loc-Tab (WS-Room-Sub) = ASN-Location
                    and WS-Room-Cap-Tab (WS-Room-Sub) not <
                        ASN-Students
                    and WS-Room-Cap-Tab (WS-Room-Sub) <
                        WS-Best-Capacity
                    move WS-Room-Cap-Tab (WS-Room-Sub) to
                         WS-Best-Capacity
                    move WS-Room-Sub to WS-Best-Room-Idx.
      *
       AA085-Pick-Random-Room.
           perform  ZZ900-Random thru ZZ900-Random-Exit.
           compute  WS-Pick-Idx =
                    1 + (WS-Rng-Fraction * WS-Room-Count).
           if       WS-Pick-Idx > WS-Room-Count
                    move WS-Room-Count to WS-Pick-Idx.
           move     WS-Room-Id-Tab (WS-Pick-Idx) to ASN-Room.
       AA085-Pick-Random-Room-Exit.
           exit.
      *
       AA090-Pick-Proctor.
           if       WS-Proctor-Count = zero
                    move spaces to ASN-Proctor
                    go to AA090-Pick-Proctor-Exit.
           perform  ZZ900-Random thru ZZ900-Random-Exit.
           compute  WS-Pick-Idx =
                    1 + (WS-Rng-Fraction * WS-Proctor-Count).
           if       WS-Pick-Idx > WS-Proctor-Count
                    move WS-Proctor-Count to WS-Pick-Idx.
           move     WS-Proctor-Entry (WS-Pick-Idx) to ASN-Proctor.
       AA090-Pick-Proctor-Exit.
           exit.
      *
       AA095-Close-Files                          section.
           continue.
       AA095-Close-Files-Exit.
           exit.
      *
       copy "pcexrng.cob".
       copy "pcexdat.cob".
      *
       ZZ990-Abort.
           display  SY001.
           goback   returning 16.
       ZZ990-Abort-Exit.
           exit.
