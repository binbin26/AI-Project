      *******************************************
      *  FD - Jobshop Input File                    *
      *******************************************
      * 10/11/88 vbc - Created for xt150 exam suite.
      *
       fd  EXJSI-FILE
           label records are standard.
       copy "wsexjsh.cob".
      *
