      *******************************************
      *  Select Clause - Timetable Work File        *
      *  (initial candidate, EXCINIT output)       *
      *******************************************
      * 08/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXTTW-FILE   assign       EXTTW-FILE-NAME
                                 organization line sequential
                                 status       EXTTW-STATUS.
      *
