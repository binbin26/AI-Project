       identification division.
       program-id.              EXCSA.
       author.                  Vincent B Coen FBCS, FIDM, FIDPM.
       installation.            Applewood Computers.
       date-written.            25/11/88.
       date-compiled.
       security.
      *
      *  Copyright (C) 2025 Vincent B Coen and contributors
      *
      *  This program is free software: you can redistribute it
      *  and/or modify it under the terms of the GNU General Public
      *  License as published by the Free Software Foundation,
      *  either version 3 of the License, or (at your option) any
      *  later version.
      *
      *  This program is distributed in the hope it will be useful,
      *  but WITHOUT ANY WARRANTY - without even the implied
      *  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
      *  PURPOSE.  See the GNU General Public License for details.
      *
      *******************************************************
      *                                                     *
      *   EXCSA - Simulated Annealing Search Of The         *
      *      Starting Timetable                             *
      *                                                     *
      *******************************************************
      *
      *  Remarks -
      *    Third step of the xt150 exam suite, run instead of or
      *    alongside EXCPSO.  Reads the round-zero Timetable work
      *    file written by EXCINIT into memory once, then repeatedly
      *    perturbs one sitting at a time (CC000-Perturb-Move),
      *    re-scores the perturbed table with EXCCOST's fast checker
      *    and either keeps the move or rolls it back (Metropolis
      *    test), cooling the temperature a notch each pass.  The
      *    best table seen along the way is kept on the side and is
      *    what gets written out, not whatever the search happens to
      *    be sitting on when the temperature runs out.  A locked
      *    sitting's date/time/room are never touched by a move, but
      *    its proctor still can be, same as EXCINIT's random draw.
      *    EXCRPT reads what this leaves in the Best Timetable file.
      *
      *  Version           1.0.00
      *  Called modules     EXCCOST (fast mode inside the loop, full
      *                     mode once before and once after)
      *  Functions used     none - see pcexrng.cob, pcexdat.cob,
      *                     pcexexp.cob
      *  Files used         EXRM-FILE    input  - room master
      *                     EXPRC-FILE   input  - proctor master
      *                     EXCFG-FILE   input  - control card
      *                     EXTTW-FILE   input  - starting timetable
      *                     EXBTT-FILE   output - best timetable found
      *                     EXSTA-FILE   output - run statistics
      *  Error messages     EX0002 EX0003 EX0004 EX0006 EX0007 EX0008
      *                     EX0013
      *
      *  Changes -
      * 25/11/88 vbc - 1.0.00 Created.
      * 02/12/88 vbc - .1 Unlocked-sitting index list added (AA065) so
      *                a mostly-locked run does not spend most of its
      *                random draws hitting locked rows - user's memo
      *                of 29/11.
      * 09/12/88 vbc - .2 Room fallback now counts suitable rooms
      *                before drawing, was picking off the whole room
      *                table regardless of campus - EX0008.
      * 19/07/91 krl - .3 Zero-temperature divide guarded in
      *                ZZ420 after a config card with SA-MIN-TEMP
      *                left blank sent Temperature through zero.
      * 14/09/98 pjt - 2.0.00 Year 2000 review - Cfg-Start/End-Date
      *                and the calendar block are 4-digit years
      *                throughout this module, nothing windowed.
      * 13/01/99 pjt - .1 Re-run of above against 1999/2000 boundary
      *                config cards - certified Y2K compliant.
      * 06/02/02 vbc - .2 Best-fit room search now skips zero-capacity
      *                rows left over from a bad Room card - EX0008.
      *
      *******************************************************
      *
        environment division.
        configuration section.
        special-names.
            C01 is TOP-OF-FORM.
      *
        input-output section.
        file-control.
            copy "selexrm.cob".
            copy "selexprc.cob".
            copy "selexcfg.cob".
            copy "selexttw.cob".
            copy "selexbtt.cob".
            copy "selexsta.cob".
      *
        data division.
        file section.
        copy "fdexrm.cob".
        copy "fdexprc.cob".
        copy "fdexcfg.cob".
        copy "fdexttw.cob".
        copy "fdexbtt.cob".
        copy "fdexsta.cob".
      *
        working-storage section.
        77  WS-Prog-Name              pic x(20) value
                                       "EXCSA   (1.0.00)".
        77  WS-Room-Sub               pic 9(4)      comp value zero.
        77  WS-Sub-K                  pic 9(6)      comp value zero.
        77  WS-Move-Idx               pic 9(6)      comp value zero.
        77  WS-Change-Type            pic 9         comp value zero.
        77  WS-Pick-Idx               pic 9(6)      comp value zero.
        77  WS-Best-Room-Idx          pic 9(4)      comp value zero.
        77  WS-Best-Capacity          pic 9(4)      comp value zero.
        77  WS-Suitable-Count         pic 9(4)      comp value zero.
        77  WS-Suitable-Target        pic 9(4)      comp value zero.
        copy "wsexcom.cob".
      *
        01  WS-File-Status-Group.
            03  EXRM-STATUS           pic xx.
            03  EXPRC-STATUS          pic xx.
            03  EXCFG-STATUS          pic xx.
            03  EXTTW-STATUS          pic xx.
            03  EXBTT-STATUS          pic xx.
            03  EXSTA-STATUS          pic xx.
        01  WS-File-Status-Combined redefines WS-File-Status-Group
                                      pic x(12).
      *
        01  WS-File-Names.
            03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
            03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
            03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
            03  EXTTW-FILE-NAME       pic x(20) value "EXTTW-FILE".
            03  EXBTT-FILE-NAME       pic x(20) value "EXBTT-FILE".
            03  EXSTA-FILE-NAME       pic x(20) value "EXSTA-FILE".
            03  filler                pic x(4).
      *
        01  WS-Switches.
            03  WS-Eof-Room           pic x     value "N".
                88  WS-No-More-Room       value "Y".
            03  WS-Eof-Proctor        pic x     value "N".
                88  WS-No-More-Proctor    value "Y".
            03  WS-Eof-Sitting        pic x     value "N".
                88  WS-No-More-Sitting    value "Y".
            03  WS-Date-Table-Full    pic x     value "N".
                88  WS-No-Room-Left       value "Y".
            03  filler                pic x(4).
      *
      *  Cost-engine linkage fields, same layout order as EXCCOST's
      *  own PROCEDURE DIVISION USING - see wsexttt/wsexrmt/wsexprt/
      *  wsexcst.cob for the shared tables.  Btt- is the same table
      *  shape as Ttt- under a Copy Replacing, used to hold the best
      *  table seen so far, kept apart from the one being perturbed.
      *
        01  WS-Cost-Mode              pic x.
            88  WS-Mode-Full              value "F".
            88  WS-Mode-Fast              value "S".
        01  WS-Timetable-Count        pic 9(6)      comp value zero.
        copy "wsexttt.cob".
        copy "wsexttt.cob" replacing ==Ttt-== by ==Btt-==.
        01  WS-Room-Count             pic 9(4)      comp value zero.
        copy "wsexrmt.cob".
        01  WS-Proctor-Count          pic 9(4)      comp value zero.
        copy "wsexprt.cob".
        copy "wsexcfg.cob".
        copy "wsexcst.cob".
      *
      *  Unlocked-sitting index list - built once at AA065, drawn from
      *  by CC010 so the random move picker does not keep landing on
      *  a locked row and going nowhere.
      *
        01  WS-Unlocked-Count         pic 9(6)      comp value zero.
        01  WS-Unlocked-Table.
            03  WS-Unlocked-Entry     pic 9(6)      comp occurs 2000
                                      times.
      *
      *  Available-dates list, same idiom as EXCINIT's AA050/AA051 -
      *  built fresh here since this is a separate load module with
      *  no access to EXCINIT's own copy of the table.
      *
        01  WS-Date-Count             pic 9(4)      comp value zero.
        01  WS-Date-Table.
            03  WS-Date-Entry         occurs 400 times
                                      pic x(10).
      *
        01  WS-Time-Table-Init.
            03  filler                pic x(5) value "07:00".
            03  filler                pic x(5) value "09:30".
            03  filler                pic x(5) value "13:00".
            03  filler                pic x(5) value "15:30".
        01  WS-Time-Table redefines WS-Time-Table-Init.
            03  WS-Time-Entry         occurs 4 times
                                      pic x(5).
        77  WS-Time-Count             pic 9         comp value 4.
      *
      *  Backup of the one sitting touched by the current move - the
      *  random neighbourhood only ever perturbs one row at a time,
      *  so a single scratch entry is all the rollback needs.
      *
        01  WS-Backup-Sitting.
            03  WS-Backup-Date        pic x(10).
            03  WS-Backup-Time        pic x(5).
            03  WS-Backup-Room        pic x(8).
            03  WS-Backup-Proctor     pic x(8).
            03  filler                pic x(9).
        01  WS-Backup-Sitting-Dump redefines WS-Backup-Sitting
                                      pic x(40).
      *                                 diagnostic dump only, see
      *                                 EXCINIT's WS-Room-Table-Dump
      *                                 for the same idiom - not
      *                                 called unless UPSI-0 is on.
      *
      *  Search-loop counters and running cost fields.  Temperature
      *  carries the same picture as Cfg-Sa-Init-Temp so a straight
      *  MOVE off the control card needs no editing.
      *
        01  WS-Sa-Counters.
            03  WS-Iter               pic 9(7)      comp value zero.
            03  WS-Accepted           pic 9(7)      comp value zero.
            03  WS-Rejected           pic 9(7)      comp value zero.
            03  filler                pic x(4).
        01  WS-Temperature            pic 9(5)v99   value zero.
        01  WS-Cost-Fields.
            03  WS-Initial-Cost       pic s9(7)v99  value zero.
            03  WS-Current-Cost       pic s9(7)v99  value zero.
            03  WS-New-Cost           pic s9(7)v99  value zero.
            03  WS-Best-Cost          pic s9(7)v99  value zero.
            03  WS-Delta              pic s9(7)v99  value zero.
            03  WS-Acceptance-Rate    pic s9(3)v99  value zero.
            03  WS-Improvement-Pct    pic s9(3)v99  value zero.
            03  filler                pic x(4).
      *
        procedure division.
      *
        AA000-Main                    section.
            perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
            perform  AA010-Open-Files thru AA010-Open-Files-Exit.
            perform  AA020-Load-Config thru AA020-Load-Config-Exit.
            perform  AA030-Load-Rooms thru AA030-Load-Rooms-Exit.
            perform  AA040-Load-Proctors thru
                     AA040-Load-Proctors-Exit.
            perform  AA050-Build-Dates thru AA050-Build-Dates-Exit.
            perform  AA060-Load-Timetable thru
                     AA060-Load-Timetable-Exit.
            perform  AA065-Build-Unlocked-List thru
                     AA065-Build-Unlocked-List-Exit.
            perform  BB005-Score-Initial thru BB005-Score-Initial-Exit.
            perform  BB000-Sa-Loop thru BB000-Sa-Loop-Exit.
            perform  BB090-Score-Best-Final thru
                     BB090-Score-Best-Final-Exit.
            perform  AA070-Write-Best thru AA070-Write-Best-Exit.
            perform  AA080-Write-Stats thru AA080-Write-Stats-Exit.
            perform  AA095-Close-Files thru AA095-Close-Files-Exit.
            display  "EXCSA  iterations run       " WS-Iter.
            display  "EXCSA  moves accepted        " WS-Accepted.
            display  "EXCSA  moves rejected        " WS-Rejected.
            display  "EXCSA  initial cost          " WS-Initial-Cost.
            display  "EXCSA  final cost            " WS-Best-Cost.
            goback   returning zero.
      *
        ZZ000-Init-Ws.
            move     spaces to WS-File-Status-Combined.
            move     zero   to WS-Room-Count WS-Proctor-Count
                     WS-Timetable-Count WS-Unlocked-Count.
            set      WS-Mode-Full to true.
        ZZ000-Init-Ws-Exit.
            exit.
      *
        AA010-Open-Files.
            open     input EXRM-FILE.
            if       EXRM-STATUS not = "00"
                     display EX0002 EXRM-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXPRC-FILE.
            if       EXPRC-STATUS not = "00"
                     display EX0003 EXPRC-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXCFG-FILE.
            if       EXCFG-STATUS not = "00"
                     display EX0004 EXCFG-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXTTW-FILE.
            if       EXTTW-STATUS not = "00"
                     display EX0006 EXTTW-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     output EXBTT-FILE.
            if       EXBTT-STATUS not = "00"
                     display EX0007 EXBTT-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     output EXSTA-FILE.
            if       EXSTA-STATUS not = "00"
                     display EX0013 EXSTA-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
        AA010-Open-Files-Exit.
            exit.
      *
        AA020-Load-Config.
            read     EXCFG-FILE
                     at end
                     display EX0004 EXCFG-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            close    EXCFG-FILE.
        AA020-Load-Config-Exit.
            exit.
      *
        AA030-Load-Rooms.
            perform  AA031-Load-One-Room thru
                     AA031-Load-One-Room-Exit
                     until WS-No-More-Room.
            close    EXRM-FILE.
            if       WS-Room-Count = zero
                     display EX0008
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
        AA030-Load-Rooms-Exit.
            exit.
      *
        AA031-Load-One-Room.
            read     EXRM-FILE
                     at end
                     set WS-No-More-Room to true
                     go to AA031-Load-One-Room-Exit.
            if       RM-Capacity = zero
                     move 30 to RM-Capacity.
            if       WS-Room-Count < 200
                     add 1 to WS-Room-Count
                     move RM-Room-Id to RMT-Room-Id (WS-Room-Count)
                     move RM-Capacity to RMT-Capacity (WS-Room-Count)
                     move RM-Location to RMT-Location (WS-Room-Count).
        AA031-Load-One-Room-Exit.
            exit.
      *
        AA040-Load-Proctors.
            perform  AA041-Load-One-Proctor thru
                     AA041-Load-One-Proctor-Exit
                     until WS-No-More-Proctor.
            close    EXPRC-FILE.
        AA040-Load-Proctors-Exit.
            exit.
      *
        AA041-Load-One-Proctor.
            read     EXPRC-FILE
                     at end
                     set WS-No-More-Proctor to true
                     go to AA041-Load-One-Proctor-Exit.
            if       WS-Proctor-Count < 500
                     add 1 to WS-Proctor-Count
                     move PRC-Proctor-Id to
                          PRT-Proctor-Id (WS-Proctor-Count)
                     move PRC-Proctor-Name to
                          PRT-Proctor-Name (WS-Proctor-Count)
                     move PRC-Location to
                          PRT-Location (WS-Proctor-Count).
        AA041-Load-One-Proctor-Exit.
            exit.
      *
        AA050-Build-Dates.
            move     Cfg-Start-Date to WS-Cal-Text-Date.
            move     WS-Cal-Text-Ccyy to WS-Cal-Ccyy.
            move     WS-Cal-Text-Mm to WS-Cal-Mm.
            move     WS-Cal-Text-Dd to WS-Cal-Dd.
            perform  AA051-Add-One-Date thru AA051-Add-One-Date-Exit
                     until WS-No-Room-Left.
        AA050-Build-Dates-Exit.
            exit.
      *
        AA051-Add-One-Date.
            move     spaces to WS-Cal-Text-Date.
            move     WS-Cal-Ccyy to WS-Cal-Text-Ccyy.
            move     WS-Cal-Mm   to WS-Cal-Text-Mm.
            move     WS-Cal-Dd   to WS-Cal-Text-Dd.
            if       WS-Date-Count < 400
                     add 1 to WS-Date-Count
                     move WS-Cal-Text-Date to
                          WS-Date-Entry (WS-Date-Count)
            else
                     set WS-No-Room-Left to true
                     go to AA051-Add-One-Date-Exit.
            if       WS-Cal-Text-Date not < Cfg-End-Date
                     set WS-No-Room-Left to true
                     go to AA051-Add-One-Date-Exit.
            perform  ZZ940-Next-Date thru ZZ940-Next-Date-Exit.
        AA051-Add-One-Date-Exit.
            exit.
      *
        AA060-Load-Timetable.
            perform  AA061-Load-One-Sitting thru
                     AA061-Load-One-Sitting-Exit
                     until WS-No-More-Sitting.
            close    EXTTW-FILE.
        AA060-Load-Timetable-Exit.
            exit.
      *
        AA061-Load-One-Sitting.
            read     EXTTW-FILE
                     at end
                     set WS-No-More-Sitting to true
                     go to AA061-Load-One-Sitting-Exit.
            if       WS-Timetable-Count < 2000
                     add 1 to WS-Timetable-Count
                     perform ZZ100-Store-One-Sitting thru
                             ZZ100-Store-One-Sitting-Exit.
        AA061-Load-One-Sitting-Exit.
            exit.
      *
        ZZ100-Store-One-Sitting.
            move     ASN-Course-Id to
                     TTT-Course-Id (WS-Timetable-Count).
            move     ASN-Date      to TTT-Date (WS-Timetable-Count).
            move     ASN-Time      to TTT-Time (WS-Timetable-Count).
            move     ASN-Room      to TTT-Room (WS-Timetable-Count).
            move     ASN-Proctor   to TTT-Proctor (WS-Timetable-Count).
            move     ASN-Students  to
                     TTT-Students (WS-Timetable-Count).
            move     ASN-Duration  to
                     TTT-Duration (WS-Timetable-Count).
            move     ASN-Locked    to TTT-Locked (WS-Timetable-Count).
            move     ASN-Location  to
                     TTT-Location (WS-Timetable-Count).
        ZZ100-Store-One-Sitting-Exit.
            exit.
      *
        AA065-Build-Unlocked-List.
            move     zero to WS-Unlocked-Count.
            perform  AA066-Check-One-Sitting
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Timetable-Count.
        AA065-Build-Unlocked-List-Exit.
            exit.
      *
        AA066-Check-One-Sitting.
            if       not TTT-Is-Locked (WS-Sub-K)
                     add 1 to WS-Unlocked-Count
                     move WS-Sub-K to
                          WS-Unlocked-Entry (WS-Unlocked-Count).
      *
        AA070-Write-Best.
            perform  AA071-Write-One-Best
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Timetable-Count.
        AA070-Write-Best-Exit.
            exit.
      *
        AA071-Write-One-Best.
            move     spaces to BTF-Assignment-Record.
            move     BTT-Course-Id (WS-Sub-K) to BTF-Course-Id.
            move     BTT-Date (WS-Sub-K)      to BTF-Date.
            move     BTT-Time (WS-Sub-K)      to BTF-Time.
            move     BTT-Room (WS-Sub-K)      to BTF-Room.
            move     BTT-Proctor (WS-Sub-K)   to BTF-Proctor.
            move     BTT-Students (WS-Sub-K)  to BTF-Students.
            move     BTT-Duration (WS-Sub-K)  to BTF-Duration.
            move     BTT-Locked (WS-Sub-K)    to BTF-Locked.
            move     BTT-Location (WS-Sub-K)  to BTF-Location.
            write    BTF-Assignment-Record.
      *
        AA080-Write-Stats.
            move     spaces to STA-Statistics-Record.
            move     "SA"          to STA-Algorithm-Name.
            move     WS-Iter       to STA-Iterations.
            move     WS-Accepted   to STA-Accepted.
            move     WS-Rejected   to STA-Rejected.
            move     WS-Acceptance-Rate to STA-Acceptance-Rate.
            move     WS-Improvement-Pct to STA-Improvement-Pct.
            move     WS-Initial-Cost to STA-Initial-Cost.
            move     WS-Best-Cost  to STA-Final-Cost.
            if       CST-Is-Feasible
                     set STA-Is-Feasible to true
            else
                     move "N" to STA-Feasible-Flag.
            write    STA-Statistics-Record.
        AA080-Write-Stats-Exit.
            exit.
      *
        AA095-Close-Files                          section.
            close    EXBTT-FILE.
            close    EXSTA-FILE.
        AA095-Close-Files-Exit.
            exit.
      *
      *****************************
      *  BB0nn - The Search Loop
      *****************************
      *
        BB005-Score-Initial.
            set      WS-Mode-Full to true.
            call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
                     TTT-Timetable-Table WS-Room-Count RMT-Room-Table
                     WS-Proctor-Count PRT-Proctor-Table
                     CFG-Control-Record CST-Cost-Result.
            move     CST-Total-Cost to WS-Initial-Cost.
            move     CST-Total-Cost to WS-Current-Cost.
            move     CST-Total-Cost to WS-Best-Cost.
            perform  ZZ435-Copy-Current-To-Best thru
                     ZZ435-Copy-Current-To-Best-Exit.
            move     Cfg-Sa-Init-Temp to WS-Temperature.
        BB005-Score-Initial-Exit.
            exit.
      *
        BB000-Sa-Loop.
            perform  BB010-One-Iteration thru
                     BB010-One-Iteration-Exit
                     until WS-Temperature not > Cfg-Sa-Min-Temp
                     or WS-Iter not < Cfg-Sa-Max-Iter.
        BB000-Sa-Loop-Exit.
            exit.
      *
        BB010-One-Iteration.
            perform  CC000-Perturb-Move thru CC000-Perturb-Move-Exit.
            set      WS-Mode-Fast to true.
            call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
                     TTT-Timetable-Table WS-Room-Count RMT-Room-Table
                     WS-Proctor-Count PRT-Proctor-Table
                     CFG-Control-Record CST-Cost-Result.
            move     CST-Total-Cost to WS-New-Cost.
            perform  ZZ400-Accept-Or-Reject thru
                     ZZ400-Accept-Or-Reject-Exit.
            compute  WS-Temperature rounded =
                     WS-Temperature * Cfg-Sa-Cooling-Rate.
            add      1 to WS-Iter.
        BB010-One-Iteration-Exit.
            exit.
      *
        BB090-Score-Best-Final.
            set      WS-Mode-Full to true.
            call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
                     BTT-Timetable-Table WS-Room-Count RMT-Room-Table
                     WS-Proctor-Count PRT-Proctor-Table
                     CFG-Control-Record CST-Cost-Result.
            move     CST-Total-Cost to WS-Best-Cost.
            if       WS-Initial-Cost = zero
                     move zero to WS-Improvement-Pct
            else
                     compute WS-Improvement-Pct rounded =
                             ((WS-Initial-Cost - WS-Best-Cost) /
                              WS-Initial-Cost) * 100.
            if       WS-Iter = zero
                     move zero to WS-Acceptance-Rate
            else
                     compute WS-Acceptance-Rate rounded =
                             (WS-Accepted / WS-Iter) * 100.
        BB090-Score-Best-Final-Exit.
            exit.
      *
      *****************************
      *  ZZ4nn - Metropolis Acceptance Test
      *****************************
      *
        ZZ400-Accept-Or-Reject.
            if       WS-New-Cost < WS-Current-Cost
                     perform ZZ410-Accept-Move thru
                             ZZ410-Accept-Move-Exit
            else
                     perform ZZ420-Maybe-Accept thru
                             ZZ420-Maybe-Accept-Exit.
        ZZ400-Accept-Or-Reject-Exit.
            exit.
      *
        ZZ410-Accept-Move.
            move     WS-New-Cost to WS-Current-Cost.
            add      1 to WS-Accepted.
            if       WS-Current-Cost < WS-Best-Cost
                     perform ZZ430-Save-Best thru ZZ430-Save-Best-Exit.
        ZZ410-Accept-Move-Exit.
            exit.
      *
        ZZ420-Maybe-Accept.
            if       Cfg-Sa-Min-Temp = zero
                     and WS-Temperature = zero
                     perform ZZ440-Reject-Move thru
                             ZZ440-Reject-Move-Exit
                     go to ZZ420-Maybe-Accept-Exit.
            compute  WS-Delta = WS-New-Cost - WS-Current-Cost.
            compute  WS-Exp-X rounded = WS-Delta / WS-Temperature
                     on size error move 99999.9999 to WS-Exp-X.
            perform  ZZ950-Exp-Series thru ZZ950-Exp-Series-Exit.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            if       WS-Rng-Fraction < WS-Exp-Result
                     perform ZZ410-Accept-Move thru
                             ZZ410-Accept-Move-Exit
            else
                     perform ZZ440-Reject-Move thru
                             ZZ440-Reject-Move-Exit.
        ZZ420-Maybe-Accept-Exit.
            exit.
      *
        ZZ430-Save-Best.
            move     WS-Current-Cost to WS-Best-Cost.
            perform  ZZ435-Copy-Current-To-Best thru
                     ZZ435-Copy-Current-To-Best-Exit.
        ZZ430-Save-Best-Exit.
            exit.
      *
        ZZ435-Copy-Current-To-Best.
            perform  ZZ436-Copy-One-Entry
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Timetable-Count.
        ZZ435-Copy-Current-To-Best-Exit.
            exit.
      *
        ZZ436-Copy-One-Entry.
            move     TTT-Sitting-Entry (WS-Sub-K) to
                     BTT-Sitting-Entry (WS-Sub-K).
      *
        ZZ440-Reject-Move.
            add      1 to WS-Rejected.
            move     WS-Backup-Date to TTT-Date (WS-Move-Idx).
            move     WS-Backup-Time to TTT-Time (WS-Move-Idx).
            move     WS-Backup-Room to TTT-Room (WS-Move-Idx).
            move     WS-Backup-Proctor to TTT-Proctor (WS-Move-Idx).
        ZZ440-Reject-Move-Exit.
            exit.
      *
      *****************************
      *  CC0nn - One Perturbation Move
      *****************************
      *
        CC000-Perturb-Move.
            if       WS-Unlocked-Count = zero
                     perform CC900-Reassign-Random-Proctor-Only thru
                             CC900-Reassign-Random-Proctor-Only-Exit
                     go to CC000-Perturb-Move-Exit.
            perform  CC010-Pick-Unlocked-Sitting thru
                     CC010-Pick-Unlocked-Sitting-Exit.
            perform  CC020-Backup-Sitting thru
                     CC020-Backup-Sitting-Exit.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Change-Type = 1 + (WS-Rng-Fraction * 5).
            if       WS-Change-Type > 5
                     move 5 to WS-Change-Type.
            go to    CC001-Move-Date CC002-Move-Time CC003-Move-Room
                     CC004-Move-Proctor CC005-Move-All
                     depending on WS-Change-Type.
            go to    CC000-Perturb-Move-Exit.
        CC001-Move-Date.
            perform  CC100-Change-Date thru CC100-Change-Date-Exit.
            go to    CC000-Perturb-Move-Exit.
        CC002-Move-Time.
            perform  CC200-Change-Time thru CC200-Change-Time-Exit.
            go to    CC000-Perturb-Move-Exit.
        CC003-Move-Room.
            perform  CC300-Change-Room thru CC300-Change-Room-Exit.
            go to    CC000-Perturb-Move-Exit.
        CC004-Move-Proctor.
            perform  CC400-Change-Proctor thru
                     CC400-Change-Proctor-Exit.
            go to    CC000-Perturb-Move-Exit.
        CC005-Move-All.
            perform  CC100-Change-Date thru CC100-Change-Date-Exit.
            perform  CC200-Change-Time thru CC200-Change-Time-Exit.
            perform  CC300-Change-Room thru CC300-Change-Room-Exit.
            perform  CC400-Change-Proctor thru
                     CC400-Change-Proctor-Exit.
        CC000-Perturb-Move-Exit.
            exit.
      *
        CC010-Pick-Unlocked-Sitting.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Pick-Idx =
                     1 + (WS-Rng-Fraction * WS-Unlocked-Count).
            if       WS-Pick-Idx > WS-Unlocked-Count
                     move WS-Unlocked-Count to WS-Pick-Idx.
            move     WS-Unlocked-Entry (WS-Pick-Idx) to WS-Move-Idx.
        CC010-Pick-Unlocked-Sitting-Exit.
            exit.
      *
        CC020-Backup-Sitting.
            move     TTT-Date (WS-Move-Idx)    to WS-Backup-Date.
            move     TTT-Time (WS-Move-Idx)    to WS-Backup-Time.
            move     TTT-Room (WS-Move-Idx)    to WS-Backup-Room.
            move     TTT-Proctor (WS-Move-Idx) to WS-Backup-Proctor.
        CC020-Backup-Sitting-Exit.
            exit.
      *
        CC100-Change-Date.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Pick-Idx =
                     1 + (WS-Rng-Fraction * WS-Date-Count).
            if       WS-Pick-Idx > WS-Date-Count
                     move WS-Date-Count to WS-Pick-Idx.
            move     WS-Date-Entry (WS-Pick-Idx) to
                     TTT-Date (WS-Move-Idx).
        CC100-Change-Date-Exit.
            exit.
      *
        CC200-Change-Time.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Pick-Idx =
                     1 + (WS-Rng-Fraction * WS-Time-Count).
            if       WS-Pick-Idx > WS-Time-Count
                     move WS-Time-Count to WS-Pick-Idx.
            move     WS-Time-Entry (WS-Pick-Idx) to
                     TTT-Time (WS-Move-Idx).
        CC200-Change-Time-Exit.
            exit.
      *
        CC300-Change-Room.
            move     zero to WS-Best-Room-Idx.
            move     9999 to WS-Best-Capacity.
            perform  CC310-Scan-One-Room
                     varying WS-Room-Sub from 1 by 1
                     until WS-Room-Sub > WS-Room-Count.
            if       WS-Best-Room-Idx not = zero
                     move RMT-Room-Id (WS-Best-Room-Idx) to
                          TTT-Room (WS-Move-Idx)
            else
                     perform CC320-Fallback-Room thru
                             CC320-Fallback-Room-Exit.
        CC300-Change-Room-Exit.
            exit.
      *
        CC310-Scan-One-Room.
            if       RMT-Capacity (WS-Room-Sub) not = zero
                     and RMT-Location (WS-Room-Sub) =
                         TTT-Location (WS-Move-Idx)
                     and RMT-Capacity (WS-Room-Sub) not <
                         TTT-Students (WS-Move-Idx)
                     and RMT-Capacity (WS-Room-Sub) <
                         WS-Best-Capacity
                     move RMT-Capacity (WS-Room-Sub) to
                          WS-Best-Capacity
                     move WS-Room-Sub to WS-Best-Room-Idx.
      *
        CC320-Fallback-Room.
            move     zero to WS-Suitable-Count.
            perform  CC321-Count-One-Room
                     varying WS-Room-Sub from 1 by 1
                     until WS-Room-Sub > WS-Room-Count.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            if       WS-Suitable-Count not = zero
                     and WS-Rng-Fraction < .7
                     perform CC330-Pick-Random-Suitable thru
                             CC330-Pick-Random-Suitable-Exit
            else
                     perform CC340-Pick-Any-Room thru
                             CC340-Pick-Any-Room-Exit.
        CC320-Fallback-Room-Exit.
            exit.
      *
        CC321-Count-One-Room.
            if       RMT-Capacity (WS-Room-Sub) not = zero
                     and RMT-Location (WS-Room-Sub) =
                         TTT-Location (WS-Move-Idx)
                     and RMT-Capacity (WS-Room-Sub) not <
                         TTT-Students (WS-Move-Idx)
                     add 1 to WS-Suitable-Count.
      *
        CC330-Pick-Random-Suitable.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Suitable-Target =
                     1 + (WS-Rng-Fraction * WS-Suitable-Count).
            if       WS-Suitable-Target > WS-Suitable-Count
                     move WS-Suitable-Count to WS-Suitable-Target.
            move     zero to WS-Suitable-Count.
            move     zero to WS-Room-Sub.
            perform  CC331-Scan-Until-Target
                     until WS-Suitable-Count = WS-Suitable-Target
                     or WS-Room-Sub > WS-Room-Count.
        CC330-Pick-Random-Suitable-Exit.
            exit.
      *
        CC331-Scan-Until-Target.
            add      1 to WS-Room-Sub.
            if       RMT-Capacity (WS-Room-Sub) not = zero
                     and RMT-Location (WS-Room-Sub) =
                         TTT-Location (WS-Move-Idx)
                     and RMT-Capacity (WS-Room-Sub) not <
                         TTT-Students (WS-Move-Idx)
                     perform CC332-Count-And-Maybe-Take thru
                             CC332-Count-And-Maybe-Take-Exit.
      *
        CC332-Count-And-Maybe-Take.
            add      1 to WS-Suitable-Count.
            if       WS-Suitable-Count = WS-Suitable-Target
                     move RMT-Room-Id (WS-Room-Sub) to
                          TTT-Room (WS-Move-Idx).
        CC332-Count-And-Maybe-Take-Exit.
            exit.
      *
        CC340-Pick-Any-Room.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Pick-Idx =
                     1 + (WS-Rng-Fraction * WS-Room-Count).
            if       WS-Pick-Idx > WS-Room-Count
                     move WS-Room-Count to WS-Pick-Idx.
            move     RMT-Room-Id (WS-Pick-Idx) to
                     TTT-Room (WS-Move-Idx).
        CC340-Pick-Any-Room-Exit.
            exit.
      *
        CC400-Change-Proctor.
            if       WS-Proctor-Count = zero
                     go to CC400-Change-Proctor-Exit.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Pick-Idx =
                     1 + (WS-Rng-Fraction * WS-Proctor-Count).
            if       WS-Pick-Idx > WS-Proctor-Count
                     move WS-Proctor-Count to WS-Pick-Idx.
            move     PRT-Proctor-Id (WS-Pick-Idx) to
                     TTT-Proctor (WS-Move-Idx).
        CC400-Change-Proctor-Exit.
            exit.
      *
        CC900-Reassign-Random-Proctor-Only.
            perform  ZZ900-Random thru ZZ900-Random-Exit.
            compute  WS-Pick-Idx =
                     1 + (WS-Rng-Fraction * WS-Timetable-Count).
            if       WS-Pick-Idx > WS-Timetable-Count
                     move WS-Timetable-Count to WS-Pick-Idx.
            move     WS-Pick-Idx to WS-Move-Idx.
            perform  CC020-Backup-Sitting thru
                     CC020-Backup-Sitting-Exit.
            perform  CC400-Change-Proctor thru
                     CC400-Change-Proctor-Exit.
        CC900-Reassign-Random-Proctor-Only-Exit.
            exit.
      *
        copy "pcexrng.cob".
        copy "pcexdat.cob".
        copy "pcexexp.cob".
      *
        ZZ990-Abort.
            display  SY001.
            goback   returning 16.
        ZZ990-Abort-Exit.
            exit.
      *
