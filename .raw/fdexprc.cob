      *******************************************
      *  FD - Proctor File                         *
      *******************************************
      * 03/11/88 vbc - Created for xt150 exam suite.
      *
       fd  EXPRC-FILE
           label records are standard.
       copy "wsexprc.cob".
      *
