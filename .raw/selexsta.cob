      *******************************************
      *  Select Clause - Optimizer Statistics File  *
      *******************************************
      * 06/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXSTA-FILE   assign       EXSTA-FILE-NAME
                                 organization line sequential
                                 status       EXSTA-STATUS.
      *
