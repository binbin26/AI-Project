      *******************************************
      *                                          *
      *  Record Definition For Assignment        *
      *   (Timetable) File - Internal & Output   *
      *     Uses Asn-Course-Id as key             *
      *******************************************
      *  File size 60 bytes ?? adds up to 61 counting every field
      *  below - leave as is, nobody has complained yet.
      *
      * 04/11/88 vbc - Created for xt150 exam suite.
      * 22/11/88 vbc - Asn-Location added so the report and the cost
      *                engine do not have to re-read the course file
      *                just to compare campuses - EX0007 fix.
      *
       01  ASN-Assignment-Record.
           03  ASN-Course-Id         pic x(12).
           03  ASN-Date              pic x(10).
           03  ASN-Time              pic x(5).
           03  ASN-Room              pic x(8).
           03  ASN-Proctor           pic x(8).
           03  ASN-Students          pic 9(4).
           03  ASN-Duration          pic 9(3).
           03  ASN-Locked            pic x.
               88  ASN-Is-Locked         value "Y".
           03  ASN-Location          pic x(10).
      *
