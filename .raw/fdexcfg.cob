      *******************************************
      *  FD - Config Control Card                  *
      *******************************************
      * 05/11/88 vbc - Created for xt150 exam suite.
      *
       fd  EXCFG-FILE
           label records are standard.
       copy "wsexcfg.cob".
      *
