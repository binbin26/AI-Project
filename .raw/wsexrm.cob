      *******************************************
      *                                          *
      *  Record Definition For Room File         *
      *     Uses Rm-Room-Id as key                *
      *******************************************
      *  File size 28 bytes.
      *
      * 03/11/88 vbc - Created for xt150 exam suite.
      * 21/11/88 vbc - Rm-Capacity default of 30 applied by EXCLOAD
      *                when the input record has it blank or zero.
      *
       01  RM-Room-Record.
           03  RM-Room-Id            pic x(8).
           03  RM-Capacity           pic 9(4).
           03  RM-Location           pic x(10).
           03  filler                pic x(6).
      *
