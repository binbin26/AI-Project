      *******************************************
      *  FD - Best Timetable File                  *
      *  Uses the Assignment layout with the       *
      *  Asn- prefix swapped for Btf- throughout,   *
      *  so a program that has EXTTW-FILE and      *
      *  EXBTT-FILE open together (EXCSA, EXCPSO)  *
      *  is not left qualifying every field OF one *
      *  file or the other.                        *
      *******************************************
      * 09/11/88 vbc - Created for xt150 exam suite.
      * 26/11/88 vbc - Switched to Copy Replacing ==Asn-== by ==Btf-==
      *                after Asn-Course-Id OF EXTTW-FILE and OF
      *                EXBTT-FILE turned out ambiguous the first time
      *                EXCSA had both open at once - EX0007.
      *
       fd  EXBTT-FILE
           label records are standard.
       copy "wsexasn.cob" replacing ==Asn-== by ==Btf-==.
      *
