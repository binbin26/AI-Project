      *****************************************************************
      *                                                               *
      *   E X C L O A D   -   Exam Suite Course Loader / Splitter     *
      *                                                               *
      *****************************************************************
      *
       identification          division.
      *================================
      *
       program-id.       EXCLOAD.
      *
       author.           Vincent B Coen FBCS, FIDM, FIDPM.
      *
       installation.     Applewood Computers.
      *
       date-written.     08/11/88.
      *
       date-compiled.
      *
       security.         Copyright (C) 1988-2001 & later, Vincent Bryan
                          Coen. Distributed under the GNU General Public
                          License. See the file COPYING for details.
      *
      *    Remarks.          First step of the xt150 exam timetabling
      *                      suite. Reads the raw COURSE, ROOM, PROCTOR
      *                      and CONFIG cards, applies the loader
      *                      defaulting rules and splits any course that
      *                      is bigger than the largest room into two or
      *                      more sittings, writing one row per sitting
      *                      to the sitting work file for EXCINIT.
      *
      *    Version.          See WS-Prog-Name in Working-Storage.
      *
      *    Called Modules.   None.
      *
      *    Functions Used:   None - no intrinsic FUNCTION is called
      *                      anywhere in this program.
      *
      *    Files used :
      *                      EXCRS-FILE  Course input, one row/course.
      *                      EXRM-FILE   Room master (capacity lookup).
      *                      EXPRC-FILE  Proctor master (existence check
      *                                  only - not read here).
      *                      EXCFG-FILE  Single control card.
      *                      EXSTW-FILE  Sitting work file (output).
      *
      *    Error messages used.
      *                      EX0001, EX0002, EX0003, EX0004, EX0008.
      *
      * Changes:
      * 08/11/88 vbc - 1.0.00 Created - first cut, no splitting yet.
      * 15/11/88 vbc -     .1 Added AA070-Split-Course - was writing the
      *                       whole course through unsplit - EX0006.
      * 02/12/88 vbc -     .2 Widened Crs-Student-Count 999 to 9999 to
      *                       match wsexcrs.cob change - CS1.
      * 09/11/88 vbc -     .3 Fdexstw switched to Stw- prefix - Crs-
      *                       fields OF two open files was unworkable.
      * 19/06/91 krl -     .4 Malformed record skip (blank Course-Id or
      *                       Location) added after a bad card run took
      *                       the overnight batch down - EX0090.
      * 04/03/94 vbc -     .5 Locked-flag single-char rule tightened to
      *                       Y/y/X/x/1 only - field is X(1), cannot
      *                       hold the multi-char words in the analyst's
      *                       note - EX0092.
      * 11/09/98 pjt - 2.0.00 Year 2000 review - Pin/Cfg-Start/End-Date
      *                       already held CCYY-MM-DD text,
      *                       nothing stored as a 2-digit year in this
      *                       program - certified Y2K compliant, no code
      *                       change required.
      * 14/01/99 pjt -     .1 Re-run of above after the Cfg-xxx picture
      *                       review across the whole suite - confirmed
      *                       clean a second time for audit sign-off.
      * 23/08/01 vbc -     .2 EX0008 abort added for empty room file -
      *                       was looping forever dividing by a zero
      *                       max capacity - EX0093.
      *
      *****************************************************************
      * Copyright Notice.
      * ****************
      *
      * This program is part of the Applewood Computers xt150 exam
      * timetabling and job-shop scheduling suite and is Copyright (c)
      * Vincent B Coen, 1988-2001 and later.
      *
      * This program is free software; you can redistribute it and/or
      * modify it under the terms of the GNU General Public License as
      * published by the Free Software Foundation; version 3 and later.
      *
      * This program is distributed in the hope that it will be useful,
      * but WITHOUT ANY WARRANTY; without even the implied warranty of
      * MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
      * GNU General Public License for more details.
      *
      *****************************************************************
      *
       environment             division.
      *================================
      *
       configuration section.
       special-names.
           C01 is TOP-OF-FORM.
      *
       input-output            section.
       file-control.
       copy "selexcrs.cob".
       copy "selexrm.cob".
       copy "selexprc.cob".
       copy "selexcfg.cob".
       copy "selexstw.cob".
      *
       data                    division.
      *================================
      *
       file section.
      *
       copy "fdexcrs.cob".
       copy "fdexrm.cob".
       copy "fdexprc.cob".
       copy "fdexcfg.cob".
       copy "fdexstw.cob".
      *
       working-storage section.
      *-----------------------
       77  WS-Prog-Name              pic x(20) value "EXCLOAD (2.0.00)".
       77  WS-Course-Id-Len          pic 9(2)      comp value zero.
       77  WS-Suffix-Idx             pic 9         comp value zero.
       77  WS-Suffix-Len             pic 9         comp value zero.
      *
       copy "wsexcom.cob".
      *
       01  WS-File-Status-Group.
           03  EXCRS-STATUS          pic xx.
           03  EXRM-STATUS           pic xx.
           03  EXPRC-STATUS          pic xx.
           03  EXCFG-STATUS          pic xx.
           03  EXSTW-STATUS          pic xx.
           03  filler                pic x(2).
       01  WS-File-Status-Combined redefines WS-File-Status-Group
                                     pic x(12).
      *                                  blanks all 5 flags at once
      *
       01  WS-File-Names.
           03  EXCRS-FILE-NAME       pic x(20) value "EXCRS-FILE".
           03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
           03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
           03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
           03  EXSTW-FILE-NAME       pic x(20) value "EXSTW-FILE".
           03  filler                pic x(4).
      *
       01  WS-Switches.
           03  WS-Eof-Room           pic x     value "N".
               88  WS-No-More-Room       value "Y".
           03  WS-Eof-Course         pic x     value "N".
               88  WS-No-More-Course     value "Y".
           03  WS-Course-Valid       pic x     value "Y".
               88  WS-Course-Is-Valid    value "Y".
           03  filler                pic x(5).
      *
       01  WS-Counters.
           03  WS-Max-Capacity       pic 9(4)      comp value zero.
           03  WS-Room-Capacity      pic 9(4)      comp value zero.
           03  WS-Max-Session-Size   pic 9(4)      comp value zero.
           03  WS-Sittings-Written   pic 9(7)      comp value zero.
           03  WS-Courses-Skipped    pic 9(7)      comp value zero.
           03  filler                pic x(4).
      *
       01  WS-Split-Work.
           03  WS-Effective-Size     pic 9(4)      comp value zero.
           03  WS-Sitting-Count      pic 9(4)      comp value zero.
           03  WS-Full-Sittings      pic 9(4)      comp value zero.
           03  WS-Sitting-Sub        pic 9(4)      comp value zero.
           03  WS-Remainder          pic 9(4)      comp value zero.
           03  WS-Last-Size          pic 9(4)      comp value zero.
           03  WS-This-Size          pic 9(4)      comp value zero.
           03  filler                pic x(4).
      *
       01  WS-Suffix-Edit            pic zzz9.
       01  WS-Suffix-Edit-R redefines WS-Suffix-Edit
                                     pic x(4).
      *                                  alphanumeric view for ref-mod -
      *                                  some compilers balk at ref-mod
      *                                  against a numeric-edited item.
      *
       01  WS-New-Course-Id-Group.
      *                                  body truncated to 6 chars to
      *                                  leave room for a 6-char tail
      *                                  ("_C" + up to 4 digits) inside
      *                                  the 12-byte Course-Id field -
      *                                  a long course id loses its
      *                                  tail characters on a split.
           03  WS-New-Course-Id-Body pic x(6)      value spaces.
           03  WS-New-Course-Id-Tail pic x(6)      value spaces.
           03  filler                pic x(4).
       01  WS-New-Course-Id-R redefines WS-New-Course-Id-Group
                                     pic x(16).
      *
       procedure division.
      *
       AA000-Main                    section.
      *****************************************
      *  Overall run - open, load config, scan rooms, process courses.
      *
           perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
           perform  AA010-Open-Files thru AA010-Open-Files-Exit.
           perform  AA020-Load-Config thru AA020-Load-Config-Exit.
           perform  AA030-Scan-Rooms thru AA030-Scan-Rooms-Exit.
           perform  AA040-Process-Courses thru
                    AA040-Process-Courses-Exit.
           perform  AA090-Close-Files thru AA090-Close-Files-Exit.
           display  "EXCLOAD sittings written  " WS-Sittings-Written.
           display  "EXCLOAD courses skipped   " WS-Courses-Skipped.
           goback   returning zero.
      *
       ZZ000-Init-Ws.
           move     spaces to WS-File-Status-Combined.
           move     zero   to WS-Sittings-Written WS-Courses-Skipped.
       ZZ000-Init-Ws-Exit.
           exit.
      *
       AA010-Open-Files.
      *****************************************
      *  Every file must be present before a single sitting is written -
      *  a partial run is worse than no run at all for this batch step.
      *
           open     input EXCRS-FILE.
           if       EXCRS-STATUS not = "00"
                    display EX0001 EXCRS-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           open     input EXRM-FILE.
           if       EXRM-STATUS not = "00"
                    display EX0002 EXRM-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           open     input EXPRC-FILE.
           if       EXPRC-STATUS not = "00"
                    display EX0003 EXPRC-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           close    EXPRC-FILE.
      *                                  presence check only - the
      *                                  proctor table itself is read
      *                                  by EXCINIT, not by this step.
           open     input EXCFG-FILE.
           if       EXCFG-STATUS not = "00"
                    display EX0004 EXCFG-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           open     output EXSTW-FILE.
           if       EXSTW-STATUS not = "00"
                    display SY001
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
       AA010-Open-Files-Exit.
           exit.
      *
       AA020-Load-Config.
      *****************************************
      *  One record card. Cfg-Max-Session-Size defaults to 100 (see the
      *  parameter table) when the card leaves it blank or zero.
      *
           read     EXCFG-FILE
                    at end
                    display EX0004 EXCFG-FILE-NAME
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
           move     CFG-Max-Session-Size to WS-Max-Session-Size.
           if       WS-Max-Session-Size = zero
                    move 100 to WS-Max-Session-Size.
           close    EXCFG-FILE.
       AA020-Load-Config-Exit.
           exit.
      *
       AA030-Scan-Rooms.
      *****************************************
      *  One pass of the room master purely to find MAXCAP, the largest
      *  (defaulted) capacity on file - needed before any course can be
      *  tested for a split.
      *
           perform  AA031-Read-Room thru AA031-Read-Room-Exit
                    until WS-No-More-Room.
           close    EXRM-FILE.
           if       WS-Max-Capacity = zero
                    display EX0008
                    perform ZZ990-Abort thru ZZ990-Abort-Exit.
       AA030-Scan-Rooms-Exit.
           exit.
      *
       AA031-Read-Room.
           read     EXRM-FILE
                    at end
                    set WS-No-More-Room to true
                    go to AA031-Read-Room-Exit.
           move     RM-Capacity to WS-Room-Capacity.
           if       WS-Room-Capacity = zero
                    move 30 to WS-Room-Capacity.
           if       WS-Room-Capacity > WS-Max-Capacity
                    move WS-Room-Capacity to WS-Max-Capacity.
       AA031-Read-Room-Exit.
           exit.
      *
       AA040-Process-Courses.
      *****************************************
      *  Main course loop - default, resolve the lock/pin rule, split
      *  if oversize, write one work-file row per resulting sitting.
      *
           perform  AA041-Read-Course thru AA041-Read-Course-Exit
                    until WS-No-More-Course.
           close    EXCRS-FILE.
       AA040-Process-Courses-Exit.
           exit.
      *
       AA041-Read-Course.
           read     EXCRS-FILE
                    at end
                    set WS-No-More-Course to true
                    go to AA041-Read-Course-Exit.
           move     "Y"      to WS-Course-Valid.
           perform  AA045-Validate-Course thru
                    AA045-Validate-Course-Exit.
           if       not WS-Course-Is-Valid
                    add 1 to WS-Courses-Skipped
                    go to AA041-Read-Course-Exit.
           perform  AA050-Default-Course thru AA050-Default-Course-Exit.
           perform  AA060-Resolve-Lock thru AA060-Resolve-Lock-Exit.
           perform  AA070-Split-Course thru AA070-Split-Course-Exit.
       AA041-Read-Course-Exit.
           exit.
      *
       AA045-Validate-Course.
      *****************************************
      *  A malformed card is skipped, not fatal to the run - EX0090.
      *
           if       CRS-Course-Id = spaces
                    move "N" to WS-Course-Valid
                    go to AA045-Validate-Course-Exit.
           if       CRS-Location = spaces
                    move "N" to WS-Course-Valid.
       AA045-Validate-Course-Exit.
           exit.
      *
       AA050-Default-Course.
      *****************************************
      *  Missing/zero student count -> pseudo-random [30,60].
      *  Missing/invalid duration -> 90.
      *
           if       CRS-Student-Count not numeric
                    or CRS-Student-Count = zero
                    perform ZZ900-Random thru ZZ900-Random-Exit
                    compute CRS-Student-Count =
                            30 + (WS-Rng-Fraction * 31).
           if       CRS-Duration-Min not numeric
                    or CRS-Duration-Min = zero
                    move 90 to CRS-Duration-Min.
       AA050-Default-Course-Exit.
           exit.
      *
       AA060-Resolve-Lock.
      *****************************************
      *  Crs-Locked-Flag is only X(1), so of the analyst's list of
      *  truthy words (yes/true/x/1/locked/co/dung) only X and 1 can
      *  ever actually appear in the field along with Y itself - EX0092.
      *  A locked course only keeps its pin when date, time AND room
      *  are all present, otherwise it reverts to a normal (unlocked)
      *  sitting for AA070.
      *
           if       CRS-Locked-Flag = "Y" or CRS-Locked-Flag = "y"
                    or CRS-Locked-Flag = "X" or CRS-Locked-Flag = "x"
                    or CRS-Locked-Flag = "1"
                    move "Y" to CRS-Locked-Flag
           else
                    move "N" to CRS-Locked-Flag.
           if       CRS-Is-Locked
                    if CRS-Pin-Date = spaces or CRS-Pin-Time = spaces
                       or CRS-Pin-Room = spaces
                       move "N" to CRS-Locked-Flag.
       AA060-Resolve-Lock-Exit.
           exit.
      *
       AA070-Split-Course.
      *****************************************
      *  MAX-SESSION-SIZE' = min(Cfg-Max-Session-Size, MAXCAP). A
      *  locked course, or one at or below MAXCAP, passes through as a
      *  single sitting - EX0006 fix.
      *
           move     WS-Max-Session-Size to WS-Effective-Size.
           if       WS-Max-Capacity < WS-Max-Session-Size
                    move WS-Max-Capacity to WS-Effective-Size.
           if       CRS-Is-Locked
                    or CRS-Student-Count not > WS-Max-Capacity
                    perform AA080-Write-Sitting thru
                            AA080-Write-Sitting-Exit
                    go to AA070-Split-Course-Exit.
      *
           divide   CRS-Student-Count by WS-Effective-Size
                    giving   WS-Sitting-Count
                    remainder WS-Remainder.
           if       WS-Remainder not = zero
                    add 1 to WS-Sitting-Count.
           compute  WS-Full-Sittings = WS-Sitting-Count - 1.
           if       WS-Remainder = zero
                    move WS-Effective-Size to WS-Last-Size
           else
                    move WS-Remainder to WS-Last-Size.
      *
           move     zero   to WS-Course-Id-Len.
           inspect  CRS-Course-Id tallying WS-Course-Id-Len
                    for characters before initial space.
           if       WS-Course-Id-Len > 6
                    move 6 to WS-Course-Id-Len.
      *
           perform  AA075-Write-Split-Sitting thru
                    AA075-Write-Split-Sitting-Exit
                    varying WS-Sitting-Sub from 1 by 1
                    until WS-Sitting-Sub > WS-Sitting-Count.
       AA070-Split-Course-Exit.
           exit.
      *
       AA075-Write-Split-Sitting.
      *****************************************
      *  One sitting <Course-Id>_C<n> - first K-1 get the effective
      *  session size, the last gets the remainder (or the full
      *  session size again when the remainder is exactly zero).
      *
           if       WS-Sitting-Sub > WS-Full-Sittings
                    move WS-Last-Size to WS-This-Size
           else
                    move WS-Effective-Size to WS-This-Size.
      *
           move     WS-Sitting-Sub to WS-Suffix-Edit.
           perform  AA076-Find-Suffix-Start
                    varying WS-Suffix-Idx from 1 by 1
                    until WS-Suffix-Idx > 4
                       or WS-Suffix-Edit-R (WS-Suffix-Idx:1) not =
                          space.
           compute  WS-Suffix-Len = 5 - WS-Suffix-Idx.
      *
           move     spaces to WS-New-Course-Id-Group.
           move     CRS-Course-Id (1:WS-Course-Id-Len)
                    to WS-New-Course-Id-Body (1:WS-Course-Id-Len).
           string   "_C" delimited by size
                    WS-Suffix-Edit-R (WS-Suffix-Idx:WS-Suffix-Len)
                             delimited by size
                    into WS-New-Course-Id-Tail.
      *
           move     CRS-Course-Record to STW-Course-Record.
           move     WS-New-Course-Id-R (1:12) to STW-Course-Id.
           move     WS-This-Size to STW-Student-Count.
           write    STW-Course-Record.
           add      1 to WS-Sittings-Written.
       AA075-Write-Split-Sitting-Exit.
           exit.
      *
       AA076-Find-Suffix-Start.
      *****************************************
      *  Body of the loop is in the PERFORM VARYING test itself - this
      *  paragraph only exists so the loop is a PERFORM of a paragraph,
      *  not an inline block.
      *
           continue.
       AA076-Find-Suffix-Start-Exit.
           exit.
      *
       AA080-Write-Sitting.
      *****************************************
      *  Unsplit path - one sitting, same course id, unchanged.
      *
           move     CRS-Course-Record to STW-Course-Record.
           write    STW-Course-Record.
           add      1 to WS-Sittings-Written.
       AA080-Write-Sitting-Exit.
           exit.
      *
       AA090-Close-Files.
           if       EXSTW-STATUS = "00"
                    close EXSTW-FILE.
       AA090-Close-Files-Exit.
           exit.
      *
       copy "pcexrng.cob".
      *
       ZZ990-Abort.
      *****************************************
      *  Common fatal-error exit - close whatever is open and quit.
      *
           display  SY001.
           goback   returning 16.
       ZZ990-Abort-Exit.
           exit.
      *
