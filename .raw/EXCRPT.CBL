       identification division.
       program-id.              EXCRPT.
       author.                  Vincent B Coen FBCS, FIDM, FIDPM.
       installation.            Applewood Computers.
       date-written.            12/12/88.
       date-compiled.
       security.
      *
      *  Copyright (C) 2025 Vincent B Coen and contributors
      *
      *  This program is free software: you can redistribute it
      *  and/or modify it under the terms of the GNU General Public
      *  License as published by the Free Software Foundation,
      *  either version 3 of the License, or (at your option) any
      *  later version.
      *
      *  This program is distributed in the hope it will be useful,
      *  but WITHOUT ANY WARRANTY - without even the implied
      *  warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
      *  PURPOSE.  See the GNU General Public License for details.
      *
      ********************************************************
      *                                                     *
      *  EXCRPT - Sort And Print The Best Timetable         *
      *                                                     *
      ********************************************************
      *
      *  Remarks -
      *    Sixth step of the xt150 exam suite, run after EXCSA and/or
      *    EXCPSO.  Reads whatever the last optimizer left in the
      *    Best Timetable file into memory, resolves each sitting's
      *    course name and exam format off the Course file and its
      *    proctor's name off the Proctor master, sorts the lot
      *    ascending by date/time/room and prints the exam timetable
      *    listing with a per-date exam count and a closing summary
      *    block.  The same sorted sittings are written back out as
      *    the final digital Timetable file, in report order, so a
      *    downstream extract never has to re-sort what this program
      *    already sorted once.  The nine-component cost breakdown in
      *    the summary block is a fresh full-mode call to EXCCOST -
      *    the Statistics file only carries the total, not the
      *    breakdown by category.
      *
      *  Version           1.0.00
      *  Called modules     EXCCOST (full mode, once)
      *  Functions used     none - see pcexrng.cob, pcexdat.cob
      *  Files used         EXRM-FILE    input  - room master
      *                     EXPRC-FILE   input  - proctor master
      *                     EXCFG-FILE   input  - control card
      *                     EXCRS-FILE   input  - course/sitting master
      *                     EXBTT-FILE   input  - best timetable found
      *                     EXSTA-FILE   input  - run statistics
      *                     EXTTO-FILE   output - final sorted timetable
      *                     EXRPT-FILE   output - printed listing
      *  Error messages     EX0001 EX0002 EX0003 EX0004 EX0007 EX0013
      *                     EX0016 EX0017
      *
      *  Changes -
      * 12/12/88 vbc - 1.0.00 Created.
      * 19/12/88 vbc - .1 Course name/format lookup table now built
      *                from EXCRS-FILE instead of assuming Location
      *                alone tells the exam format - report was
      *                printing the wrong format column for split
      *                sittings.
      * 19/07/91 krl - .2 Zero-sitting divide guarded in AA080 after
      *                an empty Best Timetable file sent the printed
      *                percentages through zero.
      * 14/09/98 pjt - 2.0.00 Year 2000 review - date fields on this
      *                module are 4-digit CCYY-MM-DD text throughout,
      *                the control break compares them direct with no
      *                windowing.
      * 13/01/99 pjt - .1 Re-run of above against 1999/2000 boundary
      *                timetables - certified Y2K compliant.
      * 06/02/02 vbc - .2 Note column now shows UNSCHED for a sitting
      *                with no date/time/room instead of leaving it
      *                blank - ticket from the Exams Office.
      *
      ********************************************************
      *
        environment division.
        configuration section.
        special-names.
            C01 is TOP-OF-FORM.
      *
        input-output section.
        file-control.
            copy "selexrm.cob".
            copy "selexprc.cob".
            copy "selexcfg.cob".
            copy "selexcrs.cob".
            copy "selexbtt.cob".
            copy "selexsta.cob".
            copy "selextto.cob".
            copy "selexrpt.cob".
      *
      *  Sort work file - no SORT precedent survives in this shop's
      *  own copybooks, so this SD is spelled out fresh rather than
      *  lifted from one.
      *
            select   EXSRT-FILE   assign       "EXSRTWK1".
      *
        data division.
        file section.
        copy "fdexrm.cob".
        copy "fdexprc.cob".
        copy "fdexcfg.cob".
        copy "fdexcrs.cob".
        copy "fdexbtt.cob".
        copy "fdexsta.cob".
        copy "fdextto.cob".
      *
      *  FD - Exam Timetable Report Print File
      *  Declared inline, not via a shared fdxxx.cob copybook - the
      *  Report Writer's REPORTS clause names a report-name that is
      *  specific to this one program, same idiom as Print-File in
      *  pyrgstr.cbl / vacprint.cbl.
      *
        fd  EXRPT-FILE
            label records are standard
            record contains 132 characters
            reports are Exam-Timetable-Report.
      *
      *  SD - Sort Work Record
      *  Same Assignment layout as the timetable files, prefix
      *  swapped for Srt- so a program with EXBTT-FILE / EXTTO-FILE
      *  and this sort record open together is never left qualifying
      *  one field OF the other, same reasoning as fdexbtt.cob's
      *  Btf- swap.
      *
        sd  EXSRT-FILE.
        copy "wsexasn.cob" replacing ==Asn-== by ==Srt-==.
      *
        working-storage section.
        77  WS-Prog-Name              pic x(20) value
                                      "EXCRPT  (1.0.00)".
        77  WS-Sub-K                  pic 9(6)      comp value zero.
        77  WS-Crs-Sub                pic 9(4)      comp value zero.
        77  WS-Prc-Sub                pic 9(4)      comp value zero.
        77  WS-Course-Count           pic 9(4)      comp value zero.
        77  WS-Scheduled-Count        pic 9(6)      comp value zero.
        77  WS-Unscheduled-Count      pic 9(6)      comp value zero.
        77  WS-One                    pic 9         comp value 1.
        77  WS-Page-Lines             pic 9(3)      comp value 55.
        copy "wsexcom.cob".
      *
        01  WS-File-Status-Group.
            03  EXRM-STATUS           pic xx.
            03  EXPRC-STATUS          pic xx.
            03  EXCFG-STATUS          pic xx.
            03  EXCRS-STATUS          pic xx.
            03  EXBTT-STATUS          pic xx.
            03  EXSTA-STATUS          pic xx.
            03  EXTTO-STATUS          pic xx.
            03  EXRPT-STATUS          pic xx.
        01  WS-File-Status-Combined redefines WS-File-Status-Group
                                      pic x(16).
      *
        01  WS-File-Names.
            03  EXRM-FILE-NAME        pic x(20) value "EXRM-FILE".
            03  EXPRC-FILE-NAME       pic x(20) value "EXPRC-FILE".
            03  EXCFG-FILE-NAME       pic x(20) value "EXCFG-FILE".
            03  EXCRS-FILE-NAME       pic x(20) value "EXCRS-FILE".
            03  EXBTT-FILE-NAME       pic x(20) value "EXBTT-FILE".
            03  EXSTA-FILE-NAME       pic x(20) value "EXSTA-FILE".
            03  EXTTO-FILE-NAME       pic x(20) value "EXTTO-FILE".
            03  EXRPT-FILE-NAME       pic x(20) value "EXRPT-FILE".
      *
        01  WS-Switches.
            03  WS-Eof-Room           pic x     value "N".
                88  WS-No-More-Room       value "Y".
            03  WS-Eof-Proctor        pic x     value "N".
                88  WS-No-More-Proctor    value "Y".
            03  WS-Eof-Course         pic x     value "N".
                88  WS-No-More-Course     value "Y".
            03  WS-Eof-Sitting        pic x     value "N".
                88  WS-No-More-Sitting    value "Y".
            03  WS-Eof-Sort           pic x     value "N".
                88  WS-No-More-Sort-Rec   value "Y".
            03  WS-Crs-Found-Sw       pic x     value "N".
                88  WS-Crs-Found          value "Y".
            03  WS-Prc-Found-Sw       pic x     value "N".
                88  WS-Prc-Found          value "Y".
            03  filler                pic x.
      *
      *  Cost-engine linkage fields, same layout order as EXCCOST's
      *  own PROCEDURE DIVISION USING - see wsexttt/wsexrmt/wsexprt/
      *  wsexcfg/wsexcst.cob for the shared tables.  No perturbation
      *  happens in this program, so there is only the one Ttt-
      *  table, loaded straight off the Best Timetable file.
      *
        01  WS-Cost-Mode              pic x.
            88  WS-Mode-Full              value "F".
            88  WS-Mode-Fast              value "S".
        01  WS-Timetable-Count        pic 9(6)      comp value zero.
        copy "wsexttt.cob".
        01  WS-Room-Count             pic 9(4)      comp value zero.
        copy "wsexrmt.cob".
        01  WS-Proctor-Count          pic 9(4)      comp value zero.
        copy "wsexprt.cob".
        copy "wsexcfg.cob".
        copy "wsexcst.cob".
        copy "wsexsta.cob".
      *
      *  Course lookup table - built once at AA045 off EXCRS-FILE so
      *  each printed sitting can carry its course name and exam
      *  format without re-reading the course file per sitting.
      *
        01  WS-Course-Table.
            03  WS-Course-Entry       occurs 2000 times.
                05  WS-Crs-Tbl-Id     pic x(12).
                05  WS-Crs-Tbl-Name   pic x(30).
                05  WS-Crs-Tbl-Format pic x(10).
                05  filler            pic x(4).
      *
      *  Working fields for the one sitting currently being sorted
      *  back off EXSRT-FILE - the Report Writer SOURCE clause needs
      *  a data item, not an expression, so the course/proctor name
      *  lookups and the note text all land here before GENERATE is
      *  issued for the detail line.
      *
        01  WS-Rpt-Line-Fields.
            03  WS-Rpt-Course-Id      pic x(12).
            03  WS-Rpt-Course-Name    pic x(30).
            03  WS-Rpt-Date           pic x(10).
            03  WS-Rpt-Time           pic x(5).
            03  WS-Rpt-Room           pic x(8).
            03  WS-Rpt-Proctor-Name   pic x(20).
            03  WS-Rpt-Location       pic x(10).
            03  WS-Rpt-Format         pic x(10).
            03  WS-Rpt-Students       pic 9(4).
            03  WS-Rpt-Note           pic x(9).
            03  filler                pic x(2).
        01  WS-Rpt-Line-Dump redefines WS-Rpt-Line-Fields
                                      pic x(120).
      *                                  diagnostic dump only, see
      *                                  EXCINIT's WS-Room-Table-Dump
      *                                  for the same idiom - not
      *                                  called unless UPSI-0 is on.
      *
        01  WS-Feasible-Text          pic x(3)      value spaces.
      *
        report section.
      *
      *  Layout borrowed for shape only from pyrgstr.cbl / vacprint.cbl
      *  (RD / TYPE PAGE HEADING / TYPE DETAIL / TYPE CONTROL FOOTING,
      *  the aa0nn paragraph-naming pattern) - this shop's own screen
      *  and free-format habits in those two programs are not carried
      *  across, Report Writer itself is standard COBOL.
      *
        RD  Exam-Timetable-Report
            control      SRT-Date, Final
            page limit   WS-Page-Lines
            heading      1
            first detail 5
            last  detail WS-Page-Lines.
      *
        01  RPT-Page-Heading         type page heading.
            03  line  1.
                05  col   1  pic x(38) value
                        "EXCRPT - EXAM TIMETABLE LISTING".
                05  col 118  pic x(5)  value "PAGE ".
                05  col 124  pic zz9   source PAGE-COUNTER.
            03  line  3.
                05  col   1  pic x(9)  value "COURSE-ID".
                05  col  15  pic x(11) value "COURSE NAME".
                05  col  46  pic x(4)  value "DATE".
                05  col  57  pic x(4)  value "TIME".
                05  col  63  pic x(4)  value "ROOM".
                05  col  72  pic x(7)  value "PROCTOR".
                05  col  93  pic x(6)  value "CAMPUS".
                05  col 104  pic x(6)  value "FORMAT".
                05  col 115  pic x(8)  value "STUDENTS".
                05  col 124  pic x(4)  value "NOTE".
      *
        01  RPT-Detail-Line          type detail.
            03  line + 1.
                05  col   1  pic x(12) source WS-Rpt-Course-Id.
                05  col  15  pic x(30) source WS-Rpt-Course-Name.
                05  col  46  pic x(10) source WS-Rpt-Date.
                05  col  57  pic x(5)  source WS-Rpt-Time.
                05  col  63  pic x(8)  source WS-Rpt-Room.
                05  col  72  pic x(20) source WS-Rpt-Proctor-Name.
                05  col  93  pic x(10) source WS-Rpt-Location.
                05  col 104  pic x(10) source WS-Rpt-Format.
                05  col 115  pic zzz9  source WS-Rpt-Students.
                05  col 124  pic x(9)  source WS-Rpt-Note.
      *
        01  RPT-Date-Footing         type control footing SRT-Date
                                      line plus 1.
            03  col   1  pic x(11) value "EXAMS ON  ".
            03  col  12  pic x(10) source SRT-Date.
            03  col  25  pic x(3)  value " - ".
            03  col  28  pic zzz9  sum WS-One.
            03  col  33  pic x(7)  value "EXAM(S)".
      *
        01  RPT-Final-Footing        type control footing final
                                      line plus 3.
            03  line  1.
                05  col   1  pic x(20) value "TOTAL SITTINGS".
                05  col  25  pic zzz9  sum WS-One.
            03  line + 1.
                05  col   1  pic x(20) value "SCHEDULED".
                05  col  25  pic zzz9  source WS-Scheduled-Count.
            03  line + 1.
                05  col   1  pic x(20) value "UNSCHEDULED".
                05  col  25  pic zzz9  source WS-Unscheduled-Count.
            03  line + 2.
                05  col   1  pic x(20) value "FINAL PENALTY SCORE".
                05  col  25  pic Z(7)9.99
                                      source CST-Total-Cost.
            03  line + 1.
                05  col   1  pic x(20) value "FEASIBLE".
                05  col  25  pic x(3)  source WS-Feasible-Text.
            03  line + 2.
                05  col   1  pic x(30) value "VIOLATION BREAKDOWN".
            03  line + 1.
                05  col   1  pic x(18) value "ROOM CONFLICT".
                05  col  25  pic Z(6)9.99
                                      source CST-Room-Conflict.
            03  line + 1.
                05  col   1  pic x(18) value "OVERCAPACITY".
                05  col  25  pic Z(6)9.99
                                      source CST-Overcapacity.
            03  line + 1.
                05  col   1  pic x(18) value "PROCTOR CONFLICT".
                05  col  25  pic Z(6)9.99
                                      source CST-Proctor-Conflict.
            03  line + 1.
                05  col   1  pic x(18) value "LOCATION MISMATCH".
                05  col  25  pic Z(6)9.99
                                      source CST-Location-Mismatch.
            03  line + 1.
                05  col   1  pic x(18) value "UNSCHEDULED".
                05  col  25  pic Z(6)9.99
                                      source CST-Unscheduled.
            03  line + 1.
                05  col   1  pic x(18) value "UNDERUTILIZATION".
                05  col  25  pic Z(6)9.99
                                      source CST-Underutilization.
            03  line + 1.
                05  col   1  pic x(18) value "SESSION DISTANCE".
                05  col  25  pic Z(6)9.99
                                      source CST-Session-Distance.
            03  line + 1.
                05  col   1  pic x(18) value "WEEKLY WORKLOAD".
                05  col  25  pic Z(6)9.99
                                      source CST-Weekly-Workload.
            03  line + 1.
                05  col   1  pic x(18) value "DAILY WORKLOAD".
                05  col  25  pic Z(6)9.99
                                      source CST-Daily-Workload.
            03  line + 2.
                05  col   1  pic x(30) value "OPTIMIZER STATISTICS".
            03  line + 1.
                05  col   1  pic x(18) value "ALGORITHM".
                05  col  25  pic x(10) source STA-Algorithm-Name.
            03  line + 1.
                05  col   1  pic x(18) value "ITERATIONS".
                05  col  25  pic zzzzzz9
                                      source STA-Iterations.
            03  line + 1.
                05  col   1  pic x(18) value "ACCEPTED".
                05  col  25  pic zzzzzz9
                                      source STA-Accepted.
            03  line + 1.
                05  col   1  pic x(18) value "REJECTED".
                05  col  25  pic zzzzzz9
                                      source STA-Rejected.
            03  line + 1.
                05  col   1  pic x(18) value "ACCEPTANCE RATE %".
                05  col  25  pic Z(3)9.99
                                      source STA-Acceptance-Rate.
            03  line + 1.
                05  col   1  pic x(18) value "IMPROVEMENT %".
                05  col  25  pic Z(3)9.99
                                      source STA-Improvement-Pct.
      *
        procedure division.
      *
        AA000-Main                    section.
            perform  ZZ000-Init-Ws thru ZZ000-Init-Ws-Exit.
            perform  AA010-Open-Files thru AA010-Open-Files-Exit.
            perform  AA020-Load-Config thru AA020-Load-Config-Exit.
            perform  AA030-Load-Rooms thru AA030-Load-Rooms-Exit.
            perform  AA040-Load-Proctors thru
                     AA040-Load-Proctors-Exit.
            perform  AA045-Load-Courses thru
                     AA045-Load-Courses-Exit.
            perform  AA060-Load-Timetable thru
                     AA060-Load-Timetable-Exit.
            perform  AA080-Load-Stats thru AA080-Load-Stats-Exit.
            perform  BB090-Score-Full thru BB090-Score-Full-Exit.
            perform  CC000-Sort-And-Report thru
                     CC000-Sort-And-Report-Exit.
            perform  AA095-Close-Files thru AA095-Close-Files-Exit.
            display  "EXCRPT sittings printed     " WS-Timetable-Count.
            display  "EXCRPT scheduled             " WS-Scheduled-Count.
            display  "EXCRPT unscheduled           "
                     WS-Unscheduled-Count.
            display  "EXCRPT final penalty score   " CST-Total-Cost.
            display  "EXCRPT feasible              " WS-Feasible-Text.
            goback   returning zero.
      *
        ZZ000-Init-Ws.
            move     spaces to WS-File-Status-Combined.
            move     zero to WS-Room-Count WS-Proctor-Count
                     WS-Timetable-Count WS-Course-Count
                     WS-Scheduled-Count WS-Unscheduled-Count.
            set      WS-Mode-Full to true.
        ZZ000-Init-Ws-Exit.
            exit.
      *
        AA010-Open-Files.
            open     input EXRM-FILE.
            if       EXRM-STATUS not = "00"
                     display EX0002 EXRM-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXPRC-FILE.
            if       EXPRC-STATUS not = "00"
                     display EX0003 EXPRC-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXCFG-FILE.
            if       EXCFG-STATUS not = "00"
                     display EX0004 EXCFG-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXCRS-FILE.
            if       EXCRS-STATUS not = "00"
                     display EX0001 EXCRS-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXBTT-FILE.
            if       EXBTT-STATUS not = "00"
                     display EX0007 EXBTT-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     input EXSTA-FILE.
            if       EXSTA-STATUS not = "00"
                     display EX0013 EXSTA-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     output EXTTO-FILE.
            if       EXTTO-STATUS not = "00"
                     display EX0016 EXTTO-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            open     output EXRPT-FILE.
            if       EXRPT-STATUS not = "00"
                     display EX0017 EXRPT-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
        AA010-Open-Files-Exit.
            exit.
      *
        AA020-Load-Config.
            read     EXCFG-FILE
                     at end
                     display EX0004 EXCFG-FILE-NAME
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
            close    EXCFG-FILE.
        AA020-Load-Config-Exit.
            exit.
      *
        AA030-Load-Rooms.
            perform  AA031-Load-One-Room thru
                     AA031-Load-One-Room-Exit
                     until WS-No-More-Room.
            close    EXRM-FILE.
            if       WS-Room-Count = zero
                     display EX0008
                     perform ZZ990-Abort thru ZZ990-Abort-Exit.
        AA030-Load-Rooms-Exit.
            exit.
      *
        AA031-Load-One-Room.
            read     EXRM-FILE
                     at end
                     set WS-No-More-Room to true
                     go to AA031-Load-One-Room-Exit.
            if       RM-Capacity = zero
                     move 30 to RM-Capacity.
            if       WS-Room-Count < 200
                     add 1 to WS-Room-Count
                     move RM-Room-Id to RMT-Room-Id (WS-Room-Count)
                     move RM-Capacity to
                          RMT-Capacity (WS-Room-Count)
                     move RM-Location to
                          RMT-Location (WS-Room-Count).
        AA031-Load-One-Room-Exit.
            exit.
      *
        AA040-Load-Proctors.
            perform  AA041-Load-One-Proctor thru
                     AA041-Load-One-Proctor-Exit
                     until WS-No-More-Proctor.
            close    EXPRC-FILE.
        AA040-Load-Proctors-Exit.
            exit.
      *
        AA041-Load-One-Proctor.
            read     EXPRC-FILE
                     at end
                     set WS-No-More-Proctor to true
                     go to AA041-Load-One-Proctor-Exit.
            if       WS-Proctor-Count < 500
                     add 1 to WS-Proctor-Count
                     move PRC-Proctor-Id to
                          PRT-Proctor-Id (WS-Proctor-Count)
                     move PRC-Proctor-Name to
                          PRT-Proctor-Name (WS-Proctor-Count)
                     move PRC-Location to
                          PRT-Location (WS-Proctor-Count).
        AA041-Load-One-Proctor-Exit.
            exit.
      *
        AA045-Load-Courses.
            perform  AA046-Load-One-Course thru
                     AA046-Load-One-Course-Exit
                     until WS-No-More-Course.
            close    EXCRS-FILE.
        AA045-Load-Courses-Exit.
            exit.
      *
        AA046-Load-One-Course.
            read     EXCRS-FILE
                     at end
                     set WS-No-More-Course to true
                     go to AA046-Load-One-Course-Exit.
            if       WS-Course-Count < 2000
                     add 1 to WS-Course-Count
                     move CRS-Course-Id to
                          WS-Crs-Tbl-Id (WS-Course-Count)
                     move CRS-Course-Name to
                          WS-Crs-Tbl-Name (WS-Course-Count)
                     move CRS-Exam-Format to
                          WS-Crs-Tbl-Format (WS-Course-Count).
        AA046-Load-One-Course-Exit.
            exit.
      *
        AA060-Load-Timetable.
            perform  AA061-Load-One-Sitting thru
                     AA061-Load-One-Sitting-Exit
                     until WS-No-More-Sitting.
            close    EXBTT-FILE.
        AA060-Load-Timetable-Exit.
            exit.
      *
        AA061-Load-One-Sitting.
            read     EXBTT-FILE
                     at end
                     set WS-No-More-Sitting to true
                     go to AA061-Load-One-Sitting-Exit.
            if       WS-Timetable-Count < 2000
                     add 1 to WS-Timetable-Count
                     perform ZZ100-Store-One-Sitting thru
                             ZZ100-Store-One-Sitting-Exit.
        AA061-Load-One-Sitting-Exit.
            exit.
      *
        ZZ100-Store-One-Sitting.
            move     BTF-Course-Id to
                     TTT-Course-Id (WS-Timetable-Count).
            move     BTF-Date      to TTT-Date (WS-Timetable-Count).
            move     BTF-Time      to TTT-Time (WS-Timetable-Count).
            move     BTF-Room      to TTT-Room (WS-Timetable-Count).
            move     BTF-Proctor   to
                     TTT-Proctor (WS-Timetable-Count).
            move     BTF-Students  to
                     TTT-Students (WS-Timetable-Count).
            move     BTF-Duration  to
                     TTT-Duration (WS-Timetable-Count).
            move     BTF-Locked    to
                     TTT-Locked (WS-Timetable-Count).
            move     BTF-Location  to
                     TTT-Location (WS-Timetable-Count).
        ZZ100-Store-One-Sitting-Exit.
            exit.
      *
        AA080-Load-Stats.
            read     EXSTA-FILE
                     at end
                     move spaces to STA-Statistics-Record
                     move "NONE" to STA-Algorithm-Name.
            close    EXSTA-FILE.
        AA080-Load-Stats-Exit.
            exit.
      *
        AA095-Close-Files                          section.
            close    EXTTO-FILE.
            close    EXRPT-FILE.
        AA095-Close-Files-Exit.
            exit.
      *
      ******************************
      *  BB0nn - Final Full-Mode Score
      ******************************
      *
        BB090-Score-Full.
            set      WS-Mode-Full to true.
            call     "EXCCOST" using WS-Cost-Mode WS-Timetable-Count
                     TTT-Timetable-Table WS-Room-Count RMT-Room-Table
                     WS-Proctor-Count PRT-Proctor-Table
                     CFG-Control-Record CST-Cost-Result.
            perform  BB095-Set-Feasible-Text thru
                     BB095-Set-Feasible-Text-Exit.
        BB090-Score-Full-Exit.
            exit.
      *
        BB095-Set-Feasible-Text.
            if       CST-Is-Feasible
                     move "YES" to WS-Feasible-Text
            else
                     move "NO " to WS-Feasible-Text.
        BB095-Set-Feasible-Text-Exit.
            exit.
      *
      ******************************
      *  CC0nn - Sort And Print
      ******************************
      *
        CC000-Sort-And-Report                      section.
            initiate  Exam-Timetable-Report.
            sort      EXSRT-FILE
                      on ascending key Srt-Date Srt-Time Srt-Room
                      input procedure  DD010-Release-Sittings thru
                                       DD010-Release-Sittings-Exit
                      output procedure DD020-Return-Sittings thru
                                       DD020-Return-Sittings-Exit.
            terminate Exam-Timetable-Report.
        CC000-Sort-And-Report-Exit.
            exit.
      *
        DD010-Release-Sittings.
            perform  DD011-Release-One-Sitting
                     varying WS-Sub-K from 1 by 1
                     until WS-Sub-K > WS-Timetable-Count.
        DD010-Release-Sittings-Exit.
            exit.
      *
        DD011-Release-One-Sitting.
            move     spaces to Srt-Assignment-Record.
            move     TTT-Course-Id (WS-Sub-K) to Srt-Course-Id.
            move     TTT-Date (WS-Sub-K)      to Srt-Date.
            move     TTT-Time (WS-Sub-K)      to Srt-Time.
            move     TTT-Room (WS-Sub-K)      to Srt-Room.
            move     TTT-Proctor (WS-Sub-K)   to Srt-Proctor.
            move     TTT-Students (WS-Sub-K)  to Srt-Students.
            move     TTT-Duration (WS-Sub-K)  to Srt-Duration.
            move     TTT-Locked (WS-Sub-K)    to Srt-Locked.
            move     TTT-Location (WS-Sub-K)  to Srt-Location.
            release  Srt-Assignment-Record.
      *
        DD020-Return-Sittings.
            perform  DD021-Return-One-Sitting thru
                     DD021-Return-One-Sitting-Exit
                     until WS-No-More-Sort-Rec.
        DD020-Return-Sittings-Exit.
            exit.
      *
        DD021-Return-One-Sitting.
            return   EXSRT-FILE
                     at end
                     set WS-No-More-Sort-Rec to true
                     go to DD021-Return-One-Sitting-Exit.
            perform  EE010-Build-Report-Line thru
                     EE010-Build-Report-Line-Exit.
            perform  EE020-Write-Timetable-Out thru
                     EE020-Write-Timetable-Out-Exit.
            generate RPT-Detail-Line.
        DD021-Return-One-Sitting-Exit.
            exit.
      *
        EE010-Build-Report-Line.
            move     Srt-Course-Id  to WS-Rpt-Course-Id.
            move     Srt-Date       to WS-Rpt-Date.
            move     Srt-Time       to WS-Rpt-Time.
            move     Srt-Room       to WS-Rpt-Room.
            move     Srt-Location   to WS-Rpt-Location.
            move     Srt-Students   to WS-Rpt-Students.
            perform  BB050-Find-Course thru BB050-Find-Course-Exit.
            perform  BB060-Find-Proctor thru BB060-Find-Proctor-Exit.
            perform  EE015-Set-Note-And-Counts thru
                     EE015-Set-Note-And-Counts-Exit.
        EE010-Build-Report-Line-Exit.
            exit.
      *
        EE015-Set-Note-And-Counts.
            if       Srt-Date = spaces or Srt-Time = spaces
                     or Srt-Room = spaces
                     move "UNSCHED  " to WS-Rpt-Note
                     add 1 to WS-Unscheduled-Count
            else
                     add 1 to WS-Scheduled-Count
                     if Srt-Locked = "Y"
                          move "LOCKED   " to WS-Rpt-Note
                     else
                          move spaces to WS-Rpt-Note.
        EE015-Set-Note-And-Counts-Exit.
            exit.
      *
        EE020-Write-Timetable-Out.
            move     spaces to ASN-Assignment-Record.
            move     Srt-Course-Id to ASN-Course-Id.
            move     Srt-Date      to ASN-Date.
            move     Srt-Time      to ASN-Time.
            move     Srt-Room      to ASN-Room.
            move     Srt-Proctor   to ASN-Proctor.
            move     Srt-Students  to ASN-Students.
            move     Srt-Duration  to ASN-Duration.
            move     Srt-Locked    to ASN-Locked.
            move     Srt-Location  to ASN-Location.
            write    ASN-Assignment-Record.
        EE020-Write-Timetable-Out-Exit.
            exit.
      *
      ******************************
      *  BB0nn - Course / Proctor Lookups
      ******************************
      *
        BB050-Find-Course.
            move     "N" to WS-Crs-Found-Sw.
            move     spaces to WS-Rpt-Course-Name WS-Rpt-Format.
            perform  BB051-Scan-One-Course
                     varying WS-Crs-Sub from 1 by 1
                     until WS-Crs-Sub > WS-Course-Count
                     or WS-Crs-Found.
        BB050-Find-Course-Exit.
            exit.
      *
        BB051-Scan-One-Course.
            if       WS-Crs-Tbl-Id (WS-Crs-Sub) = Srt-Course-Id
                     move WS-Crs-Tbl-Name (WS-Crs-Sub) to
                          WS-Rpt-Course-Name
                     move WS-Crs-Tbl-Format (WS-Crs-Sub) to
                          WS-Rpt-Format
                     set  WS-Crs-Found to true.
      *
        BB060-Find-Proctor.
            move     "N" to WS-Prc-Found-Sw.
            move     spaces to WS-Rpt-Proctor-Name.
            if       Srt-Proctor = spaces
                     go to BB060-Find-Proctor-Exit.
            move     Srt-Proctor to WS-Rpt-Proctor-Name.
            perform  BB061-Scan-One-Proctor
                     varying WS-Prc-Sub from 1 by 1
                     until WS-Prc-Sub > WS-Proctor-Count
                     or WS-Prc-Found.
        BB060-Find-Proctor-Exit.
            exit.
      *
        BB061-Scan-One-Proctor.
            if       PRT-Proctor-Id (WS-Prc-Sub) = Srt-Proctor
                     move PRT-Proctor-Name (WS-Prc-Sub) to
                          WS-Rpt-Proctor-Name
                     set  WS-Prc-Found to true.
      *
        ZZ990-Abort.
            display  SY001.
            goback   returning 16.
        ZZ990-Abort-Exit.
            exit.
      *
