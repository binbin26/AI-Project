      *******************************************
      *  Select Clause - Room File                *
      *******************************************
      * 03/11/88 vbc - Created for xt150 exam suite.
      *
           select  EXRM-FILE    assign       EXRM-FILE-NAME
                                 organization line sequential
                                 status       EXRM-STATUS.
      *
