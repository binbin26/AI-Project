      *******************************************
      *                                          *
      *  Record Definition For Optimizer Run     *
      *          Statistics File                 *
      *     Single record, RRN = 1                *
      *******************************************
      *  File size approx 80 bytes - the three comp counters vary a
      *  byte or two by platform, same as everywhere else we use comp.
      *
      *  Written by EXCSA / EXCPSO / EXCJOBS at end of run so the
      *  report writer program can print the "Reported statistics"
      *  block without re-running the optimizer.
      *
      * 06/11/88 vbc - Created for xt150 exam suite.
      *
       01  STA-Statistics-Record.
           03  STA-Algorithm-Name        pic x(10).
           03  STA-Iterations            pic 9(7)      comp.
           03  STA-Accepted              pic 9(7)      comp.
           03  STA-Rejected              pic 9(7)      comp.
           03  STA-Acceptance-Rate       pic s9(3)v99.
           03  STA-Improvement-Pct       pic s9(3)v99.
           03  STA-Initial-Cost          pic s9(7)v99.
           03  STA-Final-Cost            pic s9(7)v99.
           03  STA-Feasible-Flag         pic x.
               88  STA-Is-Feasible           value "Y".
           03  filler                    pic x(35).
      *
